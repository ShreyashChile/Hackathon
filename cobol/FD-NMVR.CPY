000100 *----------------------------------------------------------------*
000200 *    FD-NMVR.CPY  -  LAY-OUT DO RESULTADO DE ITENS PARADOS        *
000300 *----------------------------------------------------------------*
000400 01  REG-NONMOV::==.
000500     03  NMV-ITEM-ID::==          PIC  X(10).
000600     03  NMV-LOCATION-ID::==      PIC  X(08).
000700     03  NMV-LAST-MOVE-DATE::==   PIC  9(08).
000800     03  NMV-DAYS-SINCE-MOVE::==  PIC  9(04).
000900     03  NMV-CATEGORY::==         PIC  X(12).
001000     03  NMV-TOTAL-QTY-SOLD::==   PIC  9(09).
001100     03  NMV-CURRENT-INV::==      PIC  9(07).
001200     03  NMV-SHELF-RISK::==       PIC  X(01).
001300     03  NMV-RISK-SCORE::==       PIC  9(03).
001400     03  NMV-ACTION::==           PIC  X(45).
001500     03  FILLER                  PIC  X(03).
