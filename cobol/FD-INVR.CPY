000100 *----------------------------------------------------------------*
000200 *    FD-INVR.CPY  -  LAY-OUT DA POSICAO SEMANAL DE ESTOQUE        *
000300 *----------------------------------------------------------------*
000400 01  REG-INVENTORY::==.
000500     03  INV-WEEK-ENDING::==      PIC  9(08).
000600     03  INV-ITEM-ID::==          PIC  X(10).
000700     03  INV-LOCATION-ID::==      PIC  X(08).
000800     03  INV-ON-HAND-QTY::==      PIC  9(07).
000900     03  FILLER                  PIC  X(02).
