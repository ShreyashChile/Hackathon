000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de SAIDA - ITENS PARADOS (non-moving)
000300      SELECT ARQ-NONMOV             ASSIGN TO NONMOV
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-NONMOV.
