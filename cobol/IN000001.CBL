000100 *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300 *================================================================*
000400       PROGRAM-ID.                     IN000001.
000500       AUTHOR.                         AmarildoMB.
000600       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
000700       DATE-WRITTEN.                   14 FEB 1991.
000800       DATE-COMPILED.
000900       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
001000 *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NOME     : IN000001 ---> DETECTOR DE DESVIO DE DEMANDA   *
001400      *     *            E ITENS PARADOS (NAO MOVIMENTADOS)           *
001500      *     *----------------------------------------------------------*
001600      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001700      *     *----------------------------------------------------------*
001800      *     *#ANALISTA : AMARILDO MBORGES                              *
001900      *     *----------------------------------------------------------*
002000      *     *#FUNCAO   : LER O HISTORICO SEMANAL DE VENDAS, QUEBRAR    *
002100      *     *            POR ITEM/LOCAL E APLICAR OS DETECTORES        *
002200      *     *            CUSUM, MEDIA MOVEL, Z-SCORE E MUDANCA DE      *
002300      *     *            TENDENCIA PARA GRAVAR O DESVIO DE DEMANDA.    *
002400      *     *            NA MESMA PASSADA, CARREGA O ESTOQUE SEMANAL   *
002500      *     *            E CLASSIFICA OS ITENS PARADOS (NAO-MOVIMENTO),*
002600      *     *            GRAVANDO TAMBEM O EXTRATO DE ULTIMO SALDO     *
002700      *     *            POR ITEM/LOCAL PARA USO DA IN000003.          *
002800      *     *----------------------------------------------------------*
002900      *     * HISTORICO DE ALTERACOES                                  *
003000      *     *----------------------------------------------------------*
003100      *     * 14.02.1991  AMB  PRJ-1102  VERSAO INICIAL - CUSUM E MM.  *
003200      *     * 03.06.1991  AMB  PRJ-1140  INCLUIDO DETECTOR Z-SCORE.    *
003300      *     * 22.10.1991  AMB  PRJ-1177  INCLUIDA MUDANCA DE TENDENCIA.*
003400      *     * 09.03.1992  JCS  PRJ-1215  CORRIGIDO CALCULO DO DESVIO   *
003500      *     *             PADRAO AMOSTRAL DA JANELA CUSUM.             *
003600      *     * 17.08.1992  JCS  PRJ-1244  INCLUIDA FASE DE ITENS PARADOS*
003700      *     *             (NAO-MOVIMENTO) NA MESMA PASSADA DE VENDAS.  *
003800      *     * 05.01.1993  AMB  PRJ-1281  GRAVACAO DO EXTRATO DE ULTIMO *
003900      *     *             SALDO POR ITEM/LOCAL (ARQUIVO LATINV).       *
004000      *     * 11.11.1993  JCS  PRJ-1320  AJUSTE NO CALCULO DE DIAS     *
004100      *     *             CORRIDOS DESDE A ULTIMA MOVIMENTACAO.        *
004200      *     * 30.03.1994  AMB  PRJ-1349  CAP DE 260 SEMANAS NA TABELA  *
004300      *     *             DE SERIE HISTORICA POR ITEM/LOCAL.           *
004400      *     * 19.09.1995  JCS  PRJ-1388  TEXTO DE ACAO RECOMENDADA     *
004500      *     *             REVISADO CONFORME NORMA DE ESTOQUE 04/95.    *
004600      *     * 14.02.1996  AMB  PRJ-1417  CORRECAO CONTAGEM DE SEMANAS  *
004700      *     *             COM VENDA NA SEGMENTACAO DE ORIGEM.          *
004800      *     * 08.07.1997  JCS  PRJ-1462  RETORNO DE TOTAIS DE CONTROLE *
004900      *     *             PARA O PROGRAMA PRINCIPAL VIA LINKAGE.       *
005000      *     * 21.01.1998  AMB  PRJ-1499  AJUSTE PARA ANO 2000 - DATAS  *
005100      *     *             DE 8 DIGITOS EM TODAS AS COMPARACOES.        *
005200      *     * 30.11.1999  JCS  PRJ-1533  REVISAO GERAL Y2K - TESTE DE  *
005300      *     *             VIRADA DE SECULO NAS ROTINAS DE DATA.        *
005400      *     * 09.05.2001  AMB  PRJ-1598  DESDOBRADOS OS LOOPS DE       *
005500      *     *             CALCULO (BASELINE, CUSUM, MEDIA MOVEL,       *
005600      *     *             Z-SCORE, TENDENCIA E RAIZ) EM PARAGRAFOS      *
005700      *     *             PROPRIOS, CONFORME NOVO PADRAO DA CASA.       *
005800      *     *----------------------------------------------------------*
005900 *================================================================*
006000       ENVIRONMENT                     DIVISION.
006100 *================================================================*
006200       CONFIGURATION                   SECTION.
006300 *----------------------------------------------------------------*
006400       SPECIAL-NAMES.
006500           C01                         IS TOP-OF-FORM
006600           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
006700                                       OFF STATUS IS SW-RODOU-NORMAL.
006800 *----------------------------------------------------------------*
006900       INPUT-OUTPUT                    SECTION.
007000 *----------------------------------------------------------------*
007100       FILE-CONTROL.
007200      *
007300      *  ---> Arquivo VENDAS (historico semanal)
007400           COPY 'SEL-SLSR.CPY'         REPLACING ==::== BY == -FDS ==.
007500      *
007600      *  ---> Arquivo ESTOQUE (posicao semanal)
007700           COPY 'SEL-INVR.CPY'         REPLACING ==::== BY == -FDN ==.
007800      *
007900      *  ---> Arquivo ITEM (mestre)
008000           COPY 'SEL-ITMR.CPY'         REPLACING ==::== BY == -FDI ==.
008100      *
008200      *  ---> Arquivo DESVIO DE DEMANDA (saida)
008300           COPY 'SEL-SHFR.CPY'         REPLACING ==::== BY == -FDH ==.
008400      *
008500      *  ---> Arquivo ITENS PARADOS (saida)
008600           COPY 'SEL-NMVR.CPY'         REPLACING ==::== BY == -FDM ==.
008700      *
008800      *  ---> Arquivo EXTRATO ULTIMO SALDO (saida de trabalho)
008900           COPY 'SEL-LINV.CPY'         REPLACING ==::== BY == -FDV ==.
009000      *
009100      *  ---> Arquivo PREVISAO DE VENDAS (lido na integra, nao usado
009200      *       pelas regras U1/U2 - mantido em sincronia com o job)
009300           COPY 'SEL-FCTR.CPY'         REPLACING ==::== BY == -FDF ==.
009400      *
009500 *================================================================*
009600       DATA                            DIVISION.
009700 *================================================================*
009800       FILE                            SECTION.
009900 *----------------------------------------------------------------*
010000       FD  ARQ-SALES                   VALUE OF FILE-ID IS 'SALES'
010100           LABEL RECORDS               IS STANDARD
010200           DATA RECORD                 IS REG-SALES-FDS.
010300       COPY 'FD-SLSR.CPY'              REPLACING ==::== BY == -FDS ==.
010400      *
010500       FD  ARQ-INVENTORY               VALUE OF FILE-ID IS 'INVENTORY'
010600           LABEL RECORDS               IS STANDARD
010700           DATA RECORD                 IS REG-INVENTORY-FDN.
010800       COPY 'FD-INVR.CPY'              REPLACING ==::== BY == -FDN ==.
010900      *
011000       FD  ARQ-ITEM                    VALUE OF FILE-ID IS 'ITEM'
011100           LABEL RECORDS               IS STANDARD
011200           DATA RECORD                 IS REG-ITEM-FDI.
011300       COPY 'FD-ITMR.CPY'              REPLACING ==::== BY == -FDI ==.
011400      *
011500       FD  ARQ-SHIFT                   VALUE OF FILE-ID IS 'SHIFT'
011600           LABEL RECORDS               IS STANDARD
011700           DATA RECORD                 IS REG-SHIFT-FDH.
011800       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -FDH ==.
011900      *
012000       FD  ARQ-NONMOV                  VALUE OF FILE-ID IS 'NONMOV'
012100           LABEL RECORDS               IS STANDARD
012200           DATA RECORD                 IS REG-NONMOV-FDM.
012300       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -FDM ==.
012400      *
012500       FD  ARQ-FORECAST                VALUE OF FILE-ID IS 'FORECAST'
012600           LABEL RECORDS               IS STANDARD
012700           DATA RECORD                 IS REG-FORECAST-FDF.
012800       COPY 'FD-FCTR.CPY'              REPLACING ==::== BY == -FDF ==.
012900      *
013000       FD  ARQ-LATINV                  VALUE OF FILE-ID IS 'LATINV'
013100           LABEL RECORDS               IS STANDARD
013200           DATA RECORD                 IS REG-LATINV-FDV.
013300       COPY 'FD-LINV.CPY'              REPLACING ==::== BY == -FDV ==.
013400      *
013500 *----------------------------------------------------------------*
013600       WORKING-STORAGE                 SECTION.
013700 *----------------------------------------------------------------*
013800       77  FILLER                      PIC  X(032)         VALUE
013900           'III  WORKING STORAGE SECTION III'.
014000      *
014100       77  WSS-FIM-VENDAS              PIC  X(001)         VALUE 'N'.
014200           88 FIM-VENDAS                       VALUE 'S'.
014300       77  WSS-FIM-ESTOQUE             PIC  X(001)         VALUE 'N'.
014400           88 FIM-ESTOQUE                      VALUE 'S'.
014500       77  WSS-FIM-FORECAST            PIC  X(001)         VALUE 'N'.
014600           88 FIM-FORECAST                      VALUE 'S'.
014700       77  WSS-QTD-SERIE               PIC  9(003) COMP    VALUE ZEROS.
014800       77  WSS-IND-SEMANA              PIC  9(003) COMP    VALUE ZEROS.
014900       77  WSS-QTD-COMB                PIC  9(007) COMP    VALUE ZEROS.
015000       77  WSS-QTD-DESVIOS             PIC  9(007) COMP    VALUE ZEROS.
015100      *
015200      *----------------------------------------------------------------*
015300      *    VARIAVEIS - FILE STATUS
015400      *----------------------------------------------------------------*
015500       01  WSS-AUXILIARES.
015600           03  FS-SALES                PIC  X(002)         VALUE SPACES.
015700           03  FS-INVENTORY            PIC  X(002)         VALUE SPACES.
015800           03  FS-ITEM                 PIC  X(002)         VALUE SPACES.
015900           03  FS-SHIFT                PIC  X(002)         VALUE SPACES.
016000           03  FS-NONMOV               PIC  X(002)         VALUE SPACES.
016100           03  FS-LATINV               PIC  X(002)         VALUE SPACES.
016200           03  FS-FORECAST             PIC  X(002)         VALUE SPACES.
016300           03  FILLER                   PIC  X(002)         VALUE SPACES.
016400      *
016500      *----------------------------------------------------------------*
016600      *    AREA DE ARQUIVOS NA WORKING
016700      *----------------------------------------------------------------*
016800      *  ---> VENDAS
016900       COPY 'FD-SLSR.CPY'              REPLACING ==::== BY == -WSS ==.
017000      *
017100      *  ---> ESTOQUE
017200       COPY 'FD-INVR.CPY'              REPLACING ==::== BY == -WSN ==.
017300      *
017400      *  ---> DESVIO
017500       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -WSH ==.
017600      *
017700      *  ---> NAO-MOVIMENTO
017800       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -WSM ==.
017900      *
018000      *  ---> EXTRATO ULTIMO SALDO
018100       COPY 'FD-LINV.CPY'              REPLACING ==::== BY == -WSV ==.
018200      *
018300      *  ---> PREVISAO DE VENDAS (area de leitura, descartada apos ler)
018400       COPY 'FD-FCTR.CPY'              REPLACING ==::== BY == -WSF ==.
018500      *
018600      *----------------------------------------------------------------*
018700      *    TABELA DE ITENS EM MEMORIA (MESTRE, ATE 999 SKU)
018800      *----------------------------------------------------------------*
018900       01  WSS-TAB-ITEM.
019000           03  WSS-QTD-ITEM            PIC  9(003) COMP    VALUE ZEROS.
019100           03  WSS-ITEM-OCOR           OCCURS 999 TIMES
019200                                       ASCENDING KEY IS ITM-ITEM-ID-TBI
019300                                       INDEXED BY IX-ITEM.
019400               05  ITM-ITEM-ID-TBI          PIC  X(10).
019500               05  ITM-CATEGORY-TBI         PIC  X(10).
019600               05  ITM-SHELF-LIFE-DAYS-TBI  PIC  9(05).
019700               05  ITM-OBSOLETE-DATE-TBI    PIC  9(08).
019800      *
019900      *----------------------------------------------------------------*
020000      *    TABELA DA SERIE SEMANAL DO ITEM/LOCAL CORRENTE
020100      *    (CAP DE 260 SEMANAS - CERCA DE 5 ANOS DE HISTORICO)
020200      *----------------------------------------------------------------*
020300       01  WSS-TAB-SERIE.
020400           03  WSS-SERIE-OCOR          OCCURS 260 TIMES
020500                                       INDEXED BY IX-SEM.
020600               05  WSS-SEM-DATA        PIC  9(008)         VALUE ZEROS.
020700               05  WSS-SEM-QTD         PIC  9(007)         VALUE ZEROS.
020800      *
020900      *----------------------------------------------------------------*
021000      *    CHAVE ITEM/LOCAL CORRENTE E ANTERIOR (QUEBRA DE CONTROLE)
021100      *----------------------------------------------------------------*
021200       01  WSS-CHAVE-ATUAL.
021300           03  WSS-CHV-ITEM            PIC  X(010)         VALUE SPACES.
021400           03  WSS-CHV-LOCAL           PIC  X(008)         VALUE SPACES.
021500      *
021600       01  WSS-CHAVE-ANTERIOR.
021700           03  WSS-CHV-ITEM-ANT        PIC  X(010)         VALUE SPACES.
021800           03  WSS-CHV-LOCAL-ANT       PIC  X(008)         VALUE SPACES.
021900      *
022000       01  WSS-CHAVE-ATUAL-R          REDEFINES WSS-CHAVE-ATUAL.
022100           03  WSS-CHV-COMPOSTA        PIC  X(018).
022200      *
022300      *----------------------------------------------------------------*
022400      *    DATA DE ANALISE (MAIOR SLS-WEEK-ENDING LIDO) E ULTIMA
022500      *    SEMANA DE ESTOQUE (MAIOR INV-WEEK-ENDING LIDO)
022600      *----------------------------------------------------------------*
022700       01  WSS-DATAS.
022800           03  WSS-DT-ANALISE          PIC  9(008)         VALUE ZEROS.
022900           03  WSS-DT-ANALISE-R       REDEFINES WSS-DT-ANALISE.
023000               05  WSS-DTA-ANO         PIC  9(004).
023100               05  WSS-DTA-MES         PIC  9(002).
023200               05  WSS-DTA-DIA         PIC  9(002).
023300           03  WSS-DT-ESTOQUE          PIC  9(008)         VALUE ZEROS.
023400      *
023500      *----------------------------------------------------------------*
023600      *    ACUMULADORES DA SERIE - MEDIAS, DESVIOS E SINALIZADORES
023700      *----------------------------------------------------------------*
023800       01  WSS-CALC-SERIE.
023900           03  WSS-N                   PIC  9(003) COMP    VALUE ZEROS.
024000           03  WSS-P                   PIC  9(003) COMP    VALUE ZEROS.
024100           03  WSS-B                   PIC  9(003) COMP    VALUE ZEROS.
024200           03  WSS-M                   PIC  9(003) COMP    VALUE ZEROS.
024300           03  WSS-SPLIT-M             PIC  9(003) COMP    VALUE ZEROS.
024400           03  WSS-INICIO              PIC  9(003) COMP    VALUE ZEROS.
024500           03  WSS-SOMA                PIC S9(009)V99   COMP VALUE ZEROS.
024600           03  WSS-MEDIA-BASE          PIC S9(007)V99   COMP VALUE ZEROS.
024700           03  WSS-MEDIA-ATUAL         PIC S9(007)V99   COMP VALUE ZEROS.
024800           03  WSS-MAGNITUDE           PIC S9(005)V99   COMP VALUE ZEROS.
024900           03  WSS-MEDIA-CUSUM         PIC S9(007)V9999 COMP VALUE ZEROS.
025000           03  WSS-DESVIO-CUSUM        PIC S9(007)V9999 COMP VALUE ZEROS.
025100           03  WSS-SOMA-QUAD           PIC S9(011)V9999 COMP VALUE ZEROS.
025200           03  WSS-Z-I                 PIC S9(005)V9999 COMP VALUE ZEROS.
025300           03  WSS-C-MAIS              PIC S9(007)V9999 COMP VALUE ZEROS.
025400           03  WSS-C-MENOS             PIC S9(007)V9999 COMP VALUE ZEROS.
025500           03  WSS-C-MAIS-MAX          PIC S9(007)V9999 COMP VALUE ZEROS.
025600           03  WSS-C-MENOS-MIN         PIC S9(007)V9999 COMP VALUE ZEROS.
025700           03  WSS-SIG-CUSUM           PIC  X(001)         VALUE 'N'.
025800           03  WSS-SIG-MA              PIC  X(001)         VALUE 'N'.
025900           03  WSS-SIG-Z               PIC  X(001)         VALUE 'N'.
026000           03  WSS-SIG-TREND           PIC  X(001)         VALUE 'N'.
026100           03  WSS-QTD-SINAIS          PIC  9(001) COMP    VALUE ZEROS.
026200           03  WSS-MEDIA-GERAL         PIC S9(007)V99   COMP VALUE ZEROS.
026300           03  WSS-DESVIO-GERAL        PIC S9(007)V9999 COMP VALUE ZEROS.
026400           03  WSS-MEDIA-CURTA         PIC S9(007)V99   COMP VALUE ZEROS.
026500           03  WSS-PCT-MA              PIC S9(005)V9999 COMP VALUE ZEROS.
026600           03  WSS-B1                  PIC S9(007)V9999 COMP VALUE ZEROS.
026700           03  WSS-B2                  PIC S9(007)V9999 COMP VALUE ZEROS.
026800           03  WSS-SOMA-X              PIC S9(009)V9999 COMP VALUE ZEROS.
026900           03  WSS-SOMA-Y              PIC S9(011)V9999 COMP VALUE ZEROS.
027000           03  WSS-SOMA-XY             PIC S9(013)V9999 COMP VALUE ZEROS.
027100           03  WSS-SOMA-XX             PIC S9(011)V9999 COMP VALUE ZEROS.
027200           03  WSS-ANOM-Z-ULT4         PIC  9(001) COMP    VALUE ZEROS.
027300           03  WSS-Z-ULT4-SOMA         PIC S9(005)V9999 COMP VALUE ZEROS.
027400           03  WSS-MAG-ABS             PIC  9(005)V99   COMP VALUE ZEROS.
027500           03  WSS-DIF-B               PIC S9(007)V9999 COMP VALUE ZEROS.
027600           03  WSS-ABS-B1              PIC  9(007)V9999 COMP VALUE ZEROS.
027700           03  WSS-ABS-DIF             PIC  9(007)V9999 COMP VALUE ZEROS.
027800      *
027900      *----------------------------------------------------------------*
028000      *    REGRESSAO LINEAR SIMPLES (MINIMOS QUADRADOS) SOBRE UM
028100      *    TRECHO DA SERIE - USADA NA COMPARACAO DE TENDENCIA
028200      *----------------------------------------------------------------*
028300       01  WSS-CALC-SLOPE.
028400           03  WSS-SLOPE-INI           PIC  9(003) COMP    VALUE ZEROS.
028500           03  WSS-SLOPE-QTD           PIC  9(003) COMP    VALUE ZEROS.
028600           03  WSS-SLOPE-IDX           PIC  9(003) COMP    VALUE ZEROS.
028700           03  WSS-SLOPE-X             PIC  9(003) COMP    VALUE ZEROS.
028800           03  WSS-SLOPE-DEN           PIC S9(011)V9999 COMP VALUE ZEROS.
028900           03  WSS-SLOPE-RESULT        PIC S9(007)V9999 COMP VALUE ZEROS.
029000      *
029100      *----------------------------------------------------------------*
029200      *    RAIZ QUADRADA POR APROXIMACAO DE NEWTON (SEM FUNCAO
029300      *    INTRINSECA) - USADA NO CALCULO DO DESVIO PADRAO AMOSTRAL
029400      *----------------------------------------------------------------*
029500       01  WSS-CALC-RAIZ.
029600           03  WSS-RAIZ-X              PIC S9(009)V9999 COMP VALUE ZEROS.
029700           03  WSS-RAIZ-G              PIC S9(009)V9999 COMP VALUE ZEROS.
029800           03  WSS-RAIZ-RESULT         PIC S9(009)V9999 COMP VALUE ZEROS.
029900           03  WSS-RAIZ-ITER           PIC  9(002) COMP    VALUE ZEROS.
030000      *
030100      *----------------------------------------------------------------*
030200      *    MEDIA / DESVIO PADRAO AMOSTRAL SOBRE UMA JANELA DA SERIE
030300      *----------------------------------------------------------------*
030400       01  WSS-CALC-JANELA.
030500           03  WSS-JAN-LIMITE          PIC  9(003) COMP    VALUE ZEROS.
030600           03  WSS-JAN-MEDIA           PIC S9(007)V9999 COMP VALUE ZEROS.
030700           03  WSS-JAN-DESVIO          PIC S9(007)V9999 COMP VALUE ZEROS.
030800      *
030900      *----------------------------------------------------------------*
031000      *    ACUMULADORES DE NAO-MOVIMENTO PARA O ITEM/LOCAL CORRENTE
031100      *----------------------------------------------------------------*
031200       01  WSS-CALC-PARADO.
031300           03  WSS-ULT-MOVTO           PIC  9(008)         VALUE ZEROS.
031400           03  WSS-ULT-MOVTO-R        REDEFINES WSS-ULT-MOVTO.
031500               05  WSS-UMV-ANO         PIC  9(004).
031600               05  WSS-UMV-MES         PIC  9(002).
031700               05  WSS-UMV-DIA         PIC  9(002).
031800           03  WSS-DIAS-PARADO         PIC  9(004) COMP    VALUE ZEROS.
031900           03  WSS-TOTAL-VENDIDO       PIC  9(009) COMP    VALUE ZEROS.
032000           03  WSS-SALDO-ATUAL         PIC  9(007) COMP    VALUE ZEROS.
032100           03  WSS-SCORE-PARADO        PIC  9(003) COMP    VALUE ZEROS.
032200      *
032300      *----------------------------------------------------------------*
032400      *    CONTROLE DE POSICIONAMENTO NO ARQUIVO INVENTORY (LOCKSTEP)
032500      *----------------------------------------------------------------*
032600       01  WSS-CALC-INVENTARIO.
032700           03  WSS-INV-TEM-PEND        PIC  X(001)         VALUE 'N'.
032800           03  WSS-INV-QUEBROU         PIC  X(001)         VALUE 'N'.
032900               88 INV-QUEBROU                  VALUE 'Y'.
033000      *
033100      *----------------------------------------------------------------*
033200      *    DADOS DO ITEM CORRENTE (DEFAULT QUANDO NAO CADASTRADO)
033300      *----------------------------------------------------------------*
033400       01  WSS-ITEM-ATUAL.
033500           03  WSS-ITEM-ACHOU          PIC  X(001)         VALUE 'N'.
033600           03  WSS-ITEM-CATEGORIA      PIC  X(010)         VALUE SPACES.
033700           03  WSS-ITEM-SHELF-DIAS     PIC  9(005) COMP    VALUE ZEROS.
033800           03  WSS-ITEM-OBSOLETO       PIC  9(008)         VALUE ZEROS.
033900      *
034000      *----------------------------------------------------------------*
034100      *    ROTINA DE DATA JULIANA (CONTAGEM DE DIAS CORRIDOS)
034200      *----------------------------------------------------------------*
034300       01  WSS-CALC-JULIANO.
034400           03  WSS-JUL-ANO             PIC  9(004) COMP    VALUE ZEROS.
034500           03  WSS-JUL-MES             PIC  9(002) COMP    VALUE ZEROS.
034600           03  WSS-JUL-DIA             PIC  9(002) COMP    VALUE ZEROS.
034700           03  WSS-JUL-A               PIC S9(005) COMP    VALUE ZEROS.
034800           03  WSS-JUL-Y               PIC S9(007) COMP    VALUE ZEROS.
034900           03  WSS-JUL-M               PIC S9(005) COMP    VALUE ZEROS.
035000           03  WSS-JUL-YOE             PIC S9(007) COMP    VALUE ZEROS.
035100           03  WSS-JUL-DOY             PIC S9(007) COMP    VALUE ZEROS.
035200           03  WSS-JUL-DOE             PIC S9(009) COMP    VALUE ZEROS.
035300           03  WSS-JUL-RESULT          PIC S9(009) COMP    VALUE ZEROS.
035400           03  WSS-JUL-DT-ANALISE      PIC S9(009) COMP    VALUE ZEROS.
035500           03  WSS-JUL-DT-MOVTO        PIC S9(009) COMP    VALUE ZEROS.
035600      *
035700      *----------------------------------------------------------------*
035800      *    TOTAIS DE CONTROLE DEVOLVIDOS PARA O PROGRAMA PRINCIPAL
035900      *----------------------------------------------------------------*
036000       01  WSS-CONTADORES.
036100           03  CTR-COMBINACOES         PIC  9(007) COMP    VALUE ZEROS.
036200           03  CTR-DESVIOS             PIC  9(007) COMP    VALUE ZEROS.
036300           03  CTR-ATIVO               PIC  9(007) COMP    VALUE ZEROS.
036400           03  CTR-SLOW                PIC  9(007) COMP    VALUE ZEROS.
036500           03  CTR-NONMOV              PIC  9(007) COMP    VALUE ZEROS.
036600           03  CTR-DEAD                PIC  9(007) COMP    VALUE ZEROS.
036700           03  FILLER                  PIC  9(007) COMP    VALUE ZEROS.
036800      *
036900       01  FILLER                      PIC  X(032)         VALUE
037000           'FFF  FIM DA WORKING-STORAGE  FFF'.
037100      *
037200      *----------------------------------------------------------------*
037300       LINKAGE                         SECTION.
037400 *----------------------------------------------------------------*
037500       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == LKS ==.
037600      *
037700       01  LKS-CONTADORES.
037800           03  LKS-COMBINACOES         PIC  9(007).
037900           03  LKS-DESVIOS             PIC  9(007).
038000           03  LKS-ATIVO               PIC  9(007).
038100           03  LKS-SLOW                PIC  9(007).
038200           03  LKS-NONMOV              PIC  9(007).
038300           03  LKS-DEAD                PIC  9(007).
038400           03  LKS-DT-ANALISE          PIC  9(008).
038500           03  FILLER                  PIC  9(007).
038600      *
038700 *================================================================*
038800       PROCEDURE                       DIVISION USING LKS-PARM
038900                                                       LKS-CONTADORES.
039000 *================================================================*
039100       RT-PRINCIPAL                    SECTION.
039200      *  ---> Processamento principal
039300      *----------------------------------------------------------------*
039400      *
039500           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
039600      *
039700           PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
039800      *
039900           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
040000      *
040100       RT-PRINCIPALX.
040200           EXIT.
040300      *
040400 *----------------------------------------------------------------*
040500       RT-INICIALIZAR                  SECTION.
040600      *  ---> Inicializa areas, abre arquivos e carrega tabelas
040700      *----------------------------------------------------------------*
040800      *
040900           INITIALIZE WSS-AUXILIARES
041000                      WSS-CONTADORES
041100                      WSS-CHAVE-ANTERIOR.
041200      *
041300           MOVE '00'                   TO LKS-RETORNO.
041400      *
041500           PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
041600      *
041700           PERFORM RT-CARREGAR-ITEM    THRU RT-CARREGAR-ITEMX.
041800      *
041900           PERFORM RT-CARREGAR-FORECAST
042000                                       THRU RT-CARREGAR-FORECASTX.
042100      *
042200           PERFORM RT-ACHAR-DT-ANALISE THRU RT-ACHAR-DT-ANALISEX.
042300      *
042400           PERFORM RT-CARREGAR-ESTOQUE THRU RT-CARREGAR-ESTOQUEX.
042500      *
042600       RT-INICIALIZARX.
042700           EXIT.
042800      *
042900 *----------------------------------------------------------------*
043000       RT-ABRIR-ARQUIVOS               SECTION.
043100      *  ---> Abertura dos arquivos do fluxo
043200      *----------------------------------------------------------------*
043300      *
043400           OPEN INPUT  ARQ-SALES.
043500           IF FS-SALES                 EQUAL ZEROS
043600              CONTINUE
043700           ELSE
043800              MOVE '09'                TO LKS-RETORNO
043900              MOVE 'ERRO AO ABRIR ARQUIVO SALES'
044000                                       TO LKS-MENSAGEM
044100              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
044200           END-IF.
044300      *
044400           OPEN INPUT  ARQ-INVENTORY.
044500           IF FS-INVENTORY             EQUAL ZEROS
044600              CONTINUE
044700           ELSE
044800              MOVE '09'                TO LKS-RETORNO
044900              MOVE 'ERRO AO ABRIR ARQUIVO INVENTORY'
045000                                       TO LKS-MENSAGEM
045100              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
045200           END-IF.
045300      *
045400           OPEN INPUT  ARQ-ITEM.
045500           IF FS-ITEM                  EQUAL ZEROS
045600              CONTINUE
045700           ELSE
045800              MOVE '09'                TO LKS-RETORNO
045900              MOVE 'ERRO AO ABRIR ARQUIVO ITEM'
046000                                       TO LKS-MENSAGEM
046100              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
046200           END-IF.
046300      *
046400           OPEN OUTPUT ARQ-SHIFT.
046500           IF FS-SHIFT                 EQUAL ZEROS
046600              CONTINUE
046700           ELSE
046800              MOVE '09'                TO LKS-RETORNO
046900              MOVE 'ERRO AO ABRIR ARQUIVO SHIFT'
047000                                       TO LKS-MENSAGEM
047100              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
047200           END-IF.
047300      *
047400           OPEN OUTPUT ARQ-NONMOV.
047500           IF FS-NONMOV                EQUAL ZEROS
047600              CONTINUE
047700           ELSE
047800              MOVE '09'                TO LKS-RETORNO
047900              MOVE 'ERRO AO ABRIR ARQUIVO NONMOV'
048000                                       TO LKS-MENSAGEM
048100              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
048200           END-IF.
048300      *
048400           OPEN OUTPUT ARQ-LATINV.
048500           IF FS-LATINV                EQUAL ZEROS
048600              CONTINUE
048700           ELSE
048800              MOVE '09'                TO LKS-RETORNO
048900              MOVE 'ERRO AO ABRIR ARQUIVO LATINV'
049000                                       TO LKS-MENSAGEM
049100              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
049200           END-IF.
049300      *
049400           OPEN INPUT  ARQ-FORECAST.
049500           IF FS-FORECAST               EQUAL ZEROS
049600              CONTINUE
049700           ELSE
049800              MOVE '09'                TO LKS-RETORNO
049900              MOVE 'ERRO AO ABRIR ARQUIVO FORECAST'
050000                                       TO LKS-MENSAGEM
050100              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
050200           END-IF.
050300      *
050400       RT-ABRIR-ARQUIVOSX.
050500           EXIT.
050600      *
050700 *----------------------------------------------------------------*
050800       RT-CARREGAR-ITEM                SECTION.
050900      *  ---> Carrega mestre de itens em memoria (SEARCH ALL por chave)
051000      *----------------------------------------------------------------*
051100      *
051200           MOVE ZEROS                  TO WSS-QTD-ITEM.
051300      *
051400           PERFORM RT-LER-1-ITEM       THRU RT-LER-1-ITEMX
051500                     UNTIL FS-ITEM     EQUAL '10'.
051600      *
051700           CLOSE ARQ-ITEM.
051800      *
051900       RT-CARREGAR-ITEMX.
052000           EXIT.
052100      *
052200 *----------------------------------------------------------------*
052300       RT-LER-1-ITEM                    SECTION.
052400      *  ---> Corpo do loop acima - le um registro de ITEM e
052500      *       acumula na tabela em memoria
052600      *----------------------------------------------------------------*
052700      *
052800           READ ARQ-ITEM
052900              AT END
053000                 MOVE '10'          TO FS-ITEM
053100              NOT AT END
053200                 ADD 1              TO WSS-QTD-ITEM
053300                 SET IX-ITEM        TO WSS-QTD-ITEM
053400                 MOVE ITM-ITEM-ID-FDI
053500                                    TO ITM-ITEM-ID-TBI (IX-ITEM)
053600                 MOVE ITM-CATEGORY-FDI
053700                                    TO ITM-CATEGORY-TBI (IX-ITEM)
053800                 MOVE ITM-SHELF-LIFE-DAYS-FDI
053900                                 TO ITM-SHELF-LIFE-DAYS-TBI (IX-ITEM)
054000                 MOVE ITM-OBSOLETE-DATE-FDI
054100                                    TO ITM-OBSOLETE-DATE-TBI (IX-ITEM)
054200           END-READ.
054300      *
054400       RT-LER-1-ITEMX.
054500           EXIT.
054600      *
054700 *----------------------------------------------------------------*
054800       RT-CARREGAR-FORECAST             SECTION.
054900      *  ---> Le o arquivo FORECAST na integra e o fecha em seguida;
055000      *       03.10.2002  JCS  PRJ-1618 - O JOB PRECISA CONSUMIR O
055100      *       ARQUIVO DE PREVISAO ATE O FIM PARA MANTER O PASSO COM
055200      *       O RESTANTE DO CICLO SEMANAL, MAS AS REGRAS U1/U2 NAO
055300      *       USAM O CONTEUDO PREVISTO - LEITURA E DESCARTE.
055400      *----------------------------------------------------------------*
055500      *
055600           PERFORM RT-LER-1-FORECAST   THRU RT-LER-1-FORECASTX
055700                     UNTIL FIM-FORECAST.
055800      *
055900           CLOSE ARQ-FORECAST.
056000      *
056100       RT-CARREGAR-FORECASTX.
056200           EXIT.
056300      *
056400 *----------------------------------------------------------------*
056500       RT-LER-1-FORECAST                 SECTION.
056600      *  ---> Corpo do loop acima - le um registro de FORECAST e o
056700      *       descarta (arquivo lido na integra, nao consumido)
056800      *----------------------------------------------------------------*
056900      *
057000           READ ARQ-FORECAST INTO REG-FORECAST-WSF
057100              AT END
057200                 MOVE 'S'           TO WSS-FIM-FORECAST
057300              NOT AT END
057400                 CONTINUE
057500           END-READ.
057600      *
057700       RT-LER-1-FORECASTX.
057800           EXIT.
057900      *
058000 *----------------------------------------------------------------*
058100       RT-ACHAR-DT-ANALISE             SECTION.
058200      *  ---> Varre o arquivo SALES uma vez so para achar a maior
058300      *       semana (data de analise); reabre o arquivo em seguida
058400      *----------------------------------------------------------------*
058500      *
058600           MOVE ZEROS                  TO WSS-DT-ANALISE.
058700      *
058800           PERFORM RT-LER-1-SALES-DAN  THRU RT-LER-1-SALES-DANX
058900                     UNTIL FS-SALES    EQUAL '10'.
059000      *
059100           CLOSE ARQ-SALES.
059200           MOVE SPACES                 TO FS-SALES.
059300           OPEN INPUT ARQ-SALES.
059400      *
059500       RT-ACHAR-DT-ANALISEX.
059600           EXIT.
059700      *
059800 *----------------------------------------------------------------*
059900       RT-LER-1-SALES-DAN                SECTION.
060000      *  ---> Corpo do loop acima - le um registro de SALES so
060100      *       para achar a maior semana
060200      *----------------------------------------------------------------*
060300      *
060400           READ ARQ-SALES
060500              AT END
060600                 MOVE '10'          TO FS-SALES
060700              NOT AT END
060800                 IF SLS-WEEK-ENDING-FDS GREATER WSS-DT-ANALISE
060900                    MOVE SLS-WEEK-ENDING-FDS
061000                                    TO WSS-DT-ANALISE
061100                 END-IF
061200           END-READ.
061300      *
061400       RT-LER-1-SALES-DANX.
061500           EXIT.
061600      *
061700 *----------------------------------------------------------------*
061800       RT-CARREGAR-ESTOQUE             SECTION.
061900      *  ---> Varre o arquivo INVENTORY para achar a ultima semana de
062000      *       saldo (INV-WEEK-ENDING); reabre o arquivo em seguida
062100      *----------------------------------------------------------------*
062200      *
062300           MOVE ZEROS                  TO WSS-DT-ESTOQUE.
062400      *
062500           PERFORM RT-LER-1-INVENTORY  THRU RT-LER-1-INVENTORYX
062600                     UNTIL FS-INVENTORY EQUAL '10'.
062700      *
062800           CLOSE ARQ-INVENTORY.
062900           MOVE SPACES                 TO FS-INVENTORY.
063000           OPEN INPUT ARQ-INVENTORY.
063100      *
063200       RT-CARREGAR-ESTOQUEX.
063300           EXIT.
063400      *
063500 *----------------------------------------------------------------*
063600       RT-LER-1-INVENTORY                SECTION.
063700      *  ---> Corpo do loop acima - le um registro de INVENTORY so
063800      *       para achar a ultima semana de saldo
063900      *----------------------------------------------------------------*
064000      *
064100           READ ARQ-INVENTORY
064200              AT END
064300                 MOVE '10'          TO FS-INVENTORY
064400              NOT AT END
064500                 IF INV-WEEK-ENDING-FDN GREATER WSS-DT-ESTOQUE
064600                    MOVE INV-WEEK-ENDING-FDN
064700                                    TO WSS-DT-ESTOQUE
064800                 END-IF
064900           END-READ.
065000      *
065100       RT-LER-1-INVENTORYX.
065200           EXIT.
065300      *
065400 *----------------------------------------------------------------*
065500       RT-PROCESSAR                    SECTION.
065600      *  ---> Le SALES ate o fim, quebrando por ITEM/LOCAL
065700      *----------------------------------------------------------------*
065800      *
065900           PERFORM RT-LER-VENDAS       THRU RT-LER-VENDASX.
066000      *
066100           PERFORM RT-TRATAR-VENDA     THRU RT-TRATAR-VENDAX
066200                     UNTIL FIM-VENDAS.
066300      *
066400      *  ---> Fecha a ultima combinacao pendente na tabela
066500           IF WSS-QTD-SERIE            GREATER ZEROS
066600              PERFORM RT-TRATAR-QUEBRA-IL
066700                                       THRU RT-TRATAR-QUEBRA-ILX
066800           END-IF.
066900      *
067000           PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
067100      *
067200       RT-PROCESSARX.
067300           EXIT.
067400      *
067500 *----------------------------------------------------------------*
067600       RT-LER-VENDAS                   SECTION.
067700      *  ---> Leitura sequencial do arquivo SALES
067800      *----------------------------------------------------------------*
067900      *
068000           READ ARQ-SALES
068100                INTO REG-SALES-WSS
068200              AT END
068300                 MOVE 'S'               TO WSS-FIM-VENDAS
068400           END-READ.
068500      *
068600           IF FS-SALES                 EQUAL ZEROS OR '10'
068700              CONTINUE
068800           ELSE
068900              MOVE '09'                TO LKS-RETORNO
069000              MOVE 'ERRO NA LEITURA DO ARQUIVO SALES'
069100                                       TO LKS-MENSAGEM
069200              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
069300           END-IF.
069400      *
069500       RT-LER-VENDASX.
069600           EXIT.
069700      *
069800 *----------------------------------------------------------------*
069900       RT-TRATAR-VENDA                 SECTION.
070000      *  ---> Detecta quebra de ITEM/LOCAL e alimenta a serie corrente
070100      *----------------------------------------------------------------*
070200      *
070300           MOVE SLS-ITEM-ID-WSS        TO WSS-CHV-ITEM.
070400           MOVE SLS-LOCATION-ID-WSS    TO WSS-CHV-LOCAL.
070500      *
070600           IF WSS-QTD-SERIE            GREATER ZEROS
070700           AND (WSS-CHV-ITEM           NOT EQUAL WSS-CHV-ITEM-ANT
070800            OR  WSS-CHV-LOCAL          NOT EQUAL WSS-CHV-LOCAL-ANT)
070900              PERFORM RT-TRATAR-QUEBRA-IL
071000                                       THRU RT-TRATAR-QUEBRA-ILX
071100           END-IF.
071200      *
071300           MOVE WSS-CHV-ITEM           TO WSS-CHV-ITEM-ANT.
071400           MOVE WSS-CHV-LOCAL          TO WSS-CHV-LOCAL-ANT.
071500      *
071600           IF WSS-QTD-SERIE            LESS 260
071700              ADD 1                    TO WSS-QTD-SERIE
071800              SET IX-SEM               TO WSS-QTD-SERIE
071900              MOVE SLS-WEEK-ENDING-WSS TO WSS-SEM-DATA (IX-SEM)
072000              MOVE SLS-QTY-SOLD-WSS    TO WSS-SEM-QTD (IX-SEM)
072100           END-IF.
072200      *
072300           PERFORM RT-LER-VENDAS       THRU RT-LER-VENDASX.
072400      *
072500       RT-TRATAR-VENDAX.
072600           EXIT.
072700      *
072800 *----------------------------------------------------------------*
072900       RT-TRATAR-QUEBRA-IL              SECTION.
073000      *  ---> Fecha a combinacao ITEM/LOCAL corrente: aplica os
073100      *       detectores de desvio (U1) e a classificacao de item
073200      *       parado (U2), gravando os dois arquivos de resultado
073300      *----------------------------------------------------------------*
073400      *
073500           MOVE WSS-CHV-ITEM-ANT       TO SHF-ITEM-ID-WSH.
073600           MOVE WSS-CHV-LOCAL-ANT      TO SHF-LOCATION-ID-WSH.
073700           MOVE WSS-CHV-ITEM-ANT       TO NMV-ITEM-ID-WSM.
073800           MOVE WSS-CHV-LOCAL-ANT      TO NMV-LOCATION-ID-WSM.
073900      *
074000           MOVE WSS-QTD-SERIE          TO WSS-N.
074100           ADD 1                       TO CTR-COMBINACOES.
074200      *
074300           INITIALIZE WSS-CALC-SERIE.
074400      *
074500           IF WSS-N                    LESS 12
074600              PERFORM RT-SEM-DESVIO    THRU RT-SEM-DESVIOX
074700           ELSE
074800              PERFORM RT-CALC-BASELINE THRU RT-CALC-BASELINEX
074900              PERFORM RT-CALC-CUSUM   THRU RT-CALC-CUSUMX
075000              PERFORM RT-CALC-MA      THRU RT-CALC-MAX
075100              PERFORM RT-CALC-ZSCORE  THRU RT-CALC-ZSCOREX
075200              IF WSS-N                 NOT LESS 24
075300                 PERFORM RT-CALC-TENDENCIA
075400                                       THRU RT-CALC-TENDENCIAX
075500              ELSE
075600                 MOVE 'N'              TO WSS-SIG-TREND
075700              END-IF
075800              PERFORM RT-CALC-RESUMO-DESVIO
075900                                       THRU RT-CALC-RESUMO-DESVIOX
076000           END-IF.
076100      *
076200           IF SHF-SHIFT-DETECTED-WSH    EQUAL 'Y'
076300              ADD 1                    TO CTR-DESVIOS
076400           END-IF.
076500      *
076600           PERFORM RT-GRAVAR-DESVIO    THRU RT-GRAVAR-DESVIOX.
076700      *
076800           PERFORM RT-POSICIONA-ESTOQUE
076900                                       THRU RT-POSICIONA-ESTOQUEX.
077000      *
077100           PERFORM RT-CALC-NAO-MOVIMENTA
077200                                       THRU RT-CALC-NAO-MOVIMENTAX.
077300      *
077400           PERFORM RT-GRAVAR-NAO-MOVIMENTA
077500                                       THRU RT-GRAVAR-NAO-MOVIMENTAX.
077600      *
077700           PERFORM RT-GRAVAR-LATINV    THRU RT-GRAVAR-LATINVX.
077800      *
077900           MOVE ZEROS                  TO WSS-QTD-SERIE.
078000      *
078100       RT-TRATAR-QUEBRA-ILX.
078200           EXIT.
078300      *
078400 *----------------------------------------------------------------*
078500       RT-SEM-DESVIO                   SECTION.
078600      *  ---> Serie curta demais (N < 12) - nao ha deteccao possivel
078700      *----------------------------------------------------------------*
078800      *
078900           MOVE 'N'                    TO SHF-SHIFT-DETECTED-WSH
079000                                          WSS-SIG-CUSUM
079100                                          WSS-SIG-MA
079200                                          WSS-SIG-Z
079300                                          WSS-SIG-TREND.
079400           MOVE SPACES                 TO SHF-SHIFT-TYPE-WSH.
079500           MOVE 'STABLE'               TO SHF-DIRECTION-WSH.
079600           MOVE ZEROS                  TO WSS-MAGNITUDE
079700                                          WSS-MEDIA-BASE
079800                                          WSS-MEDIA-ATUAL.
079900           MOVE ZEROS                  TO SHF-MAGNITUDE-WSH
080000                                          SHF-CONFIDENCE-WSH
080100                                          SHF-BASELINE-DEMAND-WSH
080200                                          SHF-CURRENT-DEMAND-WSH.
080300      *
080400       RT-SEM-DESVIOX.
080500           EXIT.
080600      *
080700 *----------------------------------------------------------------*
080800       RT-CALC-BASELINE                SECTION.
080900      *  ---> Periodo base P = min(12,N/2); demanda base e atual
081000      *----------------------------------------------------------------*
081100      *
081200           COMPUTE WSS-P               = WSS-N / 2.
081300           IF WSS-P                    GREATER 12
081400              MOVE 12                  TO WSS-P
081500           END-IF.
081600      *
081700           MOVE ZEROS                  TO WSS-SOMA.
081800           IF WSS-P                    GREATER ZEROS
081900              PERFORM RT-ACUM-1-SEMANA THRU RT-ACUM-1-SEMANAX
082000                        VARYING IX-SEM FROM 1 BY 1
082100                        UNTIL IX-SEM   GREATER WSS-P
082200              COMPUTE WSS-MEDIA-BASE ROUNDED
082300                                       = WSS-SOMA / WSS-P
082400           ELSE
082500              MOVE ZEROS               TO WSS-MEDIA-BASE
082600           END-IF.
082700      *
082800      *  ---> Media dos ultimos 4 valores da serie (ou menos se N<4)
082900           MOVE 4                      TO WSS-M.
083000           IF WSS-M                    GREATER WSS-N
083100              MOVE WSS-N               TO WSS-M
083200           END-IF.
083300           COMPUTE WSS-INICIO          = WSS-N - WSS-M + 1.
083400           MOVE ZEROS                  TO WSS-SOMA.
083500           PERFORM RT-ACUM-1-SEMANA    THRU RT-ACUM-1-SEMANAX
083600                     VARYING IX-SEM    FROM WSS-INICIO BY 1
083700                     UNTIL IX-SEM      GREATER WSS-N.
083800           COMPUTE WSS-MEDIA-ATUAL ROUNDED
083900                                       = WSS-SOMA / WSS-M.
084000      *
084100      *  ---> Magnitude percentual do desvio frente a base
084200           IF WSS-MEDIA-BASE           GREATER ZEROS
084300              COMPUTE WSS-MAGNITUDE ROUNDED =
084400                 (WSS-MEDIA-ATUAL - WSS-MEDIA-BASE)
084500                                 / WSS-MEDIA-BASE * 100
084600           ELSE
084700              IF WSS-MEDIA-ATUAL       GREATER ZEROS
084800                 MOVE 100              TO WSS-MAGNITUDE
084900              ELSE
085000                 MOVE ZEROS            TO WSS-MAGNITUDE
085100              END-IF
085200           END-IF.
085300      *
085400           MOVE WSS-MEDIA-BASE         TO SHF-BASELINE-DEMAND-WSH.
085500           MOVE WSS-MEDIA-ATUAL        TO SHF-CURRENT-DEMAND-WSH.
085600           MOVE WSS-MAGNITUDE          TO SHF-MAGNITUDE-WSH.
085700      *
085800       RT-CALC-BASELINEX.
085900           EXIT.
086000      *
086100 *----------------------------------------------------------------*
086200       RT-CALC-RAIZ                    SECTION.
086300      *  ---> Raiz quadrada de WSS-RAIZ-X por aproximacao de Newton
086400      *       (a casa nao tem FUNCTION intrinseca disponivel)
086500      *----------------------------------------------------------------*
086600      *
086700           IF WSS-RAIZ-X                NOT GREATER ZEROS
086800              MOVE ZEROS                TO WSS-RAIZ-RESULT
086900           ELSE
087000              COMPUTE WSS-RAIZ-G        = WSS-RAIZ-X / 2 + 1
087100              PERFORM RT-CALC-RAIZ-PASSO THRU RT-CALC-RAIZ-PASSOX
087200                        VARYING WSS-RAIZ-ITER FROM 1 BY 1
087300                        UNTIL WSS-RAIZ-ITER GREATER 20
087400              MOVE WSS-RAIZ-G           TO WSS-RAIZ-RESULT
087500           END-IF.
087600      *
087700       RT-CALC-RAIZX.
087800           EXIT.
087900      *
088000 *----------------------------------------------------------------*
088100       RT-CALC-RAIZ-PASSO                SECTION.
088200      *  ---> Um passo da aproximacao de Newton para a raiz
088300      *----------------------------------------------------------------*
088400      *
088500           COMPUTE WSS-RAIZ-G  ROUNDED =
088600              (WSS-RAIZ-G + WSS-RAIZ-X / WSS-RAIZ-G) / 2.
088700      *
088800       RT-CALC-RAIZ-PASSOX.
088900           EXIT.
089000      *
089100 *----------------------------------------------------------------*
089200       RT-CALC-MEDIA-DESVIO             SECTION.
089300      *  ---> Media e desvio padrao amostral de S(1..WSS-JAN-LIMITE)
089400      *----------------------------------------------------------------*
089500      *
089600           MOVE ZEROS                  TO WSS-SOMA.
089700           PERFORM RT-ACUM-1-SEMANA    THRU RT-ACUM-1-SEMANAX
089800                     VARYING IX-SEM    FROM 1 BY 1
089900                     UNTIL IX-SEM      GREATER WSS-JAN-LIMITE.
090000           COMPUTE WSS-JAN-MEDIA ROUNDED
090100                                       = WSS-SOMA / WSS-JAN-LIMITE.
090200      *
090300           MOVE ZEROS                  TO WSS-SOMA-QUAD.
090400           PERFORM RT-CALC-1-QUAD      THRU RT-CALC-1-QUADX
090500                     VARYING IX-SEM    FROM 1 BY 1
090600                     UNTIL IX-SEM      GREATER WSS-JAN-LIMITE.
090700      *
090800           IF WSS-JAN-LIMITE           GREATER 1
090900              COMPUTE WSS-RAIZ-X       =
091000                 WSS-SOMA-QUAD / (WSS-JAN-LIMITE - 1)
091100              PERFORM RT-CALC-RAIZ     THRU RT-CALC-RAIZX
091200              MOVE WSS-RAIZ-RESULT     TO WSS-JAN-DESVIO
091300           ELSE
091400              MOVE ZEROS               TO WSS-JAN-DESVIO
091500           END-IF.
091600      *
091700       RT-CALC-MEDIA-DESVIOX.
091800           EXIT.
091900      *
092000 *----------------------------------------------------------------*
092100       RT-ACUM-1-SEMANA                  SECTION.
092200      *  ---> Corpo do loop de soma da semana IX-SEM em WSS-SOMA,
092300      *       reaproveitado por baseline / media-desvio / janela
092400      *----------------------------------------------------------------*
092500      *
092600           ADD WSS-SEM-QTD (IX-SEM)     TO WSS-SOMA.
092700      *
092800       RT-ACUM-1-SEMANAX.
092900           EXIT.
093000      *
093100 *----------------------------------------------------------------*
093200       RT-CALC-1-QUAD                    SECTION.
093300      *  ---> Corpo do loop de soma dos quadrados dos desvios
093400      *----------------------------------------------------------------*
093500      *
093600           COMPUTE WSS-SOMA-QUAD         =
093700              WSS-SOMA-QUAD +
093800              (WSS-SEM-QTD (IX-SEM) - WSS-JAN-MEDIA) *
093900              (WSS-SEM-QTD (IX-SEM) - WSS-JAN-MEDIA).
094000      *
094100       RT-CALC-1-QUADX.
094200           EXIT.
094300      *
094400 *----------------------------------------------------------------*
094500       RT-CALC-CUSUM                    SECTION.
094600      *  ---> Deteccao CUSUM sobre a janela B = max(N/2,12)
094700      *----------------------------------------------------------------*
094800      *
094900           COMPUTE WSS-B                = WSS-N / 2.
095000           IF WSS-B                    LESS 12
095100              MOVE 12                  TO WSS-B
095200           END-IF.
095300      *
095400           MOVE WSS-B                  TO WSS-JAN-LIMITE.
095500           PERFORM RT-CALC-MEDIA-DESVIO THRU RT-CALC-MEDIA-DESVIOX.
095600           MOVE WSS-JAN-MEDIA          TO WSS-MEDIA-CUSUM.
095700           MOVE WSS-JAN-DESVIO         TO WSS-DESVIO-CUSUM.
095800      *
095900           IF WSS-DESVIO-CUSUM         EQUAL ZEROS
096000              MOVE 'N'                 TO WSS-SIG-CUSUM
096100           ELSE
096200              MOVE ZEROS               TO WSS-C-MAIS  WSS-C-MENOS
096300                                          WSS-C-MAIS-MAX
096400                                          WSS-C-MENOS-MIN
096500              PERFORM RT-CALC-CUSUM-PASSO
096600                                       THRU RT-CALC-CUSUM-PASSOX
096700                        VARYING IX-SEM FROM 2 BY 1
096800                        UNTIL IX-SEM   GREATER WSS-N
096900              IF WSS-C-MAIS-MAX  GREATER (2.0 * WSS-DESVIO-CUSUM)
097000              OR WSS-C-MENOS-MIN LESS ((-2.0) * WSS-DESVIO-CUSUM)
097100                 MOVE 'Y'              TO WSS-SIG-CUSUM
097200              ELSE
097300                 MOVE 'N'              TO WSS-SIG-CUSUM
097400              END-IF
097500           END-IF.
097600      *
097700       RT-CALC-CUSUMX.
097800           EXIT.
097900      *
098000 *----------------------------------------------------------------*
098100       RT-CALC-CUSUM-PASSO               SECTION.
098200      *  ---> Um passo da soma acumulada padronizada (CUSUM)
098300      *----------------------------------------------------------------*
098400      *
098500           COMPUTE WSS-Z-I              =
098600              (WSS-SEM-QTD (IX-SEM) - WSS-MEDIA-CUSUM)
098700                                       / WSS-DESVIO-CUSUM.
098800      *
098900           COMPUTE WSS-C-MAIS           = WSS-C-MAIS + WSS-Z-I - 0.5.
099000           IF WSS-C-MAIS                LESS ZEROS
099100              MOVE ZEROS                TO WSS-C-MAIS
099200           END-IF.
099300      *
099400           COMPUTE WSS-C-MENOS          = WSS-C-MENOS + WSS-Z-I + 0.5.
099500           IF WSS-C-MENOS               GREATER ZEROS
099600              MOVE ZEROS                TO WSS-C-MENOS
099700           END-IF.
099800      *
099900           IF WSS-C-MAIS                GREATER WSS-C-MAIS-MAX
100000              MOVE WSS-C-MAIS           TO WSS-C-MAIS-MAX
100100           END-IF.
100200           IF WSS-C-MENOS                LESS WSS-C-MENOS-MIN
100300              MOVE WSS-C-MENOS           TO WSS-C-MENOS-MIN
100400           END-IF.
100500      *
100600       RT-CALC-CUSUM-PASSOX.
100700           EXIT.
100800      *
100900 *----------------------------------------------------------------*
101000       RT-CALC-MA                        SECTION.
101100      *  ---> Cruzamento de medias moveis (curta 4 semanas / base)
101200      *----------------------------------------------------------------*
101300      *
101400           MOVE ZEROS                   TO WSS-MEDIA-CURTA.
101500           MOVE WSS-N                   TO WSS-M.
101600           IF WSS-M                     GREATER 3
101700              MOVE 3                    TO WSS-M
101800           END-IF.
101900           COMPUTE WSS-INICIO           = WSS-N - WSS-M + 1.
102000           PERFORM RT-CALC-MA-JANELA    THRU RT-CALC-MA-JANELAX
102100                     VARYING IX-SEM     FROM WSS-INICIO BY 1
102200                     UNTIL IX-SEM       GREATER WSS-N.
102300           IF WSS-M                     GREATER ZEROS
102400              COMPUTE WSS-MEDIA-CURTA ROUNDED
102500                                       = WSS-MEDIA-CURTA / WSS-M
102600           END-IF.
102700      *
102800           IF WSS-MEDIA-BASE            GREATER ZEROS
102900           AND WSS-MEDIA-CURTA          GREATER ZEROS
103000              COMPUTE WSS-PCT-MA ROUNDED =
103100                 (WSS-MEDIA-CURTA - WSS-MEDIA-BASE) / WSS-MEDIA-BASE
103200           ELSE
103300              MOVE ZEROS                TO WSS-PCT-MA
103400           END-IF.
103500      *
103600           IF WSS-PCT-MA                GREATER 0.25
103700           OR WSS-PCT-MA                LESS (-0.25)
103800              MOVE 'Y'                  TO WSS-SIG-MA
103900           ELSE
104000              MOVE 'N'                  TO WSS-SIG-MA
104100           END-IF.
104200      *
104300       RT-CALC-MAX.
104400           EXIT.
104500      *
104600 *----------------------------------------------------------------*
104700       RT-CALC-MA-JANELA                 SECTION.
104800      *  ---> Media movel de ate 4 semanas terminando em IX-SEM,
104900      *       acumulada em WSS-MEDIA-CURTA para tirar a media dos
105000      *       ultimos 3 pontos da media movel
105100      *----------------------------------------------------------------*
105200      *
105300           MOVE 4                       TO WSS-SPLIT-M.
105400           IF WSS-SPLIT-M               GREATER IX-SEM
105500              MOVE IX-SEM               TO WSS-SPLIT-M
105600           END-IF.
105700           COMPUTE WSS-JAN-LIMITE       = IX-SEM - WSS-SPLIT-M + 1.
105800      *
105900           MOVE ZEROS                   TO WSS-SOMA.
106000           PERFORM RT-ACUM-1-JANELA     THRU RT-ACUM-1-JANELAX
106100                     VARYING WSS-IND-SEMANA FROM WSS-JAN-LIMITE BY 1
106200                     UNTIL WSS-IND-SEMANA GREATER IX-SEM.
106300           COMPUTE WSS-MEDIA-CURTA      =
106400              WSS-MEDIA-CURTA + (WSS-SOMA / WSS-SPLIT-M).
106500      *
106600       RT-CALC-MA-JANELAX.
106700           EXIT.
106800      *
106900 *----------------------------------------------------------------*
107000       RT-ACUM-1-JANELA                  SECTION.
107100      *  ---> Corpo do loop de soma da janela curta de medias moveis
107200      *----------------------------------------------------------------*
107300      *
107400           ADD WSS-SEM-QTD (WSS-IND-SEMANA) TO WSS-SOMA.
107500      *
107600       RT-ACUM-1-JANELAX.
107700           EXIT.
107800      *
107900 *----------------------------------------------------------------*
108000       RT-CALC-ZSCORE                    SECTION.
108100      *  ---> Anomalia por escore-Z sobre a serie inteira S(1..N)
108200      *----------------------------------------------------------------*
108300      *
108400           MOVE WSS-N                   TO WSS-JAN-LIMITE.
108500           PERFORM RT-CALC-MEDIA-DESVIO THRU RT-CALC-MEDIA-DESVIOX.
108600           MOVE WSS-JAN-MEDIA            TO WSS-MEDIA-GERAL.
108700           MOVE WSS-JAN-DESVIO           TO WSS-DESVIO-GERAL.
108800           MOVE ZEROS                    TO WSS-ANOM-Z-ULT4
108900                                            WSS-Z-ULT4-SOMA.
109000      *
109100           IF WSS-DESVIO-GERAL           EQUAL ZEROS
109200              MOVE 'N'                   TO WSS-SIG-Z
109300           ELSE
109400              MOVE 'N'                   TO WSS-SIG-Z
109500              COMPUTE WSS-INICIO         = WSS-N - 3.
109600              IF WSS-INICIO              LESS 1
109700                 MOVE 1                  TO WSS-INICIO
109800              END-IF
109900              PERFORM RT-CALC-ZSCORE-PASSO
110000                                       THRU RT-CALC-ZSCORE-PASSOX
110100                        VARYING IX-SEM FROM 1 BY 1
110200                        UNTIL IX-SEM     GREATER WSS-N
110300           END-IF.
110400      *
110500       RT-CALC-ZSCOREX.
110600           EXIT.
110700      *
110800 *----------------------------------------------------------------*
110900       RT-CALC-ZSCORE-PASSO              SECTION.
111000      *  ---> Verifica anomalia na posicao IX-SEM da serie
111100      *----------------------------------------------------------------*
111200      *
111300           COMPUTE WSS-Z-I               =
111400              (WSS-SEM-QTD (IX-SEM) - WSS-MEDIA-GERAL)
111500                                        / WSS-DESVIO-GERAL.
111600      *
111700           IF WSS-Z-I                    GREATER 2.5
111800           OR WSS-Z-I                    LESS (-2.5)
111900              MOVE 'Y'                   TO WSS-SIG-Z
112000              IF IX-SEM                  NOT LESS WSS-INICIO
112100                 ADD 1                   TO WSS-ANOM-Z-ULT4
112200                 ADD WSS-Z-I             TO WSS-Z-ULT4-SOMA
112300              END-IF
112400           END-IF.
112500      *
112600       RT-CALC-ZSCORE-PASSOX.
112700           EXIT.
112800      *
112900 *----------------------------------------------------------------*
113000       RT-CALC-TENDENCIA                 SECTION.
113100      *  ---> Mudanca de tendencia - regressao dividida ao meio
113200      *       (so entra aqui quando WSS-N e maior ou igual a 24)
113300      *----------------------------------------------------------------*
113400      *
113500           COMPUTE WSS-SPLIT-M           = WSS-N / 2.
113600      *
113700           MOVE 1                        TO WSS-SLOPE-INI.
113800           MOVE WSS-SPLIT-M               TO WSS-SLOPE-QTD.
113900           PERFORM RT-CALC-SLOPE         THRU RT-CALC-SLOPEX.
114000           MOVE WSS-SLOPE-RESULT          TO WSS-B1.
114100      *
114200           COMPUTE WSS-SLOPE-INI          = WSS-SPLIT-M + 1.
114300           COMPUTE WSS-SLOPE-QTD          = WSS-N - WSS-SPLIT-M.
114400           PERFORM RT-CALC-SLOPE         THRU RT-CALC-SLOPEX.
114500           MOVE WSS-SLOPE-RESULT          TO WSS-B2.
114600      *
114700           MOVE 'N'                      TO WSS-SIG-TREND.
114800           IF (WSS-B1 GREATER ZEROS AND WSS-B2 LESS ZEROS)
114900           OR (WSS-B1 LESS    ZEROS AND WSS-B2 GREATER ZEROS)
115000              MOVE 'Y'                   TO WSS-SIG-TREND
115100           ELSE
115200              IF WSS-B1                  NOT EQUAL ZEROS
115300                 COMPUTE WSS-DIF-B       = WSS-B2 - WSS-B1
115400                 IF WSS-B1               LESS ZEROS
115500                    COMPUTE WSS-ABS-B1   = WSS-B1 * -1
115600                 ELSE
115700                    MOVE WSS-B1          TO WSS-ABS-B1
115800                 END-IF
115900                 IF WSS-DIF-B            LESS ZEROS
116000                    COMPUTE WSS-ABS-DIF  = WSS-DIF-B * -1
116100                 ELSE
116200                    MOVE WSS-DIF-B       TO WSS-ABS-DIF
116300                 END-IF
116400                 IF (WSS-ABS-DIF / WSS-ABS-B1) GREATER 0.5
116500                    MOVE 'Y'             TO WSS-SIG-TREND
116600                 END-IF
116700              END-IF
116800           END-IF.
116900      *
117000       RT-CALC-TENDENCIAX.
117100           EXIT.
117200      *
117300 *----------------------------------------------------------------*
117400       RT-CALC-SLOPE                     SECTION.
117500      *  ---> Coeficiente angular (minimos quadrados) de WSS-SLOPE-QTD
117600      *       pontos da serie a partir de WSS-SLOPE-INI, x = 0,1,2...
117700      *----------------------------------------------------------------*
117800      *
117900           MOVE ZEROS                    TO WSS-SOMA-X   WSS-SOMA-Y
118000                                             WSS-SOMA-XY  WSS-SOMA-XX
118100                                             WSS-SLOPE-RESULT.
118200      *
118300           IF WSS-SLOPE-QTD               LESS 2
118400              MOVE ZEROS                  TO WSS-SLOPE-RESULT
118500           ELSE
118600              PERFORM RT-CALC-SLOPE-PASSO
118700                                       THRU RT-CALC-SLOPE-PASSOX
118800                        VARYING WSS-SLOPE-IDX FROM 1 BY 1
118900                        UNTIL WSS-SLOPE-IDX GREATER WSS-SLOPE-QTD
119000              COMPUTE WSS-SLOPE-DEN       =
119100                 (WSS-SLOPE-QTD * WSS-SOMA-XX) -
119200                 (WSS-SOMA-X * WSS-SOMA-X)
119300              IF WSS-SLOPE-DEN            EQUAL ZEROS
119400                 MOVE ZEROS               TO WSS-SLOPE-RESULT
119500              ELSE
119600                 COMPUTE WSS-SLOPE-RESULT ROUNDED =
119700                    ((WSS-SLOPE-QTD * WSS-SOMA-XY) -
119800                     (WSS-SOMA-X * WSS-SOMA-Y)) / WSS-SLOPE-DEN
119900              END-IF
120000           END-IF.
120100      *
120200       RT-CALC-SLOPEX.
120300           EXIT.
120400      *
120500 *----------------------------------------------------------------*
120600       RT-CALC-SLOPE-PASSO                SECTION.
120700      *  ---> Um ponto (x,y) da regressao do trecho corrente
120800      *----------------------------------------------------------------*
120900      *
121000           COMPUTE WSS-IND-SEMANA         =
121100              WSS-SLOPE-INI + WSS-SLOPE-IDX - 1.
121200           COMPUTE WSS-SLOPE-X            = WSS-SLOPE-IDX - 1.
121300      *
121400           ADD WSS-SLOPE-X                TO WSS-SOMA-X.
121500           ADD WSS-SEM-QTD (WSS-IND-SEMANA)
121600                                          TO WSS-SOMA-Y.
121700           COMPUTE WSS-SOMA-XY            =
121800              WSS-SOMA-XY +
121900              (WSS-SLOPE-X * WSS-SEM-QTD (WSS-IND-SEMANA)).
122000           COMPUTE WSS-SOMA-XX            =
122100              WSS-SOMA-XX + (WSS-SLOPE-X * WSS-SLOPE-X).
122200      *
122300       RT-CALC-SLOPE-PASSOX.
122400           EXIT.
122500      *
122600 *----------------------------------------------------------------*
122700       RT-CALC-RESUMO-DESVIO              SECTION.
122800      *  ---> Consolida os quatro sinais em desvio/tipo/direcao/
122900      *       confianca conforme a regra do primeiro sinal que bate
123000      *----------------------------------------------------------------*
123100      *
123200           MOVE ZEROS                     TO WSS-QTD-SINAIS.
123300           IF WSS-SIG-CUSUM               EQUAL 'Y'
123400              ADD 1                       TO WSS-QTD-SINAIS
123500           END-IF.
123600           IF WSS-SIG-MA                  EQUAL 'Y'
123700              ADD 1                       TO WSS-QTD-SINAIS
123800           END-IF.
123900           IF WSS-SIG-Z                   EQUAL 'Y'
124000              ADD 1                       TO WSS-QTD-SINAIS
124100           END-IF.
124200           IF WSS-SIG-TREND               EQUAL 'Y'
124300              ADD 1                       TO WSS-QTD-SINAIS
124400           END-IF.
124500      *
124600           IF WSS-MAGNITUDE               LESS ZEROS
124700              COMPUTE WSS-MAG-ABS         = WSS-MAGNITUDE * -1
124800           ELSE
124900              MOVE WSS-MAGNITUDE          TO WSS-MAG-ABS
125000           END-IF.
125100      *
125200           IF WSS-QTD-SINAIS               GREATER ZEROS
125300              MOVE 'Y'                     TO SHF-SHIFT-DETECTED-WSH
125400           ELSE
125500              MOVE 'N'                     TO SHF-SHIFT-DETECTED-WSH
125600           END-IF.
125700      *
125800           EVALUATE TRUE
125900              WHEN WSS-SIG-CUSUM EQUAL 'Y' AND WSS-MAG-ABS GREATER 25
126000                 MOVE 'SUSTAINED'          TO SHF-SHIFT-TYPE-WSH
126100              WHEN WSS-SIG-Z EQUAL 'Y' AND WSS-ANOM-Z-ULT4 GREATER ZEROS
126200                 IF (WSS-Z-ULT4-SOMA / WSS-ANOM-Z-ULT4) GREATER ZEROS
126300                    MOVE 'SPIKE'           TO SHF-SHIFT-TYPE-WSH
126400                 ELSE
126500                    MOVE 'DROP'            TO SHF-SHIFT-TYPE-WSH
126600                 END-IF
126700              WHEN WSS-SIG-TREND EQUAL 'Y'
126800                 MOVE 'TREND-CHANGE'       TO SHF-SHIFT-TYPE-WSH
126900              WHEN WSS-MAG-ABS GREATER 20
127000                 MOVE 'SUSTAINED'          TO SHF-SHIFT-TYPE-WSH
127100              WHEN OTHER
127200                 MOVE SPACES               TO SHF-SHIFT-TYPE-WSH
127300           END-EVALUATE.
127400      *
127500           EVALUATE TRUE
127600              WHEN WSS-MAGNITUDE GREATER 10
127700                 MOVE 'INCREASE'           TO SHF-DIRECTION-WSH
127800              WHEN WSS-MAGNITUDE LESS (-10)
127900                 MOVE 'DECREASE'           TO SHF-DIRECTION-WSH
128000              WHEN OTHER
128100                 MOVE 'STABLE'             TO SHF-DIRECTION-WSH
128200           END-EVALUATE.
128300      *
128400           COMPUTE SHF-CONFIDENCE-WSH ROUNDED =
128500              (WSS-QTD-SINAIS * 25) + (WSS-MAG-ABS * 0.5).
128600           IF SHF-CONFIDENCE-WSH           GREATER 100
128700              MOVE 100                     TO SHF-CONFIDENCE-WSH
128800           END-IF.
128900      *
129000           MOVE WSS-SIG-CUSUM               TO SHF-CUSUM-SIG-WSH.
129100           MOVE WSS-SIG-MA                  TO SHF-MA-SIG-WSH.
129200           MOVE WSS-SIG-Z                   TO SHF-Z-SIG-WSH.
129300           MOVE WSS-SIG-TREND                TO SHF-TREND-SIG-WSH.
129400      *
129500       RT-CALC-RESUMO-DESVIOX.
129600           EXIT.
129700      *
129800 *----------------------------------------------------------------*
129900       RT-GRAVAR-DESVIO                   SECTION.
130000      *  ---> Grava o registro de resultado de desvio de demanda
130100      *----------------------------------------------------------------*
130200      *
130300           WRITE REG-SHIFT-FDH             FROM REG-SHIFT-WSH.
130400           IF FS-SHIFT                     EQUAL ZEROS
130500              CONTINUE
130600           ELSE
130700              MOVE '09'                    TO LKS-RETORNO
130800              MOVE 'ERRO GRAVANDO ARQ-SHIFT'
130900                                           TO LKS-MENSAGEM
131000              PERFORM RT-FINALIZAR        THRU RT-FINALIZARX
131100           END-IF.
131200      *
131300       RT-GRAVAR-DESVIOX.
131400           EXIT.
131500      *
131600 *----------------------------------------------------------------*
131700       RT-CALC-JULIANO                    SECTION.
131800      *  ---> Numero de dias absolutos de WSS-JUL-ANO/MES/DIA, pelo
131900      *       algoritmo de contagem civil (sem FUNCTION intrinseca) -
132000      *       usado so para SUBTRAIR duas datas, nao para calendario
132100      *----------------------------------------------------------------*
132200      *
132300           MOVE WSS-JUL-ANO                TO WSS-JUL-Y.
132400           IF WSS-JUL-MES                  NOT GREATER 2
132500              SUBTRACT 1                   FROM WSS-JUL-Y
132600           END-IF.
132700      *
132800           COMPUTE WSS-JUL-A               = WSS-JUL-Y / 400.
132900           COMPUTE WSS-JUL-YOE             =
133000              WSS-JUL-Y - (WSS-JUL-A * 400).
133100      *
133200           IF WSS-JUL-MES                  GREATER 2
133300              COMPUTE WSS-JUL-M            = WSS-JUL-MES - 3
133400           ELSE
133500              COMPUTE WSS-JUL-M            = WSS-JUL-MES + 9
133600           END-IF.
133700           COMPUTE WSS-JUL-DOY             =
133800              ((153 * WSS-JUL-M) + 2) / 5 + WSS-JUL-DIA - 1.
133900      *
134000           COMPUTE WSS-JUL-DOE             =
134100              (WSS-JUL-YOE * 365) + (WSS-JUL-YOE / 4)
134200                                   - (WSS-JUL-YOE / 100) + WSS-JUL-DOY.
134300      *
134400           COMPUTE WSS-JUL-RESULT          =
134500              (WSS-JUL-A * 146097) + WSS-JUL-DOE - 719468.
134600      *
134700       RT-CALC-JULIANOX.
134800           EXIT.
134900      *
135000 *----------------------------------------------------------------*
135100       RT-POSICIONA-ESTOQUE                SECTION.
135200      *  ---> Avanca o cursor do arquivo de estoque ate encontrar o
135300      *       saldo mais recente da combinacao item / local corrente,
135400      *       mantendo a leitura sempre um pouco a frente (o arquivo
135500      *       de estoque esta na mesma ordem que o de vendas)
135600      *----------------------------------------------------------------*
135700      *
135800           MOVE ZEROS                       TO WSS-SALDO-ATUAL.
135900      *
136000           IF FIM-ESTOQUE
136100              GO TO RT-POSICIONA-ESTOQUEX
136200           END-IF.
136300      *
136400           IF WSS-INV-TEM-PEND               EQUAL 'N'
136500              PERFORM RT-LER-ESTOQUE        THRU RT-LER-ESTOQUEX
136600           END-IF.
136700      *
136800           MOVE 'N'                          TO WSS-INV-QUEBROU.
136900           PERFORM RT-POSICIONA-1-ESTOQUE   THRU RT-POSICIONA-1-ESTOQUEX
137000                    UNTIL FIM-ESTOQUE
137100                    OR    INV-QUEBROU.
137200      *
137300       RT-POSICIONA-ESTOQUEX.
137400           EXIT.
137500      *
137600 *----------------------------------------------------------------*
137700       RT-POSICIONA-1-ESTOQUE               SECTION.
137800      *  ---> Corpo do loop de posicionamento no arquivo de estoque -
137900      *       casa a chave item/local corrente com o registro lido
138000      *----------------------------------------------------------------*
138100      *
138200           EVALUATE TRUE
138300              WHEN INV-ITEM-ID-WSN     LESS SHF-ITEM-ID-WSH
138400                 MOVE 'N'                TO WSS-INV-TEM-PEND
138500                 PERFORM RT-LER-ESTOQUE THRU RT-LER-ESTOQUEX
138600              WHEN INV-ITEM-ID-WSN     EQUAL SHF-ITEM-ID-WSH AND
138700                   INV-LOCATION-ID-WSN LESS SHF-LOCATION-ID-WSH
138800                 MOVE 'N'                TO WSS-INV-TEM-PEND
138900                 PERFORM RT-LER-ESTOQUE THRU RT-LER-ESTOQUEX
139000              WHEN INV-ITEM-ID-WSN     EQUAL SHF-ITEM-ID-WSH AND
139100                   INV-LOCATION-ID-WSN EQUAL SHF-LOCATION-ID-WSH
139200                 MOVE INV-ON-HAND-QTY-WSN TO WSS-SALDO-ATUAL
139300                 MOVE 'N'                TO WSS-INV-TEM-PEND
139400                 PERFORM RT-LER-ESTOQUE THRU RT-LER-ESTOQUEX
139500              WHEN OTHER
139600                 MOVE 'Y'                TO WSS-INV-TEM-PEND
139700                 MOVE 'Y'                TO WSS-INV-QUEBROU
139800           END-EVALUATE.
139900      *
140000       RT-POSICIONA-1-ESTOQUEX.
140100           EXIT.
140200      *
140300 *----------------------------------------------------------------*
140400       RT-LER-ESTOQUE                       SECTION.
140500      *  ---> Le uma posicao do arquivo de estoque (a mais recente
140600      *       do arquivo prevalece, pois vem ordenada por semana)
140700      *----------------------------------------------------------------*
140800      *
140900           READ ARQ-INVENTORY                INTO REG-INVENTORY-WSN
141000               AT END
141100                  MOVE 'S'                   TO WSS-FIM-ESTOQUE
141200           END-READ.
141300           IF FS-INVENTORY                   EQUAL ZEROS OR '10'
141400              CONTINUE
141500           ELSE
141600              MOVE '09'                      TO LKS-RETORNO
141700              MOVE 'ERRO LENDO ARQ-INVENTORY'
141800                                             TO LKS-MENSAGEM
141900              PERFORM RT-FINALIZAR          THRU RT-FINALIZARX
142000           END-IF.
142100      *
142200       RT-LER-ESTOQUEX.
142300           EXIT.
142400      *
142500 *----------------------------------------------------------------*
142600       RT-CALC-NAO-MOVIMENTA                 SECTION.
142700      *  ---> Classifica a combinacao item / local quanto a inatividade
142800      *       de vendas e monta o registro do detector de parados
142900      *----------------------------------------------------------------*
143000      *
143100           MOVE 'N'                           TO WSS-ITEM-ACHOU.
143200           MOVE 'STAPLE'                      TO WSS-ITEM-CATEGORIA.
143300           MOVE 365                           TO WSS-ITEM-SHELF-DIAS.
143400           MOVE ZEROS                         TO WSS-ITEM-OBSOLETO.
143500           SET IX-ITEM                        TO 1.
143600           SEARCH ALL WSS-TAB-ITEM
143700              AT END
143800                 CONTINUE
143900              WHEN ITM-ITEM-ID-TBI (IX-ITEM) EQUAL SHF-ITEM-ID-WSH
144000                 MOVE 'Y'                     TO WSS-ITEM-ACHOU
144100                 MOVE ITM-CATEGORY-TBI (IX-ITEM)
144200                                             TO WSS-ITEM-CATEGORIA
144300                 MOVE ITM-SHELF-LIFE-DAYS-TBI (IX-ITEM)
144400                                             TO WSS-ITEM-SHELF-DIAS
144500                 MOVE ITM-OBSOLETE-DATE-TBI (IX-ITEM)
144600                                             TO WSS-ITEM-OBSOLETO
144700           END-SEARCH.
144800      *
144900           MOVE ZEROS                         TO WSS-ULT-MOVTO
145000                                                  WSS-TOTAL-VENDIDO.
145100           PERFORM RT-ACUM-1-VENDIDO         THRU RT-ACUM-1-VENDIDOX
145200                     VARYING IX-SEM           FROM 1 BY 1
145300                     UNTIL IX-SEM             GREATER WSS-N.
145400      *
145500      *     30.11.1999  AMB  PRJ-1537 - ITEM/LOCAL SEM NENHUMA SEMANA
145600      *     COM VENDA (SLS-QTY-SOLD > 0) FICA COM WSS-ULT-MOVTO ZERADO;
145700      *     NESSE CASO A DATA DE ULTIMA MOVIMENTACAO PERMANECE ZEROS E
145800      *     OS DIAS PARADO SAO FORCADOS PARA 9999, SEM CALCULO JULIANO.
145900      *
146000           MOVE WSS-DTA-ANO                   TO WSS-JUL-ANO.
146100           MOVE WSS-DTA-MES                   TO WSS-JUL-MES.
146200           MOVE WSS-DTA-DIA                   TO WSS-JUL-DIA.
146300           PERFORM RT-CALC-JULIANO           THRU RT-CALC-JULIANOX.
146400           MOVE WSS-JUL-RESULT                TO WSS-JUL-DT-ANALISE.
146500      *
146600           IF WSS-ULT-MOVTO                   EQUAL ZEROS
146700              MOVE 9999                       TO WSS-DIAS-PARADO
146800           ELSE
146900              MOVE WSS-UMV-ANO                TO WSS-JUL-ANO
147000              MOVE WSS-UMV-MES                TO WSS-JUL-MES
147100              MOVE WSS-UMV-DIA                TO WSS-JUL-DIA
147200              PERFORM RT-CALC-JULIANO        THRU RT-CALC-JULIANOX
147300              MOVE WSS-JUL-RESULT             TO WSS-JUL-DT-MOVTO
147400              COMPUTE WSS-DIAS-PARADO         =
147500                 WSS-JUL-DT-ANALISE - WSS-JUL-DT-MOVTO
147600              IF WSS-DIAS-PARADO              LESS ZEROS
147700                 MOVE ZEROS                   TO WSS-DIAS-PARADO
147800              END-IF
147900           END-IF.
148000      *
148100           EVALUATE TRUE
148200              WHEN WSS-DIAS-PARADO GREATER 180
148300                 MOVE 'DEAD-STOCK'            TO NMV-CATEGORY-WSM
148400                 ADD 1                        TO CTR-DEAD
148500              WHEN WSS-DIAS-PARADO GREATER 90
148600                 MOVE 'NON-MOVING'            TO NMV-CATEGORY-WSM
148700                 ADD 1                        TO CTR-NONMOV
148800              WHEN WSS-DIAS-PARADO GREATER 60
148900                 MOVE 'SLOW-MOVING'           TO NMV-CATEGORY-WSM
149000                 ADD 1                        TO CTR-SLOW
149100              WHEN OTHER
149200                 MOVE 'ACTIVE'                TO NMV-CATEGORY-WSM
149300                 ADD 1                        TO CTR-ATIVO
149400           END-EVALUATE.
149500      *
149600           IF WSS-DIAS-PARADO GREATER (WSS-ITEM-SHELF-DIAS * 0.5)
149700           AND WSS-SALDO-ATUAL GREATER ZEROS
149800              MOVE 'Y'                        TO NMV-SHELF-RISK-WSM
149900           ELSE
150000              MOVE 'N'                        TO NMV-SHELF-RISK-WSM
150100           END-IF.
150200      *
150300           EVALUATE TRUE
150400              WHEN NMV-CATEGORY-WSM EQUAL 'ACTIVE'
150500                 MOVE 'MONITOR - NORMAL MOVEMENT' TO NMV-ACTION-WSM
150600              WHEN NMV-CATEGORY-WSM EQUAL 'SLOW-MOVING'
150700                 IF WSS-SALDO-ATUAL GREATER ZEROS
150800                    MOVE 'REVIEW PRICING / PROMOTE TO MOVE'
150900                                             TO NMV-ACTION-WSM
151000                 ELSE
151100                    MOVE 'REDUCE REORDER QUANTITIES'
151200                                             TO NMV-ACTION-WSM
151300                 END-IF
151400              WHEN NMV-CATEGORY-WSM EQUAL 'NON-MOVING'
151500                 IF NMV-SHELF-RISK-WSM EQUAL 'Y'
151600                    MOVE 'URGENT: CLEAR STOCK BEFORE EXPIRY'
151700                                             TO NMV-ACTION-WSM
151800                 ELSE
151900                    IF WSS-SALDO-ATUAL GREATER ZEROS
152000                       MOVE 'HOLD SUPPLY ORDERS / CONSIDER MARKDOWNS'
152100                                             TO NMV-ACTION-WSM
152200                    ELSE
152300                       MOVE 'REVIEW DEMAND / CONSIDER DISCONTINUATION'
152400                                             TO NMV-ACTION-WSM
152500                    END-IF
152600                 END-IF
152700              WHEN NMV-CATEGORY-WSM EQUAL 'DEAD-STOCK'
152800                 IF WSS-SALDO-ATUAL GREATER ZEROS
152900                    MOVE 'EVALUATE DISPOSAL / WRITE-OFF CANDIDATE'
153000                                             TO NMV-ACTION-WSM
153100                 ELSE
153200                    MOVE 'DISCONTINUE SKU / REMOVE FROM CATALOG'
153300                                             TO NMV-ACTION-WSM
153400                 END-IF
153500           END-EVALUATE.
153600      *
153700           MOVE ZEROS                         TO WSS-SCORE-PARADO.
153800           EVALUATE TRUE
153900              WHEN WSS-DIAS-PARADO NOT LESS 180
154000                 ADD 40                        TO WSS-SCORE-PARADO
154100              WHEN WSS-DIAS-PARADO NOT LESS 90
154200                 ADD 30                        TO WSS-SCORE-PARADO
154300              WHEN WSS-DIAS-PARADO NOT LESS 60
154400                 ADD 15                        TO WSS-SCORE-PARADO
154500           END-EVALUATE.
154600           IF WSS-SALDO-ATUAL GREATER ZEROS
154700              ADD 30                           TO WSS-SCORE-PARADO
154800           END-IF.
154900           IF NMV-SHELF-RISK-WSM EQUAL 'Y'
155000              ADD 20                           TO WSS-SCORE-PARADO
155100           END-IF.
155200           IF WSS-ITEM-CATEGORIA EQUAL 'DECLINING'
155300              ADD 10                           TO WSS-SCORE-PARADO
155400           END-IF.
155500           IF WSS-ITEM-CATEGORIA EQUAL 'SLOWMOVER'
155600              ADD 5                            TO WSS-SCORE-PARADO
155700           END-IF.
155800           IF WSS-SCORE-PARADO GREATER 100
155900              MOVE 100                         TO WSS-SCORE-PARADO
156000           END-IF.
156100      *
156200           MOVE WSS-ULT-MOVTO                  TO NMV-LAST-MOVE-DATE-WSM.
156300           MOVE WSS-DIAS-PARADO                TO NMV-DAYS-SINCE-MOVE-WSM.
156400           MOVE WSS-TOTAL-VENDIDO               TO NMV-TOTAL-QTY-SOLD-WSM.
156500           MOVE WSS-SALDO-ATUAL                  TO NMV-CURRENT-INV-WSM.
156600           MOVE WSS-SCORE-PARADO                 TO NMV-RISK-SCORE-WSM.
156700      *
156800       RT-CALC-NAO-MOVIMENTAX.
156900           EXIT.
157000      *
157100 *----------------------------------------------------------------*
157200       RT-ACUM-1-VENDIDO                     SECTION.
157300      *  ---> Corpo do loop de acumulo do total vendido e da data da
157400      *       ultima movimentacao na serie do item / local corrente
157500      *----------------------------------------------------------------*
157600      *
157700           ADD WSS-SEM-QTD (IX-SEM)           TO WSS-TOTAL-VENDIDO.
157800           IF WSS-SEM-QTD (IX-SEM)            GREATER ZEROS
157900              MOVE WSS-SEM-DATA (IX-SEM)      TO WSS-ULT-MOVTO
158000           END-IF.
158100      *
158200       RT-ACUM-1-VENDIDOX.
158300           EXIT.
158400      *
158500 *----------------------------------------------------------------*
158600       RT-GRAVAR-NAO-MOVIMENTA               SECTION.
158700      *  ---> Grava o registro de resultado do detector de parados
158800      *----------------------------------------------------------------*
158900      *
159000           WRITE REG-NONMOV-FDN               FROM REG-NONMOV-WSM.
159100           IF FS-NONMOV                       EQUAL ZEROS
159200              CONTINUE
159300           ELSE
159400              MOVE '09'                        TO LKS-RETORNO
159500              MOVE 'ERRO GRAVANDO ARQ-NONMOV'  TO LKS-MENSAGEM
159600              PERFORM RT-FINALIZAR            THRU RT-FINALIZARX
159700           END-IF.
159800      *
159900       RT-GRAVAR-NAO-MOVIMENTAX.
160000           EXIT.
160100      *
160200 *----------------------------------------------------------------*
160300       RT-GRAVAR-LATINV                       SECTION.
160400      *  ---> Grava o extrato de trabalho (ultimo saldo por item e
160500      *       local) para uso posterior da IN000003 (score de risco)
160600      *----------------------------------------------------------------*
160700      *
160800           MOVE SHF-ITEM-ID-WSH               TO LIV-ITEM-ID-WSV.
160900           MOVE SHF-LOCATION-ID-WSH           TO LIV-LOCATION-ID-WSV.
161000           MOVE WSS-DT-ANALISE                TO LIV-WEEK-ENDING-WSV.
161100           MOVE WSS-SALDO-ATUAL               TO LIV-ON-HAND-QTY-WSV.
161200      *
161300           WRITE REG-LATINV-FDV               FROM REG-LATINV-WSV.
161400           IF FS-LATINV                       EQUAL ZEROS
161500              CONTINUE
161600           ELSE
161700              MOVE '09'                        TO LKS-RETORNO
161800              MOVE 'ERRO GRAVANDO ARQ-LATINV'  TO LKS-MENSAGEM
161900              PERFORM RT-FINALIZAR            THRU RT-FINALIZARX
162000           END-IF.
162100      *
162200       RT-GRAVAR-LATINVX.
162300           EXIT.
162400      *
162500 *----------------------------------------------------------------*
162600       RT-FECHAR-ARQUIVOS                     SECTION.
162700      *  ---> Fecha os arquivos remanescentes ao final do processamento
162800      *----------------------------------------------------------------*
162900      *
163000           CLOSE ARQ-SALES ARQ-INVENTORY ARQ-SHIFT
163100                 ARQ-NONMOV ARQ-LATINV.
163200      *
163300           MOVE CTR-COMBINACOES                TO LKS-COMBINACOES.
163400           MOVE CTR-DESVIOS                    TO LKS-DESVIOS.
163500           MOVE CTR-ATIVO                      TO LKS-ATIVO.
163600           MOVE CTR-SLOW                       TO LKS-SLOW.
163700           MOVE CTR-NONMOV                     TO LKS-NONMOV.
163800           MOVE CTR-DEAD                       TO LKS-DEAD.
163900           MOVE WSS-DT-ANALISE                 TO LKS-DT-ANALISE.
164000      *
164100       RT-FECHAR-ARQUIVOSX.
164200           EXIT.
164300      *
164400 *----------------------------------------------------------------*
164500       RT-FINALIZAR                           SECTION.
164600      *  ---> Encerra o programa, devolvendo o codigo de retorno e a
164700      *       mensagem (se houver) ao programa chamador via LINKAGE
164800      *----------------------------------------------------------------*
164900      *
165000           GOBACK.
165100      *
165200       RT-FINALIZARX.
165300           EXIT.
