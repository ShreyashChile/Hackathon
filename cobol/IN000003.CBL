000100 *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300 *================================================================*
000400       PROGRAM-ID.                     IN000003.
000500       AUTHOR.                         AmarildoMB.
000600       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
000700       DATE-WRITTEN.                   30 SET 1991.
000800       DATE-COMPILED.
000900       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
001000 *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NOME     : IN000003 ---> SCORE DE RISCO DO ESTOQUE       *
001400      *     *----------------------------------------------------------*
001500      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALISTA : AMARILDO MBORGES                              *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCAO   : PARA CADA COMBINACAO ITEM / LOCAL PRODUZIDA   *
002000      *     *            PELA IN000001, COMBINA O DESVIO DE DEMANDA E  *
002100      *     *            A SITUACAO DE ITEM PARADO COM O CADASTRO DE   *
002200      *     *            ITENS E A POLITICA DE REPOSICAO, CALCULA OS   *
002300      *     *            CINCO COMPONENTES DE RISCO E O SCORE GERAL    *
002400      *     *            PONDERADO E GRAVA O RESULTADO DE RISCO.       *
002500      *     *----------------------------------------------------------*
002600      *     * HISTORICO DE ALTERACOES                                  *
002700      *     *----------------------------------------------------------*
002800      *     * 30.09.1991  AMB  PRJ-1161  VERSAO INICIAL - 5 COMPONENTES *
002900      *     *             DE RISCO E SCORE GERAL PONDERADO.            *
003000      *     * 17.03.1992  AMB  PRJ-1189  INCLUIDA POSICAO DE ESTOQUE    *
003100      *     *             (OVERSTOCKED/UNDERSTOCKED/OPTIMAL).          *
003200      *     * 08.10.1993  JCS  PRJ-1288  INCLUIDAS AS 7 FLAGS DE        *
003300      *     *             ALERTA (SURGE/DROP/DEAD/SLOW/SHELF/OVER/     *
003400      *     *             UNDER) NO REGISTRO DE RISCO.                 *
003500      *     * 19.07.1995  AMB  PRJ-1372  CORRIGIDO CALCULO DE SEMANAS   *
003600      *     *             DE COBERTURA QUANDO A DEMANDA ATUAL E ZERO.   *
003700      *     * 04.02.1997  JCS  PRJ-1450  DATA-ANALISE RECEBIDA DA       *
003800      *     *             IN000001 VIA LINKAGE - NAO MAIS RECALCULADA.  *
003900      *     * 21.01.1998  JCS  PRJ-1501  AJUSTE PARA ANO 2000 - DATAS   *
004000      *     *             DE 8 DIGITOS EM TODAS AS COMPARACOES.         *
004100      *     * 30.11.1999  AMB  PRJ-1535  REVISAO GERAL Y2K - TESTE DE   *
004200      *     *             VIRADA DE SECULO NAS ROTINAS DE DATA.         *
004300      *     * 11.06.2001  JCS  PRJ-1605  DESDOBRADOS OS LOOPS DE CARGA  *
004400      *     *             DE ITENS E DE POLITICA DE REPOSICAO EM        *
004500      *     *             PARAGRAFOS PROPRIOS, CONFORME NOVO PADRAO.    *
004600      *     *----------------------------------------------------------*
004700 *================================================================*
004800       ENVIRONMENT                     DIVISION.
004900 *================================================================*
005000       CONFIGURATION                   SECTION.
005100 *----------------------------------------------------------------*
005200       SPECIAL-NAMES.
005300           C01                         IS TOP-OF-FORM
005400           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
005500                                       OFF STATUS IS SW-RODOU-NORMAL.
005600 *----------------------------------------------------------------*
005700       INPUT-OUTPUT                    SECTION.
005800 *----------------------------------------------------------------*
005900       FILE-CONTROL.
006000      *
006100      *  ---> Arquivo mestre de ITENS
006200           COPY 'SEL-ITMR.CPY'         REPLACING ==::== BY == -FDI ==.
006300      *
006400      *  ---> Arquivo de POLITICA DE REPOSICAO
006500           COPY 'SEL-RPLR.CPY'         REPLACING ==::== BY == -FDR ==.
006600      *
006700      *  ---> Arquivo de DESVIOS DE DEMANDA (gerado pela IN000001)
006800           COPY 'SEL-SHFR.CPY'         REPLACING ==::== BY == -FDH ==.
006900      *
007000      *  ---> Arquivo de ITENS PARADOS (gerado pela IN000001)
007100           COPY 'SEL-NMVR.CPY'         REPLACING ==::== BY == -FDM ==.
007200      *
007300      *  ---> Arquivo de ULTIMO SALDO (gerado pela IN000001)
007400           COPY 'SEL-LINV.CPY'         REPLACING ==::== BY == -FDV ==.
007500      *
007600      *  ---> Arquivo de SAIDA - SCORE DE RISCO
007700           COPY 'SEL-RSKR.CPY'         REPLACING ==::== BY == -FDK ==.
007800      *
007900 *================================================================*
008000       DATA                            DIVISION.
008100 *================================================================*
008200       FILE                            SECTION.
008300 *----------------------------------------------------------------*
008400       FD  ARQ-ITEM                    VALUE OF FILE-ID IS 'ITEM'
008500           LABEL RECORDS               IS STANDARD
008600           DATA RECORD                 IS REG-ITEM-FDI.
008700       COPY 'FD-ITMR.CPY'              REPLACING ==::== BY == -FDI ==.
008800      *
008900       FD  ARQ-REORDER                 VALUE OF FILE-ID IS 'REORDER'
009000           LABEL RECORDS               IS STANDARD
009100           DATA RECORD                 IS REG-REORDER-FDR.
009200       COPY 'FD-RPLR.CPY'              REPLACING ==::== BY == -FDR ==.
009300      *
009400       FD  ARQ-SHIFT                   VALUE OF FILE-ID IS 'SHIFT'
009500           LABEL RECORDS               IS STANDARD
009600           DATA RECORD                 IS REG-SHIFT-FDH.
009700       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -FDH ==.
009800      *
009900       FD  ARQ-NONMOV                  VALUE OF FILE-ID IS 'NONMOV'
010000           LABEL RECORDS               IS STANDARD
010100           DATA RECORD                 IS REG-NONMOV-FDM.
010200       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -FDM ==.
010300      *
010400       FD  ARQ-LATINV                  VALUE OF FILE-ID IS 'LATINV'
010500           LABEL RECORDS               IS STANDARD
010600           DATA RECORD                 IS REG-LATINV-FDV.
010700       COPY 'FD-LINV.CPY'              REPLACING ==::== BY == -FDV ==.
010800      *
010900       FD  ARQ-RISK                    VALUE OF FILE-ID IS 'RISK'
011000           LABEL RECORDS               IS STANDARD
011100           DATA RECORD                 IS REG-RISK-FDK.
011200       COPY 'FD-RSKR.CPY'              REPLACING ==::== BY == -FDK ==.
011300      *
011400      *----------------------------------------------------------------*
011500       WORKING-STORAGE                 SECTION.
011600      *----------------------------------------------------------------*
011700      *
011800       77  FILLER                      PIC  X(032)         VALUE
011900           'III  WORKING STORAGE SECTION  III'.
012000      *
012100       77  WSS-FIM-SHIFT                PIC  X(001)         VALUE 'N'.
012200           88 FIM-SHIFT                        VALUE 'S'.
012300      *
012400      *----------------------------------------------------------------*
012500      *    STATUS DOS ARQUIVOS
012600      *----------------------------------------------------------------*
012700       01  WSS-AUXILIARES.
012800           03  FS-ITEM                 PIC  X(002)         VALUE SPACES.
012900           03  FS-REORDER              PIC  X(002)         VALUE SPACES.
013000           03  FS-SHIFT                PIC  X(002)         VALUE SPACES.
013100           03  FS-NONMOV               PIC  X(002)         VALUE SPACES.
013200           03  FS-LATINV               PIC  X(002)         VALUE SPACES.
013300           03  FS-RISK                 PIC  X(002)         VALUE SPACES.
013400           03  FILLER                   PIC  X(002)         VALUE SPACES.
013500      *
013600      *  ---> Copias de trabalho dos registros de entrada / saida
013700       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -WSH ==.
013800       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -WSM ==.
013900       COPY 'FD-LINV.CPY'              REPLACING ==::== BY == -WSV ==.
014000       COPY 'FD-RSKR.CPY'              REPLACING ==::== BY == -WSK ==.
014100      *
014200      *----------------------------------------------------------------*
014300      *    TABELA DE ITENS EM MEMORIA - CATEGORIA, VALIDADE E DATAS DE
014400      *    LANCAMENTO / OBSOLESCENCIA PARA O COMPONENTE CICLO DE VIDA
014500      *----------------------------------------------------------------*
014600       01  WSS-TAB-ITEM.
014700           03  WSS-QTD-ITEM             PIC  9(004) COMP    VALUE ZEROS.
014800           03  WSS-ITEM-OCOR             OCCURS 2000 TIMES
014900                                        ASCENDING KEY IS ITM-ITEM-ID-TBI
015000                                        INDEXED BY IX-ITEM.
015100               05  ITM-ITEM-ID-TBI       PIC  X(10).
015200               05  ITM-CATEGORY-TBI      PIC  X(10).
015300               05  ITM-SHELF-LIFE-TBI    PIC  9(05).
015400               05  ITM-LAUNCH-DATE-TBI   PIC  9(08).
015500               05  ITM-OBSOLETE-DATE-TBI PIC  9(08).
015600      *
015700      *----------------------------------------------------------------*
015800      *    TABELA DE POLITICA DE REPOSICAO EM MEMORIA (MIN/MAX)
015900      *----------------------------------------------------------------*
016000       01  WSS-TAB-REORDER.
016100           03  WSS-QTD-REORDER          PIC  9(004) COMP    VALUE ZEROS.
016200           03  WSS-REORDER-OCOR          OCCURS 2000 TIMES
016300                                        ASCENDING KEY IS RPL-ITEM-ID-TBR
016400                                        INDEXED BY IX-RPL.
016500               05  RPL-ITEM-ID-TBR       PIC  X(10).
016600               05  RPL-MIN-QTY-TBR       PIC  9(07).
016700               05  RPL-MAX-QTY-TBR       PIC  9(07).
016800      *
016900      *----------------------------------------------------------------*
017000      *    DATA DE ANALISE (RECEBIDA DA IN000001 VIA LINKAGE) E SUA
017100      *    DECOMPOSICAO JULIANA PARA O CALCULO DE DIAS DECORRIDOS
017200      *----------------------------------------------------------------*
017300       01  WSS-DATAS.
017400           03  WSS-DT-ANALISE           PIC  9(008)         VALUE ZEROS.
017500           03  WSS-DT-ANALISE-R        REDEFINES WSS-DT-ANALISE.
017600               05  WSS-ANL-ANO          PIC  9(004).
017700               05  WSS-ANL-MES          PIC  9(002).
017800               05  WSS-ANL-DIA          PIC  9(002).
017900      *
018000      *----------------------------------------------------------------*
018100      *    ROTINA DE DIAS JULIANOS (ALGORITMO "DIAS DESDE A ERA CIVIL")
018200      *    - REUTILIZADA DA IN000001, SEM FUNCAO INTRINSECA DISPONIVEL
018300      *----------------------------------------------------------------*
018400       01  WSS-CALC-JULIANO.
018500           03  WSS-JUL-ANO              PIC S9(009) COMP    VALUE ZEROS.
018600           03  WSS-JUL-MES              PIC S9(009) COMP    VALUE ZEROS.
018700           03  WSS-JUL-DIA              PIC S9(009) COMP    VALUE ZEROS.
018800           03  WSS-JUL-RESULT           PIC S9(009) COMP    VALUE ZEROS.
018900           03  WSS-JUL-ERA              PIC S9(009) COMP    VALUE ZEROS.
019000           03  WSS-JUL-YOE              PIC S9(009) COMP    VALUE ZEROS.
019100           03  WSS-JUL-DOY              PIC S9(009) COMP    VALUE ZEROS.
019200           03  WSS-JUL-DOE              PIC S9(009) COMP    VALUE ZEROS.
019300      *
019400       01  WSS-CALC-DIAS.
019500           03  WSS-JUL-DT-ANALISE       PIC S9(009) COMP    VALUE ZEROS.
019600           03  WSS-JUL-DT-LANCAMENTO    PIC S9(009) COMP    VALUE ZEROS.
019700           03  WSS-DIAS-LANCAMENTO      PIC S9(009) COMP    VALUE ZEROS.
019800      *
019900      *----------------------------------------------------------------*
020000      *    AREAS DE TRABALHO DA COMBINACAO ITEM/LOCAL CORRENTE
020100      *----------------------------------------------------------------*
020200       01  WSS-COMBO-ATUAL.
020300           03  WSS-CMB-CATEGORIA        PIC  X(10)          VALUE SPACES.
020400           03  WSS-CMB-VALIDADE         PIC  9(05) COMP     VALUE ZEROS.
020500           03  WSS-CMB-LANCAMENTO       PIC  9(08)          VALUE ZEROS.
020600           03  WSS-CMB-LANCAMENTO-R    REDEFINES
020700                                       WSS-CMB-LANCAMENTO.
020800               05  WSS-CMB-LAN-ANO      PIC  9(04).
020900               05  WSS-CMB-LAN-MES      PIC  9(02).
021000               05  WSS-CMB-LAN-DIA      PIC  9(02).
021100           03  WSS-CMB-OBSOLETO         PIC  9(08)          VALUE ZEROS.
021200           03  WSS-CMB-OBSOLETO-R      REDEFINES
021300                                       WSS-CMB-OBSOLETO.
021400               05  WSS-CMB-OBS-ANO      PIC  9(04).
021500               05  WSS-CMB-OBS-MES      PIC  9(02).
021600               05  WSS-CMB-OBS-DIA      PIC  9(02).
021700           03  WSS-CMB-MIN-QTY          PIC  9(07) COMP     VALUE ZEROS.
021800           03  WSS-CMB-MAX-QTY          PIC  9(07) COMP     VALUE ZEROS.
021900           03  WSS-CMB-RPL-ACHOU        PIC  X(001)         VALUE 'N'.
022000               88 RPL-ACHOU                                 VALUE 'Y'.
022100      *
022200      *----------------------------------------------------------------*
022300      *    OS CINCO COMPONENTES DE RISCO E VALORES INTERMEDIARIOS
022400      *----------------------------------------------------------------*
022500       01  WSS-CALC-RISCO.
022600           03  WSS-SC-DEMANDA           PIC S9(003)V99 COMP VALUE ZEROS.
022700           03  WSS-SC-PARADO            PIC S9(003)V99 COMP VALUE ZEROS.
022800           03  WSS-SC-VALIDADE          PIC S9(003)V99 COMP VALUE ZEROS.
022900           03  WSS-SC-CICLOVIDA         PIC S9(003)V99 COMP VALUE ZEROS.
023000           03  WSS-SC-INVENTARIO        PIC S9(003)V99 COMP VALUE ZEROS.
023100           03  WSS-SC-GERAL             PIC S9(003)V99 COMP VALUE ZEROS.
023200           03  WSS-SC-MAGNITUDE         PIC S9(003)V99 COMP VALUE ZEROS.
023300           03  WSS-SC-CONFIANCA         PIC S9(003)V99 COMP VALUE ZEROS.
023400           03  WSS-SC-MULTIPLICADOR     PIC S9(001)V9   COMP VALUE ZEROS.
023500           03  WSS-SC-CONSUMIDO         PIC S9(003)V9999 COMP VALUE ZEROS.
023600           03  WSS-SC-OVERSTOCK         PIC S9(003)V99 COMP VALUE ZEROS.
023700           03  WSS-SC-COBERTURA         PIC S9(009)V99 COMP VALUE ZEROS.
023800           03  WSS-SC-WOS               PIC S9(003)V99 COMP VALUE ZEROS.
023900      *
024000       01  FILLER                      PIC  X(032)         VALUE
024100           'FFF  FIM DA WORKING-STORAGE  FFF'.
024200      *
024300      *----------------------------------------------------------------*
024400       01  WSS-CONTADORES.
024500           03  CTR-CRITICO              PIC  9(007) COMP    VALUE ZEROS.
024600           03  CTR-ALTO                 PIC  9(007) COMP    VALUE ZEROS.
024700           03  CTR-MEDIO                PIC  9(007) COMP    VALUE ZEROS.
024800           03  CTR-BAIXO                PIC  9(007) COMP    VALUE ZEROS.
024900           03  CTR-MINIMO               PIC  9(007) COMP    VALUE ZEROS.
025000      *
025100      *----------------------------------------------------------------*
025200       LINKAGE                         SECTION.
025300 *----------------------------------------------------------------*
025400       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == LKS ==.
025500      *
025600       01  LKS-ENTRADA.
025700           03  LKS-DT-ANALISE           PIC  9(008).
025800           03  FILLER                   PIC  X(008).
025900      *
026000       01  LKS-CONTADORES.
026100           03  LKS-CRITICO               PIC  9(007).
026200           03  LKS-ALTO                  PIC  9(007).
026300           03  LKS-MEDIO                 PIC  9(007).
026400           03  LKS-BAIXO                 PIC  9(007).
026500           03  LKS-MINIMO                PIC  9(007).
026600           03  FILLER                    PIC  9(007).
026700      *
026800 *================================================================*
026900       PROCEDURE                       DIVISION USING LKS-PARM
027000                                                       LKS-ENTRADA
027100                                                       LKS-CONTADORES.
027200 *================================================================*
027300       RT-PRINCIPAL                    SECTION.
027400      *  ---> Processamento principal
027500      *----------------------------------------------------------------*
027600      *
027700           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
027800      *
027900           PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
028000      *
028100           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
028200      *
028300       RT-PRINCIPALX.
028400           EXIT.
028500      *
028600 *----------------------------------------------------------------*
028700       RT-INICIALIZAR                  SECTION.
028800      *  ---> Abre arquivos, recebe a data de analise e carrega os
028900      *       mestres de ITEM e POLITICA DE REPOSICAO em memoria
029000      *----------------------------------------------------------------*
029100      *
029200           INITIALIZE WSS-AUXILIARES
029300                      WSS-CONTADORES.
029400      *
029500           MOVE '00'                   TO LKS-RETORNO.
029600           MOVE LKS-DT-ANALISE         TO WSS-DT-ANALISE.
029700      *
029800           MOVE WSS-ANL-ANO             TO WSS-JUL-ANO.
029900           MOVE WSS-ANL-MES             TO WSS-JUL-MES.
030000           MOVE WSS-ANL-DIA             TO WSS-JUL-DIA.
030100           PERFORM RT-CALC-JULIANO     THRU RT-CALC-JULIANOX.
030200           MOVE WSS-JUL-RESULT          TO WSS-JUL-DT-ANALISE.
030300      *
030400           OPEN INPUT  ARQ-ITEM.
030500           IF FS-ITEM                   EQUAL ZEROS
030600              CONTINUE
030700           ELSE
030800              MOVE '09'                 TO LKS-RETORNO
030900              MOVE 'ERRO AO ABRIR ARQUIVO ITEM'
031000                                       TO LKS-MENSAGEM
031100              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
031200           END-IF.
031300      *
031400           OPEN INPUT  ARQ-REORDER.
031500           IF FS-REORDER                EQUAL ZEROS
031600              CONTINUE
031700           ELSE
031800              MOVE '09'                 TO LKS-RETORNO
031900              MOVE 'ERRO AO ABRIR ARQUIVO REORDER'
032000                                       TO LKS-MENSAGEM
032100              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
032200           END-IF.
032300      *
032400           OPEN INPUT  ARQ-SHIFT ARQ-NONMOV ARQ-LATINV.
032500           IF FS-SHIFT EQUAL ZEROS AND FS-NONMOV EQUAL ZEROS
032600                                   AND FS-LATINV EQUAL ZEROS
032700              CONTINUE
032800           ELSE
032900              MOVE '09'                 TO LKS-RETORNO
033000              MOVE 'ERRO AO ABRIR ARQUIVOS DA IN000001'
033100                                       TO LKS-MENSAGEM
033200              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
033300           END-IF.
033400      *
033500           OPEN OUTPUT ARQ-RISK.
033600           IF FS-RISK                   EQUAL ZEROS
033700              CONTINUE
033800           ELSE
033900              MOVE '09'                 TO LKS-RETORNO
034000              MOVE 'ERRO AO ABRIR ARQUIVO RISK'
034100                                       TO LKS-MENSAGEM
034200              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
034300           END-IF.
034400      *
034500           PERFORM RT-CARREGAR-ITEM    THRU RT-CARREGAR-ITEMX.
034600      *
034700           PERFORM RT-CARREGAR-REORDER THRU RT-CARREGAR-REORDERX.
034800      *
034900       RT-INICIALIZARX.
035000           EXIT.
035100      *
035200 *----------------------------------------------------------------*
035300       RT-CARREGAR-ITEM                SECTION.
035400      *  ---> Carrega o mestre de ITENS em memoria (chegada ordenada
035500      *       por item, requisito do SEARCH ALL abaixo)
035600      *----------------------------------------------------------------*
035700      *
035800           MOVE ZEROS                  TO WSS-QTD-ITEM.
035900      *
036000           PERFORM RT-LER-1-ITEM       THRU RT-LER-1-ITEMX
036100                     UNTIL FS-ITEM     EQUAL '10'.
036200      *
036300           CLOSE ARQ-ITEM.
036400      *
036500       RT-CARREGAR-ITEMX.
036600           EXIT.
036700      *
036800 *----------------------------------------------------------------*
036900       RT-LER-1-ITEM                     SECTION.
037000      *  ---> Corpo do loop de carga do mestre de itens em memoria
037100      *----------------------------------------------------------------*
037200      *
037300           READ ARQ-ITEM
037400              AT END
037500                 MOVE '10'          TO FS-ITEM
037600              NOT AT END
037700                 ADD 1              TO WSS-QTD-ITEM
037800                 SET IX-ITEM        TO WSS-QTD-ITEM
037900                 MOVE ITM-ITEM-ID-FDI
038000                                    TO ITM-ITEM-ID-TBI (IX-ITEM)
038100                 MOVE ITM-CATEGORY-FDI
038200                                    TO ITM-CATEGORY-TBI (IX-ITEM)
038300                 MOVE ITM-SHELF-LIFE-DAYS-FDI
038400                                    TO ITM-SHELF-LIFE-TBI (IX-ITEM)
038500                 MOVE ITM-LAUNCH-DATE-FDI
038600                                    TO ITM-LAUNCH-DATE-TBI (IX-ITEM)
038700                 MOVE ITM-OBSOLETE-DATE-FDI
038800                                    TO ITM-OBSOLETE-DATE-TBI (IX-ITEM)
038900           END-READ.
039000      *
039100       RT-LER-1-ITEMX.
039200           EXIT.
039300      *
039400 *----------------------------------------------------------------*
039500       RT-CARREGAR-REORDER              SECTION.
039600      *  ---> Carrega a politica de reposicao em memoria (chegada
039700      *       ordenada por item, requisito do SEARCH ALL abaixo)
039800      *----------------------------------------------------------------*
039900      *
040000           MOVE ZEROS                  TO WSS-QTD-REORDER.
040100      *
040200           PERFORM RT-LER-1-REORDER    THRU RT-LER-1-REORDERX
040300                     UNTIL FS-REORDER  EQUAL '10'.
040400      *
040500           CLOSE ARQ-REORDER.
040600      *
040700       RT-CARREGAR-REORDERX.
040800           EXIT.
040900      *
041000 *----------------------------------------------------------------*
041100       RT-LER-1-REORDER                  SECTION.
041200      *  ---> Corpo do loop de carga da politica de reposicao
041300      *----------------------------------------------------------------*
041400      *
041500           READ ARQ-REORDER
041600              AT END
041700                 MOVE '10'          TO FS-REORDER
041800              NOT AT END
041900                 ADD 1              TO WSS-QTD-REORDER
042000                 SET IX-RPL         TO WSS-QTD-REORDER
042100                 MOVE RPL-ITEM-ID-FDR
042200                                    TO RPL-ITEM-ID-TBR (IX-RPL)
042300                 MOVE RPL-MIN-QTY-FDR
042400                                    TO RPL-MIN-QTY-TBR (IX-RPL)
042500                 MOVE RPL-MAX-QTY-FDR
042600                                    TO RPL-MAX-QTY-TBR (IX-RPL)
042700           END-READ.
042800      *
042900       RT-LER-1-REORDERX.
043000           EXIT.
043100      *
043200 *----------------------------------------------------------------*
043300       RT-PROCESSAR                     SECTION.
043400      *  ---> Le SHIFT, NONMOV e LATINV em passo unico (mesma ordem
043500      *       e mesma chave, geradas juntas pela IN000001) e calcula
043600      *       o score de risco de cada combinacao ITEM / LOCAL
043700      *----------------------------------------------------------------*
043800      *
043900           PERFORM RT-LER-COMBO         THRU RT-LER-COMBOX.
044000      *
044100           PERFORM RT-TRATAR-1-COMBO    THRU RT-TRATAR-1-COMBOX
044200                     UNTIL FIM-SHIFT.
044300      *
044400           CLOSE ARQ-SHIFT ARQ-NONMOV ARQ-LATINV ARQ-RISK.
044500      *
044600           MOVE CTR-CRITICO             TO LKS-CRITICO.
044700           MOVE CTR-ALTO                TO LKS-ALTO.
044800           MOVE CTR-MEDIO               TO LKS-MEDIO.
044900           MOVE CTR-BAIXO               TO LKS-BAIXO.
045000           MOVE CTR-MINIMO              TO LKS-MINIMO.
045100      *
045200       RT-PROCESSARX.
045300           EXIT.
045400      *
045500 *----------------------------------------------------------------*
045600       RT-TRATAR-1-COMBO                   SECTION.
045700      *  ---> Corpo do loop de calculo e leitura da proxima combinacao
045800      *----------------------------------------------------------------*
045900      *
046000           PERFORM RT-CALC-COMBO     THRU RT-CALC-COMBOX.
046100           PERFORM RT-LER-COMBO      THRU RT-LER-COMBOX.
046200      *
046300       RT-TRATAR-1-COMBOX.
046400           EXIT.
046500      *
046600 *----------------------------------------------------------------*
046700       RT-LER-COMBO                      SECTION.
046800      *  ---> Le o proximo trio SHIFT/NONMOV/LATINV da combinacao
046900      *----------------------------------------------------------------*
047000      *
047100           READ ARQ-SHIFT
047200                INTO REG-SHIFT-WSH
047300              AT END
047400                 MOVE 'S'                TO WSS-FIM-SHIFT
047500           END-READ.
047600      *
047700           IF FIM-SHIFT
047800              GO TO RT-LER-COMBOX
047900           END-IF.
048000      *
048100           READ ARQ-NONMOV
048200                INTO REG-NONMOV-WSM
048300              AT END
048400                 MOVE '09'               TO LKS-RETORNO
048500                 MOVE 'ARQ-NONMOV TERMINOU ANTES DE ARQ-SHIFT'
048600                                        TO LKS-MENSAGEM
048700                 PERFORM RT-FINALIZAR   THRU RT-FINALIZARX
048800           END-READ.
048900      *
049000           READ ARQ-LATINV
049100                INTO REG-LATINV-WSV
049200              AT END
049300                 MOVE '09'               TO LKS-RETORNO
049400                 MOVE 'ARQ-LATINV TERMINOU ANTES DE ARQ-SHIFT'
049500                                        TO LKS-MENSAGEM
049600                 PERFORM RT-FINALIZAR   THRU RT-FINALIZARX
049700           END-READ.
049800      *
049900           IF SHF-ITEM-ID-WSH            NOT EQUAL NMV-ITEM-ID-WSM
050000           OR SHF-LOCATION-ID-WSH        NOT EQUAL NMV-LOCATION-ID-WSM
050100           OR SHF-ITEM-ID-WSH            NOT EQUAL LIV-ITEM-ID-WSV
050200           OR SHF-LOCATION-ID-WSH        NOT EQUAL LIV-LOCATION-ID-WSV
050300              MOVE '09'                  TO LKS-RETORNO
050400              MOVE 'CHAVES SHIFT/NONMOV/LATINV DESALINHADAS'
050500                                        TO LKS-MENSAGEM
050600              PERFORM RT-FINALIZAR      THRU RT-FINALIZARX
050700           END-IF.
050800      *
050900       RT-LER-COMBOX.
051000           EXIT.
051100      *
051200 *----------------------------------------------------------------*
051300       RT-CALC-COMBO                     SECTION.
051400      *  ---> Busca o cadastro de item e a politica de reposicao e
051500      *       calcula os cinco componentes e o score geral de risco
051600      *----------------------------------------------------------------*
051700      *
051800           MOVE 'STAPLE'                 TO WSS-CMB-CATEGORIA.
051900           MOVE 365                      TO WSS-CMB-VALIDADE.
052000           MOVE ZEROS                    TO WSS-CMB-LANCAMENTO
052100                                            WSS-CMB-OBSOLETO.
052200      *
052300           SEARCH ALL WSS-ITEM-OCOR
052400              AT END
052500                 CONTINUE
052600              WHEN ITM-ITEM-ID-TBI (IX-ITEM) EQUAL SHF-ITEM-ID-WSH
052700                 MOVE ITM-CATEGORY-TBI (IX-ITEM)
052800                                        TO WSS-CMB-CATEGORIA
052900                 MOVE ITM-SHELF-LIFE-TBI (IX-ITEM)
053000                                        TO WSS-CMB-VALIDADE
053100                 MOVE ITM-LAUNCH-DATE-TBI (IX-ITEM)
053200                                        TO WSS-CMB-LANCAMENTO
053300                 MOVE ITM-OBSOLETE-DATE-TBI (IX-ITEM)
053400                                        TO WSS-CMB-OBSOLETO
053500           END-SEARCH.
053600      *
053700           MOVE ZEROS                    TO WSS-CMB-MIN-QTY
053800                                            WSS-CMB-MAX-QTY.
053900           MOVE 'N'                      TO WSS-CMB-RPL-ACHOU.
054000      *
054100      *     11.06.2001  JCS  PRJ-1605 - QUANDO NAO EXISTE POLITICA DE
054200      *     REPOSICAO CADASTRADA PARA O ITEM, WSS-CMB-RPL-ACHOU FICA
054300      *     'N' E O ITEM NAO PODE SER CONSIDERADO EM EXCESSO DE ESTOQUE
054400      *     (POLITICA AUSENTE = SEM TETO, E NAO TETO ZERO).
054500           SEARCH ALL WSS-REORDER-OCOR
054600              AT END
054700                 CONTINUE
054800              WHEN RPL-ITEM-ID-TBR (IX-RPL) EQUAL SHF-ITEM-ID-WSH
054900                 MOVE 'Y'               TO WSS-CMB-RPL-ACHOU
055000                 MOVE RPL-MIN-QTY-TBR (IX-RPL)
055100                                        TO WSS-CMB-MIN-QTY
055200                 MOVE RPL-MAX-QTY-TBR (IX-RPL)
055300                                        TO WSS-CMB-MAX-QTY
055400           END-SEARCH.
055500      *
055600           PERFORM RT-CALC-DEMANDA     THRU RT-CALC-DEMANDAX.
055700           PERFORM RT-CALC-PARADO      THRU RT-CALC-PARADOX.
055800           PERFORM RT-CALC-VALIDADE    THRU RT-CALC-VALIDADEX.
055900           PERFORM RT-CALC-CICLOVIDA   THRU RT-CALC-CICLOVIDAX.
056000           PERFORM RT-CALC-INVENTARIO  THRU RT-CALC-INVENTARIOX.
056100      *
056200           COMPUTE WSS-SC-GERAL ROUNDED =
056300              (WSS-SC-DEMANDA    * 0.25) +
056400              (WSS-SC-PARADO     * 0.30) +
056500              (WSS-SC-VALIDADE   * 0.20) +
056600              (WSS-SC-CICLOVIDA  * 0.15) +
056700              (WSS-SC-INVENTARIO * 0.10).
056800      *
056900           PERFORM RT-GRAVAR-RISCO     THRU RT-GRAVAR-RISCOX.
057000      *
057100       RT-CALC-COMBOX.
057200           EXIT.
057300      *
057400 *----------------------------------------------------------------*
057500       RT-CALC-DEMANDA                   SECTION.
057600      *  ---> Componente de DESVIO DE DEMANDA (peso 0,25)
057700      *----------------------------------------------------------------*
057800      *
057900           IF SHF-SHIFT-DETECTED-WSH    NOT EQUAL 'Y'
058000              MOVE ZEROS                TO WSS-SC-DEMANDA
058100           ELSE
058200              IF SHF-MAGNITUDE-WSH       LESS ZEROS
058300                 COMPUTE WSS-SC-MAGNITUDE =
058400                    (ZEROS - SHF-MAGNITUDE-WSH) / 100 * 50
058500              ELSE
058600                 COMPUTE WSS-SC-MAGNITUDE =
058700                    SHF-MAGNITUDE-WSH / 100 * 50
058800              END-IF
058900              IF WSS-SC-MAGNITUDE        GREATER 50
059000                 MOVE 50                 TO WSS-SC-MAGNITUDE
059100              END-IF
059200      *
059300              COMPUTE WSS-SC-CONFIANCA  = SHF-CONFIDENCE-WSH / 100 * 30.
059400      *
059500              IF SHF-DIRECTION-WSH       EQUAL 'DECREASE'
059600                 MOVE 1.2                TO WSS-SC-MULTIPLICADOR
059700              ELSE
059800                 MOVE 1.0                TO WSS-SC-MULTIPLICADOR
059900              END-IF
060000      *
060100              COMPUTE WSS-SC-DEMANDA ROUNDED =
060200                 (WSS-SC-MAGNITUDE + WSS-SC-CONFIANCA) *
060300                 WSS-SC-MULTIPLICADOR
060400              IF WSS-SC-DEMANDA          GREATER 100
060500                 MOVE 100                TO WSS-SC-DEMANDA
060600              END-IF
060700           END-IF.
060800      *
060900       RT-CALC-DEMANDAX.
061000           EXIT.
061100      *
061200 *----------------------------------------------------------------*
061300       RT-CALC-PARADO                    SECTION.
061400      *  ---> Componente de ITEM PARADO (peso 0,30)
061500      *----------------------------------------------------------------*
061600      *
061700           IF NMV-CURRENT-INV-WSM        EQUAL ZEROS
061800              MOVE ZEROS                 TO WSS-SC-PARADO
061900           ELSE
062000              EVALUATE NMV-CATEGORY-WSM
062100                 WHEN 'DEAD-STOCK'
062200                    MOVE 100              TO WSS-SC-PARADO
062300                 WHEN 'NON-MOVING'
062400                    MOVE 75               TO WSS-SC-PARADO
062500                 WHEN 'SLOW-MOVING'
062600                    MOVE 40               TO WSS-SC-PARADO
062700                 WHEN OTHER
062800                    COMPUTE WSS-SC-PARADO ROUNDED =
062900                       NMV-DAYS-SINCE-MOVE-WSM / 60 * 20
063000                    IF WSS-SC-PARADO      GREATER 20
063100                       MOVE 20            TO WSS-SC-PARADO
063200                    END-IF
063300              END-EVALUATE
063400           END-IF.
063500      *
063600       RT-CALC-PARADOX.
063700           EXIT.
063800      *
063900 *----------------------------------------------------------------*
064000       RT-CALC-VALIDADE                  SECTION.
064100      *  ---> Componente de VALIDADE / PRAZO DE PRATELEIRA (peso 0,20)
064200      *----------------------------------------------------------------*
064300      *
064400           IF NMV-CURRENT-INV-WSM        EQUAL ZEROS
064500           OR WSS-CMB-VALIDADE           NOT GREATER ZEROS
064600              MOVE ZEROS                 TO WSS-SC-VALIDADE
064700           ELSE
064800              PERFORM RT-CALC-DIAS-LANCAMENTO
064900                                        THRU RT-CALC-DIAS-LANCAMENTOX
065000      *
065100              COMPUTE WSS-SC-CONSUMIDO  =
065200                 WSS-DIAS-LANCAMENTO / WSS-CMB-VALIDADE
065300      *
065400              EVALUATE TRUE
065500                 WHEN WSS-SC-CONSUMIDO   NOT LESS 1.0
065600                    MOVE 100              TO WSS-SC-VALIDADE
065700                 WHEN WSS-SC-CONSUMIDO   NOT LESS 0.75
065800                    MOVE 80               TO WSS-SC-VALIDADE
065900                 WHEN WSS-SC-CONSUMIDO   NOT LESS 0.5
066000                    MOVE 50               TO WSS-SC-VALIDADE
066100                 WHEN WSS-SC-CONSUMIDO   NOT LESS 0.25
066200                    MOVE 20               TO WSS-SC-VALIDADE
066300                 WHEN OTHER
066400                    MOVE ZEROS            TO WSS-SC-VALIDADE
066500              END-EVALUATE
066600           END-IF.
066700      *
066800       RT-CALC-VALIDADEX.
066900           EXIT.
067000      *
067100 *----------------------------------------------------------------*
067200       RT-CALC-DIAS-LANCAMENTO           SECTION.
067300      *  ---> Dias decorridos desde o lancamento ate a data de analise
067400      *----------------------------------------------------------------*
067500      *
067600           MOVE WSS-CMB-LAN-ANO           TO WSS-JUL-ANO.
067700           MOVE WSS-CMB-LAN-MES           TO WSS-JUL-MES.
067800           MOVE WSS-CMB-LAN-DIA           TO WSS-JUL-DIA.
067900           PERFORM RT-CALC-JULIANO       THRU RT-CALC-JULIANOX.
068000           MOVE WSS-JUL-RESULT            TO WSS-JUL-DT-LANCAMENTO.
068100      *
068200           COMPUTE WSS-DIAS-LANCAMENTO   =
068300              WSS-JUL-DT-ANALISE - WSS-JUL-DT-LANCAMENTO.
068400           IF WSS-DIAS-LANCAMENTO         LESS ZEROS
068500              MOVE ZEROS                  TO WSS-DIAS-LANCAMENTO
068600           END-IF.
068700      *
068800       RT-CALC-DIAS-LANCAMENTOX.
068900           EXIT.
069000      *
069100 *----------------------------------------------------------------*
069200       RT-CALC-CICLOVIDA                 SECTION.
069300      *  ---> Componente de CICLO DE VIDA DO ITEM (peso 0,15)
069400      *----------------------------------------------------------------*
069500      *
069600           EVALUATE WSS-CMB-CATEGORIA
069700              WHEN 'DECLINING'
069800                 MOVE 80                  TO WSS-SC-CICLOVIDA
069900              WHEN 'SLOWMOVER'
070000                 MOVE 60                  TO WSS-SC-CICLOVIDA
070100              WHEN 'SEASONAL'
070200                 MOVE 30                  TO WSS-SC-CICLOVIDA
070300              WHEN 'STAPLE'
070400                 MOVE 10                  TO WSS-SC-CICLOVIDA
070500              WHEN 'NEWLAUNCH'
070600                 MOVE 20                  TO WSS-SC-CICLOVIDA
070700              WHEN OTHER
070800                 MOVE 25                  TO WSS-SC-CICLOVIDA
070900           END-EVALUATE.
071000      *
071100           IF WSS-CMB-OBSOLETO             GREATER ZEROS
071200              ADD 20                       TO WSS-SC-CICLOVIDA
071300              IF WSS-SC-CICLOVIDA           GREATER 100
071400                 MOVE 100                   TO WSS-SC-CICLOVIDA
071500              END-IF
071600           END-IF.
071700      *
071800       RT-CALC-CICLOVIDAX.
071900           EXIT.
072000      *
072100 *----------------------------------------------------------------*
072200       RT-CALC-INVENTARIO                SECTION.
072300      *  ---> Componente de POSICAO DE ESTOQUE (peso 0,10)
072400      *----------------------------------------------------------------*
072500      *
072600           IF LIV-ON-HAND-QTY-WSV          NOT GREATER ZEROS
072700              MOVE ZEROS                   TO WSS-SC-INVENTARIO
072800           ELSE
072900              IF NOT RPL-ACHOU
073000                 MOVE ZEROS                 TO WSS-SC-OVERSTOCK
073100              ELSE
073200                 IF LIV-ON-HAND-QTY-WSV     GREATER WSS-CMB-MAX-QTY
073300                    IF WSS-CMB-MAX-QTY      EQUAL ZEROS
073400                       MOVE 50              TO WSS-SC-OVERSTOCK
073500                    ELSE
073600                       COMPUTE WSS-SC-OVERSTOCK ROUNDED =
073700                          (LIV-ON-HAND-QTY-WSV - WSS-CMB-MAX-QTY) /
073800                          WSS-CMB-MAX-QTY * 50
073900                       IF WSS-SC-OVERSTOCK   GREATER 50
074000                          MOVE 50            TO WSS-SC-OVERSTOCK
074100                       END-IF
074200                    END-IF
074300                 ELSE
074400                    MOVE ZEROS              TO WSS-SC-OVERSTOCK
074500                 END-IF
074600              END-IF
074700      *
074800              IF SHF-CURRENT-DEMAND-WSH     NOT GREATER ZEROS
074900                 MOVE 50                    TO WSS-SC-WOS
075000              ELSE
075100                 COMPUTE WSS-SC-COBERTURA ROUNDED =
075200                    LIV-ON-HAND-QTY-WSV / SHF-CURRENT-DEMAND-WSH
075300                 IF WSS-SC-COBERTURA         GREATER 26
075400                    COMPUTE WSS-SC-WOS ROUNDED =
075500                       (WSS-SC-COBERTURA - 26) / 26 * 50
075600                    IF WSS-SC-WOS            GREATER 50
075700                       MOVE 50               TO WSS-SC-WOS
075800                    END-IF
075900                 ELSE
076000                    MOVE ZEROS               TO WSS-SC-WOS
076100                 END-IF
076200              END-IF
076300      *
076400              COMPUTE WSS-SC-INVENTARIO ROUNDED =
076500                 WSS-SC-OVERSTOCK + WSS-SC-WOS
076600              IF WSS-SC-INVENTARIO           GREATER 100
076700                 MOVE 100                    TO WSS-SC-INVENTARIO
076800              END-IF
076900           END-IF.
077000      *
077100       RT-CALC-INVENTARIOX.
077200           EXIT.
077300      *
077400 *----------------------------------------------------------------*
077500       RT-GRAVAR-RISCO                    SECTION.
077600      *  ---> Monta o registro de risco - nivel, fator primario,
077700      *       posicao de estoque e as sete flags de alerta - e grava
077800      *----------------------------------------------------------------*
077900      *
078000           MOVE SHF-ITEM-ID-WSH             TO RSK-ITEM-ID-WSK.
078100           MOVE SHF-LOCATION-ID-WSH         TO RSK-LOCATION-ID-WSK.
078200           MOVE WSS-SC-GERAL                TO RSK-OVERALL-WSK.
078300           MOVE WSS-SC-DEMANDA              TO RSK-DEMAND-SCORE-WSK.
078400           MOVE WSS-SC-PARADO               TO RSK-NONMOVE-SCORE-WSK.
078500           MOVE WSS-SC-VALIDADE             TO RSK-SHELF-SCORE-WSK.
078600           MOVE WSS-SC-CICLOVIDA            TO RSK-LIFECYCLE-SCORE-WSK.
078700           MOVE WSS-SC-INVENTARIO           TO RSK-INVENTORY-SCORE-WSK.
078800           MOVE LIV-ON-HAND-QTY-WSV         TO RSK-ON-HAND-WSK.
078900      *
079000           EVALUATE TRUE
079100              WHEN WSS-SC-GERAL              NOT LESS 80
079200                 MOVE 'CRITICAL'             TO RSK-LEVEL-WSK
079300                 ADD 1                       TO CTR-CRITICO
079400              WHEN WSS-SC-GERAL              NOT LESS 60
079500                 MOVE 'HIGH'                 TO RSK-LEVEL-WSK
079600                 ADD 1                       TO CTR-ALTO
079700              WHEN WSS-SC-GERAL              NOT LESS 40
079800                 MOVE 'MEDIUM'               TO RSK-LEVEL-WSK
079900                 ADD 1                       TO CTR-MEDIO
080000              WHEN WSS-SC-GERAL              NOT LESS 20
080100                 MOVE 'LOW'                  TO RSK-LEVEL-WSK
080200                 ADD 1                       TO CTR-BAIXO
080300              WHEN OTHER
080400                 MOVE 'MINIMAL'              TO RSK-LEVEL-WSK
080500                 ADD 1                       TO CTR-MINIMO
080600           END-EVALUATE.
080700      *
080800           EVALUATE TRUE
080900              WHEN WSS-SC-DEMANDA     NOT LESS WSS-SC-PARADO
081000               AND WSS-SC-DEMANDA     NOT LESS WSS-SC-VALIDADE
081100               AND WSS-SC-DEMANDA     NOT LESS WSS-SC-CICLOVIDA
081200               AND WSS-SC-DEMANDA     NOT LESS WSS-SC-INVENTARIO
081300                 MOVE 'DEMAND-SHIFT'        TO RSK-PRIMARY-FACTOR-WSK
081400              WHEN WSS-SC-PARADO      NOT LESS WSS-SC-VALIDADE
081500               AND WSS-SC-PARADO      NOT LESS WSS-SC-CICLOVIDA
081600               AND WSS-SC-PARADO      NOT LESS WSS-SC-INVENTARIO
081700                 MOVE 'NON-MOVING'          TO RSK-PRIMARY-FACTOR-WSK
081800              WHEN WSS-SC-VALIDADE    NOT LESS WSS-SC-CICLOVIDA
081900               AND WSS-SC-VALIDADE    NOT LESS WSS-SC-INVENTARIO
082000                 MOVE 'SHELF-LIFE'          TO RSK-PRIMARY-FACTOR-WSK
082100              WHEN WSS-SC-CICLOVIDA   NOT LESS WSS-SC-INVENTARIO
082200                 MOVE 'LIFECYCLE'           TO RSK-PRIMARY-FACTOR-WSK
082300              WHEN OTHER
082400                 MOVE 'INVENTORY'           TO RSK-PRIMARY-FACTOR-WSK
082500           END-EVALUATE.
082600      *
082700           MOVE 'N'                       TO RSK-FLAG-SURGE-WSK
082800                                             RSK-FLAG-DROP-WSK
082900                                             RSK-FLAG-DEAD-WSK
083000                                             RSK-FLAG-SLOW-WSK
083100                                             RSK-FLAG-SHELF-WSK
083200                                             RSK-FLAG-OVER-WSK
083300                                             RSK-FLAG-UNDER-WSK.
083400      *
083500           IF WSS-SC-DEMANDA                NOT LESS 50
083600              IF SHF-DIRECTION-WSH           EQUAL 'INCREASE'
083700                 MOVE 'Y'                    TO RSK-FLAG-SURGE-WSK
083800              ELSE
083900                 IF SHF-DIRECTION-WSH        EQUAL 'DECREASE'
084000                    MOVE 'Y'                 TO RSK-FLAG-DROP-WSK
084100                 END-IF
084200              END-IF
084300           END-IF.
084400      *
084500           IF WSS-SC-PARADO                 NOT LESS 75
084600              MOVE 'Y'                       TO RSK-FLAG-DEAD-WSK
084700           ELSE
084800              IF WSS-SC-PARADO                NOT LESS 40
084900                 MOVE 'Y'                     TO RSK-FLAG-SLOW-WSK
085000              END-IF
085100           END-IF.
085200      *
085300           IF WSS-SC-VALIDADE                NOT LESS 50
085400              MOVE 'Y'                        TO RSK-FLAG-SHELF-WSK
085500           END-IF.
085600      *
085700           IF RPL-ACHOU
085800              IF LIV-ON-HAND-QTY-WSV          GREATER WSS-CMB-MAX-QTY
085900                 MOVE 'Y'                     TO RSK-FLAG-OVER-WSK
086000              END-IF
086100           END-IF.
086200      *
086300           IF LIV-ON-HAND-QTY-WSV             LESS WSS-CMB-MIN-QTY
086400              MOVE 'Y'                        TO RSK-FLAG-UNDER-WSK
086500           END-IF.
086600      *
086700           WRITE REG-RISK-FDK              FROM REG-RISK-WSK.
086800           IF FS-RISK                        EQUAL ZEROS
086900              CONTINUE
087000           ELSE
087100              MOVE '09'                      TO LKS-RETORNO
087200              MOVE 'ERRO GRAVANDO ARQ-RISK'
087300                                            TO LKS-MENSAGEM
087400              PERFORM RT-FINALIZAR         THRU RT-FINALIZARX
087500           END-IF.
087600      *
087700       RT-GRAVAR-RISCOX.
087800           EXIT.
087900      *
088000 *----------------------------------------------------------------*
088100       RT-CALC-JULIANO                    SECTION.
088200      *  ---> Numero de dias desde a era civil (Y/M/D em WSS-JUL-ANO/
088300      *       MES/DIA) - algoritmo de calendario, sem FUNCTION
088400      *       intrinseca, reaproveitado da rotina da IN000001
088500      *----------------------------------------------------------------*
088600      *
088700           IF WSS-JUL-MES                    NOT GREATER 2
088800              COMPUTE WSS-JUL-YOE = WSS-JUL-ANO - 1
088900           ELSE
089000              MOVE WSS-JUL-ANO                TO WSS-JUL-YOE
089100           END-IF.
089200      *
089300           IF WSS-JUL-MES                    GREATER 2
089400              COMPUTE WSS-JUL-DOY =
089500                 ((153 * (WSS-JUL-MES - 3)) + 2) / 5 + WSS-JUL-DIA - 1
089600           ELSE
089700              COMPUTE WSS-JUL-DOY =
089800                 ((153 * (WSS-JUL-MES + 9)) + 2) / 5 + WSS-JUL-DIA - 1
089900           END-IF.
090000      *
090100           COMPUTE WSS-JUL-DOE =
090200              (WSS-JUL-YOE * 365) + (WSS-JUL-YOE / 4) -
090300              (WSS-JUL-YOE / 100) + (WSS-JUL-YOE / 400) + WSS-JUL-DOY.
090400      *
090500           COMPUTE WSS-JUL-RESULT = WSS-JUL-DOE - 719468.
090600      *
090700       RT-CALC-JULIANOX.
090800           EXIT.
090900      *
091000 *----------------------------------------------------------------*
091100       RT-FINALIZAR                       SECTION.
091200      *  ---> Encerra o programa, devolvendo o codigo de retorno e a
091300      *       mensagem (se houver) ao programa chamador via LINKAGE
091400      *----------------------------------------------------------------*
091500      *
091600           GOBACK.
091700      *
091800       RT-FINALIZARX.
091900           EXIT.
