000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo historico semanal de VENDAS
000300      SELECT ARQ-SALES              ASSIGN TO SALES
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-SALES.
