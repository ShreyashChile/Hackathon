000100 *----------------------------------------------------------------*
000200 *    FD-LOCR.CPY  -  LAY-OUT DO MESTRE DE LOCAIS                  *
000300 *----------------------------------------------------------------*
000400 01  REG-LOCATION::==.
000500     03  LOC-LOCATION-ID::==      PIC  X(08).
000600     03  LOC-NAME::==             PIC  X(30).
000700     03  FILLER                  PIC  X(02).
