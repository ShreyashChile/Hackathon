000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de SAIDA - SCORE DE RISCO
000300      SELECT ARQ-RISK               ASSIGN TO RISK
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-RISK.
