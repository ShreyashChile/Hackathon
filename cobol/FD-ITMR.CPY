000100 *----------------------------------------------------------------*
000200 *    FD-ITMR.CPY  -  LAY-OUT DO MESTRE DE ITENS (SKU)             *
000300 *    REG-ITEM::==   -  75 POSICOES DE NEGOCIO + FILLER DE FAIXA   *
000400 *----------------------------------------------------------------*
000500 01  REG-ITEM::==.
000600     03  ITM-ITEM-ID::==          PIC  X(10).
000700     03  ITM-DESCRIPTION::==      PIC  X(30).
000800     03  ITM-CATEGORY::==         PIC  X(10).
000900     03  ITM-UOM::==              PIC  X(04).
001000     03  ITM-SHELF-LIFE-DAYS::==  PIC  9(05).
001100     03  ITM-LAUNCH-DATE::==      PIC  9(08).
001200     03  ITM-LAUNCH-DATE-R::==    REDEFINES ITM-LAUNCH-DATE::==.
001300         05  ITM-LAUNCH-ANO::==   PIC  9(04).
001400         05  ITM-LAUNCH-MES::==   PIC  9(02).
001500         05  ITM-LAUNCH-DIA::==   PIC  9(02).
001600     03  ITM-OBSOLETE-DATE::==    PIC  9(08).
001700     03  FILLER                  PIC  X(03).
