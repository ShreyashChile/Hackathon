000100 *----------------------------------------------------------------*
000200 *    FD-LINV.CPY  -  EXTRATO DE TRABALHO - ULTIMO SALDO POR       *
000300 *    ITEM / LOCAL, GERADO PELA IN000001 PARA USO DA IN000003      *
000400 *----------------------------------------------------------------*
000500 01  REG-LATINV::==.
000600     03  LIV-ITEM-ID::==          PIC  X(10).
000700     03  LIV-LOCATION-ID::==      PIC  X(08).
000800     03  LIV-WEEK-ENDING::==      PIC  9(08).
000900     03  LIV-ON-HAND-QTY::==      PIC  9(07).
001000     03  FILLER                  PIC  X(02).
