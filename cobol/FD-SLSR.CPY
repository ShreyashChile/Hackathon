000100 *----------------------------------------------------------------*
000200 *    FD-SLSR.CPY  -  LAY-OUT DO HISTORICO SEMANAL DE VENDAS       *
000300 *    ARQUIVO CHEGA ORDENADO POR ITEM / LOCAL / SEMANA CRESCENTE   *
000400 *----------------------------------------------------------------*
000500 01  REG-SALES::==.
000600     03  SLS-WEEK-ENDING::==      PIC  9(08).
000700     03  SLS-WEEK-ENDING-R::==    REDEFINES SLS-WEEK-ENDING::==.
000800         05  SLS-SEM-ANO::==      PIC  9(04).
000900         05  SLS-SEM-MES::==      PIC  9(02).
001000         05  SLS-SEM-DIA::==      PIC  9(02).
001100     03  SLS-ITEM-ID::==          PIC  X(10).
001200     03  SLS-LOCATION-ID::==      PIC  X(08).
001300     03  SLS-QTY-SOLD::==         PIC  9(07).
001400     03  FILLER                  PIC  X(02).
