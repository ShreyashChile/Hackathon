000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de SAIDA - DESVIOS DE DEMANDA (shift)
000300      SELECT ARQ-SHIFT              ASSIGN TO SHIFT
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-SHIFT.
