000100 *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300 *================================================================*
000400       PROGRAM-ID.                     IN000000.
000500       AUTHOR.                         AmarildoMB.
000600       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
000700       DATE-WRITTEN.                   15 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
001000 *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NOME     : IN000000 ---> ROTINA DE ESTOQUE - EXECUTOR    *
001400      *     *----------------------------------------------------------*
001500      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALISTA : AMARILDO MBORGES                              *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCAO   : PROGRAMA EXECUTOR (BATCH) DA ROTINA DE ANALISE *
002000      *     *            DE ESTOQUE.  CHAMA, NA ORDEM, OS SUBPROGRAMAS  *
002100      *     *            IN000001 (DESVIO/PARADO), IN000002 (ABC-XYZ),  *
002200      *     *            IN000003 (SCORE DE RISCO) E IN000004 (ALERTAS) *
002300      *     *            E EMITE O RELATORIO RESUMO DA ANALISE.         *
002400      *     *----------------------------------------------------------*
002500      *     * HISTORICO DE ALTERACOES                                  *
002600      *     *----------------------------------------------------------*
002700      *     * 15.03.1991  AMB  PRJ-1140  VERSAO INICIAL - EXECUTA AS    *
002800      *     *             4 FASES E GRAVA O RESUMO DA ANALISE.          *
002900      *     * 30.09.1991  AMB  PRJ-1162  INCLUIDA CHAMADA A IN000003 -  *
003000      *     *             SCORE DE RISCO - ENTRE O ABC-XYZ E OS         *
003100      *     *             ALERTAS.                                     *
003200      *     * 12.01.1992  AMB  PRJ-1173  INCLUIDA CHAMADA A IN000004 -  *
003300      *     *             GERADOR DE ALERTAS PRIORIZADOS.               *
003400      *     * 08.08.1994  JCS  PRJ-1330  RESUMO PASSOU A LISTAR SOMENTE *
003500      *     *             OS SEGMENTOS ABC-XYZ COM OCORRENCIA NO LOTE.  *
003600      *     * 21.01.1998  JCS  PRJ-1503  AJUSTE PARA ANO 2000 - DATA DE *
003700      *     *             ANALISE DE 8 DIGITOS NO CABECALHO DO RESUMO.  *
003800      *     * 30.11.1999  AMB  PRJ-1537  REVISAO GERAL Y2K - TESTE DE   *
003900      *     *             VIRADA DE SECULO NO EXECUTOR E NO RESUMO.     *
004000      *     * 17.04.2002  JCS  PRJ-1611  PADRONIZADOS OS LOOPS DE       *
004100      *     *             IMPRESSAO DO RESUMO EM PARAGRAFO PROPRIO,     *
004200      *     *             CONFORME NOVO PADRAO DE CODIFICACAO DA CASA.  *
004300      *     *----------------------------------------------------------*
004400 *================================================================*
004500       ENVIRONMENT                     DIVISION.
004600 *================================================================*
004700       CONFIGURATION                   SECTION.
004800 *----------------------------------------------------------------*
004900       SPECIAL-NAMES.
005000           C01                         IS TOP-OF-FORM
005100           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
005200                                       OFF STATUS IS SW-RODOU-NORMAL.
005300 *----------------------------------------------------------------*
005400       INPUT-OUTPUT                    SECTION.
005500 *----------------------------------------------------------------*
005600       FILE-CONTROL.
005700      *
005800      *  ---> Relatorio resumo da analise de estoque
005900           SELECT  REL-SUMARIO          ASSIGN TO 'SUMARIO.PRN'
006000                   ORGANIZATION         IS LINE SEQUENTIAL
006100                   FILE STATUS          IS FS-SUMARIO.
006200      *
006300 *================================================================*
006400       DATA                            DIVISION.
006500 *================================================================*
006600       FILE                            SECTION.
006700 *----------------------------------------------------------------*
006800       FD  REL-SUMARIO.
006900       01  REG-SUMARIO                 PIC  X(080).
007000      *
007100      *----------------------------------------------------------------*
007200       WORKING-STORAGE                 SECTION.
007300      *----------------------------------------------------------------*
007400      *
007500       77  FILLER                      PIC  X(032)         VALUE
007600           'III  WORKING STORAGE SECTION  III'.
007700      *
007800       77  WSS-QTD-FASES               PIC  9(001) COMP    VALUE 4.
007900       77  WSS-IX-FASE                 PIC  9(001) COMP    VALUE ZEROS.
008000      *
008100       01  WSS-AUXILIARES.
008200           03  FS-SUMARIO               PIC  X(002)         VALUE SPACES.
008300           03  FILLER                   PIC  X(002)         VALUE SPACES.
008400      *
008500      *----------------------------------------------------------------*
008600      *    NOMES DOS SUBPROGRAMAS DE FASE (CHAMADA POR NOME DINAMICO)
008700      *----------------------------------------------------------------*
008800       01  WSS-TAB-FASES.
008900           03  WSIN000001              PIC  X(008)         VALUE
009000                                                            'IN000001'.
009100           03  WSIN000002              PIC  X(008)         VALUE
009200                                                            'IN000002'.
009300           03  WSIN000003              PIC  X(008)         VALUE
009400                                                            'IN000003'.
009500           03  WSIN000004              PIC  X(008)         VALUE
009600                                                            'IN000004'.
009700      *
009800      *----------------------------------------------------------------*
009900      *    AREA DE COMUNICACAO COM AS 4 FASES - RETORNO/MENSAGEM
010000      *----------------------------------------------------------------*
010100       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == WSS ==.
010200      *
010300      *----------------------------------------------------------------*
010400      *    TOTAIS DE CONTROLE DEVOLVIDOS PELA FASE IN000001
010500      *----------------------------------------------------------------*
010600       01  WSS-CTR-IN01.
010700           03  WSS-COMBINACOES          PIC  9(007)         VALUE ZEROS.
010800           03  WSS-DESVIOS              PIC  9(007)         VALUE ZEROS.
010900           03  WSS-ATIVO                PIC  9(007)         VALUE ZEROS.
011000           03  WSS-SLOW                 PIC  9(007)         VALUE ZEROS.
011100           03  WSS-NONMOV               PIC  9(007)         VALUE ZEROS.
011200           03  WSS-DEAD                 PIC  9(007)         VALUE ZEROS.
011300           03  WSS-DT-ANALISE           PIC  9(008)         VALUE ZEROS.
011400           03  FILLER                   PIC  9(007)         VALUE ZEROS.
011500      *
011600      *  ---> Visao plana dos totais IN000001, usada na rotina de
011700      *       auditoria (DISPLAY de conferencia sob a chave UPSI-0)
011800       01  WSS-CTR-IN01-R              REDEFINES WSS-CTR-IN01.
011900           03  FILLER                  PIC  X(042).
012000           03  WSS-DT-ANALISE-AUD      PIC  9(008).
012100           03  FILLER                  PIC  X(007).
012200      *
012300      *----------------------------------------------------------------*
012400      *    TOTAIS DE CONTROLE DEVOLVIDOS PELA FASE IN000002
012500      *----------------------------------------------------------------*
012600       01  WSS-CTR-IN02.
012700           03  WSS-CLASSE-A             PIC  9(007)         VALUE ZEROS.
012800           03  WSS-CLASSE-B             PIC  9(007)         VALUE ZEROS.
012900           03  WSS-CLASSE-C             PIC  9(007)         VALUE ZEROS.
013000           03  WSS-CLASSE-X             PIC  9(007)         VALUE ZEROS.
013100           03  WSS-CLASSE-Y             PIC  9(007)         VALUE ZEROS.
013200           03  WSS-CLASSE-Z             PIC  9(007)         VALUE ZEROS.
013300           03  FILLER                   PIC  9(007)         VALUE ZEROS.
013400      *
013500       01  WSS-SEG-IN02.
013600           03  WSS-SEG-OCOR             OCCURS 9 TIMES
013700                                        INDEXED BY IX-SEG.
013800               05  WSS-SEG-CODIGO       PIC  X(002).
013900               05  WSS-SEG-QTDE         PIC  9(007).
014000           03  FILLER                   PIC  9(007)         VALUE ZEROS.
014100      *
014200      *  ---> Visao plana da tabela de segmentos, mesma finalidade de
014300      *       auditoria da WSS-CTR-IN01-R acima
014400       01  WSS-SEG-IN02-R              REDEFINES WSS-SEG-IN02
014500                                        PIC  X(088).
014600      *
014700      *----------------------------------------------------------------*
014800      *    ENTRADA E TOTAIS DE CONTROLE DA FASE IN000003
014900      *----------------------------------------------------------------*
015000       01  WSS-ENT-IN03.
015100           03  WSS-ENT-DT-ANALISE       PIC  9(008)         VALUE ZEROS.
015200           03  FILLER                   PIC  X(008)         VALUE SPACES.
015300      *
015400       01  WSS-CTR-IN03.
015500           03  WSS-CRITICO              PIC  9(007)         VALUE ZEROS.
015600           03  WSS-ALTO                 PIC  9(007)         VALUE ZEROS.
015700           03  WSS-MEDIO                PIC  9(007)         VALUE ZEROS.
015800           03  WSS-BAIXO                PIC  9(007)         VALUE ZEROS.
015900           03  WSS-MINIMO               PIC  9(007)         VALUE ZEROS.
016000           03  FILLER                   PIC  9(007)         VALUE ZEROS.
016100      *
016200      *----------------------------------------------------------------*
016300      *    TOTAIS DE CONTROLE DEVOLVIDOS PELA FASE IN000004
016400      *----------------------------------------------------------------*
016500       01  WSS-CTR-IN04.
016600           03  WSS-TOTAL-ALERTAS        PIC  9(007)         VALUE ZEROS.
016700           03  WSS-ALR-P1               PIC  9(007)         VALUE ZEROS.
016800           03  WSS-ALR-P2               PIC  9(007)         VALUE ZEROS.
016900           03  WSS-ALR-P3               PIC  9(007)         VALUE ZEROS.
017000           03  WSS-ALR-P4               PIC  9(007)         VALUE ZEROS.
017100           03  WSS-ALR-P5               PIC  9(007)         VALUE ZEROS.
017200           03  FILLER                   PIC  9(007)         VALUE ZEROS.
017300      *
017400      *----------------------------------------------------------------*
017500      *    CALCULO DA TAXA DE DESVIO DE DEMANDA (PERCENTUAL)
017600      *----------------------------------------------------------------*
017700       01  WSS-CALC-TAXA.
017800           03  WSS-TAXA-DESVIO          PIC  9(003)V99 COMP VALUE ZEROS.
017900           03  FILLER                   PIC  X(005)         VALUE SPACES.
018000      *
018100      *----------------------------------------------------------------*
018200      *    QUEBRA DA DATA DE ANALISE PARA IMPRESSAO NO CABECALHO
018300      *----------------------------------------------------------------*
018400       01  WSS-DATA-QUEBRA.
018500           03  WSS-DAN-DATA             PIC  9(008)         VALUE ZEROS.
018600      *
018700       01  WSS-DATA-QUEBRA-R           REDEFINES WSS-DATA-QUEBRA.
018800           03  WSS-DAN-ANO              PIC  9(004).
018900           03  WSS-DAN-MES              PIC  9(002).
019000           03  WSS-DAN-DIA              PIC  9(002).
019100      *
019200      *----------------------------------------------------------------*
019300      *    LINHAS DO RELATORIO RESUMO
019400      *----------------------------------------------------------------*
019500       01  WSS-LIN-CAB1.
019600           03  FILLER                   PIC  X(039)         VALUE
019700               'INVENTORY ANALYSIS SUMMARY'.
019800           03  FILLER                   PIC  X(016)         VALUE
019900               'ANALYSIS DATE: '.
020000           03  WSS-CAB1-DATA            PIC  X(010).
020100           03  FILLER                   PIC  X(015)         VALUE SPACES.
020200      *
020300       01  WSS-LIN-CAB2.
020400           03  FILLER                   PIC  X(047)         VALUE
020500               'METRIC'.
020600           03  FILLER                   PIC  X(005)         VALUE
020700               'VALUE'.
020800           03  FILLER                   PIC  X(028)         VALUE SPACES.
020900      *
021000       01  WSS-LIN-DETALHE.
021100           03  WSS-DET-LABEL            PIC  X(047)         VALUE SPACES.
021200           03  WSS-DET-VALOR            PIC  ZZZ,ZZ9.
021300           03  FILLER                   PIC  X(026)         VALUE SPACES.
021400      *
021500       01  WSS-LIN-PERCENTUAL.
021600           03  WSS-PCT-LABEL            PIC  X(047)         VALUE SPACES.
021700           03  WSS-PCT-VALOR            PIC  ZZ9.99.
021800           03  FILLER                   PIC  X(027)         VALUE SPACES.
021900      *
022000       01  FILLER                      PIC  X(032)         VALUE
022100           'FFF  FIM DA WORKING-STORAGE  FFF'.
022200      *
022300 *================================================================*
022400       PROCEDURE                       DIVISION.
022500 *================================================================*
022600       RT-PRINCIPAL                    SECTION.
022700      *  ---> Processamento principal
022800      *----------------------------------------------------------------*
022900      *
023000           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
023100      *
023200           PERFORM RT-EXECUTAR-FASES   THRU RT-EXECUTAR-FASESX.
023300      *
023400           PERFORM RT-GRAVAR-SUMARIO   THRU RT-GRAVAR-SUMARIOX.
023500      *
023600           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
023700      *
023800           STOP RUN.
023900      *
024000       RT-PRINCIPALX.
024100           EXIT.
024200      *
024300 *----------------------------------------------------------------*
024400       RT-INICIALIZAR                  SECTION.
024500      *  ---> Inicializa areas e abre o relatorio resumo
024600      *----------------------------------------------------------------*
024700      *
024800           INITIALIZE WSS-AUXILIARES
024900                      WSS-CTR-IN01
025000                      WSS-CTR-IN02
025100                      WSS-SEG-IN02
025200                      WSS-ENT-IN03
025300                      WSS-CTR-IN03
025400                      WSS-CTR-IN04.
025500      *
025600           OPEN OUTPUT REL-SUMARIO.
025700           IF FS-SUMARIO                EQUAL ZEROS
025800              CONTINUE
025900           ELSE
026000              DISPLAY 'IN000000 - ERRO AO ABRIR O RELATORIO RESUMO'
026100              MOVE 16                   TO RETURN-CODE
026200              STOP RUN
026300           END-IF.
026400      *
026500       RT-INICIALIZARX.
026600           EXIT.
026700      *
026800 *----------------------------------------------------------------*
026900       RT-EXECUTAR-FASES               SECTION.
027000      *  ---> Chama, na ordem, as 4 fases do processamento de estoque
027100      *----------------------------------------------------------------*
027200      *
027300           CALL WSIN000001              USING WSS-PARM WSS-CTR-IN01.
027400           IF WSS-RETORNO               NOT EQUAL '00'
027500              PERFORM RT-ERRO-FASE     THRU RT-ERRO-FASEX
027600           END-IF.
027700      *
027800           CALL WSIN000002              USING WSS-PARM WSS-CTR-IN02
027900                                                        WSS-SEG-IN02.
028000           IF WSS-RETORNO               NOT EQUAL '00'
028100              PERFORM RT-ERRO-FASE     THRU RT-ERRO-FASEX
028200           END-IF.
028300      *
028400           MOVE WSS-DT-ANALISE          TO WSS-ENT-DT-ANALISE.
028500           CALL WSIN000003              USING WSS-PARM WSS-ENT-IN03
028600                                                        WSS-CTR-IN03.
028700           IF WSS-RETORNO               NOT EQUAL '00'
028800              PERFORM RT-ERRO-FASE     THRU RT-ERRO-FASEX
028900           END-IF.
029000      *
029100           CALL WSIN000004              USING WSS-PARM WSS-CTR-IN04.
029200           IF WSS-RETORNO               NOT EQUAL '00'
029300              PERFORM RT-ERRO-FASE     THRU RT-ERRO-FASEX
029400           END-IF.
029500      *
029600       RT-EXECUTAR-FASESX.
029700           EXIT.
029800      *
029900 *----------------------------------------------------------------*
030000       RT-ERRO-FASE                    SECTION.
030100      *  ---> Aborta o processamento quando uma fase devolve erro
030200      *----------------------------------------------------------------*
030300      *
030400           DISPLAY 'IN000000 - FASE COM ERRO - ' WSS-MENSAGEM.
030500      *
030600           CLOSE REL-SUMARIO.
030700      *
030800           MOVE 16                      TO RETURN-CODE.
030900      *
031000           STOP RUN.
031100      *
031200       RT-ERRO-FASEX.
031300           EXIT.
031400      *
031500 *----------------------------------------------------------------*
031600       RT-GRAVAR-SUMARIO                SECTION.
031700      *  ---> Monta e grava o relatorio resumo da analise de estoque
031800      *----------------------------------------------------------------*
031900      *
032000           MOVE WSS-DT-ANALISE           TO WSS-DAN-DATA.
032100           STRING WSS-DAN-ANO '-' WSS-DAN-MES '-' WSS-DAN-DIA
032200                   DELIMITED BY SIZE     INTO WSS-CAB1-DATA.
032300           WRITE REG-SUMARIO             FROM WSS-LIN-CAB1.
032400           WRITE REG-SUMARIO             FROM WSS-LIN-CAB2.
032500      *
032600           MOVE 'TOTAL SKU-LOCATION COMBINATIONS'
032700                                        TO WSS-DET-LABEL.
032800           MOVE WSS-COMBINACOES          TO WSS-DET-VALOR.
032900           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
033000      *
033100           MOVE 'DEMAND SHIFTS DETECTED'
033200                                        TO WSS-DET-LABEL.
033300           MOVE WSS-DESVIOS              TO WSS-DET-VALOR.
033400           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
033500      *
033600           IF WSS-COMBINACOES            GREATER ZEROS
033700              COMPUTE WSS-TAXA-DESVIO ROUNDED =
033800                 WSS-DESVIOS * 100 / WSS-COMBINACOES
033900           ELSE
034000              MOVE ZEROS                 TO WSS-TAXA-DESVIO
034100           END-IF.
034200           MOVE 'DEMAND SHIFT RATE PCT'
034300                                        TO WSS-PCT-LABEL.
034400           MOVE WSS-TAXA-DESVIO          TO WSS-PCT-VALOR.
034500           WRITE REG-SUMARIO             FROM WSS-LIN-PERCENTUAL.
034600      *
034700           MOVE 'ITEMS - ACTIVE'         TO WSS-DET-LABEL.
034800           MOVE WSS-ATIVO                TO WSS-DET-VALOR.
034900           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
035000      *
035100           MOVE 'ITEMS - SLOW MOVING'    TO WSS-DET-LABEL.
035200           MOVE WSS-SLOW                 TO WSS-DET-VALOR.
035300           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
035400      *
035500           MOVE 'ITEMS - NON MOVING'     TO WSS-DET-LABEL.
035600           MOVE WSS-NONMOV               TO WSS-DET-VALOR.
035700           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
035800      *
035900           MOVE 'ITEMS - DEAD STOCK'     TO WSS-DET-LABEL.
036000           MOVE WSS-DEAD                 TO WSS-DET-VALOR.
036100           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
036200      *
036300           MOVE 'RISK LEVEL - CRITICAL'  TO WSS-DET-LABEL.
036400           MOVE WSS-CRITICO              TO WSS-DET-VALOR.
036500           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
036600      *
036700           MOVE 'RISK LEVEL - HIGH'      TO WSS-DET-LABEL.
036800           MOVE WSS-ALTO                 TO WSS-DET-VALOR.
036900           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
037000      *
037100           MOVE 'RISK LEVEL - MEDIUM'    TO WSS-DET-LABEL.
037200           MOVE WSS-MEDIO                TO WSS-DET-VALOR.
037300           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
037400      *
037500           MOVE 'RISK LEVEL - LOW'       TO WSS-DET-LABEL.
037600           MOVE WSS-BAIXO                TO WSS-DET-VALOR.
037700           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
037800      *
037900           MOVE 'RISK LEVEL - MINIMAL'   TO WSS-DET-LABEL.
038000           MOVE WSS-MINIMO               TO WSS-DET-VALOR.
038100           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
038200      *
038300           PERFORM RT-GRAVAR-SEGMENTOS  THRU RT-GRAVAR-SEGMENTOSX.
038400      *
038500           MOVE 'TOTAL ALERTS'           TO WSS-DET-LABEL.
038600           MOVE WSS-TOTAL-ALERTAS        TO WSS-DET-VALOR.
038700           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
038800      *
038900           MOVE 'ALERTS - P1-CRITICAL'   TO WSS-DET-LABEL.
039000           MOVE WSS-ALR-P1               TO WSS-DET-VALOR.
039100           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
039200      *
039300           MOVE 'ALERTS - P2-HIGH'       TO WSS-DET-LABEL.
039400           MOVE WSS-ALR-P2               TO WSS-DET-VALOR.
039500           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
039600      *
039700           MOVE 'ALERTS - P3-MEDIUM'     TO WSS-DET-LABEL.
039800           MOVE WSS-ALR-P3               TO WSS-DET-VALOR.
039900           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
040000      *
040100           MOVE 'ALERTS - P4-LOW'        TO WSS-DET-LABEL.
040200           MOVE WSS-ALR-P4               TO WSS-DET-VALOR.
040300           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
040400      *
040500           MOVE 'ALERTS - P5-INFO'       TO WSS-DET-LABEL.
040600           MOVE WSS-ALR-P5               TO WSS-DET-VALOR.
040700           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
040800      *
040900       RT-GRAVAR-SUMARIOX.
041000           EXIT.
041100      *
041200 *----------------------------------------------------------------*
041300       RT-GRAVAR-SEGMENTOS               SECTION.
041400      *  ---> Imprime uma linha para cada segmento ABC-XYZ com
041500      *       ocorrencia no lote (BUSINESS RULES U3 / REPORTS)
041600      *----------------------------------------------------------------*
041700      *
041800           PERFORM RT-GRAVAR-1-SEGMENTO   THRU RT-GRAVAR-1-SEGMENTOX
041900                     VARYING IX-SEG       FROM 1 BY 1
042000                     UNTIL IX-SEG         GREATER 9.
042100      *
042200       RT-GRAVAR-SEGMENTOSX.
042300           EXIT.
042400      *
042500 *----------------------------------------------------------------*
042600       RT-GRAVAR-1-SEGMENTO               SECTION.
042700      *  ---> Corpo do loop acima - uma linha por segmento presente
042800      *----------------------------------------------------------------*
042900      *
043000           IF WSS-SEG-QTDE (IX-SEG)      GREATER ZEROS
043100              MOVE SPACES                 TO WSS-DET-LABEL
043200              STRING 'SEGMENT - ' WSS-SEG-CODIGO (IX-SEG)
043300                      DELIMITED BY SIZE   INTO WSS-DET-LABEL
043400              MOVE WSS-SEG-QTDE (IX-SEG)  TO WSS-DET-VALOR
043500              WRITE REG-SUMARIO          FROM WSS-LIN-DETALHE
043600           END-IF.
043700      *
043800       RT-GRAVAR-1-SEGMENTOX.
043900           EXIT.
044000      *
044100 *----------------------------------------------------------------*
044200       RT-FINALIZAR                     SECTION.
044300      *  ---> Encerra o processamento
044400      *----------------------------------------------------------------*
044500      *
044600           CLOSE REL-SUMARIO.
044700      *
044800           MOVE ZEROS                   TO RETURN-CODE.
044900      *
045000       RT-FINALIZARX.
045100           EXIT.
