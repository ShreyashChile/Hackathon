000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de POLITICA DE REPOSICAO (min/max por item)
000300      SELECT ARQ-REORDER            ASSIGN TO REORDER
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-REORDER.
