000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo mestre de ITENS (SKU)
000300      SELECT ARQ-ITEM              ASSIGN TO ITEM
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-ITEM.
