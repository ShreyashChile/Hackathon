000100 *----------------------------------------------------------------*
000200 *    SUB-PARM.CPY  -  AREA DE COMUNICACAO ENTRE PROGRAMAS         *
000300 *    USADA NA LINKAGE SECTION DE TODO SUBPROGRAMA DE FASE         *
000400 *----------------------------------------------------------------*
000500 01  ::==-PARM.
000600     03 FILLER                   PIC S9(004) COMP.
000700     03 ::==-RETORNO             PIC  X(002).
000800     03 ::==-MENSAGEM            PIC  X(050).
