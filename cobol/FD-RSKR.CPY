000100 *----------------------------------------------------------------*
000200 *    FD-RSKR.CPY  -  LAY-OUT DO RESULTADO DE SCORE DE RISCO       *
000300 *----------------------------------------------------------------*
000400 01  REG-RISK::==.
000500     03  RSK-ITEM-ID::==          PIC  X(10).
000600     03  RSK-LOCATION-ID::==      PIC  X(08).
000700     03  RSK-OVERALL::==          PIC  9(03)V99.
000800     03  RSK-LEVEL::==            PIC  X(08).
000900     03  RSK-DEMAND-SCORE::==     PIC  9(03)V99.
001000     03  RSK-NONMOVE-SCORE::==    PIC  9(03)V99.
001100     03  RSK-SHELF-SCORE::==      PIC  9(03)V99.
001200     03  RSK-LIFECYCLE-SCORE::==  PIC  9(03)V99.
001300     03  RSK-INVENTORY-SCORE::==  PIC  9(03)V99.
001400     03  RSK-PRIMARY-FACTOR::==   PIC  X(12).
001500     03  RSK-ON-HAND::==          PIC  9(07).
001600     03  RSK-ALERT-FLAGS::==      PIC  X(07).
001700     03  RSK-ALERT-FLAGS-R::==    REDEFINES RSK-ALERT-FLAGS::==.
001800         05  RSK-FLAG-SURGE::==   PIC  X(01).
001900         05  RSK-FLAG-DROP::==    PIC  X(01).
002000         05  RSK-FLAG-DEAD::==    PIC  X(01).
002100         05  RSK-FLAG-SLOW::==    PIC  X(01).
002200         05  RSK-FLAG-SHELF::==   PIC  X(01).
002300         05  RSK-FLAG-OVER::==    PIC  X(01).
002400         05  RSK-FLAG-UNDER::==   PIC  X(01).
002500     03  FILLER                  PIC  X(08).
