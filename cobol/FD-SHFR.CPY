000100 *----------------------------------------------------------------*
000200 *    FD-SHFR.CPY  -  LAY-OUT DO RESULTADO DE DESVIO DE DEMANDA    *
000300 *    UM REGISTRO POR COMBINACAO ITEM / LOCAL                      *
000400 *----------------------------------------------------------------*
000500 01  REG-SHIFT::==.
000600     03  SHF-ITEM-ID::==          PIC  X(10).
000700     03  SHF-LOCATION-ID::==      PIC  X(08).
000800     03  SHF-SHIFT-DETECTED::==   PIC  X(01).
000900     03  SHF-SHIFT-TYPE::==       PIC  X(12).
001000     03  SHF-DIRECTION::==        PIC  X(08).
001100     03  SHF-MAGNITUDE::==        PIC  S9(05)V99.
001200     03  SHF-CONFIDENCE::==       PIC  9(03)V99.
001300     03  SHF-BASELINE-DEMAND::==  PIC  9(07)V99.
001400     03  SHF-CURRENT-DEMAND::==   PIC  9(07)V99.
001500     03  SHF-CUSUM-SIG::==        PIC  X(01).
001600     03  SHF-MA-SIG::==           PIC  X(01).
001700     03  SHF-Z-SIG::==            PIC  X(01).
001800     03  SHF-TREND-SIG::==        PIC  X(01).
001900     03  FILLER                  PIC  X(07).
