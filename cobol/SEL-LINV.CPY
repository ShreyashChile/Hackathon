000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de TRABALHO - ULTIMO SALDO POR ITEM/LOCAL
000300 *       (extrato gerado pela IN000001 e relido pela IN000003)
000400      SELECT ARQ-LATINV             ASSIGN TO LATINV
000500             ORGANIZATION          IS LINE SEQUENTIAL
000600             FILE STATUS           IS FS-LATINV.
