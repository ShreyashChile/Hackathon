000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de SAIDA - ALERTAS PRIORIZADOS
000300      SELECT ARQ-ALERT              ASSIGN TO ALERT
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-ALERT.
