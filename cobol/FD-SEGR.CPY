000100 *----------------------------------------------------------------*
000200 *    FD-SEGR.CPY  -  LAY-OUT DO RESULTADO DE SEGMENTACAO ABC-XYZ  *
000300 *----------------------------------------------------------------*
000400 01  REG-SEGMENT::==.
000500     03  SEG-ITEM-ID::==          PIC  X(10).
000600     03  SEG-LOCATION-ID::==      PIC  X(08).
000700     03  SEG-ABC::==              PIC  X(01).
000800     03  SEG-XYZ::==              PIC  X(01).
000900     03  SEG-SEGMENT::==          PIC  X(02).
001000     03  SEG-TOTAL-QTY::==        PIC  9(09).
001100     03  SEG-AVG-QTY::==          PIC  9(07)V99.
001200     03  SEG-STD-QTY::==          PIC  9(07)V99.
001300     03  SEG-CV::==               PIC  9(03)V9999.
001400     03  SEG-CUM-PCT::==          PIC  9(01)V9999.
001500     03  SEG-WEEKS-WITH-SALES::== PIC  9(04).
001600     03  FILLER                  PIC  X(05).
