000100 *----------------------------------------------------------------*
000200 *    FD-RPLR.CPY  -  LAY-OUT DA POLITICA DE REPOSICAO POR ITEM    *
000300 *----------------------------------------------------------------*
000400 01  REG-REORDER::==.
000500     03  RPL-ITEM-ID::==          PIC  X(10).
000600     03  RPL-MIN-QTY::==          PIC  9(07).
000700     03  RPL-MAX-QTY::==          PIC  9(07).
000800     03  FILLER                  PIC  X(02).
