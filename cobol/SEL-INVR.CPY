000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de POSICAO SEMANAL DE ESTOQUE
000300      SELECT ARQ-INVENTORY          ASSIGN TO INVENTORY
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-INVENTORY.
