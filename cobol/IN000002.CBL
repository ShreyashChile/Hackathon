000100 *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300 *================================================================*
000400       PROGRAM-ID.                     IN000002.
000500       AUTHOR.                         AmarildoMB.
000600       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
000700       DATE-WRITTEN.                   18 JUN 1991.
000800       DATE-COMPILED.
000900       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
001000 *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NOME     : IN000002 ---> SEGMENTACAO ABC-XYZ POR LOCAL   *
001400      *     *----------------------------------------------------------*
001500      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALISTA : AMARILDO MBORGES                              *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCAO   : ACUMULAR AS VENDAS DE CADA COMBINACAO ITEM /  *
002000      *     *            LOCAL, ORDENAR POR LOCAL E QUANTIDADE TOTAL   *
002100      *     *            DECRESCENTE E CLASSIFICAR EM CURVA ABC PELA   *
002200      *     *            FRACAO ACUMULADA E EM CURVA XYZ PELO          *
002300      *     *            COEFICIENTE DE VARIACAO DA DEMANDA SEMANAL.   *
002400      *     *----------------------------------------------------------*
002500      *     * HISTORICO DE ALTERACOES                                  *
002600      *     *----------------------------------------------------------*
002700      *     * 18.06.1991  AMB  PRJ-1146  VERSAO INICIAL - CURVA ABC.    *
002800      *     * 04.12.1991  AMB  PRJ-1183  INCLUIDA CLASSIFICACAO XYZ     *
002900      *     *             PELO COEFICIENTE DE VARIACAO.                *
003000      *     * 26.05.1992  JCS  PRJ-1226  TROCADO CALCULO DO DESVIO      *
003100      *     *             PADRAO PARA FORMULA DE SOMAS (SEM GUARDAR A   *
003200      *     *             SERIE INTEIRA EM MEMORIA).                   *
003300      *     * 14.01.1994  JCS  PRJ-1331  CONTAGEM DE SEMANAS COM VENDA  *
003400      *     *             SEPARADA DA CONTAGEM DE SEMANAS COM REGISTRO. *
003500      *     * 02.09.1996  AMB  PRJ-1431  TOTAIS DE CONTROLE POR FAIXA   *
003600      *     *             ABC-XYZ DEVOLVIDOS AO PROGRAMA PRINCIPAL.     *
003700      *     * 21.01.1998  JCS  PRJ-1500  AJUSTE PARA ANO 2000 - DATAS   *
003800      *     *             DE 8 DIGITOS EM TODAS AS COMPARACOES.         *
003900      *     * 30.11.1999  AMB  PRJ-1534  REVISAO GERAL Y2K - TESTE DE   *
004000      *     *             VIRADA DE SECULO NAS ROTINAS DE DATA.         *
004100      *     * 25.02.2003  JCS  PRJ-1622  DESDOBRADOS OS LOOPS DE CARGA  *
004200      *     *             DE LOCAIS, RAIZ E TOTAIS ABC-XYZ EM           *
004300      *     *             PARAGRAFOS PROPRIOS, CONFORME NOVO PADRAO.    *
004400      *     *----------------------------------------------------------*
004500 *================================================================*
004600       ENVIRONMENT                     DIVISION.
004700 *================================================================*
004800       CONFIGURATION                   SECTION.
004900 *----------------------------------------------------------------*
005000       SPECIAL-NAMES.
005100           C01                         IS TOP-OF-FORM
005200           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
005300                                       OFF STATUS IS SW-RODOU-NORMAL.
005400 *----------------------------------------------------------------*
005500       INPUT-OUTPUT                    SECTION.
005600 *----------------------------------------------------------------*
005700       FILE-CONTROL.
005800      *
005900      *  ---> Arquivo VENDAS (historico semanal)
006000           COPY 'SEL-SLSR.CPY'         REPLACING ==::== BY == -FDS ==.
006100      *
006200      *  ---> Arquivo LOCAL (mestre)
006300           COPY 'SEL-LOCR.CPY'         REPLACING ==::== BY == -FDL ==.
006400      *
006500      *  ---> Arquivo SEGMENTACAO ABC-XYZ (saida)
006600           COPY 'SEL-SEGR.CPY'         REPLACING ==::== BY == -FDG ==.
006700      *
006800      *  ---> Arquivo de SORT (ordena por local / quantidade total)
006900           SELECT  SRT-SEGMENTO        ASSIGN TO 'SRT-SEGMENTO.TMP'
007000                   FILE STATUS         IS FS-SEG-SRT.
007100      *
007200 *================================================================*
007300       DATA                            DIVISION.
007400 *================================================================*
007500       FILE                            SECTION.
007600 *----------------------------------------------------------------*
007700       FD  ARQ-SALES                   VALUE OF FILE-ID IS 'SALES'
007800           LABEL RECORDS               IS STANDARD
007900           DATA RECORD                 IS REG-SALES-FDS.
008000       COPY 'FD-SLSR.CPY'              REPLACING ==::== BY == -FDS ==.
008100      *
008200       FD  ARQ-LOCATION                VALUE OF FILE-ID IS 'LOCATION'
008300           LABEL RECORDS               IS STANDARD
008400           DATA RECORD                 IS REG-LOCATION-FDL.
008500       COPY 'FD-LOCR.CPY'              REPLACING ==::== BY == -FDL ==.
008600      *
008700       FD  ARQ-SEGMENT                 VALUE OF FILE-ID IS 'SEGMENT'
008800           LABEL RECORDS               IS STANDARD
008900           DATA RECORD                 IS REG-SEGMENT-FDG.
009000       COPY 'FD-SEGR.CPY'              REPLACING ==::== BY == -FDG ==.
009100      *
009200      *----------------------------------------------------------------*
009300      *    ARQUIVO DE SORT - UM REGISTRO POR COMBINACAO ITEM / LOCAL,
009400      *    ORDENADO POR LOCAL ASCENDENTE E QUANTIDADE TOTAL DECRESCENTE
009500      *----------------------------------------------------------------*
009600       SD  SRT-SEGMENTO.
009700       01  REG-SRTG.
009800           03  SRTG-LOCATION-ID        PIC  X(08).
009900           03  SRTG-TOTAL-QTY          PIC  9(09).
010000           03  SRTG-ITEM-ID            PIC  X(10).
010100           03  SRTG-AVG-QTY            PIC  9(07)V99.
010200           03  SRTG-STD-QTY            PIC  9(07)V99.
010300           03  SRTG-CV                 PIC  9(03)V9999.
010400           03  SRTG-WEEKS              PIC  9(04).
010500      *
010600      *----------------------------------------------------------------*
010700       WORKING-STORAGE                 SECTION.
010800      *----------------------------------------------------------------*
010900      *
011000       77  FILLER                      PIC  X(032)         VALUE
011100           'III  WORKING STORAGE SECTION  III'.
011200      *
011300       77  WSS-FIM-VENDAS              PIC  X(001)         VALUE 'N'.
011400           88 FIM-VENDAS                       VALUE 'S'.
011500       77  WSS-FIM-SORT                PIC  X(001)         VALUE 'N'.
011600           88 FIM-SORT                         VALUE 'S'.
011700      *
011800      *----------------------------------------------------------------*
011900      *    STATUS DOS ARQUIVOS
012000      *----------------------------------------------------------------*
012100       01  WSS-AUXILIARES.
012200           03  FS-SALES                PIC  X(002)         VALUE SPACES.
012300           03  FS-LOCATION             PIC  X(002)         VALUE SPACES.
012400           03  FS-SEGMENT              PIC  X(002)         VALUE SPACES.
012500           03  FS-SEG-SRT              PIC  X(002)         VALUE SPACES.
012600           03  FILLER                   PIC  X(002)         VALUE SPACES.
012700      *
012800      *  ---> Copia de trabalho do registro de vendas
012900       COPY 'FD-SLSR.CPY'              REPLACING ==::== BY == -WSS ==.
013000      *
013100      *  ---> Copia de trabalho do registro de segmentacao
013200       COPY 'FD-SEGR.CPY'              REPLACING ==::== BY == -WSG ==.
013300      *
013400      *----------------------------------------------------------------*
013500      *    TABELA DE LOCAIS EM MEMORIA - ACUMULA O TOTAL GERAL DE CADA
013600      *    LOCAL (BASE PARA A FRACAO ACUMULADA DA CURVA ABC)
013700      *----------------------------------------------------------------*
013800       01  WSS-TAB-LOCAL.
013900           03  WSS-QTD-LOCAL           PIC  9(004) COMP    VALUE ZEROS.
014000           03  WSS-LOCAL-OCOR          OCCURS 500 TIMES
014100                                       ASCENDING KEY IS WSS-LOC-ID-TBL
014200                                       INDEXED BY IX-LOC.
014300               05  WSS-LOC-ID-TBL      PIC  X(08).
014400               05  WSS-LOC-TOTAL-TBL   PIC  9(011) COMP    VALUE ZEROS.
014500      *
014600      *  ---> Visao COM SINAL do total do local, usada apenas para o
014700      *       teste de consistencia apos cada ACUMULO (RT-FECHAR-COMBO)
014800      *       - 25.02.2003  JCS  PRJ-1622 - UM TOTAL QUE ESTOURE A
014900      *       CASA S9(011) COMP VOLTARIA NEGATIVO NESTA VISAO; O
015000      *       ACUMULADOR E ENTAO ZERADO E O EVENTO CONTADO, EM VEZ DE
015100      *       DEIXAR O TOTAL CORROMPIDO SEGUIR PARA A CURVA ABC.
015200       01  WSS-TAB-LOCAL-R             REDEFINES WSS-TAB-LOCAL.
015300           03  FILLER                  PIC  X(004).
015400           03  WSS-LOCAL-OCOR-R        OCCURS 500 TIMES
015500                                       INDEXED BY IX-LOC-R.
015600               05  FILLER              PIC  X(08).
015700               05  WSS-LOC-TOTAL-SGN-R PIC S9(011) COMP.
015800      *
015900       77  WSS-QTD-TOTAL-NEGATIVO      PIC  9(005) COMP    VALUE ZEROS.
016000      *
016100      *----------------------------------------------------------------*
016200      *    CHAVE DE QUEBRA ITEM / LOCAL CORRENTE E ANTERIOR
016300      *----------------------------------------------------------------*
016400       01  WSS-CHAVE-ATUAL.
016500           03  WSS-CHV-ITEM            PIC  X(010)         VALUE SPACES.
016600           03  WSS-CHV-LOCAL           PIC  X(008)         VALUE SPACES.
016700      *
016800       01  WSS-CHAVE-ATUAL-R           REDEFINES WSS-CHAVE-ATUAL
016900                                        PIC  X(018).
017000      *
017100       01  WSS-CHAVE-ANTERIOR.
017200           03  WSS-CHV-ITEM-ANT        PIC  X(010)         VALUE SPACES.
017300           03  WSS-CHV-LOCAL-ANT       PIC  X(008)         VALUE SPACES.
017400      *
017500       01  WSS-CHAVE-ANTERIOR-R        REDEFINES WSS-CHAVE-ANTERIOR
017600                                        PIC  X(018).
017700      *
017800      *----------------------------------------------------------------*
017900      *    ACUMULADORES DA COMBINACAO ITEM / LOCAL CORRENTE (SOMAS,
018000      *    SEM GUARDAR A SERIE INTEIRA EM MEMORIA)
018100      *----------------------------------------------------------------*
018200       01  WSS-CALC-COMBO.
018300           03  WSS-N                   PIC  9(005) COMP    VALUE ZEROS.
018400           03  WSS-SEMANAS-VENDA       PIC  9(005) COMP    VALUE ZEROS.
018500           03  WSS-SOMA                PIC S9(011)V99   COMP VALUE ZEROS.
018600           03  WSS-SOMA-QUAD           PIC S9(015)V99   COMP VALUE ZEROS.
018700           03  WSS-MEDIA               PIC S9(009)V99   COMP VALUE ZEROS.
018800           03  WSS-VARIANCIA           PIC S9(013)V9999 COMP VALUE ZEROS.
018900           03  WSS-DESVIO              PIC S9(009)V9999 COMP VALUE ZEROS.
019000           03  WSS-CV-CALC             PIC  9(005)V9999 COMP VALUE ZEROS.
019100      *
019200      *----------------------------------------------------------------*
019300      *    RAIZ QUADRADA POR APROXIMACAO DE NEWTON (SEM FUNCAO
019400      *    INTRINSECA) - USADA NO CALCULO DO DESVIO PADRAO AMOSTRAL
019500      *----------------------------------------------------------------*
019600       01  WSS-CALC-RAIZ.
019700           03  WSS-RAIZ-X              PIC S9(013)V9999 COMP VALUE ZEROS.
019800           03  WSS-RAIZ-G              PIC S9(013)V9999 COMP VALUE ZEROS.
019900           03  WSS-RAIZ-RESULT         PIC S9(013)V9999 COMP VALUE ZEROS.
020000           03  WSS-RAIZ-ITER           PIC  9(002) COMP    VALUE ZEROS.
020100      *
020200      *----------------------------------------------------------------*
020300      *    FASE DE SAIDA DO SORT - ACUMULADOR DE FRACAO POR LOCAL
020400      *----------------------------------------------------------------*
020500       01  WSS-CALC-SAIDA.
020600           03  WSS-LOCAL-ATUAL         PIC  X(008)         VALUE SPACES.
020700           03  WSS-LOCAL-ACUMULADO     PIC  9(011) COMP    VALUE ZEROS.
020800           03  WSS-LOCAL-GERAL         PIC  9(011) COMP    VALUE ZEROS.
020900           03  WSS-FRACAO              PIC  9(001)V9999 COMP VALUE ZEROS.
021000      *
021100      *----------------------------------------------------------------*
021200      *    TOTAIS DE CONTROLE DEVOLVIDOS PARA O PROGRAMA PRINCIPAL
021300      *----------------------------------------------------------------*
021400       01  WSS-CONTADORES.
021500           03  CTR-COMBINACOES         PIC  9(007) COMP    VALUE ZEROS.
021600           03  CTR-CLASSE-A            PIC  9(007) COMP    VALUE ZEROS.
021700           03  CTR-CLASSE-B            PIC  9(007) COMP    VALUE ZEROS.
021800           03  CTR-CLASSE-C            PIC  9(007) COMP    VALUE ZEROS.
021900           03  CTR-CLASSE-X            PIC  9(007) COMP    VALUE ZEROS.
022000           03  CTR-CLASSE-Y            PIC  9(007) COMP    VALUE ZEROS.
022100           03  CTR-CLASSE-Z            PIC  9(007) COMP    VALUE ZEROS.
022200           03  FILLER                  PIC  9(007) COMP    VALUE ZEROS.
022300      *
022400      *----------------------------------------------------------------*
022500      *    CONTADOR POR SEGMENTO COMBINADO (AX ... CZ) PARA O RELATORIO
022600      *    RESUMO - SO SAO IMPRESSOS OS SEGMENTOS COM OCORRENCIA
022700      *----------------------------------------------------------------*
022800       01  WSS-TAB-SEGMENTO-CONTADOR.
022900           03  WSS-SEG-CTR-OCOR            OCCURS 9 TIMES
023000                                        INDEXED BY IX-SEGCTR.
023100               05  WSS-SEG-CTR-CODIGO      PIC  X(02).
023200               05  WSS-SEG-CTR-QTDE        PIC  9(007) COMP.
023300      *
023400       01  FILLER                      PIC  X(032)         VALUE
023500           'FFF  FIM DA WORKING-STORAGE  FFF'.
023600      *
023700      *----------------------------------------------------------------*
023800       LINKAGE                         SECTION.
023900 *----------------------------------------------------------------*
024000       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == LKS ==.
024100      *
024200       01  LKS-CONTADORES.
024300           03  LKS-COMBINACOES         PIC  9(007).
024400           03  LKS-CLASSE-A            PIC  9(007).
024500           03  LKS-CLASSE-B            PIC  9(007).
024600           03  LKS-CLASSE-C            PIC  9(007).
024700           03  LKS-CLASSE-X            PIC  9(007).
024800           03  LKS-CLASSE-Y            PIC  9(007).
024900           03  LKS-CLASSE-Z            PIC  9(007).
025000           03  FILLER                  PIC  9(007).
025100      *
025200       01  LKS-TAB-SEGMENTO.
025300           03  LKS-SEG-OCOR             OCCURS 9 TIMES.
025400               05  LKS-SEG-CODIGO       PIC  X(02).
025500               05  LKS-SEG-QTDE         PIC  9(007).
025600           03  FILLER                   PIC  9(007).
025700      *
025800 *================================================================*
025900       PROCEDURE                       DIVISION USING LKS-PARM
026000                                                       LKS-CONTADORES
026100                                                       LKS-TAB-SEGMENTO.
026200 *================================================================*
026300       RT-PRINCIPAL                    SECTION.
026400      *  ---> Processamento principal
026500      *----------------------------------------------------------------*
026600      *
026700           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
026800      *
026900           PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
027000      *
027100           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
027200      *
027300       RT-PRINCIPALX.
027400           EXIT.
027500      *
027600 *----------------------------------------------------------------*
027700       RT-INICIALIZAR                  SECTION.
027800      *  ---> Inicializa areas, abre arquivos e carrega o mestre local
027900      *----------------------------------------------------------------*
028000      *
028100           INITIALIZE WSS-AUXILIARES
028200                      WSS-CONTADORES
028300                      WSS-CHAVE-ANTERIOR.
028400      *
028500           MOVE 'AX'                   TO WSS-SEG-CTR-CODIGO (1).
028600           MOVE 'AY'                   TO WSS-SEG-CTR-CODIGO (2).
028700           MOVE 'AZ'                   TO WSS-SEG-CTR-CODIGO (3).
028800           MOVE 'BX'                   TO WSS-SEG-CTR-CODIGO (4).
028900           MOVE 'BY'                   TO WSS-SEG-CTR-CODIGO (5).
029000           MOVE 'BZ'                   TO WSS-SEG-CTR-CODIGO (6).
029100           MOVE 'CX'                   TO WSS-SEG-CTR-CODIGO (7).
029200           MOVE 'CY'                   TO WSS-SEG-CTR-CODIGO (8).
029300           MOVE 'CZ'                   TO WSS-SEG-CTR-CODIGO (9).
029400           MOVE ZEROS                  TO WSS-SEG-CTR-QTDE (1)
029500                                          WSS-SEG-CTR-QTDE (2)
029600                                          WSS-SEG-CTR-QTDE (3)
029700                                          WSS-SEG-CTR-QTDE (4)
029800                                          WSS-SEG-CTR-QTDE (5)
029900                                          WSS-SEG-CTR-QTDE (6)
030000                                          WSS-SEG-CTR-QTDE (7)
030100                                          WSS-SEG-CTR-QTDE (8)
030200                                          WSS-SEG-CTR-QTDE (9).
030300      *
030400           MOVE '00'                   TO LKS-RETORNO.
030500      *
030600           OPEN INPUT  ARQ-SALES.
030700           IF FS-SALES                 EQUAL ZEROS
030800              CONTINUE
030900           ELSE
031000              MOVE '09'                TO LKS-RETORNO
031100              MOVE 'ERRO AO ABRIR ARQUIVO SALES'
031200                                       TO LKS-MENSAGEM
031300              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
031400           END-IF.
031500      *
031600           OPEN INPUT  ARQ-LOCATION.
031700           IF FS-LOCATION               EQUAL ZEROS
031800              CONTINUE
031900           ELSE
032000              MOVE '09'                 TO LKS-RETORNO
032100              MOVE 'ERRO AO ABRIR ARQUIVO LOCATION'
032200                                       TO LKS-MENSAGEM
032300              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
032400           END-IF.
032500      *
032600           OPEN OUTPUT ARQ-SEGMENT.
032700           IF FS-SEGMENT                EQUAL ZEROS
032800              CONTINUE
032900           ELSE
033000              MOVE '09'                 TO LKS-RETORNO
033100              MOVE 'ERRO AO ABRIR ARQUIVO SEGMENT'
033200                                       TO LKS-MENSAGEM
033300              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
033400           END-IF.
033500      *
033600           PERFORM RT-CARREGAR-LOCAL   THRU RT-CARREGAR-LOCALX.
033700      *
033800       RT-INICIALIZARX.
033900           EXIT.
034000      *
034100 *----------------------------------------------------------------*
034200       RT-CARREGAR-LOCAL                SECTION.
034300      *  ---> Carrega mestre de locais em memoria, zerando o total
034400      *       geral de cada um (acumulado durante a fase de entrada)
034500      *----------------------------------------------------------------*
034600      *
034700           MOVE ZEROS                  TO WSS-QTD-LOCAL.
034800      *
034900           PERFORM RT-LER-1-LOCAL      THRU RT-LER-1-LOCALX
035000                     UNTIL FS-LOCATION EQUAL '10'.
035100      *
035200           CLOSE ARQ-LOCATION.
035300      *
035400       RT-CARREGAR-LOCALX.
035500           EXIT.
035600      *
035700 *----------------------------------------------------------------*
035800       RT-LER-1-LOCAL                    SECTION.
035900      *  ---> Corpo do loop de carga do mestre de locais em memoria
036000      *----------------------------------------------------------------*
036100      *
036200           READ ARQ-LOCATION
036300              AT END
036400                 MOVE '10'          TO FS-LOCATION
036500              NOT AT END
036600                 ADD 1              TO WSS-QTD-LOCAL
036700                 SET IX-LOC         TO WSS-QTD-LOCAL
036800                 MOVE LOC-LOCATION-ID-FDL
036900                                    TO WSS-LOC-ID-TBL (IX-LOC)
037000                 MOVE ZEROS         TO WSS-LOC-TOTAL-TBL (IX-LOC)
037100           END-READ.
037200      *
037300       RT-LER-1-LOCALX.
037400           EXIT.
037500      *
037600 *----------------------------------------------------------------*
037700       RT-PROCESSAR                     SECTION.
037800      *  ---> Ordena as combinacoes item/local e classifica ABC-XYZ
037900      *----------------------------------------------------------------*
038000      *
038100           SORT SRT-SEGMENTO
038200                ASCENDING KEY  SRTG-LOCATION-ID
038300                DESCENDING KEY SRTG-TOTAL-QTY
038400                INPUT PROCEDURE  IS RT-INPUT-SORT
038500                OUTPUT PROCEDURE IS RT-OUTPUT-SORT.
038600      *
038700           CLOSE ARQ-SALES ARQ-SEGMENT.
038800      *
038900           MOVE CTR-COMBINACOES         TO LKS-COMBINACOES.
039000           MOVE CTR-CLASSE-A            TO LKS-CLASSE-A.
039100           MOVE CTR-CLASSE-B            TO LKS-CLASSE-B.
039200           MOVE CTR-CLASSE-C            TO LKS-CLASSE-C.
039300           MOVE CTR-CLASSE-X            TO LKS-CLASSE-X.
039400           MOVE CTR-CLASSE-Y            TO LKS-CLASSE-Y.
039500           MOVE CTR-CLASSE-Z            TO LKS-CLASSE-Z.
039600      *
039700           PERFORM RT-COPIAR-1-SEGCTR  THRU RT-COPIAR-1-SEGCTRX
039800                     VARYING IX-SEGCTR FROM 1 BY 1
039900                     UNTIL IX-SEGCTR   GREATER 9.
040000      *
040100           IF WSS-QTD-TOTAL-NEGATIVO      GREATER ZEROS
040200              SET SW-RODOU-COM-AVISO      TO TRUE
040300           END-IF.
040400      *
040500       RT-PROCESSARX.
040600           EXIT.
040700      *
040800 *----------------------------------------------------------------*
040900       RT-COPIAR-1-SEGCTR                 SECTION.
041000      *  ---> Corpo do loop de copia dos contadores de segmento
041100      *       ABC-XYZ acumulados na fase de entrada para a LINKAGE
041200      *----------------------------------------------------------------*
041300      *
041400           MOVE WSS-SEG-CTR-CODIGO (IX-SEGCTR)
041500                                     TO LKS-SEG-CODIGO (IX-SEGCTR).
041600           MOVE WSS-SEG-CTR-QTDE (IX-SEGCTR)
041700                                     TO LKS-SEG-QTDE (IX-SEGCTR).
041800      *
041900       RT-COPIAR-1-SEGCTRX.
042000           EXIT.
042100      *
042200 *----------------------------------------------------------------*
042300       RT-INPUT-SORT                    SECTION.
042400      *  ---> Alimenta o SORT: le VENDAS e fecha cada combinacao
042500      *       ITEM / LOCAL, liberando um registro por combinacao
042600      *----------------------------------------------------------------*
042700      *
042800           PERFORM RT-LER-VENDAS       THRU RT-LER-VENDASX.
042900      *
043000           PERFORM RT-TRATAR-VENDA     THRU RT-TRATAR-VENDAX
043100                     UNTIL FIM-VENDAS.
043200      *
043300           IF WSS-N                    GREATER ZEROS
043400              PERFORM RT-FECHAR-COMBO  THRU RT-FECHAR-COMBOX
043500           END-IF.
043600      *
043700       RT-INPUT-SORTX.
043800           EXIT.
043900      *
044000 *----------------------------------------------------------------*
044100       RT-LER-VENDAS                    SECTION.
044200      *  ---> Leitura sequencial do arquivo SALES
044300      *----------------------------------------------------------------*
044400      *
044500           READ ARQ-SALES
044600                INTO REG-SALES-WSS
044700              AT END
044800                 MOVE 'S'               TO WSS-FIM-VENDAS
044900           END-READ.
045000      *
045100           IF FS-SALES                 EQUAL ZEROS OR '10'
045200              CONTINUE
045300           ELSE
045400              MOVE '09'                TO LKS-RETORNO
045500              MOVE 'ERRO NA LEITURA DO ARQUIVO SALES'
045600                                       TO LKS-MENSAGEM
045700              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
045800           END-IF.
045900      *
046000       RT-LER-VENDASX.
046100           EXIT.
046200      *
046300 *----------------------------------------------------------------*
046400       RT-TRATAR-VENDA                  SECTION.
046500      *  ---> Detecta quebra de ITEM/LOCAL e acumula a semana lida
046600      *----------------------------------------------------------------*
046700      *
046800           MOVE SLS-ITEM-ID-WSS        TO WSS-CHV-ITEM.
046900           MOVE SLS-LOCATION-ID-WSS    TO WSS-CHV-LOCAL.
047000      *
047100           IF WSS-N                    GREATER ZEROS
047200           AND (WSS-CHV-ITEM           NOT EQUAL WSS-CHV-ITEM-ANT
047300            OR  WSS-CHV-LOCAL          NOT EQUAL WSS-CHV-LOCAL-ANT)
047400              PERFORM RT-FECHAR-COMBO  THRU RT-FECHAR-COMBOX
047500           END-IF.
047600      *
047700           MOVE WSS-CHV-ITEM           TO WSS-CHV-ITEM-ANT.
047800           MOVE WSS-CHV-LOCAL          TO WSS-CHV-LOCAL-ANT.
047900      *
048000           ADD 1                       TO WSS-N.
048100           ADD SLS-QTY-SOLD-WSS        TO WSS-SOMA.
048200           COMPUTE WSS-SOMA-QUAD       =
048300              WSS-SOMA-QUAD +
048400              (SLS-QTY-SOLD-WSS * SLS-QTY-SOLD-WSS).
048500           IF SLS-QTY-SOLD-WSS         GREATER ZEROS
048600              ADD 1                    TO WSS-SEMANAS-VENDA
048700           END-IF.
048800      *
048900           PERFORM RT-LER-VENDAS       THRU RT-LER-VENDASX.
049000      *
049100       RT-TRATAR-VENDAX.
049200           EXIT.
049300      *
049400 *----------------------------------------------------------------*
049500       RT-FECHAR-COMBO                  SECTION.
049600      *  ---> Fecha a combinacao ITEM/LOCAL corrente: calcula media,
049700      *       desvio padrao amostral e CV, e libera para o SORT
049800      *----------------------------------------------------------------*
049900      *
050000           COMPUTE WSS-MEDIA ROUNDED    = WSS-SOMA / WSS-N.
050100      *
050200           IF WSS-N                    GREATER 1
050300              COMPUTE WSS-VARIANCIA     =
050400                 (WSS-SOMA-QUAD - ((WSS-SOMA * WSS-SOMA) / WSS-N))
050500                                        / (WSS-N - 1)
050600              IF WSS-VARIANCIA          GREATER ZEROS
050700                 MOVE WSS-VARIANCIA     TO WSS-RAIZ-X
050800                 PERFORM RT-CALC-RAIZ  THRU RT-CALC-RAIZX
050900                 MOVE WSS-RAIZ-RESULT   TO WSS-DESVIO
051000              ELSE
051100                 MOVE ZEROS             TO WSS-DESVIO
051200              END-IF
051300           ELSE
051400              MOVE ZEROS                TO WSS-DESVIO
051500           END-IF.
051600      *
051700           IF WSS-MEDIA                 GREATER ZEROS
051800              COMPUTE WSS-CV-CALC ROUNDED = WSS-DESVIO / WSS-MEDIA
051900           ELSE
052000              MOVE ZEROS                 TO WSS-CV-CALC
052100           END-IF.
052200      *
052300           MOVE WSS-CHV-ITEM-ANT         TO SRTG-ITEM-ID.
052400           MOVE WSS-CHV-LOCAL-ANT        TO SRTG-LOCATION-ID.
052500           MOVE WSS-SOMA                 TO SRTG-TOTAL-QTY.
052600           MOVE WSS-MEDIA                TO SRTG-AVG-QTY.
052700           MOVE WSS-DESVIO               TO SRTG-STD-QTY.
052800           MOVE WSS-CV-CALC              TO SRTG-CV.
052900           MOVE WSS-SEMANAS-VENDA        TO SRTG-WEEKS.
053000      *
053100           RELEASE REG-SRTG.
053200      *
053300           SEARCH ALL WSS-LOCAL-OCOR
053400              AT END
053500                 CONTINUE
053600              WHEN WSS-LOC-ID-TBL (IX-LOC) EQUAL WSS-CHV-LOCAL-ANT
053700                 ADD WSS-SOMA          TO WSS-LOC-TOTAL-TBL (IX-LOC)
053800                 SET IX-LOC-R          TO IX-LOC
053900                 IF WSS-LOC-TOTAL-SGN-R (IX-LOC-R) LESS ZEROS
054000                    MOVE ZEROS         TO WSS-LOC-TOTAL-TBL (IX-LOC)
054100                    ADD 1              TO WSS-QTD-TOTAL-NEGATIVO
054200                 END-IF
054300           END-SEARCH.
054400      *
054500           ADD 1                        TO CTR-COMBINACOES.
054600      *
054700           MOVE ZEROS                   TO WSS-N WSS-SEMANAS-VENDA
054800                                            WSS-SOMA WSS-SOMA-QUAD.
054900      *
055000       RT-FECHAR-COMBOX.
055100           EXIT.
055200      *
055300 *----------------------------------------------------------------*
055400       RT-CALC-RAIZ                     SECTION.
055500      *  ---> Raiz quadrada de WSS-RAIZ-X por aproximacao de Newton
055600      *       (a casa nao tem FUNCTION intrinseca disponivel)
055700      *----------------------------------------------------------------*
055800      *
055900           IF WSS-RAIZ-X                NOT GREATER ZEROS
056000              MOVE ZEROS                TO WSS-RAIZ-RESULT
056100           ELSE
056200              COMPUTE WSS-RAIZ-G        = WSS-RAIZ-X / 2 + 1
056300              PERFORM RT-CALC-RAIZ-PASSO THRU RT-CALC-RAIZ-PASSOX
056400                        VARYING WSS-RAIZ-ITER FROM 1 BY 1
056500                        UNTIL WSS-RAIZ-ITER GREATER 20
056600              MOVE WSS-RAIZ-G           TO WSS-RAIZ-RESULT
056700           END-IF.
056800      *
056900       RT-CALC-RAIZX.
057000           EXIT.
057100      *
057200 *----------------------------------------------------------------*
057300       RT-CALC-RAIZ-PASSO                SECTION.
057400      *  ---> Um passo da aproximacao de Newton para a raiz
057500      *----------------------------------------------------------------*
057600      *
057700           COMPUTE WSS-RAIZ-G  ROUNDED =
057800              (WSS-RAIZ-G + WSS-RAIZ-X / WSS-RAIZ-G) / 2.
057900      *
058000       RT-CALC-RAIZ-PASSOX.
058100           EXIT.
058200      *
058300 *----------------------------------------------------------------*
058400       RT-OUTPUT-SORT                   SECTION.
058500      *  ---> Devolve o SORT ja ordenado por local / quantidade total
058600      *       decrescente e classifica ABC (fracao acumulada) e XYZ
058700      *       (coeficiente de variacao) de cada combinacao
058800      *----------------------------------------------------------------*
058900      *
059000           MOVE SPACES                  TO WSS-LOCAL-ATUAL.
059100           MOVE ZEROS                   TO WSS-LOCAL-ACUMULADO.
059200      *
059300           PERFORM RT-RETORNAR-SORT    THRU RT-RETORNAR-SORTX.
059400      *
059500           PERFORM RT-TRATAR-SAIDA     THRU RT-TRATAR-SAIDAX
059600                     UNTIL FIM-SORT.
059700      *
059800       RT-OUTPUT-SORTX.
059900           EXIT.
060000      *
060100 *----------------------------------------------------------------*
060200       RT-RETORNAR-SORT                 SECTION.
060300      *  ---> Devolve um registro ordenado do SORT
060400      *----------------------------------------------------------------*
060500      *
060600           RETURN SRT-SEGMENTO          INTO REG-SRTG
060700              AT END
060800                 MOVE 'S'                TO WSS-FIM-SORT
060900           END-RETURN.
061000      *
061100       RT-RETORNAR-SORTX.
061200           EXIT.
061300      *
061400 *----------------------------------------------------------------*
061500       RT-TRATAR-SAIDA                   SECTION.
061600      *  ---> Classifica a combinacao devolvida do SORT e grava
061700      *----------------------------------------------------------------*
061800      *
061900           IF SRTG-LOCATION-ID           NOT EQUAL WSS-LOCAL-ATUAL
062000              MOVE SRTG-LOCATION-ID      TO WSS-LOCAL-ATUAL
062100              MOVE ZEROS                 TO WSS-LOCAL-ACUMULADO
062200                                            WSS-LOCAL-GERAL
062300              SET IX-LOC                 TO 1
062400              SEARCH ALL WSS-LOCAL-OCOR
062500                 AT END
062600                    CONTINUE
062700                 WHEN WSS-LOC-ID-TBL (IX-LOC) EQUAL WSS-LOCAL-ATUAL
062800                    MOVE WSS-LOC-TOTAL-TBL (IX-LOC)
062900                                        TO WSS-LOCAL-GERAL
063000              END-SEARCH
063100           END-IF.
063200      *
063300           ADD SRTG-TOTAL-QTY            TO WSS-LOCAL-ACUMULADO.
063400      *
063500           IF WSS-LOCAL-GERAL            GREATER ZEROS
063600              COMPUTE WSS-FRACAO ROUNDED =
063700                 WSS-LOCAL-ACUMULADO / WSS-LOCAL-GERAL
063800           ELSE
063900              MOVE ZEROS                 TO WSS-FRACAO
064000           END-IF.
064100      *
064200           EVALUATE TRUE
064300              WHEN WSS-FRACAO NOT GREATER 0.20
064400                 MOVE 'A'                TO SEG-ABC-WSG
064500                 ADD 1                   TO CTR-CLASSE-A
064600              WHEN WSS-FRACAO NOT GREATER 0.50
064700                 MOVE 'B'                TO SEG-ABC-WSG
064800                 ADD 1                   TO CTR-CLASSE-B
064900              WHEN OTHER
065000                 MOVE 'C'                TO SEG-ABC-WSG
065100                 ADD 1                   TO CTR-CLASSE-C
065200           END-EVALUATE.
065300      *
065400           EVALUATE TRUE
065500              WHEN SRTG-CV LESS 0.5
065600                 MOVE 'X'                TO SEG-XYZ-WSG
065700                 ADD 1                   TO CTR-CLASSE-X
065800              WHEN SRTG-CV LESS 1.0
065900                 MOVE 'Y'                TO SEG-XYZ-WSG
066000                 ADD 1                   TO CTR-CLASSE-Y
066100              WHEN OTHER
066200                 MOVE 'Z'                TO SEG-XYZ-WSG
066300                 ADD 1                   TO CTR-CLASSE-Z
066400           END-EVALUATE.
066500      *
066600           STRING SEG-ABC-WSG SEG-XYZ-WSG DELIMITED BY SIZE
066700                                        INTO SEG-SEGMENT-WSG.
066800      *
066900           PERFORM RT-TALHAR-1-SEGCTR  THRU RT-TALHAR-1-SEGCTRX
067000                     VARYING IX-SEGCTR FROM 1 BY 1
067100                     UNTIL IX-SEGCTR   GREATER 9.
067200      *
067300           MOVE SRTG-ITEM-ID             TO SEG-ITEM-ID-WSG.
067400           MOVE SRTG-LOCATION-ID         TO SEG-LOCATION-ID-WSG.
067500           MOVE SRTG-TOTAL-QTY           TO SEG-TOTAL-QTY-WSG.
067600           MOVE SRTG-AVG-QTY             TO SEG-AVG-QTY-WSG.
067700           MOVE SRTG-STD-QTY             TO SEG-STD-QTY-WSG.
067800           MOVE SRTG-CV                  TO SEG-CV-WSG.
067900           MOVE WSS-FRACAO               TO SEG-CUM-PCT-WSG.
068000           MOVE SRTG-WEEKS               TO SEG-WEEKS-WITH-SALES-WSG.
068100      *
068200           WRITE REG-SEGMENT-FDG        FROM REG-SEGMENT-WSG.
068300           IF FS-SEGMENT                 EQUAL ZEROS
068400              CONTINUE
068500           ELSE
068600              MOVE '09'                  TO LKS-RETORNO
068700              MOVE 'ERRO GRAVANDO ARQ-SEGMENT'
068800                                        TO LKS-MENSAGEM
068900              PERFORM RT-FINALIZAR      THRU RT-FINALIZARX
069000           END-IF.
069100      *
069200           PERFORM RT-RETORNAR-SORT     THRU RT-RETORNAR-SORTX.
069300      *
069400       RT-TRATAR-SAIDAX.
069500           EXIT.
069600      *
069700 *----------------------------------------------------------------*
069800       RT-TALHAR-1-SEGCTR                  SECTION.
069900      *  ---> Corpo do loop que soma 1 no contador de segmento
070000      *       ABC-XYZ que casar com a combinacao corrente
070100      *----------------------------------------------------------------*
070200      *
070300           IF WSS-SEG-CTR-CODIGO (IX-SEGCTR) EQUAL SEG-SEGMENT-WSG
070400              ADD 1 TO WSS-SEG-CTR-QTDE (IX-SEGCTR)
070500           END-IF.
070600      *
070700       RT-TALHAR-1-SEGCTRX.
070800           EXIT.
070900      *
071000 *----------------------------------------------------------------*
071100       RT-FINALIZAR                      SECTION.
071200      *  ---> Encerra o programa, devolvendo o codigo de retorno e a
071300      *       mensagem (se houver) ao programa chamador via LINKAGE
071400      *----------------------------------------------------------------*
071500      *
071600           GOBACK.
071700      *
071800       RT-FINALIZARX.
071900           EXIT.
