000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo mestre de LOCAIS (locations)
000300      SELECT ARQ-LOCATION           ASSIGN TO LOCATION
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-LOCATION.
