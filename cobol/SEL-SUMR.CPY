000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de SAIDA - RELATORIO RESUMO (impressao)
000300      SELECT REL-SUMARIO            ASSIGN TO SUMARIO
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-SUMARIO.
