000100 *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300 *================================================================*
000400       PROGRAM-ID.                     IN000004.
000500       AUTHOR.                         AmarildoMB.
000600       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
000700       DATE-WRITTEN.                   12 JAN 1992.
000800       DATE-COMPILED.
000900       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
001000 *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NOME     : IN000004 ---> GERADOR DE ALERTAS PRIORIZADOS  *
001400      *     *----------------------------------------------------------*
001500      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALISTA : AMARILDO MBORGES                              *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCAO   : GERA OS ALERTAS DE DESVIO DE DEMANDA, ITEM     *
002000      *     *            PARADO E RISCO GERAL NA ORDEM DE GERACAO,      *
002100      *     *            ELIMINA DUPLICIDADE POR ITEM/LOCAL/CATEGORIA,  *
002200      *     *            NUMERA OS ALERTAS RESTANTES E OS DEVOLVE       *
002300      *     *            ORDENADOS POR PRIORIDADE E SCORE DECRESCENTE.  *
002400      *     *----------------------------------------------------------*
002500      *     * HISTORICO DE ALTERACOES                                  *
002600      *     *----------------------------------------------------------*
002700      *     * 12.01.1992  AMB  PRJ-1172  VERSAO INICIAL - 3 FONTES DE   *
002800      *     *             ALERTA (DESVIO, PARADO, RISCO).               *
002900      *     * 30.06.1992  AMB  PRJ-1198  INCLUIDA ELIMINACAO DE         *
003000      *     *             DUPLICIDADE POR ITEM/LOCAL/CATEGORIA.         *
003100      *     * 22.11.1994  JCS  PRJ-1348  PRIORIDADE DE ALERTA PARADO    *
003200      *     *             PASSOU A SER FIXA POR CATEGORIA (DEAD-STOCK   *
003300      *     *             SEMPRE P1), NAO MAIS PELO SCORE.              *
003400      *     * 05.05.1996  AMB  PRJ-1420  NUMERACAO DO ALERTA MOVIDA     *
003500      *     *             PARA A ORDEM DE GERACAO, ANTES DA ORDENACAO   *
003600      *     *             POR PRIORIDADE.                               *
003700      *     * 21.01.1998  JCS  PRJ-1502  AJUSTE PARA ANO 2000 - DATAS   *
003800      *     *             DE 8 DIGITOS EM TODAS AS COMPARACOES.         *
003900      *     * 30.11.1999  AMB  PRJ-1536  REVISAO GERAL Y2K - TESTE DE   *
004000      *     *             VIRADA DE SECULO NAS ROTINAS DE DATA.         *
004100      *     * 03.10.2002  JCS  PRJ-1618  DESDOBRADOS OS LOOPS DAS TRES  *
004200      *     *             FONTES DE ALERTA, DA BUSCA DE DUPLICIDADE E   *
004300      *     *             DA GRAVACAO FINAL EM PARAGRAFOS PROPRIOS.     *
004400      *     *----------------------------------------------------------*
004500 *================================================================*
004600       ENVIRONMENT                     DIVISION.
004700 *================================================================*
004800       CONFIGURATION                   SECTION.
004900 *----------------------------------------------------------------*
005000       SPECIAL-NAMES.
005100           C01                         IS TOP-OF-FORM
005200           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
005300                                       OFF STATUS IS SW-RODOU-NORMAL.
005400 *----------------------------------------------------------------*
005500       INPUT-OUTPUT                    SECTION.
005600 *----------------------------------------------------------------*
005700       FILE-CONTROL.
005800      *
005900      *  ---> Arquivo de DESVIOS DE DEMANDA (gerado pela IN000001)
006000           COPY 'SEL-SHFR.CPY'         REPLACING ==::== BY == -FDH ==.
006100      *
006200      *  ---> Arquivo de ITENS PARADOS (gerado pela IN000001)
006300           COPY 'SEL-NMVR.CPY'         REPLACING ==::== BY == -FDM ==.
006400      *
006500      *  ---> Arquivo de SCORE DE RISCO (gerado pela IN000003)
006600           COPY 'SEL-RSKR.CPY'         REPLACING ==::== BY == -FDK ==.
006700      *
006800      *  ---> Arquivo de SAIDA - ALERTAS PRIORIZADOS
006900           COPY 'SEL-ALRR.CPY'         REPLACING ==::== BY == -FDA ==.
007000      *
007100      *  ---> Arquivo de SORT (ordena por prioridade / score)
007200           SELECT  SRT-ALERTA          ASSIGN TO 'SRT-ALERTA.TMP'
007300                   FILE STATUS         IS FS-ALR-SRT.
007400      *
007500 *================================================================*
007600       DATA                            DIVISION.
007700 *================================================================*
007800       FILE                            SECTION.
007900 *----------------------------------------------------------------*
008000       FD  ARQ-SHIFT                   VALUE OF FILE-ID IS 'SHIFT'
008100           LABEL RECORDS               IS STANDARD
008200           DATA RECORD                 IS REG-SHIFT-FDH.
008300       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -FDH ==.
008400      *
008500       FD  ARQ-NONMOV                  VALUE OF FILE-ID IS 'NONMOV'
008600           LABEL RECORDS               IS STANDARD
008700           DATA RECORD                 IS REG-NONMOV-FDM.
008800       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -FDM ==.
008900      *
009000       FD  ARQ-RISK                    VALUE OF FILE-ID IS 'RISK'
009100           LABEL RECORDS               IS STANDARD
009200           DATA RECORD                 IS REG-RISK-FDK.
009300       COPY 'FD-RSKR.CPY'              REPLACING ==::== BY == -FDK ==.
009400      *
009500       FD  ARQ-ALERT                   VALUE OF FILE-ID IS 'ALERT'
009600           LABEL RECORDS               IS STANDARD
009700           DATA RECORD                 IS REG-ALERT-FDA.
009800       COPY 'FD-ALRR.CPY'              REPLACING ==::== BY == -FDA ==.
009900      *
010000      *----------------------------------------------------------------*
010100      *    ARQUIVO DE SORT - UM REGISTRO POR ALERTA JA NUMERADO,
010200      *    ORDENADO POR PRIORIDADE ASCENDENTE E SCORE DECRESCENTE
010300      *----------------------------------------------------------------*
010400       SD  SRT-ALERTA.
010500       01  REG-SRTA.
010600           03  SRTA-PRIORIDADE         PIC  X(11).
010700           03  SRTA-SCORE              PIC  9(03)V99.
010800           03  SRTA-ALERT-ID           PIC  X(14).
010900           03  SRTA-ITEM-ID            PIC  X(10).
011000           03  SRTA-LOCATION-ID        PIC  X(08).
011100           03  SRTA-CATEGORIA          PIC  X(14).
011200           03  SRTA-TITULO             PIC  X(40).
011300      *
011400      *----------------------------------------------------------------*
011500       WORKING-STORAGE                 SECTION.
011600      *----------------------------------------------------------------*
011700      *
011800       77  FILLER                      PIC  X(032)         VALUE
011900           'III  WORKING STORAGE SECTION  III'.
012000      *
012100       77  WSS-FIM-SHIFT                PIC  X(001)         VALUE 'N'.
012200           88 FIM-SHIFT                        VALUE 'S'.
012300       77  WSS-FIM-NONMOV               PIC  X(001)         VALUE 'N'.
012400           88 FIM-NONMOV                       VALUE 'S'.
012500       77  WSS-FIM-RISK                 PIC  X(001)         VALUE 'N'.
012600           88 FIM-RISK                         VALUE 'S'.
012700       77  WSS-FIM-SORT                 PIC  X(001)         VALUE 'N'.
012800           88 FIM-SORT                         VALUE 'S'.
012900       77  WSS-ACHOU-DUPLICADO          PIC  X(001)         VALUE 'N'.
013000           88 ACHOU-DUPLICADO                  VALUE 'Y'.
013100      *
013200      *----------------------------------------------------------------*
013300      *    STATUS DOS ARQUIVOS
013400      *----------------------------------------------------------------*
013500       01  WSS-AUXILIARES.
013600           03  FS-SHIFT                PIC  X(002)         VALUE SPACES.
013700           03  FS-NONMOV               PIC  X(002)         VALUE SPACES.
013800           03  FS-RISK                 PIC  X(002)         VALUE SPACES.
013900           03  FS-ALERT                PIC  X(002)         VALUE SPACES.
014000           03  FS-ALR-SRT              PIC  X(002)         VALUE SPACES.
014100           03  FILLER                   PIC  X(002)         VALUE SPACES.
014200      *
014300      *  ---> Copias de trabalho dos registros de entrada
014400       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -WSH ==.
014500       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -WSM ==.
014600       COPY 'FD-RSKR.CPY'              REPLACING ==::== BY == -WSK ==.
014700      *
014800      *----------------------------------------------------------------*
014900      *    TABELA DE CHAVES JA EMITIDAS (ITEM/LOCAL/CATEGORIA) PARA
015000      *    ELIMINAR DUPLICIDADE ENTRE AS TRES FONTES DE ALERTA
015100      *----------------------------------------------------------------*
015200       01  WSS-TAB-DUPLICADOS.
015300           03  WSS-QTD-DUPLICADOS       PIC  9(005) COMP    VALUE ZEROS.
015400           03  WSS-DUP-OCOR              OCCURS 6000 TIMES
015500                                        INDEXED BY IX-DUP.
015600               05  DUP-CHAVE-TBD.
015700                   07  DUP-ITEM-ID-TBD       PIC  X(10).
015800                   07  DUP-LOCATION-ID-TBD   PIC  X(08).
015900                   07  DUP-CATEGORIA-TBD     PIC  X(14).
016000               05  DUP-CHAVE-TBD-R      REDEFINES DUP-CHAVE-TBD
016100                                        PIC  X(032).
016200           03  FILLER                    PIC  X(005).
016300      *
016400      *----------------------------------------------------------------*
016500      *    AREA DO ALERTA CANDIDATO CORRENTE (ANTES DA GRAVACAO)
016600      *----------------------------------------------------------------*
016700       01  WSS-CANDIDATO.
016800           03  WSS-CND-CHAVE.
016900               05  WSS-CND-ITEM-ID      PIC  X(10)          VALUE SPACES.
017000               05  WSS-CND-LOCATION-ID  PIC  X(08)          VALUE SPACES.
017100               05  WSS-CND-CATEGORIA    PIC  X(14)          VALUE SPACES.
017200           03  WSS-CND-CHAVE-R         REDEFINES WSS-CND-CHAVE
017300                                       PIC  X(032).
017400           03  WSS-CND-PRIORIDADE       PIC  X(11)          VALUE SPACES.
017500           03  WSS-CND-TITULO           PIC  X(40)          VALUE SPACES.
017600           03  WSS-CND-SCORE            PIC  9(03)V99  COMP VALUE ZEROS.
017700           03  FILLER                   PIC  X(005)          VALUE SPACES.
017800      *
017900      *----------------------------------------------------------------*
018000      *    NUMERADOR SEQUENCIAL DO ALERTA (ORDEM DE GERACAO)
018100      *----------------------------------------------------------------*
018200       01  WSS-CALC-NUMERACAO.
018300           03  WSS-PROX-ALERT-ID        PIC  9(005) COMP    VALUE ZEROS.
018400           03  WSS-ALERT-ID-EDIT        PIC  9(005)         VALUE ZEROS.
018500      *    ---> VISAO ALFA DO BUFFER DE EDICAO, USADA SO NO DISPLAY DE
018600      *         CONFERENCIA SOB A CHAVE UPSI-0
018700           03  WSS-ALERT-ID-EDIT-R     REDEFINES
018800                                       WSS-ALERT-ID-EDIT   PIC  X(005).
018900           03  WSS-ALERT-ID-COMPLETO.
019000               05  FILLER               PIC  X(004)         VALUE 'ALT-'.
019100               05  WSS-ALERT-ID-NUM     PIC  9(005).
019200               05  FILLER               PIC  X(005)         VALUE SPACES.
019300      *
019400      *----------------------------------------------------------------*
019500       01  WSS-CONTADORES.
019600           03  CTR-TOTAL-ALERTAS        PIC  9(007) COMP    VALUE ZEROS.
019700           03  CTR-P1                   PIC  9(007) COMP    VALUE ZEROS.
019800           03  CTR-P2                   PIC  9(007) COMP    VALUE ZEROS.
019900           03  CTR-P3                   PIC  9(007) COMP    VALUE ZEROS.
020000           03  CTR-P4                   PIC  9(007) COMP    VALUE ZEROS.
020100           03  CTR-P5                   PIC  9(007) COMP    VALUE ZEROS.
020200           03  FILLER                   PIC  9(007) COMP    VALUE ZEROS.
020300      *
020400       01  FILLER                      PIC  X(032)         VALUE
020500           'FFF  FIM DA WORKING-STORAGE  FFF'.
020600      *
020700      *----------------------------------------------------------------*
020800       LINKAGE                         SECTION.
020900 *----------------------------------------------------------------*
021000       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == LKS ==.
021100      *
021200       01  LKS-CONTADORES.
021300           03  LKS-TOTAL-ALERTAS        PIC  9(007).
021400           03  LKS-P1                   PIC  9(007).
021500           03  LKS-P2                   PIC  9(007).
021600           03  LKS-P3                   PIC  9(007).
021700           03  LKS-P4                   PIC  9(007).
021800           03  LKS-P5                   PIC  9(007).
021900           03  FILLER                   PIC  9(007).
022000      *
022100 *================================================================*
022200       PROCEDURE                       DIVISION USING LKS-PARM
022300                                                       LKS-CONTADORES.
022400 *================================================================*
022500       RT-PRINCIPAL                    SECTION.
022600      *  ---> Processamento principal
022700      *----------------------------------------------------------------*
022800      *
022900           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
023000      *
023100           PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
023200      *
023300           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
023400      *
023500       RT-PRINCIPALX.
023600           EXIT.
023700      *
023800 *----------------------------------------------------------------*
023900       RT-INICIALIZAR                  SECTION.
024000      *  ---> Inicializa areas e abre os arquivos de entrada e saida
024100      *----------------------------------------------------------------*
024200      *
024300           INITIALIZE WSS-AUXILIARES
024400                      WSS-CONTADORES
024500                      WSS-TAB-DUPLICADOS.
024600      *
024700           MOVE '00'                   TO LKS-RETORNO.
024800      *
024900           OPEN INPUT  ARQ-SHIFT ARQ-NONMOV ARQ-RISK.
025000           IF FS-SHIFT EQUAL ZEROS AND FS-NONMOV EQUAL ZEROS
025100                                   AND FS-RISK   EQUAL ZEROS
025200              CONTINUE
025300           ELSE
025400              MOVE '09'                TO LKS-RETORNO
025500              MOVE 'ERRO AO ABRIR ARQUIVOS DE ORIGEM DOS ALERTAS'
025600                                       TO LKS-MENSAGEM
025700              PERFORM RT-FINALIZAR    THRU RT-FINALIZARX
025800           END-IF.
025900      *
026000           OPEN OUTPUT ARQ-ALERT.
026100           IF FS-ALERT                  EQUAL ZEROS
026200              CONTINUE
026300           ELSE
026400              MOVE '09'                 TO LKS-RETORNO
026500              MOVE 'ERRO AO ABRIR ARQUIVO ALERT'
026600                                       TO LKS-MENSAGEM
026700              PERFORM RT-FINALIZAR    THRU RT-FINALIZARX
026800           END-IF.
026900      *
027000       RT-INICIALIZARX.
027100           EXIT.
027200      *
027300 *----------------------------------------------------------------*
027400       RT-PROCESSAR                     SECTION.
027500      *  ---> Gera, deduplica, numera e ordena os alertas
027600      *----------------------------------------------------------------*
027700      *
027800           SORT SRT-ALERTA
027900                ASCENDING KEY  SRTA-PRIORIDADE
028000                DESCENDING KEY SRTA-SCORE
028100                INPUT PROCEDURE  IS RT-INPUT-SORT
028200                OUTPUT PROCEDURE IS RT-OUTPUT-SORT.
028300      *
028400           CLOSE ARQ-SHIFT ARQ-NONMOV ARQ-RISK ARQ-ALERT.
028500      *
028600           MOVE CTR-TOTAL-ALERTAS        TO LKS-TOTAL-ALERTAS.
028700           MOVE CTR-P1                   TO LKS-P1.
028800           MOVE CTR-P2                   TO LKS-P2.
028900           MOVE CTR-P3                   TO LKS-P3.
029000           MOVE CTR-P4                   TO LKS-P4.
029100           MOVE CTR-P5                   TO LKS-P5.
029200      *
029300       RT-PROCESSARX.
029400           EXIT.
029500      *
029600 *----------------------------------------------------------------*
029700       RT-INPUT-SORT                    SECTION.
029800      *  ---> Alimenta o SORT com as tres fontes, na ordem exigida:
029900      *       desvio de demanda, item parado e risco geral
030000      *----------------------------------------------------------------*
030100      *
030200           PERFORM RT-GERAR-DESVIO      THRU RT-GERAR-DESVIOX.
030300      *
030400           PERFORM RT-GERAR-PARADO      THRU RT-GERAR-PARADOX.
030500      *
030600           PERFORM RT-GERAR-RISCO       THRU RT-GERAR-RISCOX.
030700      *
030800       RT-INPUT-SORTX.
030900           EXIT.
031000      *
031100 *----------------------------------------------------------------*
031200       RT-GERAR-DESVIO                  SECTION.
031300      *  ---> Fonte 1 - ALERTAS DE DESVIO DE DEMANDA
031400      *----------------------------------------------------------------*
031500      *
031600           PERFORM RT-TRATAR-1-DESVIO   THRU RT-TRATAR-1-DESVIOX
031700                     UNTIL FIM-SHIFT.
031800      *
031900       RT-GERAR-DESVIOX.
032000           EXIT.
032100      *
032200 *----------------------------------------------------------------*
032300       RT-TRATAR-1-DESVIO                SECTION.
032400      *  ---> Corpo do loop - le SHIFT e monta o alerta de desvio
032500      *----------------------------------------------------------------*
032600      *
032700           READ ARQ-SHIFT
032800                INTO REG-SHIFT-WSH
032900              AT END
033000                 MOVE 'S'             TO WSS-FIM-SHIFT
033100           END-READ.
033200      *
033300           IF NOT FIM-SHIFT
033400           AND SHF-SHIFT-DETECTED-WSH EQUAL 'Y'
033500           AND SHF-CONFIDENCE-WSH     NOT LESS 50
033600              MOVE SPACES              TO WSS-CND-TITULO
033700              MOVE SHF-ITEM-ID-WSH     TO WSS-CND-ITEM-ID
033800              MOVE SHF-LOCATION-ID-WSH TO WSS-CND-LOCATION-ID
033900              MOVE 'DEMAND-SHIFT'      TO WSS-CND-CATEGORIA
034000              MOVE SHF-CONFIDENCE-WSH  TO WSS-CND-SCORE
034100              PERFORM RT-CALC-PRIORIDADE
034200                                     THRU RT-CALC-PRIORIDADEX
034300              IF SHF-DIRECTION-WSH     EQUAL 'INCREASE'
034400                 STRING 'DEMAND SURGE - ' SHF-ITEM-ID-WSH
034500                         DELIMITED BY SIZE INTO WSS-CND-TITULO
034600              ELSE
034700                 STRING 'DEMAND DROP - ' SHF-ITEM-ID-WSH
034800                         DELIMITED BY SIZE INTO WSS-CND-TITULO
034900              END-IF
035000              PERFORM RT-VERIFICAR-E-GRAVAR
035100                                     THRU RT-VERIFICAR-E-GRAVARX
035200           END-IF.
035300      *
035400       RT-TRATAR-1-DESVIOX.
035500           EXIT.
035600      *
035700 *----------------------------------------------------------------*
035800       RT-GERAR-PARADO                  SECTION.
035900      *  ---> Fonte 2 - ALERTAS DE ITEM PARADO
036000      *----------------------------------------------------------------*
036100      *
036200           PERFORM RT-TRATAR-1-PARADO   THRU RT-TRATAR-1-PARADOX
036300                     UNTIL FIM-NONMOV.
036400      *
036500       RT-GERAR-PARADOX.
036600           EXIT.
036700      *
036800 *----------------------------------------------------------------*
036900       RT-TRATAR-1-PARADO                SECTION.
037000      *  ---> Corpo do loop - le NONMOV e monta o alerta de estoque
037100      *----------------------------------------------------------------*
037200      *
037300           READ ARQ-NONMOV
037400                INTO REG-NONMOV-WSM
037500              AT END
037600                 MOVE 'S'             TO WSS-FIM-NONMOV
037700           END-READ.
037800      *
037900           IF NOT FIM-NONMOV
038000           AND NMV-RISK-SCORE-WSM     NOT LESS 40
038100           AND NMV-CURRENT-INV-WSM    GREATER ZEROS
038200              MOVE SPACES              TO WSS-CND-TITULO
038300              MOVE NMV-ITEM-ID-WSM     TO WSS-CND-ITEM-ID
038400              MOVE NMV-LOCATION-ID-WSM TO WSS-CND-LOCATION-ID
038500              MOVE 'INVENTORY-RISK'    TO WSS-CND-CATEGORIA
038600              MOVE NMV-RISK-SCORE-WSM  TO WSS-CND-SCORE
038700              EVALUATE NMV-CATEGORY-WSM
038800                 WHEN 'DEAD-STOCK'
038900                    MOVE 'P1-CRITICAL' TO WSS-CND-PRIORIDADE
039000                    STRING 'DEAD STOCK - ' NMV-ITEM-ID-WSM
039100                            DELIMITED BY SIZE INTO WSS-CND-TITULO
039200                 WHEN 'NON-MOVING'
039300                    MOVE 'P2-HIGH'      TO WSS-CND-PRIORIDADE
039400                    STRING 'NON-MOVING INVENTORY - ' NMV-ITEM-ID-WSM
039500                            DELIMITED BY SIZE INTO WSS-CND-TITULO
039600                 WHEN OTHER
039700                    MOVE 'P3-MEDIUM'    TO WSS-CND-PRIORIDADE
039800                    STRING 'SLOW-MOVING INVENTORY - ' NMV-ITEM-ID-WSM
039900                            DELIMITED BY SIZE INTO WSS-CND-TITULO
040000              END-EVALUATE
040100              PERFORM RT-VERIFICAR-E-GRAVAR
040200                                     THRU RT-VERIFICAR-E-GRAVARX
040300           END-IF.
040400      *
040500       RT-TRATAR-1-PARADOX.
040600           EXIT.
040700      *
040800 *----------------------------------------------------------------*
040900       RT-GERAR-RISCO                   SECTION.
041000      *  ---> Fonte 3 - ALERTAS DE RISCO GERAL (score >= 50)
041100      *----------------------------------------------------------------*
041200      *
041300           PERFORM RT-TRATAR-1-RISCO    THRU RT-TRATAR-1-RISCOX
041400                     UNTIL FIM-RISK.
041500      *
041600       RT-GERAR-RISCOX.
041700           EXIT.
041800      *
041900 *----------------------------------------------------------------*
042000       RT-TRATAR-1-RISCO                 SECTION.
042100      *  ---> Corpo do loop - le RISK e monta o alerta de risco geral
042200      *----------------------------------------------------------------*
042300      *
042400           READ ARQ-RISK
042500                INTO REG-RISK-WSK
042600              AT END
042700                 MOVE 'S'             TO WSS-FIM-RISK
042800           END-READ.
042900      *
043000           IF NOT FIM-RISK
043100           AND RSK-OVERALL-WSK        NOT LESS 50
043200              MOVE SPACES              TO WSS-CND-TITULO
043300              MOVE RSK-ITEM-ID-WSK     TO WSS-CND-ITEM-ID
043400              MOVE RSK-LOCATION-ID-WSK TO WSS-CND-LOCATION-ID
043500              MOVE 'INVENTORY-RISK'    TO WSS-CND-CATEGORIA
043600              MOVE RSK-OVERALL-WSK     TO WSS-CND-SCORE
043700              PERFORM RT-CALC-PRIORIDADE
043800                                     THRU RT-CALC-PRIORIDADEX
043900              EVALUATE RSK-PRIMARY-FACTOR-WSK
044000                 WHEN 'DEMAND-SHIFT'
044100                    STRING 'DEMAND SHIFT RISK - ' RSK-ITEM-ID-WSK
044200                            DELIMITED BY SIZE INTO WSS-CND-TITULO
044300                 WHEN 'NON-MOVING'
044400                    STRING 'NON-MOVING RISK - ' RSK-ITEM-ID-WSK
044500                            DELIMITED BY SIZE INTO WSS-CND-TITULO
044600                 WHEN 'SHELF-LIFE'
044700                    STRING 'SHELF-LIFE RISK - ' RSK-ITEM-ID-WSK
044800                            DELIMITED BY SIZE INTO WSS-CND-TITULO
044900                 WHEN 'LIFECYCLE'
045000                    STRING 'LIFECYCLE RISK - ' RSK-ITEM-ID-WSK
045100                            DELIMITED BY SIZE INTO WSS-CND-TITULO
045200                 WHEN OTHER
045300                    STRING 'INVENTORY POSITION RISK - ' RSK-ITEM-ID-WSK
045400                            DELIMITED BY SIZE INTO WSS-CND-TITULO
045500              END-EVALUATE
045600              PERFORM RT-VERIFICAR-E-GRAVAR
045700                                     THRU RT-VERIFICAR-E-GRAVARX
045800           END-IF.
045900      *
046000       RT-TRATAR-1-RISCOX.
046100           EXIT.
046200      *
046300 *----------------------------------------------------------------*
046400       RT-CALC-PRIORIDADE                SECTION.
046500      *  ---> Prioridade padrao pelo score (BUSINESS RULES U5) - usada
046600      *       pelos alertas de desvio e de risco geral
046700      *----------------------------------------------------------------*
046800      *
046900           EVALUATE TRUE
047000              WHEN WSS-CND-SCORE          NOT LESS 80
047100                 MOVE 'P1-CRITICAL'       TO WSS-CND-PRIORIDADE
047200              WHEN WSS-CND-SCORE          NOT LESS 60
047300                 MOVE 'P2-HIGH'           TO WSS-CND-PRIORIDADE
047400              WHEN WSS-CND-SCORE          NOT LESS 40
047500                 MOVE 'P3-MEDIUM'         TO WSS-CND-PRIORIDADE
047600              WHEN WSS-CND-SCORE          NOT LESS 20
047700                 MOVE 'P4-LOW'            TO WSS-CND-PRIORIDADE
047800              WHEN OTHER
047900                 MOVE 'P5-INFO'           TO WSS-CND-PRIORIDADE
048000           END-EVALUATE.
048100      *
048200       RT-CALC-PRIORIDADEX.
048300           EXIT.
048400      *
048500 *----------------------------------------------------------------*
048600       RT-VERIFICAR-E-GRAVAR             SECTION.
048700      *  ---> Verifica se a chave ITEM/LOCAL/CATEGORIA ja foi emitida;
048800      *       se nao, registra na tabela, numera e libera para o SORT
048900      *----------------------------------------------------------------*
049000      *
049100           PERFORM RT-PROCURAR-DUPLICADO THRU RT-PROCURAR-DUPLICADOX.
049200      *
049300           IF ACHOU-DUPLICADO
049400              CONTINUE
049500           ELSE
049600              ADD 1                       TO WSS-QTD-DUPLICADOS
049700              MOVE WSS-CND-ITEM-ID         TO
049800                   DUP-ITEM-ID-TBD (WSS-QTD-DUPLICADOS)
049900              MOVE WSS-CND-LOCATION-ID     TO
050000                   DUP-LOCATION-ID-TBD (WSS-QTD-DUPLICADOS)
050100              MOVE WSS-CND-CATEGORIA       TO
050200                   DUP-CATEGORIA-TBD (WSS-QTD-DUPLICADOS)
050300      *
050400              ADD 1                       TO WSS-PROX-ALERT-ID
050500              MOVE WSS-PROX-ALERT-ID       TO WSS-ALERT-ID-NUM
050600      *
050700              MOVE WSS-CND-PRIORIDADE      TO SRTA-PRIORIDADE
050800              MOVE WSS-CND-SCORE           TO SRTA-SCORE
050900              MOVE WSS-ALERT-ID-COMPLETO   TO SRTA-ALERT-ID
051000              MOVE WSS-CND-ITEM-ID         TO SRTA-ITEM-ID
051100              MOVE WSS-CND-LOCATION-ID     TO SRTA-LOCATION-ID
051200              MOVE WSS-CND-CATEGORIA       TO SRTA-CATEGORIA
051300              MOVE WSS-CND-TITULO          TO SRTA-TITULO
051400      *
051500              RELEASE REG-SRTA
051600      *
051700              ADD 1                       TO CTR-TOTAL-ALERTAS
051800              EVALUATE WSS-CND-PRIORIDADE
051900                 WHEN 'P1-CRITICAL'
052000                    ADD 1                  TO CTR-P1
052100                 WHEN 'P2-HIGH'
052200                    ADD 1                  TO CTR-P2
052300                 WHEN 'P3-MEDIUM'
052400                    ADD 1                  TO CTR-P3
052500                 WHEN 'P4-LOW'
052600                    ADD 1                  TO CTR-P4
052700                 WHEN OTHER
052800                    ADD 1                  TO CTR-P5
052900              END-EVALUATE
053000           END-IF.
053100      *
053200       RT-VERIFICAR-E-GRAVARX.
053300           EXIT.
053400      *
053500 *----------------------------------------------------------------*
053600       RT-PROCURAR-DUPLICADO              SECTION.
053700      *  ---> Busca sequencial na tabela de chaves ja emitidas (a
053800      *       tabela nao esta ordenada - a ordem e a de geracao)
053900      *----------------------------------------------------------------*
054000      *
054100           MOVE 'N'                        TO WSS-ACHOU-DUPLICADO.
054200      *
054300           IF WSS-QTD-DUPLICADOS            EQUAL ZEROS
054400              GO TO RT-PROCURAR-DUPLICADOX
054500           END-IF.
054600      *
054700           PERFORM RT-COMPARAR-1-DUPLICADO THRU RT-COMPARAR-1-DUPLICADOX
054800                     VARYING IX-DUP     FROM 1 BY 1
054900                     UNTIL IX-DUP       GREATER WSS-QTD-DUPLICADOS
055000                        OR ACHOU-DUPLICADO.
055100      *
055200       RT-PROCURAR-DUPLICADOX.
055300           EXIT.
055400      *
055500 *----------------------------------------------------------------*
055600       RT-COMPARAR-1-DUPLICADO             SECTION.
055700      *  ---> Corpo do loop - compara a chave TBD (IX-DUP) contra o
055800      *       alerta corrente
055900      *----------------------------------------------------------------*
056000      *
056100           IF DUP-ITEM-ID-TBD (IX-DUP)     EQUAL WSS-CND-ITEM-ID
056200           AND DUP-LOCATION-ID-TBD (IX-DUP) EQUAL WSS-CND-LOCATION-ID
056300           AND DUP-CATEGORIA-TBD (IX-DUP)  EQUAL WSS-CND-CATEGORIA
056400              MOVE 'Y'                     TO WSS-ACHOU-DUPLICADO
056500           END-IF.
056600      *
056700       RT-COMPARAR-1-DUPLICADOX.
056800           EXIT.
056900      *
057000 *----------------------------------------------------------------*
057100       RT-OUTPUT-SORT                     SECTION.
057200      *  ---> Devolve os alertas ja ordenados por prioridade / score
057300      *       e grava o arquivo final de alertas
057400      *----------------------------------------------------------------*
057500      *
057600           PERFORM RT-RETORNAR-SORT      THRU RT-RETORNAR-SORTX.
057700      *
057800           PERFORM RT-TRATAR-1-ALERTA    THRU RT-TRATAR-1-ALERTAX
057900                     UNTIL FIM-SORT.
058000      *
058100       RT-OUTPUT-SORTX.
058200           EXIT.
058300      *
058400 *----------------------------------------------------------------*
058500       RT-TRATAR-1-ALERTA                  SECTION.
058600      *  ---> Corpo do loop - grava o alerta corrente e devolve o
058700      *       proximo registro do SORT
058800      *----------------------------------------------------------------*
058900      *
059000           PERFORM RT-GRAVAR-ALERTA   THRU RT-GRAVAR-ALERTAX.
059100           PERFORM RT-RETORNAR-SORT   THRU RT-RETORNAR-SORTX.
059200      *
059300       RT-TRATAR-1-ALERTAX.
059400           EXIT.
059500      *
059600 *----------------------------------------------------------------*
059700       RT-RETORNAR-SORT                    SECTION.
059800      *  ---> Devolve um registro ordenado do SORT
059900      *----------------------------------------------------------------*
060000      *
060100           RETURN SRT-ALERTA               INTO REG-SRTA
060200              AT END
060300                 MOVE 'S'                   TO WSS-FIM-SORT
060400           END-RETURN.
060500      *
060600       RT-RETORNAR-SORTX.
060700           EXIT.
060800      *
060900 *----------------------------------------------------------------*
061000       RT-GRAVAR-ALERTA                     SECTION.
061100      *  ---> Monta e grava um registro do arquivo final de alertas
061200      *----------------------------------------------------------------*
061300      *
061400           MOVE SRTA-ALERT-ID               TO ALR-ALERT-ID-FDA.
061500           MOVE SRTA-ITEM-ID                TO ALR-ITEM-ID-FDA.
061600           MOVE SRTA-LOCATION-ID            TO ALR-LOCATION-ID-FDA.
061700           MOVE SRTA-PRIORIDADE             TO ALR-PRIORITY-FDA.
061800           MOVE SRTA-CATEGORIA              TO ALR-CATEGORY-FDA.
061900           MOVE SRTA-TITULO                 TO ALR-TITLE-FDA.
062000           MOVE SRTA-SCORE                  TO ALR-RISK-SCORE-FDA.
062100      *
062200           WRITE REG-ALERT-FDA.
062300           IF FS-ALERT                      EQUAL ZEROS
062400              CONTINUE
062500           ELSE
062600              MOVE '09'                     TO LKS-RETORNO
062700              MOVE 'ERRO GRAVANDO ARQ-ALERT'
062800                                           TO LKS-MENSAGEM
062900              PERFORM RT-FINALIZAR        THRU RT-FINALIZARX
063000           END-IF.
063100      *
063200       RT-GRAVAR-ALERTAX.
063300           EXIT.
063400      *
063500 *----------------------------------------------------------------*
063600       RT-FINALIZAR                         SECTION.
063700      *  ---> Encerra o programa, devolvendo o codigo de retorno e a
063800      *       mensagem (se houver) ao programa chamador via LINKAGE
063900      *----------------------------------------------------------------*
064000      *
064100           GOBACK.
064200      *
064300       RT-FINALIZARX.
064400           EXIT.
