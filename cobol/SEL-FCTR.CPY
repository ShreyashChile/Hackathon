000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de PREVISAO DE VENDAS (forecast) - leitura direta
000300      SELECT ARQ-FORECAST           ASSIGN TO FORECAST
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-FORECAST.
