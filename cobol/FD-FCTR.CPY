000100 *----------------------------------------------------------------*
000200 *    FD-FCTR.CPY  -  LAY-OUT DA PREVISAO SEMANAL DE VENDAS        *
000300 *    LIDO NA INTEGRA MAS NAO CONSUMIDO PELAS REGRAS U1-U6         *
000400 *----------------------------------------------------------------*
000500 01  REG-FORECAST::==.
000600     03  FCT-WEEK-ENDING::==      PIC  9(08).
000700     03  FCT-ITEM-ID::==          PIC  X(10).
000800     03  FCT-LOCATION-ID::==      PIC  X(08).
000900     03  FCT-FORECAST-QTY::==     PIC  9(07).
001000     03  FILLER                  PIC  X(02).
