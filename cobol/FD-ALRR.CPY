000100 *----------------------------------------------------------------*
000200 *    FD-ALRR.CPY  -  LAY-OUT DO ALERTA PRIORIZADO                 *
000300 *----------------------------------------------------------------*
000400 01  REG-ALERT::==.
000500     03  ALR-ALERT-ID::==         PIC  X(14).
000600     03  ALR-ITEM-ID::==          PIC  X(10).
000700     03  ALR-LOCATION-ID::==      PIC  X(08).
000800     03  ALR-PRIORITY::==         PIC  X(11).
000900     03  ALR-CATEGORY::==         PIC  X(14).
001000     03  ALR-TITLE::==            PIC  X(40).
001100     03  ALR-RISK-SCORE::==       PIC  9(03)V99.
001200     03  FILLER                  PIC  X(03).
