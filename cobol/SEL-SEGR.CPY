000100 *----------------------------------------------------------------*
000200 *  ---> Arquivo de SAIDA - SEGMENTACAO ABC-XYZ
000300      SELECT ARQ-SEGMENT            ASSIGN TO SEGMENT
000400             ORGANIZATION          IS LINE SEQUENTIAL
000500             FILE STATUS           IS FS-SEGMENT.
