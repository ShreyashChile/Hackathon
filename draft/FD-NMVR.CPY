 *----------------------------------------------------------------*
 *    FD-NMVR.CPY  -  LAY-OUT DO RESULTADO DE ITENS PARADOS        *
 *----------------------------------------------------------------*
 01  REG-NONMOV::==.
     03  NMV-ITEM-ID::==          PIC  X(10).
     03  NMV-LOCATION-ID::==      PIC  X(08).
     03  NMV-LAST-MOVE-DATE::==   PIC  9(08).
     03  NMV-DAYS-SINCE-MOVE::==  PIC  9(04).
     03  NMV-CATEGORY::==         PIC  X(12).
     03  NMV-TOTAL-QTY-SOLD::==   PIC  9(09).
     03  NMV-CURRENT-INV::==      PIC  9(07).
     03  NMV-SHELF-RISK::==       PIC  X(01).
     03  NMV-RISK-SCORE::==       PIC  9(03).
     03  NMV-ACTION::==           PIC  X(45).
     03  FILLER                  PIC  X(03).
