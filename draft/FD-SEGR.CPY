 *----------------------------------------------------------------*
 *    FD-SEGR.CPY  -  LAY-OUT DO RESULTADO DE SEGMENTACAO ABC-XYZ  *
 *----------------------------------------------------------------*
 01  REG-SEGMENT::==.
     03  SEG-ITEM-ID::==          PIC  X(10).
     03  SEG-LOCATION-ID::==      PIC  X(08).
     03  SEG-ABC::==              PIC  X(01).
     03  SEG-XYZ::==              PIC  X(01).
     03  SEG-SEGMENT::==          PIC  X(02).
     03  SEG-TOTAL-QTY::==        PIC  9(09).
     03  SEG-AVG-QTY::==          PIC  9(07)V99.
     03  SEG-STD-QTY::==          PIC  9(07)V99.
     03  SEG-CV::==               PIC  9(03)V9999.
     03  SEG-CUM-PCT::==          PIC  9(01)V9999.
     03  SEG-WEEKS-WITH-SALES::== PIC  9(04).
     03  FILLER                  PIC  X(05).
