 *----------------------------------------------------------------*
 *  ---> Arquivo de SAIDA - SEGMENTACAO ABC-XYZ
      SELECT ARQ-SEGMENT            ASSIGN TO SEGMENT
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-SEGMENT.
