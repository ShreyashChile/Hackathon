 *----------------------------------------------------------------*
 *  ---> Arquivo de POLITICA DE REPOSICAO (min/max por item)
      SELECT ARQ-REORDER            ASSIGN TO REORDER
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-REORDER.
