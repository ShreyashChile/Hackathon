 *----------------------------------------------------------------*
 *  ---> Arquivo de PREVISAO DE VENDAS (forecast) - leitura direta
      SELECT ARQ-FORECAST           ASSIGN TO FORECAST
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-FORECAST.
