 *================================================================*
       IDENTIFICATION                  DIVISION.
 *================================================================*
       PROGRAM-ID.                     IN000000.
       AUTHOR.                         AmarildoMB.
       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
       DATE-WRITTEN.                   15 MAR 1991.
       DATE-COMPILED.
       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
 *----------------------------------------------------------------*
      *REMARKS.
      *     *----------------------------------------------------------*
      *     *#NOME     : IN000000 ---> ROTINA DE ESTOQUE - EXECUTOR    *
      *     *----------------------------------------------------------*
      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
      *     *----------------------------------------------------------*
      *     *#ANALISTA : AMARILDO MBORGES                              *
      *     *----------------------------------------------------------*
      *     *#FUNCAO   : PROGRAMA EXECUTOR (BATCH) DA ROTINA DE ANALISE *
      *     *            DE ESTOQUE.  CHAMA, NA ORDEM, OS SUBPROGRAMAS  *
      *     *            IN000001 (DESVIO/PARADO), IN000002 (ABC-XYZ),  *
      *     *            IN000003 (SCORE DE RISCO) E IN000004 (ALERTAS) *
      *     *            E EMITE O RELATORIO RESUMO DA ANALISE.         *
      *     *----------------------------------------------------------*
      *     * HISTORICO DE ALTERACOES                                  *
      *     *----------------------------------------------------------*
      *     * 15.03.1991  AMB  PRJ-1140  VERSAO INICIAL - EXECUTA AS    *
      *     *             4 FASES E GRAVA O RESUMO DA ANALISE.          *
      *     * 30.09.1991  AMB  PRJ-1162  INCLUIDA CHAMADA A IN000003 -  *
      *     *             SCORE DE RISCO - ENTRE O ABC-XYZ E OS         *
      *     *             ALERTAS.                                     *
      *     * 12.01.1992  AMB  PRJ-1173  INCLUIDA CHAMADA A IN000004 -  *
      *     *             GERADOR DE ALERTAS PRIORIZADOS.               *
      *     * 08.08.1994  JCS  PRJ-1330  RESUMO PASSOU A LISTAR SOMENTE *
      *     *             OS SEGMENTOS ABC-XYZ COM OCORRENCIA NO LOTE.  *
      *     * 21.01.1998  JCS  PRJ-1503  AJUSTE PARA ANO 2000 - DATA DE *
      *     *             ANALISE DE 8 DIGITOS NO CABECALHO DO RESUMO.  *
      *     * 30.11.1999  AMB  PRJ-1537  REVISAO GERAL Y2K - TESTE DE   *
      *     *             VIRADA DE SECULO NO EXECUTOR E NO RESUMO.     *
      *     * 17.04.2002  JCS  PRJ-1611  PADRONIZADOS OS LOOPS DE       *
      *     *             IMPRESSAO DO RESUMO EM PARAGRAFO PROPRIO,     *
      *     *             CONFORME NOVO PADRAO DE CODIFICACAO DA CASA.  *
      *     *----------------------------------------------------------*
 *================================================================*
       ENVIRONMENT                     DIVISION.
 *================================================================*
       CONFIGURATION                   SECTION.
 *----------------------------------------------------------------*
       SPECIAL-NAMES.
           C01                         IS TOP-OF-FORM
           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
                                       OFF STATUS IS SW-RODOU-NORMAL.
 *----------------------------------------------------------------*
       INPUT-OUTPUT                    SECTION.
 *----------------------------------------------------------------*
       FILE-CONTROL.
      *
      *  ---> Relatorio resumo da analise de estoque
           SELECT  REL-SUMARIO          ASSIGN TO 'SUMARIO.PRN'
                   ORGANIZATION         IS LINE SEQUENTIAL
                   FILE STATUS          IS FS-SUMARIO.
      *
 *================================================================*
       DATA                            DIVISION.
 *================================================================*
       FILE                            SECTION.
 *----------------------------------------------------------------*
       FD  REL-SUMARIO.
       01  REG-SUMARIO                 PIC  X(080).
      *
      *----------------------------------------------------------------*
       WORKING-STORAGE                 SECTION.
      *----------------------------------------------------------------*
      *
       77  FILLER                      PIC  X(032)         VALUE
           'III  WORKING STORAGE SECTION  III'.
      *
       77  WSS-QTD-FASES               PIC  9(001) COMP    VALUE 4.
       77  WSS-IX-FASE                 PIC  9(001) COMP    VALUE ZEROS.
      *
       01  WSS-AUXILIARES.
           03  FS-SUMARIO               PIC  X(002)         VALUE SPACES.
           03  FILLER                   PIC  X(002)         VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *    NOMES DOS SUBPROGRAMAS DE FASE (CHAMADA POR NOME DINAMICO)
      *----------------------------------------------------------------*
       01  WSS-TAB-FASES.
           03  WSIN000001              PIC  X(008)         VALUE
                                                            'IN000001'.
           03  WSIN000002              PIC  X(008)         VALUE
                                                            'IN000002'.
           03  WSIN000003              PIC  X(008)         VALUE
                                                            'IN000003'.
           03  WSIN000004              PIC  X(008)         VALUE
                                                            'IN000004'.
      *
      *----------------------------------------------------------------*
      *    AREA DE COMUNICACAO COM AS 4 FASES - RETORNO/MENSAGEM
      *----------------------------------------------------------------*
       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == WSS ==.
      *
      *----------------------------------------------------------------*
      *    TOTAIS DE CONTROLE DEVOLVIDOS PELA FASE IN000001
      *----------------------------------------------------------------*
       01  WSS-CTR-IN01.
           03  WSS-COMBINACOES          PIC  9(007)         VALUE ZEROS.
           03  WSS-DESVIOS              PIC  9(007)         VALUE ZEROS.
           03  WSS-ATIVO                PIC  9(007)         VALUE ZEROS.
           03  WSS-SLOW                 PIC  9(007)         VALUE ZEROS.
           03  WSS-NONMOV               PIC  9(007)         VALUE ZEROS.
           03  WSS-DEAD                 PIC  9(007)         VALUE ZEROS.
           03  WSS-DT-ANALISE           PIC  9(008)         VALUE ZEROS.
           03  FILLER                   PIC  9(007)         VALUE ZEROS.
      *
      *  ---> Visao plana dos totais IN000001, usada na rotina de
      *       auditoria (DISPLAY de conferencia sob a chave UPSI-0)
       01  WSS-CTR-IN01-R              REDEFINES WSS-CTR-IN01.
           03  FILLER                  PIC  X(042).
           03  WSS-DT-ANALISE-AUD      PIC  9(008).
           03  FILLER                  PIC  X(007).
      *
      *----------------------------------------------------------------*
      *    TOTAIS DE CONTROLE DEVOLVIDOS PELA FASE IN000002
      *----------------------------------------------------------------*
       01  WSS-CTR-IN02.
           03  WSS-CLASSE-A             PIC  9(007)         VALUE ZEROS.
           03  WSS-CLASSE-B             PIC  9(007)         VALUE ZEROS.
           03  WSS-CLASSE-C             PIC  9(007)         VALUE ZEROS.
           03  WSS-CLASSE-X             PIC  9(007)         VALUE ZEROS.
           03  WSS-CLASSE-Y             PIC  9(007)         VALUE ZEROS.
           03  WSS-CLASSE-Z             PIC  9(007)         VALUE ZEROS.
           03  FILLER                   PIC  9(007)         VALUE ZEROS.
      *
       01  WSS-SEG-IN02.
           03  WSS-SEG-OCOR             OCCURS 9 TIMES
                                        INDEXED BY IX-SEG.
               05  WSS-SEG-CODIGO       PIC  X(002).
               05  WSS-SEG-QTDE         PIC  9(007).
           03  FILLER                   PIC  9(007)         VALUE ZEROS.
      *
      *  ---> Visao plana da tabela de segmentos, mesma finalidade de
      *       auditoria da WSS-CTR-IN01-R acima
       01  WSS-SEG-IN02-R              REDEFINES WSS-SEG-IN02
                                        PIC  X(088).
      *
      *----------------------------------------------------------------*
      *    ENTRADA E TOTAIS DE CONTROLE DA FASE IN000003
      *----------------------------------------------------------------*
       01  WSS-ENT-IN03.
           03  WSS-ENT-DT-ANALISE       PIC  9(008)         VALUE ZEROS.
           03  FILLER                   PIC  X(008)         VALUE SPACES.
      *
       01  WSS-CTR-IN03.
           03  WSS-CRITICO              PIC  9(007)         VALUE ZEROS.
           03  WSS-ALTO                 PIC  9(007)         VALUE ZEROS.
           03  WSS-MEDIO                PIC  9(007)         VALUE ZEROS.
           03  WSS-BAIXO                PIC  9(007)         VALUE ZEROS.
           03  WSS-MINIMO               PIC  9(007)         VALUE ZEROS.
           03  FILLER                   PIC  9(007)         VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    TOTAIS DE CONTROLE DEVOLVIDOS PELA FASE IN000004
      *----------------------------------------------------------------*
       01  WSS-CTR-IN04.
           03  WSS-TOTAL-ALERTAS        PIC  9(007)         VALUE ZEROS.
           03  WSS-ALR-P1               PIC  9(007)         VALUE ZEROS.
           03  WSS-ALR-P2               PIC  9(007)         VALUE ZEROS.
           03  WSS-ALR-P3               PIC  9(007)         VALUE ZEROS.
           03  WSS-ALR-P4               PIC  9(007)         VALUE ZEROS.
           03  WSS-ALR-P5               PIC  9(007)         VALUE ZEROS.
           03  FILLER                   PIC  9(007)         VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    CALCULO DA TAXA DE DESVIO DE DEMANDA (PERCENTUAL)
      *----------------------------------------------------------------*
       01  WSS-CALC-TAXA.
           03  WSS-TAXA-DESVIO          PIC  9(003)V99 COMP VALUE ZEROS.
           03  FILLER                   PIC  X(005)         VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *    QUEBRA DA DATA DE ANALISE PARA IMPRESSAO NO CABECALHO
      *----------------------------------------------------------------*
       01  WSS-DATA-QUEBRA.
           03  WSS-DAN-DATA             PIC  9(008)         VALUE ZEROS.
      *
       01  WSS-DATA-QUEBRA-R           REDEFINES WSS-DATA-QUEBRA.
           03  WSS-DAN-ANO              PIC  9(004).
           03  WSS-DAN-MES              PIC  9(002).
           03  WSS-DAN-DIA              PIC  9(002).
      *
      *----------------------------------------------------------------*
      *    LINHAS DO RELATORIO RESUMO
      *----------------------------------------------------------------*
       01  WSS-LIN-CAB1.
           03  FILLER                   PIC  X(039)         VALUE
               'INVENTORY ANALYSIS SUMMARY'.
           03  FILLER                   PIC  X(016)         VALUE
               'ANALYSIS DATE: '.
           03  WSS-CAB1-DATA            PIC  X(010).
           03  FILLER                   PIC  X(015)         VALUE SPACES.
      *
       01  WSS-LIN-CAB2.
           03  FILLER                   PIC  X(047)         VALUE
               'METRIC'.
           03  FILLER                   PIC  X(005)         VALUE
               'VALUE'.
           03  FILLER                   PIC  X(028)         VALUE SPACES.
      *
       01  WSS-LIN-DETALHE.
           03  WSS-DET-LABEL            PIC  X(047)         VALUE SPACES.
           03  WSS-DET-VALOR            PIC  ZZZ,ZZ9.
           03  FILLER                   PIC  X(026)         VALUE SPACES.
      *
       01  WSS-LIN-PERCENTUAL.
           03  WSS-PCT-LABEL            PIC  X(047)         VALUE SPACES.
           03  WSS-PCT-VALOR            PIC  ZZ9.99.
           03  FILLER                   PIC  X(027)         VALUE SPACES.
      *
       01  FILLER                      PIC  X(032)         VALUE
           'FFF  FIM DA WORKING-STORAGE  FFF'.
      *
 *================================================================*
       PROCEDURE                       DIVISION.
 *================================================================*
       RT-PRINCIPAL                    SECTION.
      *  ---> Processamento principal
      *----------------------------------------------------------------*
      *
           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
      *
           PERFORM RT-EXECUTAR-FASES   THRU RT-EXECUTAR-FASESX.
      *
           PERFORM RT-GRAVAR-SUMARIO   THRU RT-GRAVAR-SUMARIOX.
      *
           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
      *
           STOP RUN.
      *
       RT-PRINCIPALX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-INICIALIZAR                  SECTION.
      *  ---> Inicializa areas e abre o relatorio resumo
      *----------------------------------------------------------------*
      *
           INITIALIZE WSS-AUXILIARES
                      WSS-CTR-IN01
                      WSS-CTR-IN02
                      WSS-SEG-IN02
                      WSS-ENT-IN03
                      WSS-CTR-IN03
                      WSS-CTR-IN04.
      *
           OPEN OUTPUT REL-SUMARIO.
           IF FS-SUMARIO                EQUAL ZEROS
              CONTINUE
           ELSE
              DISPLAY 'IN000000 - ERRO AO ABRIR O RELATORIO RESUMO'
              MOVE 16                   TO RETURN-CODE
              STOP RUN
           END-IF.
      *
       RT-INICIALIZARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-EXECUTAR-FASES               SECTION.
      *  ---> Chama, na ordem, as 4 fases do processamento de estoque
      *----------------------------------------------------------------*
      *
           CALL WSIN000001              USING WSS-PARM WSS-CTR-IN01.
           IF WSS-RETORNO               NOT EQUAL '00'
              PERFORM RT-ERRO-FASE     THRU RT-ERRO-FASEX
           END-IF.
      *
           CALL WSIN000002              USING WSS-PARM WSS-CTR-IN02
                                                        WSS-SEG-IN02.
           IF WSS-RETORNO               NOT EQUAL '00'
              PERFORM RT-ERRO-FASE     THRU RT-ERRO-FASEX
           END-IF.
      *
           MOVE WSS-DT-ANALISE          TO WSS-ENT-DT-ANALISE.
           CALL WSIN000003              USING WSS-PARM WSS-ENT-IN03
                                                        WSS-CTR-IN03.
           IF WSS-RETORNO               NOT EQUAL '00'
              PERFORM RT-ERRO-FASE     THRU RT-ERRO-FASEX
           END-IF.
      *
           CALL WSIN000004              USING WSS-PARM WSS-CTR-IN04.
           IF WSS-RETORNO               NOT EQUAL '00'
              PERFORM RT-ERRO-FASE     THRU RT-ERRO-FASEX
           END-IF.
      *
       RT-EXECUTAR-FASESX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-ERRO-FASE                    SECTION.
      *  ---> Aborta o processamento quando uma fase devolve erro
      *----------------------------------------------------------------*
      *
           DISPLAY 'IN000000 - FASE COM ERRO - ' WSS-MENSAGEM.
      *
           CLOSE REL-SUMARIO.
      *
           MOVE 16                      TO RETURN-CODE.
      *
           STOP RUN.
      *
       RT-ERRO-FASEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GRAVAR-SUMARIO                SECTION.
      *  ---> Monta e grava o relatorio resumo da analise de estoque
      *----------------------------------------------------------------*
      *
           MOVE WSS-DT-ANALISE           TO WSS-DAN-DATA.
           STRING WSS-DAN-ANO '-' WSS-DAN-MES '-' WSS-DAN-DIA
                   DELIMITED BY SIZE     INTO WSS-CAB1-DATA.
           WRITE REG-SUMARIO             FROM WSS-LIN-CAB1.
           WRITE REG-SUMARIO             FROM WSS-LIN-CAB2.
      *
           MOVE 'TOTAL SKU-LOCATION COMBINATIONS'
                                        TO WSS-DET-LABEL.
           MOVE WSS-COMBINACOES          TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'DEMAND SHIFTS DETECTED'
                                        TO WSS-DET-LABEL.
           MOVE WSS-DESVIOS              TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           IF WSS-COMBINACOES            GREATER ZEROS
              COMPUTE WSS-TAXA-DESVIO ROUNDED =
                 WSS-DESVIOS * 100 / WSS-COMBINACOES
           ELSE
              MOVE ZEROS                 TO WSS-TAXA-DESVIO
           END-IF.
           MOVE 'DEMAND SHIFT RATE PCT'
                                        TO WSS-PCT-LABEL.
           MOVE WSS-TAXA-DESVIO          TO WSS-PCT-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-PERCENTUAL.
      *
           MOVE 'ITEMS - ACTIVE'         TO WSS-DET-LABEL.
           MOVE WSS-ATIVO                TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'ITEMS - SLOW MOVING'    TO WSS-DET-LABEL.
           MOVE WSS-SLOW                 TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'ITEMS - NON MOVING'     TO WSS-DET-LABEL.
           MOVE WSS-NONMOV               TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'ITEMS - DEAD STOCK'     TO WSS-DET-LABEL.
           MOVE WSS-DEAD                 TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'RISK LEVEL - CRITICAL'  TO WSS-DET-LABEL.
           MOVE WSS-CRITICO              TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'RISK LEVEL - HIGH'      TO WSS-DET-LABEL.
           MOVE WSS-ALTO                 TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'RISK LEVEL - MEDIUM'    TO WSS-DET-LABEL.
           MOVE WSS-MEDIO                TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'RISK LEVEL - LOW'       TO WSS-DET-LABEL.
           MOVE WSS-BAIXO                TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'RISK LEVEL - MINIMAL'   TO WSS-DET-LABEL.
           MOVE WSS-MINIMO               TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           PERFORM RT-GRAVAR-SEGMENTOS  THRU RT-GRAVAR-SEGMENTOSX.
      *
           MOVE 'TOTAL ALERTS'           TO WSS-DET-LABEL.
           MOVE WSS-TOTAL-ALERTAS        TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'ALERTS - P1-CRITICAL'   TO WSS-DET-LABEL.
           MOVE WSS-ALR-P1               TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'ALERTS - P2-HIGH'       TO WSS-DET-LABEL.
           MOVE WSS-ALR-P2               TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'ALERTS - P3-MEDIUM'     TO WSS-DET-LABEL.
           MOVE WSS-ALR-P3               TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'ALERTS - P4-LOW'        TO WSS-DET-LABEL.
           MOVE WSS-ALR-P4               TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
           MOVE 'ALERTS - P5-INFO'       TO WSS-DET-LABEL.
           MOVE WSS-ALR-P5               TO WSS-DET-VALOR.
           WRITE REG-SUMARIO             FROM WSS-LIN-DETALHE.
      *
       RT-GRAVAR-SUMARIOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GRAVAR-SEGMENTOS               SECTION.
      *  ---> Imprime uma linha para cada segmento ABC-XYZ com
      *       ocorrencia no lote (BUSINESS RULES U3 / REPORTS)
      *----------------------------------------------------------------*
      *
           PERFORM RT-GRAVAR-1-SEGMENTO   THRU RT-GRAVAR-1-SEGMENTOX
                     VARYING IX-SEG       FROM 1 BY 1
                     UNTIL IX-SEG         GREATER 9.
      *
       RT-GRAVAR-SEGMENTOSX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GRAVAR-1-SEGMENTO               SECTION.
      *  ---> Corpo do loop acima - uma linha por segmento presente
      *----------------------------------------------------------------*
      *
           IF WSS-SEG-QTDE (IX-SEG)      GREATER ZEROS
              MOVE SPACES                 TO WSS-DET-LABEL
              STRING 'SEGMENT - ' WSS-SEG-CODIGO (IX-SEG)
                      DELIMITED BY SIZE   INTO WSS-DET-LABEL
              MOVE WSS-SEG-QTDE (IX-SEG)  TO WSS-DET-VALOR
              WRITE REG-SUMARIO          FROM WSS-LIN-DETALHE
           END-IF.
      *
       RT-GRAVAR-1-SEGMENTOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-FINALIZAR                     SECTION.
      *  ---> Encerra o processamento
      *----------------------------------------------------------------*
      *
           CLOSE REL-SUMARIO.
      *
           MOVE ZEROS                   TO RETURN-CODE.
      *
       RT-FINALIZARX.
           EXIT.
