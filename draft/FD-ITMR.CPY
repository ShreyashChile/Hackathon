 *----------------------------------------------------------------*
 *    FD-ITMR.CPY  -  LAY-OUT DO MESTRE DE ITENS (SKU)             *
 *    REG-ITEM::==   -  75 POSICOES DE NEGOCIO + FILLER DE FAIXA   *
 *----------------------------------------------------------------*
 01  REG-ITEM::==.
     03  ITM-ITEM-ID::==          PIC  X(10).
     03  ITM-DESCRIPTION::==      PIC  X(30).
     03  ITM-CATEGORY::==         PIC  X(10).
     03  ITM-UOM::==              PIC  X(04).
     03  ITM-SHELF-LIFE-DAYS::==  PIC  9(05).
     03  ITM-LAUNCH-DATE::==      PIC  9(08).
     03  ITM-LAUNCH-DATE-R::==    REDEFINES ITM-LAUNCH-DATE::==.
         05  ITM-LAUNCH-ANO::==   PIC  9(04).
         05  ITM-LAUNCH-MES::==   PIC  9(02).
         05  ITM-LAUNCH-DIA::==   PIC  9(02).
     03  ITM-OBSOLETE-DATE::==    PIC  9(08).
     03  FILLER                  PIC  X(03).
