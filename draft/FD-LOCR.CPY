 *----------------------------------------------------------------*
 *    FD-LOCR.CPY  -  LAY-OUT DO MESTRE DE LOCAIS                  *
 *----------------------------------------------------------------*
 01  REG-LOCATION::==.
     03  LOC-LOCATION-ID::==      PIC  X(08).
     03  LOC-NAME::==             PIC  X(30).
     03  FILLER                  PIC  X(02).
