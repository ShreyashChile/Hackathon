 *----------------------------------------------------------------*
 *    FD-ALRR.CPY  -  LAY-OUT DO ALERTA PRIORIZADO                 *
 *----------------------------------------------------------------*
 01  REG-ALERT::==.
     03  ALR-ALERT-ID::==         PIC  X(14).
     03  ALR-ITEM-ID::==          PIC  X(10).
     03  ALR-LOCATION-ID::==      PIC  X(08).
     03  ALR-PRIORITY::==         PIC  X(11).
     03  ALR-CATEGORY::==         PIC  X(14).
     03  ALR-TITLE::==            PIC  X(40).
     03  ALR-RISK-SCORE::==       PIC  9(03)V99.
     03  FILLER                  PIC  X(03).
