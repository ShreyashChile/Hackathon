 *----------------------------------------------------------------*
 *  ---> Arquivo de SAIDA - DESVIOS DE DEMANDA (shift)
      SELECT ARQ-SHIFT              ASSIGN TO SHIFT
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-SHIFT.
