 *----------------------------------------------------------------*
 *    SUB-PARM.CPY  -  AREA DE COMUNICACAO ENTRE PROGRAMAS         *
 *    USADA NA LINKAGE SECTION DE TODO SUBPROGRAMA DE FASE         *
 *----------------------------------------------------------------*
 01  ::==-PARM.
     03 FILLER                   PIC S9(004) COMP.
     03 ::==-RETORNO             PIC  X(002).
     03 ::==-MENSAGEM            PIC  X(050).
