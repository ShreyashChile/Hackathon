 *----------------------------------------------------------------*
 *  ---> Arquivo historico semanal de VENDAS
      SELECT ARQ-SALES              ASSIGN TO SALES
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-SALES.
