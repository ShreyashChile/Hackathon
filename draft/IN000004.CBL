 *================================================================*
       IDENTIFICATION                  DIVISION.
 *================================================================*
       PROGRAM-ID.                     IN000004.
       AUTHOR.                         AmarildoMB.
       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
       DATE-WRITTEN.                   12 JAN 1992.
       DATE-COMPILED.
       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
 *----------------------------------------------------------------*
      *REMARKS.
      *     *----------------------------------------------------------*
      *     *#NOME     : IN000004 ---> GERADOR DE ALERTAS PRIORIZADOS  *
      *     *----------------------------------------------------------*
      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
      *     *----------------------------------------------------------*
      *     *#ANALISTA : AMARILDO MBORGES                              *
      *     *----------------------------------------------------------*
      *     *#FUNCAO   : GERA OS ALERTAS DE DESVIO DE DEMANDA, ITEM     *
      *     *            PARADO E RISCO GERAL NA ORDEM DE GERACAO,      *
      *     *            ELIMINA DUPLICIDADE POR ITEM/LOCAL/CATEGORIA,  *
      *     *            NUMERA OS ALERTAS RESTANTES E OS DEVOLVE       *
      *     *            ORDENADOS POR PRIORIDADE E SCORE DECRESCENTE.  *
      *     *----------------------------------------------------------*
      *     * HISTORICO DE ALTERACOES                                  *
      *     *----------------------------------------------------------*
      *     * 12.01.1992  AMB  PRJ-1172  VERSAO INICIAL - 3 FONTES DE   *
      *     *             ALERTA (DESVIO, PARADO, RISCO).               *
      *     * 30.06.1992  AMB  PRJ-1198  INCLUIDA ELIMINACAO DE         *
      *     *             DUPLICIDADE POR ITEM/LOCAL/CATEGORIA.         *
      *     * 22.11.1994  JCS  PRJ-1348  PRIORIDADE DE ALERTA PARADO    *
      *     *             PASSOU A SER FIXA POR CATEGORIA (DEAD-STOCK   *
      *     *             SEMPRE P1), NAO MAIS PELO SCORE.              *
      *     * 05.05.1996  AMB  PRJ-1420  NUMERACAO DO ALERTA MOVIDA     *
      *     *             PARA A ORDEM DE GERACAO, ANTES DA ORDENACAO   *
      *     *             POR PRIORIDADE.                               *
      *     * 21.01.1998  JCS  PRJ-1502  AJUSTE PARA ANO 2000 - DATAS   *
      *     *             DE 8 DIGITOS EM TODAS AS COMPARACOES.         *
      *     * 30.11.1999  AMB  PRJ-1536  REVISAO GERAL Y2K - TESTE DE   *
      *     *             VIRADA DE SECULO NAS ROTINAS DE DATA.         *
      *     * 03.10.2002  JCS  PRJ-1618  DESDOBRADOS OS LOOPS DAS TRES  *
      *     *             FONTES DE ALERTA, DA BUSCA DE DUPLICIDADE E   *
      *     *             DA GRAVACAO FINAL EM PARAGRAFOS PROPRIOS.     *
      *     *----------------------------------------------------------*
 *================================================================*
       ENVIRONMENT                     DIVISION.
 *================================================================*
       CONFIGURATION                   SECTION.
 *----------------------------------------------------------------*
       SPECIAL-NAMES.
           C01                         IS TOP-OF-FORM
           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
                                       OFF STATUS IS SW-RODOU-NORMAL.
 *----------------------------------------------------------------*
       INPUT-OUTPUT                    SECTION.
 *----------------------------------------------------------------*
       FILE-CONTROL.
      *
      *  ---> Arquivo de DESVIOS DE DEMANDA (gerado pela IN000001)
           COPY 'SEL-SHFR.CPY'         REPLACING ==::== BY == -FDH ==.
      *
      *  ---> Arquivo de ITENS PARADOS (gerado pela IN000001)
           COPY 'SEL-NMVR.CPY'         REPLACING ==::== BY == -FDM ==.
      *
      *  ---> Arquivo de SCORE DE RISCO (gerado pela IN000003)
           COPY 'SEL-RSKR.CPY'         REPLACING ==::== BY == -FDK ==.
      *
      *  ---> Arquivo de SAIDA - ALERTAS PRIORIZADOS
           COPY 'SEL-ALRR.CPY'         REPLACING ==::== BY == -FDA ==.
      *
      *  ---> Arquivo de SORT (ordena por prioridade / score)
           SELECT  SRT-ALERTA          ASSIGN TO 'SRT-ALERTA.TMP'
                   FILE STATUS         IS FS-ALR-SRT.
      *
 *================================================================*
       DATA                            DIVISION.
 *================================================================*
       FILE                            SECTION.
 *----------------------------------------------------------------*
       FD  ARQ-SHIFT                   VALUE OF FILE-ID IS 'SHIFT'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-SHIFT-FDH.
       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -FDH ==.
      *
       FD  ARQ-NONMOV                  VALUE OF FILE-ID IS 'NONMOV'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-NONMOV-FDM.
       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -FDM ==.
      *
       FD  ARQ-RISK                    VALUE OF FILE-ID IS 'RISK'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-RISK-FDK.
       COPY 'FD-RSKR.CPY'              REPLACING ==::== BY == -FDK ==.
      *
       FD  ARQ-ALERT                   VALUE OF FILE-ID IS 'ALERT'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-ALERT-FDA.
       COPY 'FD-ALRR.CPY'              REPLACING ==::== BY == -FDA ==.
      *
      *----------------------------------------------------------------*
      *    ARQUIVO DE SORT - UM REGISTRO POR ALERTA JA NUMERADO,
      *    ORDENADO POR PRIORIDADE ASCENDENTE E SCORE DECRESCENTE
      *----------------------------------------------------------------*
       SD  SRT-ALERTA.
       01  REG-SRTA.
           03  SRTA-PRIORIDADE         PIC  X(11).
           03  SRTA-SCORE              PIC  9(03)V99.
           03  SRTA-ALERT-ID           PIC  X(14).
           03  SRTA-ITEM-ID            PIC  X(10).
           03  SRTA-LOCATION-ID        PIC  X(08).
           03  SRTA-CATEGORIA          PIC  X(14).
           03  SRTA-TITULO             PIC  X(40).
      *
      *----------------------------------------------------------------*
       WORKING-STORAGE                 SECTION.
      *----------------------------------------------------------------*
      *
       77  FILLER                      PIC  X(032)         VALUE
           'III  WORKING STORAGE SECTION  III'.
      *
       77  WSS-FIM-SHIFT                PIC  X(001)         VALUE 'N'.
           88 FIM-SHIFT                        VALUE 'S'.
       77  WSS-FIM-NONMOV               PIC  X(001)         VALUE 'N'.
           88 FIM-NONMOV                       VALUE 'S'.
       77  WSS-FIM-RISK                 PIC  X(001)         VALUE 'N'.
           88 FIM-RISK                         VALUE 'S'.
       77  WSS-FIM-SORT                 PIC  X(001)         VALUE 'N'.
           88 FIM-SORT                         VALUE 'S'.
       77  WSS-ACHOU-DUPLICADO          PIC  X(001)         VALUE 'N'.
           88 ACHOU-DUPLICADO                  VALUE 'Y'.
      *
      *----------------------------------------------------------------*
      *    STATUS DOS ARQUIVOS
      *----------------------------------------------------------------*
       01  WSS-AUXILIARES.
           03  FS-SHIFT                PIC  X(002)         VALUE SPACES.
           03  FS-NONMOV               PIC  X(002)         VALUE SPACES.
           03  FS-RISK                 PIC  X(002)         VALUE SPACES.
           03  FS-ALERT                PIC  X(002)         VALUE SPACES.
           03  FS-ALR-SRT              PIC  X(002)         VALUE SPACES.
           03  FILLER                   PIC  X(002)         VALUE SPACES.
      *
      *  ---> Copias de trabalho dos registros de entrada
       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -WSH ==.
       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -WSM ==.
       COPY 'FD-RSKR.CPY'              REPLACING ==::== BY == -WSK ==.
      *
      *----------------------------------------------------------------*
      *    TABELA DE CHAVES JA EMITIDAS (ITEM/LOCAL/CATEGORIA) PARA
      *    ELIMINAR DUPLICIDADE ENTRE AS TRES FONTES DE ALERTA
      *----------------------------------------------------------------*
       01  WSS-TAB-DUPLICADOS.
           03  WSS-QTD-DUPLICADOS       PIC  9(005) COMP    VALUE ZEROS.
           03  WSS-DUP-OCOR              OCCURS 6000 TIMES
                                        INDEXED BY IX-DUP.
               05  DUP-CHAVE-TBD.
                   07  DUP-ITEM-ID-TBD       PIC  X(10).
                   07  DUP-LOCATION-ID-TBD   PIC  X(08).
                   07  DUP-CATEGORIA-TBD     PIC  X(14).
               05  DUP-CHAVE-TBD-R      REDEFINES DUP-CHAVE-TBD
                                        PIC  X(032).
           03  FILLER                    PIC  X(005).
      *
      *----------------------------------------------------------------*
      *    AREA DO ALERTA CANDIDATO CORRENTE (ANTES DA GRAVACAO)
      *----------------------------------------------------------------*
       01  WSS-CANDIDATO.
           03  WSS-CND-CHAVE.
               05  WSS-CND-ITEM-ID      PIC  X(10)          VALUE SPACES.
               05  WSS-CND-LOCATION-ID  PIC  X(08)          VALUE SPACES.
               05  WSS-CND-CATEGORIA    PIC  X(14)          VALUE SPACES.
           03  WSS-CND-CHAVE-R         REDEFINES WSS-CND-CHAVE
                                       PIC  X(032).
           03  WSS-CND-PRIORIDADE       PIC  X(11)          VALUE SPACES.
           03  WSS-CND-TITULO           PIC  X(40)          VALUE SPACES.
           03  WSS-CND-SCORE            PIC  9(03)V99  COMP VALUE ZEROS.
           03  FILLER                   PIC  X(005)          VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *    NUMERADOR SEQUENCIAL DO ALERTA (ORDEM DE GERACAO)
      *----------------------------------------------------------------*
       01  WSS-CALC-NUMERACAO.
           03  WSS-PROX-ALERT-ID        PIC  9(005) COMP    VALUE ZEROS.
           03  WSS-ALERT-ID-EDIT        PIC  9(005)         VALUE ZEROS.
      *    ---> VISAO ALFA DO BUFFER DE EDICAO, USADA SO NO DISPLAY DE
      *         CONFERENCIA SOB A CHAVE UPSI-0
           03  WSS-ALERT-ID-EDIT-R     REDEFINES
                                       WSS-ALERT-ID-EDIT   PIC  X(005).
           03  WSS-ALERT-ID-COMPLETO.
               05  FILLER               PIC  X(004)         VALUE 'ALT-'.
               05  WSS-ALERT-ID-NUM     PIC  9(005).
               05  FILLER               PIC  X(005)         VALUE SPACES.
      *
      *----------------------------------------------------------------*
       01  WSS-CONTADORES.
           03  CTR-TOTAL-ALERTAS        PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-P1                   PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-P2                   PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-P3                   PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-P4                   PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-P5                   PIC  9(007) COMP    VALUE ZEROS.
           03  FILLER                   PIC  9(007) COMP    VALUE ZEROS.
      *
       01  FILLER                      PIC  X(032)         VALUE
           'FFF  FIM DA WORKING-STORAGE  FFF'.
      *
      *----------------------------------------------------------------*
       LINKAGE                         SECTION.
 *----------------------------------------------------------------*
       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == LKS ==.
      *
       01  LKS-CONTADORES.
           03  LKS-TOTAL-ALERTAS        PIC  9(007).
           03  LKS-P1                   PIC  9(007).
           03  LKS-P2                   PIC  9(007).
           03  LKS-P3                   PIC  9(007).
           03  LKS-P4                   PIC  9(007).
           03  LKS-P5                   PIC  9(007).
           03  FILLER                   PIC  9(007).
      *
 *================================================================*
       PROCEDURE                       DIVISION USING LKS-PARM
                                                       LKS-CONTADORES.
 *================================================================*
       RT-PRINCIPAL                    SECTION.
      *  ---> Processamento principal
      *----------------------------------------------------------------*
      *
           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
      *
           PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
      *
           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
      *
       RT-PRINCIPALX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-INICIALIZAR                  SECTION.
      *  ---> Inicializa areas e abre os arquivos de entrada e saida
      *----------------------------------------------------------------*
      *
           INITIALIZE WSS-AUXILIARES
                      WSS-CONTADORES
                      WSS-TAB-DUPLICADOS.
      *
           MOVE '00'                   TO LKS-RETORNO.
      *
           OPEN INPUT  ARQ-SHIFT ARQ-NONMOV ARQ-RISK.
           IF FS-SHIFT EQUAL ZEROS AND FS-NONMOV EQUAL ZEROS
                                   AND FS-RISK   EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVOS DE ORIGEM DOS ALERTAS'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR    THRU RT-FINALIZARX
           END-IF.
      *
           OPEN OUTPUT ARQ-ALERT.
           IF FS-ALERT                  EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                 TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO ALERT'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR    THRU RT-FINALIZARX
           END-IF.
      *
       RT-INICIALIZARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-PROCESSAR                     SECTION.
      *  ---> Gera, deduplica, numera e ordena os alertas
      *----------------------------------------------------------------*
      *
           SORT SRT-ALERTA
                ASCENDING KEY  SRTA-PRIORIDADE
                DESCENDING KEY SRTA-SCORE
                INPUT PROCEDURE  IS RT-INPUT-SORT
                OUTPUT PROCEDURE IS RT-OUTPUT-SORT.
      *
           CLOSE ARQ-SHIFT ARQ-NONMOV ARQ-RISK ARQ-ALERT.
      *
           MOVE CTR-TOTAL-ALERTAS        TO LKS-TOTAL-ALERTAS.
           MOVE CTR-P1                   TO LKS-P1.
           MOVE CTR-P2                   TO LKS-P2.
           MOVE CTR-P3                   TO LKS-P3.
           MOVE CTR-P4                   TO LKS-P4.
           MOVE CTR-P5                   TO LKS-P5.
      *
       RT-PROCESSARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-INPUT-SORT                    SECTION.
      *  ---> Alimenta o SORT com as tres fontes, na ordem exigida:
      *       desvio de demanda, item parado e risco geral
      *----------------------------------------------------------------*
      *
           PERFORM RT-GERAR-DESVIO      THRU RT-GERAR-DESVIOX.
      *
           PERFORM RT-GERAR-PARADO      THRU RT-GERAR-PARADOX.
      *
           PERFORM RT-GERAR-RISCO       THRU RT-GERAR-RISCOX.
      *
       RT-INPUT-SORTX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GERAR-DESVIO                  SECTION.
      *  ---> Fonte 1 - ALERTAS DE DESVIO DE DEMANDA
      *----------------------------------------------------------------*
      *
           PERFORM RT-TRATAR-1-DESVIO   THRU RT-TRATAR-1-DESVIOX
                     UNTIL FIM-SHIFT.
      *
       RT-GERAR-DESVIOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TRATAR-1-DESVIO                SECTION.
      *  ---> Corpo do loop - le SHIFT e monta o alerta de desvio
      *----------------------------------------------------------------*
      *
           READ ARQ-SHIFT
                INTO REG-SHIFT-WSH
              AT END
                 MOVE 'S'             TO WSS-FIM-SHIFT
           END-READ.
      *
           IF NOT FIM-SHIFT
           AND SHF-SHIFT-DETECTED-WSH EQUAL 'Y'
           AND SHF-CONFIDENCE-WSH     NOT LESS 50
              MOVE SPACES              TO WSS-CND-TITULO
              MOVE SHF-ITEM-ID-WSH     TO WSS-CND-ITEM-ID
              MOVE SHF-LOCATION-ID-WSH TO WSS-CND-LOCATION-ID
              MOVE 'DEMAND-SHIFT'      TO WSS-CND-CATEGORIA
              MOVE SHF-CONFIDENCE-WSH  TO WSS-CND-SCORE
              PERFORM RT-CALC-PRIORIDADE
                                     THRU RT-CALC-PRIORIDADEX
              IF SHF-DIRECTION-WSH     EQUAL 'INCREASE'
                 STRING 'DEMAND SURGE - ' SHF-ITEM-ID-WSH
                         DELIMITED BY SIZE INTO WSS-CND-TITULO
              ELSE
                 STRING 'DEMAND DROP - ' SHF-ITEM-ID-WSH
                         DELIMITED BY SIZE INTO WSS-CND-TITULO
              END-IF
              PERFORM RT-VERIFICAR-E-GRAVAR
                                     THRU RT-VERIFICAR-E-GRAVARX
           END-IF.
      *
       RT-TRATAR-1-DESVIOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GERAR-PARADO                  SECTION.
      *  ---> Fonte 2 - ALERTAS DE ITEM PARADO
      *----------------------------------------------------------------*
      *
           PERFORM RT-TRATAR-1-PARADO   THRU RT-TRATAR-1-PARADOX
                     UNTIL FIM-NONMOV.
      *
       RT-GERAR-PARADOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TRATAR-1-PARADO                SECTION.
      *  ---> Corpo do loop - le NONMOV e monta o alerta de estoque
      *----------------------------------------------------------------*
      *
           READ ARQ-NONMOV
                INTO REG-NONMOV-WSM
              AT END
                 MOVE 'S'             TO WSS-FIM-NONMOV
           END-READ.
      *
           IF NOT FIM-NONMOV
           AND NMV-RISK-SCORE-WSM     NOT LESS 40
           AND NMV-CURRENT-INV-WSM    GREATER ZEROS
              MOVE SPACES              TO WSS-CND-TITULO
              MOVE NMV-ITEM-ID-WSM     TO WSS-CND-ITEM-ID
              MOVE NMV-LOCATION-ID-WSM TO WSS-CND-LOCATION-ID
              MOVE 'INVENTORY-RISK'    TO WSS-CND-CATEGORIA
              MOVE NMV-RISK-SCORE-WSM  TO WSS-CND-SCORE
              EVALUATE NMV-CATEGORY-WSM
                 WHEN 'DEAD-STOCK'
                    MOVE 'P1-CRITICAL' TO WSS-CND-PRIORIDADE
                    STRING 'DEAD STOCK - ' NMV-ITEM-ID-WSM
                            DELIMITED BY SIZE INTO WSS-CND-TITULO
                 WHEN 'NON-MOVING'
                    MOVE 'P2-HIGH'      TO WSS-CND-PRIORIDADE
                    STRING 'NON-MOVING INVENTORY - ' NMV-ITEM-ID-WSM
                            DELIMITED BY SIZE INTO WSS-CND-TITULO
                 WHEN OTHER
                    MOVE 'P3-MEDIUM'    TO WSS-CND-PRIORIDADE
                    STRING 'SLOW-MOVING INVENTORY - ' NMV-ITEM-ID-WSM
                            DELIMITED BY SIZE INTO WSS-CND-TITULO
              END-EVALUATE
              PERFORM RT-VERIFICAR-E-GRAVAR
                                     THRU RT-VERIFICAR-E-GRAVARX
           END-IF.
      *
       RT-TRATAR-1-PARADOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GERAR-RISCO                   SECTION.
      *  ---> Fonte 3 - ALERTAS DE RISCO GERAL (score >= 50)
      *----------------------------------------------------------------*
      *
           PERFORM RT-TRATAR-1-RISCO    THRU RT-TRATAR-1-RISCOX
                     UNTIL FIM-RISK.
      *
       RT-GERAR-RISCOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TRATAR-1-RISCO                 SECTION.
      *  ---> Corpo do loop - le RISK e monta o alerta de risco geral
      *----------------------------------------------------------------*
      *
           READ ARQ-RISK
                INTO REG-RISK-WSK
              AT END
                 MOVE 'S'             TO WSS-FIM-RISK
           END-READ.
      *
           IF NOT FIM-RISK
           AND RSK-OVERALL-WSK        NOT LESS 50
              MOVE SPACES              TO WSS-CND-TITULO
              MOVE RSK-ITEM-ID-WSK     TO WSS-CND-ITEM-ID
              MOVE RSK-LOCATION-ID-WSK TO WSS-CND-LOCATION-ID
              MOVE 'INVENTORY-RISK'    TO WSS-CND-CATEGORIA
              MOVE RSK-OVERALL-WSK     TO WSS-CND-SCORE
              PERFORM RT-CALC-PRIORIDADE
                                     THRU RT-CALC-PRIORIDADEX
              EVALUATE RSK-PRIMARY-FACTOR-WSK
                 WHEN 'DEMAND-SHIFT'
                    STRING 'DEMAND SHIFT RISK - ' RSK-ITEM-ID-WSK
                            DELIMITED BY SIZE INTO WSS-CND-TITULO
                 WHEN 'NON-MOVING'
                    STRING 'NON-MOVING RISK - ' RSK-ITEM-ID-WSK
                            DELIMITED BY SIZE INTO WSS-CND-TITULO
                 WHEN 'SHELF-LIFE'
                    STRING 'SHELF-LIFE RISK - ' RSK-ITEM-ID-WSK
                            DELIMITED BY SIZE INTO WSS-CND-TITULO
                 WHEN 'LIFECYCLE'
                    STRING 'LIFECYCLE RISK - ' RSK-ITEM-ID-WSK
                            DELIMITED BY SIZE INTO WSS-CND-TITULO
                 WHEN OTHER
                    STRING 'INVENTORY POSITION RISK - ' RSK-ITEM-ID-WSK
                            DELIMITED BY SIZE INTO WSS-CND-TITULO
              END-EVALUATE
              PERFORM RT-VERIFICAR-E-GRAVAR
                                     THRU RT-VERIFICAR-E-GRAVARX
           END-IF.
      *
       RT-TRATAR-1-RISCOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-PRIORIDADE                SECTION.
      *  ---> Prioridade padrao pelo score (BUSINESS RULES U5) - usada
      *       pelos alertas de desvio e de risco geral
      *----------------------------------------------------------------*
      *
           EVALUATE TRUE
              WHEN WSS-CND-SCORE          NOT LESS 80
                 MOVE 'P1-CRITICAL'       TO WSS-CND-PRIORIDADE
              WHEN WSS-CND-SCORE          NOT LESS 60
                 MOVE 'P2-HIGH'           TO WSS-CND-PRIORIDADE
              WHEN WSS-CND-SCORE          NOT LESS 40
                 MOVE 'P3-MEDIUM'         TO WSS-CND-PRIORIDADE
              WHEN WSS-CND-SCORE          NOT LESS 20
                 MOVE 'P4-LOW'            TO WSS-CND-PRIORIDADE
              WHEN OTHER
                 MOVE 'P5-INFO'           TO WSS-CND-PRIORIDADE
           END-EVALUATE.
      *
       RT-CALC-PRIORIDADEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-VERIFICAR-E-GRAVAR             SECTION.
      *  ---> Verifica se a chave ITEM/LOCAL/CATEGORIA ja foi emitida;
      *       se nao, registra na tabela, numera e libera para o SORT
      *----------------------------------------------------------------*
      *
           PERFORM RT-PROCURAR-DUPLICADO THRU RT-PROCURAR-DUPLICADOX.
      *
           IF ACHOU-DUPLICADO
              CONTINUE
           ELSE
              ADD 1                       TO WSS-QTD-DUPLICADOS
              MOVE WSS-CND-ITEM-ID         TO
                   DUP-ITEM-ID-TBD (WSS-QTD-DUPLICADOS)
              MOVE WSS-CND-LOCATION-ID     TO
                   DUP-LOCATION-ID-TBD (WSS-QTD-DUPLICADOS)
              MOVE WSS-CND-CATEGORIA       TO
                   DUP-CATEGORIA-TBD (WSS-QTD-DUPLICADOS)
      *
              ADD 1                       TO WSS-PROX-ALERT-ID
              MOVE WSS-PROX-ALERT-ID       TO WSS-ALERT-ID-NUM
      *
              MOVE WSS-CND-PRIORIDADE      TO SRTA-PRIORIDADE
              MOVE WSS-CND-SCORE           TO SRTA-SCORE
              MOVE WSS-ALERT-ID-COMPLETO   TO SRTA-ALERT-ID
              MOVE WSS-CND-ITEM-ID         TO SRTA-ITEM-ID
              MOVE WSS-CND-LOCATION-ID     TO SRTA-LOCATION-ID
              MOVE WSS-CND-CATEGORIA       TO SRTA-CATEGORIA
              MOVE WSS-CND-TITULO          TO SRTA-TITULO
      *
              RELEASE REG-SRTA
      *
              ADD 1                       TO CTR-TOTAL-ALERTAS
              EVALUATE WSS-CND-PRIORIDADE
                 WHEN 'P1-CRITICAL'
                    ADD 1                  TO CTR-P1
                 WHEN 'P2-HIGH'
                    ADD 1                  TO CTR-P2
                 WHEN 'P3-MEDIUM'
                    ADD 1                  TO CTR-P3
                 WHEN 'P4-LOW'
                    ADD 1                  TO CTR-P4
                 WHEN OTHER
                    ADD 1                  TO CTR-P5
              END-EVALUATE
           END-IF.
      *
       RT-VERIFICAR-E-GRAVARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-PROCURAR-DUPLICADO              SECTION.
      *  ---> Busca sequencial na tabela de chaves ja emitidas (a
      *       tabela nao esta ordenada - a ordem e a de geracao)
      *----------------------------------------------------------------*
      *
           MOVE 'N'                        TO WSS-ACHOU-DUPLICADO.
      *
           IF WSS-QTD-DUPLICADOS            EQUAL ZEROS
              GO TO RT-PROCURAR-DUPLICADOX
           END-IF.
      *
           PERFORM RT-COMPARAR-1-DUPLICADO THRU RT-COMPARAR-1-DUPLICADOX
                     VARYING IX-DUP     FROM 1 BY 1
                     UNTIL IX-DUP       GREATER WSS-QTD-DUPLICADOS
                        OR ACHOU-DUPLICADO.
      *
       RT-PROCURAR-DUPLICADOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-COMPARAR-1-DUPLICADO             SECTION.
      *  ---> Corpo do loop - compara a chave TBD (IX-DUP) contra o
      *       alerta corrente
      *----------------------------------------------------------------*
      *
           IF DUP-ITEM-ID-TBD (IX-DUP)     EQUAL WSS-CND-ITEM-ID
           AND DUP-LOCATION-ID-TBD (IX-DUP) EQUAL WSS-CND-LOCATION-ID
           AND DUP-CATEGORIA-TBD (IX-DUP)  EQUAL WSS-CND-CATEGORIA
              MOVE 'Y'                     TO WSS-ACHOU-DUPLICADO
           END-IF.
      *
       RT-COMPARAR-1-DUPLICADOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-OUTPUT-SORT                     SECTION.
      *  ---> Devolve os alertas ja ordenados por prioridade / score
      *       e grava o arquivo final de alertas
      *----------------------------------------------------------------*
      *
           PERFORM RT-RETORNAR-SORT      THRU RT-RETORNAR-SORTX.
      *
           PERFORM RT-TRATAR-1-ALERTA    THRU RT-TRATAR-1-ALERTAX
                     UNTIL FIM-SORT.
      *
       RT-OUTPUT-SORTX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TRATAR-1-ALERTA                  SECTION.
      *  ---> Corpo do loop - grava o alerta corrente e devolve o
      *       proximo registro do SORT
      *----------------------------------------------------------------*
      *
           PERFORM RT-GRAVAR-ALERTA   THRU RT-GRAVAR-ALERTAX.
           PERFORM RT-RETORNAR-SORT   THRU RT-RETORNAR-SORTX.
      *
       RT-TRATAR-1-ALERTAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-RETORNAR-SORT                    SECTION.
      *  ---> Devolve um registro ordenado do SORT
      *----------------------------------------------------------------*
      *
           RETURN SRT-ALERTA               INTO REG-SRTA
              AT END
                 MOVE 'S'                   TO WSS-FIM-SORT
           END-RETURN.
      *
       RT-RETORNAR-SORTX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GRAVAR-ALERTA                     SECTION.
      *  ---> Monta e grava um registro do arquivo final de alertas
      *----------------------------------------------------------------*
      *
           MOVE SRTA-ALERT-ID               TO ALR-ALERT-ID-FDA.
           MOVE SRTA-ITEM-ID                TO ALR-ITEM-ID-FDA.
           MOVE SRTA-LOCATION-ID            TO ALR-LOCATION-ID-FDA.
           MOVE SRTA-PRIORIDADE             TO ALR-PRIORITY-FDA.
           MOVE SRTA-CATEGORIA              TO ALR-CATEGORY-FDA.
           MOVE SRTA-TITULO                 TO ALR-TITLE-FDA.
           MOVE SRTA-SCORE                  TO ALR-RISK-SCORE-FDA.
      *
           WRITE REG-ALERT-FDA.
           IF FS-ALERT                      EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                     TO LKS-RETORNO
              MOVE 'ERRO GRAVANDO ARQ-ALERT'
                                           TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR        THRU RT-FINALIZARX
           END-IF.
      *
       RT-GRAVAR-ALERTAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-FINALIZAR                         SECTION.
      *  ---> Encerra o programa, devolvendo o codigo de retorno e a
      *       mensagem (se houver) ao programa chamador via LINKAGE
      *----------------------------------------------------------------*
      *
           GOBACK.
      *
       RT-FINALIZARX.
           EXIT.
