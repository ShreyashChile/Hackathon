 *----------------------------------------------------------------*
 *    FD-RSKR.CPY  -  LAY-OUT DO RESULTADO DE SCORE DE RISCO       *
 *----------------------------------------------------------------*
 01  REG-RISK::==.
     03  RSK-ITEM-ID::==          PIC  X(10).
     03  RSK-LOCATION-ID::==      PIC  X(08).
     03  RSK-OVERALL::==          PIC  9(03)V99.
     03  RSK-LEVEL::==            PIC  X(08).
     03  RSK-DEMAND-SCORE::==     PIC  9(03)V99.
     03  RSK-NONMOVE-SCORE::==    PIC  9(03)V99.
     03  RSK-SHELF-SCORE::==      PIC  9(03)V99.
     03  RSK-LIFECYCLE-SCORE::==  PIC  9(03)V99.
     03  RSK-INVENTORY-SCORE::==  PIC  9(03)V99.
     03  RSK-PRIMARY-FACTOR::==   PIC  X(12).
     03  RSK-ON-HAND::==          PIC  9(07).
     03  RSK-ALERT-FLAGS::==      PIC  X(07).
     03  RSK-ALERT-FLAGS-R::==    REDEFINES RSK-ALERT-FLAGS::==.
         05  RSK-FLAG-SURGE::==   PIC  X(01).
         05  RSK-FLAG-DROP::==    PIC  X(01).
         05  RSK-FLAG-DEAD::==    PIC  X(01).
         05  RSK-FLAG-SLOW::==    PIC  X(01).
         05  RSK-FLAG-SHELF::==   PIC  X(01).
         05  RSK-FLAG-OVER::==    PIC  X(01).
         05  RSK-FLAG-UNDER::==   PIC  X(01).
     03  FILLER                  PIC  X(08).
