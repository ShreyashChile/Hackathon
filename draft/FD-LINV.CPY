 *----------------------------------------------------------------*
 *    FD-LINV.CPY  -  EXTRATO DE TRABALHO - ULTIMO SALDO POR       *
 *    ITEM / LOCAL, GERADO PELA IN000001 PARA USO DA IN000003      *
 *----------------------------------------------------------------*
 01  REG-LATINV::==.
     03  LIV-ITEM-ID::==          PIC  X(10).
     03  LIV-LOCATION-ID::==      PIC  X(08).
     03  LIV-WEEK-ENDING::==      PIC  9(08).
     03  LIV-ON-HAND-QTY::==      PIC  9(07).
     03  FILLER                  PIC  X(02).
