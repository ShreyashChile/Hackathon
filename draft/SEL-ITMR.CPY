 *----------------------------------------------------------------*
 *  ---> Arquivo mestre de ITENS (SKU)
      SELECT ARQ-ITEM              ASSIGN TO ITEM
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-ITEM.
