 *----------------------------------------------------------------*
 *  ---> Arquivo de POSICAO SEMANAL DE ESTOQUE
      SELECT ARQ-INVENTORY          ASSIGN TO INVENTORY
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-INVENTORY.
