 *----------------------------------------------------------------*
 *    FD-FCTR.CPY  -  LAY-OUT DA PREVISAO SEMANAL DE VENDAS        *
 *    LIDO NA INTEGRA MAS NAO CONSUMIDO PELAS REGRAS U1-U6         *
 *----------------------------------------------------------------*
 01  REG-FORECAST::==.
     03  FCT-WEEK-ENDING::==      PIC  9(08).
     03  FCT-ITEM-ID::==          PIC  X(10).
     03  FCT-LOCATION-ID::==      PIC  X(08).
     03  FCT-FORECAST-QTY::==     PIC  9(07).
     03  FILLER                  PIC  X(02).
