 *----------------------------------------------------------------*
 *  ---> Arquivo mestre de LOCAIS (locations)
      SELECT ARQ-LOCATION           ASSIGN TO LOCATION
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-LOCATION.
