 *----------------------------------------------------------------*
 *    FD-INVR.CPY  -  LAY-OUT DA POSICAO SEMANAL DE ESTOQUE        *
 *----------------------------------------------------------------*
 01  REG-INVENTORY::==.
     03  INV-WEEK-ENDING::==      PIC  9(08).
     03  INV-ITEM-ID::==          PIC  X(10).
     03  INV-LOCATION-ID::==      PIC  X(08).
     03  INV-ON-HAND-QTY::==      PIC  9(07).
     03  FILLER                  PIC  X(02).
