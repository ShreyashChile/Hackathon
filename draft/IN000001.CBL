 *================================================================*
       IDENTIFICATION                  DIVISION.
 *================================================================*
       PROGRAM-ID.                     IN000001.
       AUTHOR.                         AmarildoMB.
       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
       DATE-WRITTEN.                   14 FEB 1991.
       DATE-COMPILED.
       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
 *----------------------------------------------------------------*
      *REMARKS.
      *     *----------------------------------------------------------*
      *     *#NOME     : IN000001 ---> DETECTOR DE DESVIO DE DEMANDA   *
      *     *            E ITENS PARADOS (NAO MOVIMENTADOS)           *
      *     *----------------------------------------------------------*
      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
      *     *----------------------------------------------------------*
      *     *#ANALISTA : AMARILDO MBORGES                              *
      *     *----------------------------------------------------------*
      *     *#FUNCAO   : LER O HISTORICO SEMANAL DE VENDAS, QUEBRAR    *
      *     *            POR ITEM/LOCAL E APLICAR OS DETECTORES        *
      *     *            CUSUM, MEDIA MOVEL, Z-SCORE E MUDANCA DE      *
      *     *            TENDENCIA PARA GRAVAR O DESVIO DE DEMANDA.    *
      *     *            NA MESMA PASSADA, CARREGA O ESTOQUE SEMANAL   *
      *     *            E CLASSIFICA OS ITENS PARADOS (NAO-MOVIMENTO),*
      *     *            GRAVANDO TAMBEM O EXTRATO DE ULTIMO SALDO     *
      *     *            POR ITEM/LOCAL PARA USO DA IN000003.          *
      *     *----------------------------------------------------------*
      *     * HISTORICO DE ALTERACOES                                  *
      *     *----------------------------------------------------------*
      *     * 14.02.1991  AMB  PRJ-1102  VERSAO INICIAL - CUSUM E MM.  *
      *     * 03.06.1991  AMB  PRJ-1140  INCLUIDO DETECTOR Z-SCORE.    *
      *     * 22.10.1991  AMB  PRJ-1177  INCLUIDA MUDANCA DE TENDENCIA.*
      *     * 09.03.1992  JCS  PRJ-1215  CORRIGIDO CALCULO DO DESVIO   *
      *     *             PADRAO AMOSTRAL DA JANELA CUSUM.             *
      *     * 17.08.1992  JCS  PRJ-1244  INCLUIDA FASE DE ITENS PARADOS*
      *     *             (NAO-MOVIMENTO) NA MESMA PASSADA DE VENDAS.  *
      *     * 05.01.1993  AMB  PRJ-1281  GRAVACAO DO EXTRATO DE ULTIMO *
      *     *             SALDO POR ITEM/LOCAL (ARQUIVO LATINV).       *
      *     * 11.11.1993  JCS  PRJ-1320  AJUSTE NO CALCULO DE DIAS     *
      *     *             CORRIDOS DESDE A ULTIMA MOVIMENTACAO.        *
      *     * 30.03.1994  AMB  PRJ-1349  CAP DE 260 SEMANAS NA TABELA  *
      *     *             DE SERIE HISTORICA POR ITEM/LOCAL.           *
      *     * 19.09.1995  JCS  PRJ-1388  TEXTO DE ACAO RECOMENDADA     *
      *     *             REVISADO CONFORME NORMA DE ESTOQUE 04/95.    *
      *     * 14.02.1996  AMB  PRJ-1417  CORRECAO CONTAGEM DE SEMANAS  *
      *     *             COM VENDA NA SEGMENTACAO DE ORIGEM.          *
      *     * 08.07.1997  JCS  PRJ-1462  RETORNO DE TOTAIS DE CONTROLE *
      *     *             PARA O PROGRAMA PRINCIPAL VIA LINKAGE.       *
      *     * 21.01.1998  AMB  PRJ-1499  AJUSTE PARA ANO 2000 - DATAS  *
      *     *             DE 8 DIGITOS EM TODAS AS COMPARACOES.        *
      *     * 30.11.1999  JCS  PRJ-1533  REVISAO GERAL Y2K - TESTE DE  *
      *     *             VIRADA DE SECULO NAS ROTINAS DE DATA.        *
      *     * 09.05.2001  AMB  PRJ-1598  DESDOBRADOS OS LOOPS DE       *
      *     *             CALCULO (BASELINE, CUSUM, MEDIA MOVEL,       *
      *     *             Z-SCORE, TENDENCIA E RAIZ) EM PARAGRAFOS      *
      *     *             PROPRIOS, CONFORME NOVO PADRAO DA CASA.       *
      *     *----------------------------------------------------------*
 *================================================================*
       ENVIRONMENT                     DIVISION.
 *================================================================*
       CONFIGURATION                   SECTION.
 *----------------------------------------------------------------*
       SPECIAL-NAMES.
           C01                         IS TOP-OF-FORM
           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
                                       OFF STATUS IS SW-RODOU-NORMAL.
 *----------------------------------------------------------------*
       INPUT-OUTPUT                    SECTION.
 *----------------------------------------------------------------*
       FILE-CONTROL.
      *
      *  ---> Arquivo VENDAS (historico semanal)
           COPY 'SEL-SLSR.CPY'         REPLACING ==::== BY == -FDS ==.
      *
      *  ---> Arquivo ESTOQUE (posicao semanal)
           COPY 'SEL-INVR.CPY'         REPLACING ==::== BY == -FDN ==.
      *
      *  ---> Arquivo ITEM (mestre)
           COPY 'SEL-ITMR.CPY'         REPLACING ==::== BY == -FDI ==.
      *
      *  ---> Arquivo DESVIO DE DEMANDA (saida)
           COPY 'SEL-SHFR.CPY'         REPLACING ==::== BY == -FDH ==.
      *
      *  ---> Arquivo ITENS PARADOS (saida)
           COPY 'SEL-NMVR.CPY'         REPLACING ==::== BY == -FDM ==.
      *
      *  ---> Arquivo EXTRATO ULTIMO SALDO (saida de trabalho)
           COPY 'SEL-LINV.CPY'         REPLACING ==::== BY == -FDV ==.
      *
      *  ---> Arquivo PREVISAO DE VENDAS (lido na integra, nao usado
      *       pelas regras U1/U2 - mantido em sincronia com o job)
           COPY 'SEL-FCTR.CPY'         REPLACING ==::== BY == -FDF ==.
      *
 *================================================================*
       DATA                            DIVISION.
 *================================================================*
       FILE                            SECTION.
 *----------------------------------------------------------------*
       FD  ARQ-SALES                   VALUE OF FILE-ID IS 'SALES'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-SALES-FDS.
       COPY 'FD-SLSR.CPY'              REPLACING ==::== BY == -FDS ==.
      *
       FD  ARQ-INVENTORY               VALUE OF FILE-ID IS 'INVENTORY'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-INVENTORY-FDN.
       COPY 'FD-INVR.CPY'              REPLACING ==::== BY == -FDN ==.
      *
       FD  ARQ-ITEM                    VALUE OF FILE-ID IS 'ITEM'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-ITEM-FDI.
       COPY 'FD-ITMR.CPY'              REPLACING ==::== BY == -FDI ==.
      *
       FD  ARQ-SHIFT                   VALUE OF FILE-ID IS 'SHIFT'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-SHIFT-FDH.
       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -FDH ==.
      *
       FD  ARQ-NONMOV                  VALUE OF FILE-ID IS 'NONMOV'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-NONMOV-FDM.
       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -FDM ==.
      *
       FD  ARQ-FORECAST                VALUE OF FILE-ID IS 'FORECAST'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-FORECAST-FDF.
       COPY 'FD-FCTR.CPY'              REPLACING ==::== BY == -FDF ==.
      *
       FD  ARQ-LATINV                  VALUE OF FILE-ID IS 'LATINV'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-LATINV-FDV.
       COPY 'FD-LINV.CPY'              REPLACING ==::== BY == -FDV ==.
      *
 *----------------------------------------------------------------*
       WORKING-STORAGE                 SECTION.
 *----------------------------------------------------------------*
       77  FILLER                      PIC  X(032)         VALUE
           'III  WORKING STORAGE SECTION III'.
      *
       77  WSS-FIM-VENDAS              PIC  X(001)         VALUE 'N'.
           88 FIM-VENDAS                       VALUE 'S'.
       77  WSS-FIM-ESTOQUE             PIC  X(001)         VALUE 'N'.
           88 FIM-ESTOQUE                      VALUE 'S'.
       77  WSS-FIM-FORECAST            PIC  X(001)         VALUE 'N'.
           88 FIM-FORECAST                      VALUE 'S'.
       77  WSS-QTD-SERIE               PIC  9(003) COMP    VALUE ZEROS.
       77  WSS-IND-SEMANA              PIC  9(003) COMP    VALUE ZEROS.
       77  WSS-QTD-COMB                PIC  9(007) COMP    VALUE ZEROS.
       77  WSS-QTD-DESVIOS             PIC  9(007) COMP    VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    VARIAVEIS - FILE STATUS
      *----------------------------------------------------------------*
       01  WSS-AUXILIARES.
           03  FS-SALES                PIC  X(002)         VALUE SPACES.
           03  FS-INVENTORY            PIC  X(002)         VALUE SPACES.
           03  FS-ITEM                 PIC  X(002)         VALUE SPACES.
           03  FS-SHIFT                PIC  X(002)         VALUE SPACES.
           03  FS-NONMOV               PIC  X(002)         VALUE SPACES.
           03  FS-LATINV               PIC  X(002)         VALUE SPACES.
           03  FS-FORECAST             PIC  X(002)         VALUE SPACES.
           03  FILLER                   PIC  X(002)         VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *    AREA DE ARQUIVOS NA WORKING
      *----------------------------------------------------------------*
      *  ---> VENDAS
       COPY 'FD-SLSR.CPY'              REPLACING ==::== BY == -WSS ==.
      *
      *  ---> ESTOQUE
       COPY 'FD-INVR.CPY'              REPLACING ==::== BY == -WSN ==.
      *
      *  ---> DESVIO
       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -WSH ==.
      *
      *  ---> NAO-MOVIMENTO
       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -WSM ==.
      *
      *  ---> EXTRATO ULTIMO SALDO
       COPY 'FD-LINV.CPY'              REPLACING ==::== BY == -WSV ==.
      *
      *  ---> PREVISAO DE VENDAS (area de leitura, descartada apos ler)
       COPY 'FD-FCTR.CPY'              REPLACING ==::== BY == -WSF ==.
      *
      *----------------------------------------------------------------*
      *    TABELA DE ITENS EM MEMORIA (MESTRE, ATE 999 SKU)
      *----------------------------------------------------------------*
       01  WSS-TAB-ITEM.
           03  WSS-QTD-ITEM            PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-ITEM-OCOR           OCCURS 999 TIMES
                                       ASCENDING KEY IS ITM-ITEM-ID-TBI
                                       INDEXED BY IX-ITEM.
               05  ITM-ITEM-ID-TBI          PIC  X(10).
               05  ITM-CATEGORY-TBI         PIC  X(10).
               05  ITM-SHELF-LIFE-DAYS-TBI  PIC  9(05).
               05  ITM-OBSOLETE-DATE-TBI    PIC  9(08).
      *
      *----------------------------------------------------------------*
      *    TABELA DA SERIE SEMANAL DO ITEM/LOCAL CORRENTE
      *    (CAP DE 260 SEMANAS - CERCA DE 5 ANOS DE HISTORICO)
      *----------------------------------------------------------------*
       01  WSS-TAB-SERIE.
           03  WSS-SERIE-OCOR          OCCURS 260 TIMES
                                       INDEXED BY IX-SEM.
               05  WSS-SEM-DATA        PIC  9(008)         VALUE ZEROS.
               05  WSS-SEM-QTD         PIC  9(007)         VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    CHAVE ITEM/LOCAL CORRENTE E ANTERIOR (QUEBRA DE CONTROLE)
      *----------------------------------------------------------------*
       01  WSS-CHAVE-ATUAL.
           03  WSS-CHV-ITEM            PIC  X(010)         VALUE SPACES.
           03  WSS-CHV-LOCAL           PIC  X(008)         VALUE SPACES.
      *
       01  WSS-CHAVE-ANTERIOR.
           03  WSS-CHV-ITEM-ANT        PIC  X(010)         VALUE SPACES.
           03  WSS-CHV-LOCAL-ANT       PIC  X(008)         VALUE SPACES.
      *
       01  WSS-CHAVE-ATUAL-R          REDEFINES WSS-CHAVE-ATUAL.
           03  WSS-CHV-COMPOSTA        PIC  X(018).
      *
      *----------------------------------------------------------------*
      *    DATA DE ANALISE (MAIOR SLS-WEEK-ENDING LIDO) E ULTIMA
      *    SEMANA DE ESTOQUE (MAIOR INV-WEEK-ENDING LIDO)
      *----------------------------------------------------------------*
       01  WSS-DATAS.
           03  WSS-DT-ANALISE          PIC  9(008)         VALUE ZEROS.
           03  WSS-DT-ANALISE-R       REDEFINES WSS-DT-ANALISE.
               05  WSS-DTA-ANO         PIC  9(004).
               05  WSS-DTA-MES         PIC  9(002).
               05  WSS-DTA-DIA         PIC  9(002).
           03  WSS-DT-ESTOQUE          PIC  9(008)         VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    ACUMULADORES DA SERIE - MEDIAS, DESVIOS E SINALIZADORES
      *----------------------------------------------------------------*
       01  WSS-CALC-SERIE.
           03  WSS-N                   PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-P                   PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-B                   PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-M                   PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-SPLIT-M             PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-INICIO              PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-SOMA                PIC S9(009)V99   COMP VALUE ZEROS.
           03  WSS-MEDIA-BASE          PIC S9(007)V99   COMP VALUE ZEROS.
           03  WSS-MEDIA-ATUAL         PIC S9(007)V99   COMP VALUE ZEROS.
           03  WSS-MAGNITUDE           PIC S9(005)V99   COMP VALUE ZEROS.
           03  WSS-MEDIA-CUSUM         PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-DESVIO-CUSUM        PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-SOMA-QUAD           PIC S9(011)V9999 COMP VALUE ZEROS.
           03  WSS-Z-I                 PIC S9(005)V9999 COMP VALUE ZEROS.
           03  WSS-C-MAIS              PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-C-MENOS             PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-C-MAIS-MAX          PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-C-MENOS-MIN         PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-SIG-CUSUM           PIC  X(001)         VALUE 'N'.
           03  WSS-SIG-MA              PIC  X(001)         VALUE 'N'.
           03  WSS-SIG-Z               PIC  X(001)         VALUE 'N'.
           03  WSS-SIG-TREND           PIC  X(001)         VALUE 'N'.
           03  WSS-QTD-SINAIS          PIC  9(001) COMP    VALUE ZEROS.
           03  WSS-MEDIA-GERAL         PIC S9(007)V99   COMP VALUE ZEROS.
           03  WSS-DESVIO-GERAL        PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-MEDIA-CURTA         PIC S9(007)V99   COMP VALUE ZEROS.
           03  WSS-PCT-MA              PIC S9(005)V9999 COMP VALUE ZEROS.
           03  WSS-B1                  PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-B2                  PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-SOMA-X              PIC S9(009)V9999 COMP VALUE ZEROS.
           03  WSS-SOMA-Y              PIC S9(011)V9999 COMP VALUE ZEROS.
           03  WSS-SOMA-XY             PIC S9(013)V9999 COMP VALUE ZEROS.
           03  WSS-SOMA-XX             PIC S9(011)V9999 COMP VALUE ZEROS.
           03  WSS-ANOM-Z-ULT4         PIC  9(001) COMP    VALUE ZEROS.
           03  WSS-Z-ULT4-SOMA         PIC S9(005)V9999 COMP VALUE ZEROS.
           03  WSS-MAG-ABS             PIC  9(005)V99   COMP VALUE ZEROS.
           03  WSS-DIF-B               PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-ABS-B1              PIC  9(007)V9999 COMP VALUE ZEROS.
           03  WSS-ABS-DIF             PIC  9(007)V9999 COMP VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    REGRESSAO LINEAR SIMPLES (MINIMOS QUADRADOS) SOBRE UM
      *    TRECHO DA SERIE - USADA NA COMPARACAO DE TENDENCIA
      *----------------------------------------------------------------*
       01  WSS-CALC-SLOPE.
           03  WSS-SLOPE-INI           PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-SLOPE-QTD           PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-SLOPE-IDX           PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-SLOPE-X             PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-SLOPE-DEN           PIC S9(011)V9999 COMP VALUE ZEROS.
           03  WSS-SLOPE-RESULT        PIC S9(007)V9999 COMP VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    RAIZ QUADRADA POR APROXIMACAO DE NEWTON (SEM FUNCAO
      *    INTRINSECA) - USADA NO CALCULO DO DESVIO PADRAO AMOSTRAL
      *----------------------------------------------------------------*
       01  WSS-CALC-RAIZ.
           03  WSS-RAIZ-X              PIC S9(009)V9999 COMP VALUE ZEROS.
           03  WSS-RAIZ-G              PIC S9(009)V9999 COMP VALUE ZEROS.
           03  WSS-RAIZ-RESULT         PIC S9(009)V9999 COMP VALUE ZEROS.
           03  WSS-RAIZ-ITER           PIC  9(002) COMP    VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    MEDIA / DESVIO PADRAO AMOSTRAL SOBRE UMA JANELA DA SERIE
      *----------------------------------------------------------------*
       01  WSS-CALC-JANELA.
           03  WSS-JAN-LIMITE          PIC  9(003) COMP    VALUE ZEROS.
           03  WSS-JAN-MEDIA           PIC S9(007)V9999 COMP VALUE ZEROS.
           03  WSS-JAN-DESVIO          PIC S9(007)V9999 COMP VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    ACUMULADORES DE NAO-MOVIMENTO PARA O ITEM/LOCAL CORRENTE
      *----------------------------------------------------------------*
       01  WSS-CALC-PARADO.
           03  WSS-ULT-MOVTO           PIC  9(008)         VALUE ZEROS.
           03  WSS-ULT-MOVTO-R        REDEFINES WSS-ULT-MOVTO.
               05  WSS-UMV-ANO         PIC  9(004).
               05  WSS-UMV-MES         PIC  9(002).
               05  WSS-UMV-DIA         PIC  9(002).
           03  WSS-DIAS-PARADO         PIC  9(004) COMP    VALUE ZEROS.
           03  WSS-TOTAL-VENDIDO       PIC  9(009) COMP    VALUE ZEROS.
           03  WSS-SALDO-ATUAL         PIC  9(007) COMP    VALUE ZEROS.
           03  WSS-SCORE-PARADO        PIC  9(003) COMP    VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    CONTROLE DE POSICIONAMENTO NO ARQUIVO INVENTORY (LOCKSTEP)
      *----------------------------------------------------------------*
       01  WSS-CALC-INVENTARIO.
           03  WSS-INV-TEM-PEND        PIC  X(001)         VALUE 'N'.
           03  WSS-INV-QUEBROU         PIC  X(001)         VALUE 'N'.
               88 INV-QUEBROU                  VALUE 'Y'.
      *
      *----------------------------------------------------------------*
      *    DADOS DO ITEM CORRENTE (DEFAULT QUANDO NAO CADASTRADO)
      *----------------------------------------------------------------*
       01  WSS-ITEM-ATUAL.
           03  WSS-ITEM-ACHOU          PIC  X(001)         VALUE 'N'.
           03  WSS-ITEM-CATEGORIA      PIC  X(010)         VALUE SPACES.
           03  WSS-ITEM-SHELF-DIAS     PIC  9(005) COMP    VALUE ZEROS.
           03  WSS-ITEM-OBSOLETO       PIC  9(008)         VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    ROTINA DE DATA JULIANA (CONTAGEM DE DIAS CORRIDOS)
      *----------------------------------------------------------------*
       01  WSS-CALC-JULIANO.
           03  WSS-JUL-ANO             PIC  9(004) COMP    VALUE ZEROS.
           03  WSS-JUL-MES             PIC  9(002) COMP    VALUE ZEROS.
           03  WSS-JUL-DIA             PIC  9(002) COMP    VALUE ZEROS.
           03  WSS-JUL-A               PIC S9(005) COMP    VALUE ZEROS.
           03  WSS-JUL-Y               PIC S9(007) COMP    VALUE ZEROS.
           03  WSS-JUL-M               PIC S9(005) COMP    VALUE ZEROS.
           03  WSS-JUL-YOE             PIC S9(007) COMP    VALUE ZEROS.
           03  WSS-JUL-DOY             PIC S9(007) COMP    VALUE ZEROS.
           03  WSS-JUL-DOE             PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-RESULT          PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-DT-ANALISE      PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-DT-MOVTO        PIC S9(009) COMP    VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    TOTAIS DE CONTROLE DEVOLVIDOS PARA O PROGRAMA PRINCIPAL
      *----------------------------------------------------------------*
       01  WSS-CONTADORES.
           03  CTR-COMBINACOES         PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-DESVIOS             PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-ATIVO               PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-SLOW                PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-NONMOV              PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-DEAD                PIC  9(007) COMP    VALUE ZEROS.
           03  FILLER                  PIC  9(007) COMP    VALUE ZEROS.
      *
       01  FILLER                      PIC  X(032)         VALUE
           'FFF  FIM DA WORKING-STORAGE  FFF'.
      *
      *----------------------------------------------------------------*
       LINKAGE                         SECTION.
 *----------------------------------------------------------------*
       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == LKS ==.
      *
       01  LKS-CONTADORES.
           03  LKS-COMBINACOES         PIC  9(007).
           03  LKS-DESVIOS             PIC  9(007).
           03  LKS-ATIVO               PIC  9(007).
           03  LKS-SLOW                PIC  9(007).
           03  LKS-NONMOV              PIC  9(007).
           03  LKS-DEAD                PIC  9(007).
           03  LKS-DT-ANALISE          PIC  9(008).
           03  FILLER                  PIC  9(007).
      *
 *================================================================*
       PROCEDURE                       DIVISION USING LKS-PARM
                                                       LKS-CONTADORES.
 *================================================================*
       RT-PRINCIPAL                    SECTION.
      *  ---> Processamento principal
      *----------------------------------------------------------------*
      *
           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
      *
           PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
      *
           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
      *
       RT-PRINCIPALX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-INICIALIZAR                  SECTION.
      *  ---> Inicializa areas, abre arquivos e carrega tabelas
      *----------------------------------------------------------------*
      *
           INITIALIZE WSS-AUXILIARES
                      WSS-CONTADORES
                      WSS-CHAVE-ANTERIOR.
      *
           MOVE '00'                   TO LKS-RETORNO.
      *
           PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
      *
           PERFORM RT-CARREGAR-ITEM    THRU RT-CARREGAR-ITEMX.
      *
           PERFORM RT-CARREGAR-FORECAST
                                       THRU RT-CARREGAR-FORECASTX.
      *
           PERFORM RT-ACHAR-DT-ANALISE THRU RT-ACHAR-DT-ANALISEX.
      *
           PERFORM RT-CARREGAR-ESTOQUE THRU RT-CARREGAR-ESTOQUEX.
      *
       RT-INICIALIZARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-ABRIR-ARQUIVOS               SECTION.
      *  ---> Abertura dos arquivos do fluxo
      *----------------------------------------------------------------*
      *
           OPEN INPUT  ARQ-SALES.
           IF FS-SALES                 EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO SALES'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN INPUT  ARQ-INVENTORY.
           IF FS-INVENTORY             EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO INVENTORY'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN INPUT  ARQ-ITEM.
           IF FS-ITEM                  EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO ITEM'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN OUTPUT ARQ-SHIFT.
           IF FS-SHIFT                 EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO SHIFT'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN OUTPUT ARQ-NONMOV.
           IF FS-NONMOV                EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO NONMOV'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN OUTPUT ARQ-LATINV.
           IF FS-LATINV                EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO LATINV'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN INPUT  ARQ-FORECAST.
           IF FS-FORECAST               EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO FORECAST'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
       RT-ABRIR-ARQUIVOSX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CARREGAR-ITEM                SECTION.
      *  ---> Carrega mestre de itens em memoria (SEARCH ALL por chave)
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                  TO WSS-QTD-ITEM.
      *
           PERFORM RT-LER-1-ITEM       THRU RT-LER-1-ITEMX
                     UNTIL FS-ITEM     EQUAL '10'.
      *
           CLOSE ARQ-ITEM.
      *
       RT-CARREGAR-ITEMX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-1-ITEM                    SECTION.
      *  ---> Corpo do loop acima - le um registro de ITEM e
      *       acumula na tabela em memoria
      *----------------------------------------------------------------*
      *
           READ ARQ-ITEM
              AT END
                 MOVE '10'          TO FS-ITEM
              NOT AT END
                 ADD 1              TO WSS-QTD-ITEM
                 SET IX-ITEM        TO WSS-QTD-ITEM
                 MOVE ITM-ITEM-ID-FDI
                                    TO ITM-ITEM-ID-TBI (IX-ITEM)
                 MOVE ITM-CATEGORY-FDI
                                    TO ITM-CATEGORY-TBI (IX-ITEM)
                 MOVE ITM-SHELF-LIFE-DAYS-FDI
                                 TO ITM-SHELF-LIFE-DAYS-TBI (IX-ITEM)
                 MOVE ITM-OBSOLETE-DATE-FDI
                                    TO ITM-OBSOLETE-DATE-TBI (IX-ITEM)
           END-READ.
      *
       RT-LER-1-ITEMX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CARREGAR-FORECAST             SECTION.
      *  ---> Le o arquivo FORECAST na integra e o fecha em seguida;
      *       03.10.2002  JCS  PRJ-1618 - O JOB PRECISA CONSUMIR O
      *       ARQUIVO DE PREVISAO ATE O FIM PARA MANTER O PASSO COM
      *       O RESTANTE DO CICLO SEMANAL, MAS AS REGRAS U1/U2 NAO
      *       USAM O CONTEUDO PREVISTO - LEITURA E DESCARTE.
      *----------------------------------------------------------------*
      *
           PERFORM RT-LER-1-FORECAST   THRU RT-LER-1-FORECASTX
                     UNTIL FIM-FORECAST.
      *
           CLOSE ARQ-FORECAST.
      *
       RT-CARREGAR-FORECASTX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-1-FORECAST                 SECTION.
      *  ---> Corpo do loop acima - le um registro de FORECAST e o
      *       descarta (arquivo lido na integra, nao consumido)
      *----------------------------------------------------------------*
      *
           READ ARQ-FORECAST INTO REG-FORECAST-WSF
              AT END
                 MOVE 'S'           TO WSS-FIM-FORECAST
              NOT AT END
                 CONTINUE
           END-READ.
      *
       RT-LER-1-FORECASTX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-ACHAR-DT-ANALISE             SECTION.
      *  ---> Varre o arquivo SALES uma vez so para achar a maior
      *       semana (data de analise); reabre o arquivo em seguida
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                  TO WSS-DT-ANALISE.
      *
           PERFORM RT-LER-1-SALES-DAN  THRU RT-LER-1-SALES-DANX
                     UNTIL FS-SALES    EQUAL '10'.
      *
           CLOSE ARQ-SALES.
           MOVE SPACES                 TO FS-SALES.
           OPEN INPUT ARQ-SALES.
      *
       RT-ACHAR-DT-ANALISEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-1-SALES-DAN                SECTION.
      *  ---> Corpo do loop acima - le um registro de SALES so
      *       para achar a maior semana
      *----------------------------------------------------------------*
      *
           READ ARQ-SALES
              AT END
                 MOVE '10'          TO FS-SALES
              NOT AT END
                 IF SLS-WEEK-ENDING-FDS GREATER WSS-DT-ANALISE
                    MOVE SLS-WEEK-ENDING-FDS
                                    TO WSS-DT-ANALISE
                 END-IF
           END-READ.
      *
       RT-LER-1-SALES-DANX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CARREGAR-ESTOQUE             SECTION.
      *  ---> Varre o arquivo INVENTORY para achar a ultima semana de
      *       saldo (INV-WEEK-ENDING); reabre o arquivo em seguida
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                  TO WSS-DT-ESTOQUE.
      *
           PERFORM RT-LER-1-INVENTORY  THRU RT-LER-1-INVENTORYX
                     UNTIL FS-INVENTORY EQUAL '10'.
      *
           CLOSE ARQ-INVENTORY.
           MOVE SPACES                 TO FS-INVENTORY.
           OPEN INPUT ARQ-INVENTORY.
      *
       RT-CARREGAR-ESTOQUEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-1-INVENTORY                SECTION.
      *  ---> Corpo do loop acima - le um registro de INVENTORY so
      *       para achar a ultima semana de saldo
      *----------------------------------------------------------------*
      *
           READ ARQ-INVENTORY
              AT END
                 MOVE '10'          TO FS-INVENTORY
              NOT AT END
                 IF INV-WEEK-ENDING-FDN GREATER WSS-DT-ESTOQUE
                    MOVE INV-WEEK-ENDING-FDN
                                    TO WSS-DT-ESTOQUE
                 END-IF
           END-READ.
      *
       RT-LER-1-INVENTORYX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-PROCESSAR                    SECTION.
      *  ---> Le SALES ate o fim, quebrando por ITEM/LOCAL
      *----------------------------------------------------------------*
      *
           PERFORM RT-LER-VENDAS       THRU RT-LER-VENDASX.
      *
           PERFORM RT-TRATAR-VENDA     THRU RT-TRATAR-VENDAX
                     UNTIL FIM-VENDAS.
      *
      *  ---> Fecha a ultima combinacao pendente na tabela
           IF WSS-QTD-SERIE            GREATER ZEROS
              PERFORM RT-TRATAR-QUEBRA-IL
                                       THRU RT-TRATAR-QUEBRA-ILX
           END-IF.
      *
           PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
      *
       RT-PROCESSARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-VENDAS                   SECTION.
      *  ---> Leitura sequencial do arquivo SALES
      *----------------------------------------------------------------*
      *
           READ ARQ-SALES
                INTO REG-SALES-WSS
              AT END
                 MOVE 'S'               TO WSS-FIM-VENDAS
           END-READ.
      *
           IF FS-SALES                 EQUAL ZEROS OR '10'
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO NA LEITURA DO ARQUIVO SALES'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
       RT-LER-VENDASX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TRATAR-VENDA                 SECTION.
      *  ---> Detecta quebra de ITEM/LOCAL e alimenta a serie corrente
      *----------------------------------------------------------------*
      *
           MOVE SLS-ITEM-ID-WSS        TO WSS-CHV-ITEM.
           MOVE SLS-LOCATION-ID-WSS    TO WSS-CHV-LOCAL.
      *
           IF WSS-QTD-SERIE            GREATER ZEROS
           AND (WSS-CHV-ITEM           NOT EQUAL WSS-CHV-ITEM-ANT
            OR  WSS-CHV-LOCAL          NOT EQUAL WSS-CHV-LOCAL-ANT)
              PERFORM RT-TRATAR-QUEBRA-IL
                                       THRU RT-TRATAR-QUEBRA-ILX
           END-IF.
      *
           MOVE WSS-CHV-ITEM           TO WSS-CHV-ITEM-ANT.
           MOVE WSS-CHV-LOCAL          TO WSS-CHV-LOCAL-ANT.
      *
           IF WSS-QTD-SERIE            LESS 260
              ADD 1                    TO WSS-QTD-SERIE
              SET IX-SEM               TO WSS-QTD-SERIE
              MOVE SLS-WEEK-ENDING-WSS TO WSS-SEM-DATA (IX-SEM)
              MOVE SLS-QTY-SOLD-WSS    TO WSS-SEM-QTD (IX-SEM)
           END-IF.
      *
           PERFORM RT-LER-VENDAS       THRU RT-LER-VENDASX.
      *
       RT-TRATAR-VENDAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TRATAR-QUEBRA-IL              SECTION.
      *  ---> Fecha a combinacao ITEM/LOCAL corrente: aplica os
      *       detectores de desvio (U1) e a classificacao de item
      *       parado (U2), gravando os dois arquivos de resultado
      *----------------------------------------------------------------*
      *
           MOVE WSS-CHV-ITEM-ANT       TO SHF-ITEM-ID-WSH.
           MOVE WSS-CHV-LOCAL-ANT      TO SHF-LOCATION-ID-WSH.
           MOVE WSS-CHV-ITEM-ANT       TO NMV-ITEM-ID-WSM.
           MOVE WSS-CHV-LOCAL-ANT      TO NMV-LOCATION-ID-WSM.
      *
           MOVE WSS-QTD-SERIE          TO WSS-N.
           ADD 1                       TO CTR-COMBINACOES.
      *
           INITIALIZE WSS-CALC-SERIE.
      *
           IF WSS-N                    LESS 12
              PERFORM RT-SEM-DESVIO    THRU RT-SEM-DESVIOX
           ELSE
              PERFORM RT-CALC-BASELINE THRU RT-CALC-BASELINEX
              PERFORM RT-CALC-CUSUM   THRU RT-CALC-CUSUMX
              PERFORM RT-CALC-MA      THRU RT-CALC-MAX
              PERFORM RT-CALC-ZSCORE  THRU RT-CALC-ZSCOREX
              IF WSS-N                 NOT LESS 24
                 PERFORM RT-CALC-TENDENCIA
                                       THRU RT-CALC-TENDENCIAX
              ELSE
                 MOVE 'N'              TO WSS-SIG-TREND
              END-IF
              PERFORM RT-CALC-RESUMO-DESVIO
                                       THRU RT-CALC-RESUMO-DESVIOX
           END-IF.
      *
           IF SHF-SHIFT-DETECTED-WSH    EQUAL 'Y'
              ADD 1                    TO CTR-DESVIOS
           END-IF.
      *
           PERFORM RT-GRAVAR-DESVIO    THRU RT-GRAVAR-DESVIOX.
      *
           PERFORM RT-POSICIONA-ESTOQUE
                                       THRU RT-POSICIONA-ESTOQUEX.
      *
           PERFORM RT-CALC-NAO-MOVIMENTA
                                       THRU RT-CALC-NAO-MOVIMENTAX.
      *
           PERFORM RT-GRAVAR-NAO-MOVIMENTA
                                       THRU RT-GRAVAR-NAO-MOVIMENTAX.
      *
           PERFORM RT-GRAVAR-LATINV    THRU RT-GRAVAR-LATINVX.
      *
           MOVE ZEROS                  TO WSS-QTD-SERIE.
      *
       RT-TRATAR-QUEBRA-ILX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-SEM-DESVIO                   SECTION.
      *  ---> Serie curta demais (N < 12) - nao ha deteccao possivel
      *----------------------------------------------------------------*
      *
           MOVE 'N'                    TO SHF-SHIFT-DETECTED-WSH
                                          WSS-SIG-CUSUM
                                          WSS-SIG-MA
                                          WSS-SIG-Z
                                          WSS-SIG-TREND.
           MOVE SPACES                 TO SHF-SHIFT-TYPE-WSH.
           MOVE 'STABLE'               TO SHF-DIRECTION-WSH.
           MOVE ZEROS                  TO WSS-MAGNITUDE
                                          WSS-MEDIA-BASE
                                          WSS-MEDIA-ATUAL.
           MOVE ZEROS                  TO SHF-MAGNITUDE-WSH
                                          SHF-CONFIDENCE-WSH
                                          SHF-BASELINE-DEMAND-WSH
                                          SHF-CURRENT-DEMAND-WSH.
      *
       RT-SEM-DESVIOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-BASELINE                SECTION.
      *  ---> Periodo base P = min(12,N/2); demanda base e atual
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-P               = WSS-N / 2.
           IF WSS-P                    GREATER 12
              MOVE 12                  TO WSS-P
           END-IF.
      *
           MOVE ZEROS                  TO WSS-SOMA.
           IF WSS-P                    GREATER ZEROS
              PERFORM RT-ACUM-1-SEMANA THRU RT-ACUM-1-SEMANAX
                        VARYING IX-SEM FROM 1 BY 1
                        UNTIL IX-SEM   GREATER WSS-P
              COMPUTE WSS-MEDIA-BASE ROUNDED
                                       = WSS-SOMA / WSS-P
           ELSE
              MOVE ZEROS               TO WSS-MEDIA-BASE
           END-IF.
      *
      *  ---> Media dos ultimos 4 valores da serie (ou menos se N<4)
           MOVE 4                      TO WSS-M.
           IF WSS-M                    GREATER WSS-N
              MOVE WSS-N               TO WSS-M
           END-IF.
           COMPUTE WSS-INICIO          = WSS-N - WSS-M + 1.
           MOVE ZEROS                  TO WSS-SOMA.
           PERFORM RT-ACUM-1-SEMANA    THRU RT-ACUM-1-SEMANAX
                     VARYING IX-SEM    FROM WSS-INICIO BY 1
                     UNTIL IX-SEM      GREATER WSS-N.
           COMPUTE WSS-MEDIA-ATUAL ROUNDED
                                       = WSS-SOMA / WSS-M.
      *
      *  ---> Magnitude percentual do desvio frente a base
           IF WSS-MEDIA-BASE           GREATER ZEROS
              COMPUTE WSS-MAGNITUDE ROUNDED =
                 (WSS-MEDIA-ATUAL - WSS-MEDIA-BASE)
                                 / WSS-MEDIA-BASE * 100
           ELSE
              IF WSS-MEDIA-ATUAL       GREATER ZEROS
                 MOVE 100              TO WSS-MAGNITUDE
              ELSE
                 MOVE ZEROS            TO WSS-MAGNITUDE
              END-IF
           END-IF.
      *
           MOVE WSS-MEDIA-BASE         TO SHF-BASELINE-DEMAND-WSH.
           MOVE WSS-MEDIA-ATUAL        TO SHF-CURRENT-DEMAND-WSH.
           MOVE WSS-MAGNITUDE          TO SHF-MAGNITUDE-WSH.
      *
       RT-CALC-BASELINEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-RAIZ                    SECTION.
      *  ---> Raiz quadrada de WSS-RAIZ-X por aproximacao de Newton
      *       (a casa nao tem FUNCTION intrinseca disponivel)
      *----------------------------------------------------------------*
      *
           IF WSS-RAIZ-X                NOT GREATER ZEROS
              MOVE ZEROS                TO WSS-RAIZ-RESULT
           ELSE
              COMPUTE WSS-RAIZ-G        = WSS-RAIZ-X / 2 + 1
              PERFORM RT-CALC-RAIZ-PASSO THRU RT-CALC-RAIZ-PASSOX
                        VARYING WSS-RAIZ-ITER FROM 1 BY 1
                        UNTIL WSS-RAIZ-ITER GREATER 20
              MOVE WSS-RAIZ-G           TO WSS-RAIZ-RESULT
           END-IF.
      *
       RT-CALC-RAIZX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-RAIZ-PASSO                SECTION.
      *  ---> Um passo da aproximacao de Newton para a raiz
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-RAIZ-G  ROUNDED =
              (WSS-RAIZ-G + WSS-RAIZ-X / WSS-RAIZ-G) / 2.
      *
       RT-CALC-RAIZ-PASSOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-MEDIA-DESVIO             SECTION.
      *  ---> Media e desvio padrao amostral de S(1..WSS-JAN-LIMITE)
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                  TO WSS-SOMA.
           PERFORM RT-ACUM-1-SEMANA    THRU RT-ACUM-1-SEMANAX
                     VARYING IX-SEM    FROM 1 BY 1
                     UNTIL IX-SEM      GREATER WSS-JAN-LIMITE.
           COMPUTE WSS-JAN-MEDIA ROUNDED
                                       = WSS-SOMA / WSS-JAN-LIMITE.
      *
           MOVE ZEROS                  TO WSS-SOMA-QUAD.
           PERFORM RT-CALC-1-QUAD      THRU RT-CALC-1-QUADX
                     VARYING IX-SEM    FROM 1 BY 1
                     UNTIL IX-SEM      GREATER WSS-JAN-LIMITE.
      *
           IF WSS-JAN-LIMITE           GREATER 1
              COMPUTE WSS-RAIZ-X       =
                 WSS-SOMA-QUAD / (WSS-JAN-LIMITE - 1)
              PERFORM RT-CALC-RAIZ     THRU RT-CALC-RAIZX
              MOVE WSS-RAIZ-RESULT     TO WSS-JAN-DESVIO
           ELSE
              MOVE ZEROS               TO WSS-JAN-DESVIO
           END-IF.
      *
       RT-CALC-MEDIA-DESVIOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-ACUM-1-SEMANA                  SECTION.
      *  ---> Corpo do loop de soma da semana IX-SEM em WSS-SOMA,
      *       reaproveitado por baseline / media-desvio / janela
      *----------------------------------------------------------------*
      *
           ADD WSS-SEM-QTD (IX-SEM)     TO WSS-SOMA.
      *
       RT-ACUM-1-SEMANAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-1-QUAD                    SECTION.
      *  ---> Corpo do loop de soma dos quadrados dos desvios
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-SOMA-QUAD         =
              WSS-SOMA-QUAD +
              (WSS-SEM-QTD (IX-SEM) - WSS-JAN-MEDIA) *
              (WSS-SEM-QTD (IX-SEM) - WSS-JAN-MEDIA).
      *
       RT-CALC-1-QUADX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-CUSUM                    SECTION.
      *  ---> Deteccao CUSUM sobre a janela B = max(N/2,12)
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-B                = WSS-N / 2.
           IF WSS-B                    LESS 12
              MOVE 12                  TO WSS-B
           END-IF.
      *
           MOVE WSS-B                  TO WSS-JAN-LIMITE.
           PERFORM RT-CALC-MEDIA-DESVIO THRU RT-CALC-MEDIA-DESVIOX.
           MOVE WSS-JAN-MEDIA          TO WSS-MEDIA-CUSUM.
           MOVE WSS-JAN-DESVIO         TO WSS-DESVIO-CUSUM.
      *
           IF WSS-DESVIO-CUSUM         EQUAL ZEROS
              MOVE 'N'                 TO WSS-SIG-CUSUM
           ELSE
              MOVE ZEROS               TO WSS-C-MAIS  WSS-C-MENOS
                                          WSS-C-MAIS-MAX
                                          WSS-C-MENOS-MIN
              PERFORM RT-CALC-CUSUM-PASSO
                                       THRU RT-CALC-CUSUM-PASSOX
                        VARYING IX-SEM FROM 2 BY 1
                        UNTIL IX-SEM   GREATER WSS-N
              IF WSS-C-MAIS-MAX  GREATER (2.0 * WSS-DESVIO-CUSUM)
              OR WSS-C-MENOS-MIN LESS ((-2.0) * WSS-DESVIO-CUSUM)
                 MOVE 'Y'              TO WSS-SIG-CUSUM
              ELSE
                 MOVE 'N'              TO WSS-SIG-CUSUM
              END-IF
           END-IF.
      *
       RT-CALC-CUSUMX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-CUSUM-PASSO               SECTION.
      *  ---> Um passo da soma acumulada padronizada (CUSUM)
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-Z-I              =
              (WSS-SEM-QTD (IX-SEM) - WSS-MEDIA-CUSUM)
                                       / WSS-DESVIO-CUSUM.
      *
           COMPUTE WSS-C-MAIS           = WSS-C-MAIS + WSS-Z-I - 0.5.
           IF WSS-C-MAIS                LESS ZEROS
              MOVE ZEROS                TO WSS-C-MAIS
           END-IF.
      *
           COMPUTE WSS-C-MENOS          = WSS-C-MENOS + WSS-Z-I + 0.5.
           IF WSS-C-MENOS               GREATER ZEROS
              MOVE ZEROS                TO WSS-C-MENOS
           END-IF.
      *
           IF WSS-C-MAIS                GREATER WSS-C-MAIS-MAX
              MOVE WSS-C-MAIS           TO WSS-C-MAIS-MAX
           END-IF.
           IF WSS-C-MENOS                LESS WSS-C-MENOS-MIN
              MOVE WSS-C-MENOS           TO WSS-C-MENOS-MIN
           END-IF.
      *
       RT-CALC-CUSUM-PASSOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-MA                        SECTION.
      *  ---> Cruzamento de medias moveis (curta 4 semanas / base)
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                   TO WSS-MEDIA-CURTA.
           MOVE WSS-N                   TO WSS-M.
           IF WSS-M                     GREATER 3
              MOVE 3                    TO WSS-M
           END-IF.
           COMPUTE WSS-INICIO           = WSS-N - WSS-M + 1.
           PERFORM RT-CALC-MA-JANELA    THRU RT-CALC-MA-JANELAX
                     VARYING IX-SEM     FROM WSS-INICIO BY 1
                     UNTIL IX-SEM       GREATER WSS-N.
           IF WSS-M                     GREATER ZEROS
              COMPUTE WSS-MEDIA-CURTA ROUNDED
                                       = WSS-MEDIA-CURTA / WSS-M
           END-IF.
      *
           IF WSS-MEDIA-BASE            GREATER ZEROS
           AND WSS-MEDIA-CURTA          GREATER ZEROS
              COMPUTE WSS-PCT-MA ROUNDED =
                 (WSS-MEDIA-CURTA - WSS-MEDIA-BASE) / WSS-MEDIA-BASE
           ELSE
              MOVE ZEROS                TO WSS-PCT-MA
           END-IF.
      *
           IF WSS-PCT-MA                GREATER 0.25
           OR WSS-PCT-MA                LESS (-0.25)
              MOVE 'Y'                  TO WSS-SIG-MA
           ELSE
              MOVE 'N'                  TO WSS-SIG-MA
           END-IF.
      *
       RT-CALC-MAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-MA-JANELA                 SECTION.
      *  ---> Media movel de ate 4 semanas terminando em IX-SEM,
      *       acumulada em WSS-MEDIA-CURTA para tirar a media dos
      *       ultimos 3 pontos da media movel
      *----------------------------------------------------------------*
      *
           MOVE 4                       TO WSS-SPLIT-M.
           IF WSS-SPLIT-M               GREATER IX-SEM
              MOVE IX-SEM               TO WSS-SPLIT-M
           END-IF.
           COMPUTE WSS-JAN-LIMITE       = IX-SEM - WSS-SPLIT-M + 1.
      *
           MOVE ZEROS                   TO WSS-SOMA.
           PERFORM RT-ACUM-1-JANELA     THRU RT-ACUM-1-JANELAX
                     VARYING WSS-IND-SEMANA FROM WSS-JAN-LIMITE BY 1
                     UNTIL WSS-IND-SEMANA GREATER IX-SEM.
           COMPUTE WSS-MEDIA-CURTA      =
              WSS-MEDIA-CURTA + (WSS-SOMA / WSS-SPLIT-M).
      *
       RT-CALC-MA-JANELAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-ACUM-1-JANELA                  SECTION.
      *  ---> Corpo do loop de soma da janela curta de medias moveis
      *----------------------------------------------------------------*
      *
           ADD WSS-SEM-QTD (WSS-IND-SEMANA) TO WSS-SOMA.
      *
       RT-ACUM-1-JANELAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-ZSCORE                    SECTION.
      *  ---> Anomalia por escore-Z sobre a serie inteira S(1..N)
      *----------------------------------------------------------------*
      *
           MOVE WSS-N                   TO WSS-JAN-LIMITE.
           PERFORM RT-CALC-MEDIA-DESVIO THRU RT-CALC-MEDIA-DESVIOX.
           MOVE WSS-JAN-MEDIA            TO WSS-MEDIA-GERAL.
           MOVE WSS-JAN-DESVIO           TO WSS-DESVIO-GERAL.
           MOVE ZEROS                    TO WSS-ANOM-Z-ULT4
                                            WSS-Z-ULT4-SOMA.
      *
           IF WSS-DESVIO-GERAL           EQUAL ZEROS
              MOVE 'N'                   TO WSS-SIG-Z
           ELSE
              MOVE 'N'                   TO WSS-SIG-Z
              COMPUTE WSS-INICIO         = WSS-N - 3.
              IF WSS-INICIO              LESS 1
                 MOVE 1                  TO WSS-INICIO
              END-IF
              PERFORM RT-CALC-ZSCORE-PASSO
                                       THRU RT-CALC-ZSCORE-PASSOX
                        VARYING IX-SEM FROM 1 BY 1
                        UNTIL IX-SEM     GREATER WSS-N
           END-IF.
      *
       RT-CALC-ZSCOREX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-ZSCORE-PASSO              SECTION.
      *  ---> Verifica anomalia na posicao IX-SEM da serie
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-Z-I               =
              (WSS-SEM-QTD (IX-SEM) - WSS-MEDIA-GERAL)
                                        / WSS-DESVIO-GERAL.
      *
           IF WSS-Z-I                    GREATER 2.5
           OR WSS-Z-I                    LESS (-2.5)
              MOVE 'Y'                   TO WSS-SIG-Z
              IF IX-SEM                  NOT LESS WSS-INICIO
                 ADD 1                   TO WSS-ANOM-Z-ULT4
                 ADD WSS-Z-I             TO WSS-Z-ULT4-SOMA
              END-IF
           END-IF.
      *
       RT-CALC-ZSCORE-PASSOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-TENDENCIA                 SECTION.
      *  ---> Mudanca de tendencia - regressao dividida ao meio
      *       (so entra aqui quando WSS-N e maior ou igual a 24)
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-SPLIT-M           = WSS-N / 2.
      *
           MOVE 1                        TO WSS-SLOPE-INI.
           MOVE WSS-SPLIT-M               TO WSS-SLOPE-QTD.
           PERFORM RT-CALC-SLOPE         THRU RT-CALC-SLOPEX.
           MOVE WSS-SLOPE-RESULT          TO WSS-B1.
      *
           COMPUTE WSS-SLOPE-INI          = WSS-SPLIT-M + 1.
           COMPUTE WSS-SLOPE-QTD          = WSS-N - WSS-SPLIT-M.
           PERFORM RT-CALC-SLOPE         THRU RT-CALC-SLOPEX.
           MOVE WSS-SLOPE-RESULT          TO WSS-B2.
      *
           MOVE 'N'                      TO WSS-SIG-TREND.
           IF (WSS-B1 GREATER ZEROS AND WSS-B2 LESS ZEROS)
           OR (WSS-B1 LESS    ZEROS AND WSS-B2 GREATER ZEROS)
              MOVE 'Y'                   TO WSS-SIG-TREND
           ELSE
              IF WSS-B1                  NOT EQUAL ZEROS
                 COMPUTE WSS-DIF-B       = WSS-B2 - WSS-B1
                 IF WSS-B1               LESS ZEROS
                    COMPUTE WSS-ABS-B1   = WSS-B1 * -1
                 ELSE
                    MOVE WSS-B1          TO WSS-ABS-B1
                 END-IF
                 IF WSS-DIF-B            LESS ZEROS
                    COMPUTE WSS-ABS-DIF  = WSS-DIF-B * -1
                 ELSE
                    MOVE WSS-DIF-B       TO WSS-ABS-DIF
                 END-IF
                 IF (WSS-ABS-DIF / WSS-ABS-B1) GREATER 0.5
                    MOVE 'Y'             TO WSS-SIG-TREND
                 END-IF
              END-IF
           END-IF.
      *
       RT-CALC-TENDENCIAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-SLOPE                     SECTION.
      *  ---> Coeficiente angular (minimos quadrados) de WSS-SLOPE-QTD
      *       pontos da serie a partir de WSS-SLOPE-INI, x = 0,1,2...
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                    TO WSS-SOMA-X   WSS-SOMA-Y
                                             WSS-SOMA-XY  WSS-SOMA-XX
                                             WSS-SLOPE-RESULT.
      *
           IF WSS-SLOPE-QTD               LESS 2
              MOVE ZEROS                  TO WSS-SLOPE-RESULT
           ELSE
              PERFORM RT-CALC-SLOPE-PASSO
                                       THRU RT-CALC-SLOPE-PASSOX
                        VARYING WSS-SLOPE-IDX FROM 1 BY 1
                        UNTIL WSS-SLOPE-IDX GREATER WSS-SLOPE-QTD
              COMPUTE WSS-SLOPE-DEN       =
                 (WSS-SLOPE-QTD * WSS-SOMA-XX) -
                 (WSS-SOMA-X * WSS-SOMA-X)
              IF WSS-SLOPE-DEN            EQUAL ZEROS
                 MOVE ZEROS               TO WSS-SLOPE-RESULT
              ELSE
                 COMPUTE WSS-SLOPE-RESULT ROUNDED =
                    ((WSS-SLOPE-QTD * WSS-SOMA-XY) -
                     (WSS-SOMA-X * WSS-SOMA-Y)) / WSS-SLOPE-DEN
              END-IF
           END-IF.
      *
       RT-CALC-SLOPEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-SLOPE-PASSO                SECTION.
      *  ---> Um ponto (x,y) da regressao do trecho corrente
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-IND-SEMANA         =
              WSS-SLOPE-INI + WSS-SLOPE-IDX - 1.
           COMPUTE WSS-SLOPE-X            = WSS-SLOPE-IDX - 1.
      *
           ADD WSS-SLOPE-X                TO WSS-SOMA-X.
           ADD WSS-SEM-QTD (WSS-IND-SEMANA)
                                          TO WSS-SOMA-Y.
           COMPUTE WSS-SOMA-XY            =
              WSS-SOMA-XY +
              (WSS-SLOPE-X * WSS-SEM-QTD (WSS-IND-SEMANA)).
           COMPUTE WSS-SOMA-XX            =
              WSS-SOMA-XX + (WSS-SLOPE-X * WSS-SLOPE-X).
      *
       RT-CALC-SLOPE-PASSOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-RESUMO-DESVIO              SECTION.
      *  ---> Consolida os quatro sinais em desvio/tipo/direcao/
      *       confianca conforme a regra do primeiro sinal que bate
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                     TO WSS-QTD-SINAIS.
           IF WSS-SIG-CUSUM               EQUAL 'Y'
              ADD 1                       TO WSS-QTD-SINAIS
           END-IF.
           IF WSS-SIG-MA                  EQUAL 'Y'
              ADD 1                       TO WSS-QTD-SINAIS
           END-IF.
           IF WSS-SIG-Z                   EQUAL 'Y'
              ADD 1                       TO WSS-QTD-SINAIS
           END-IF.
           IF WSS-SIG-TREND               EQUAL 'Y'
              ADD 1                       TO WSS-QTD-SINAIS
           END-IF.
      *
           IF WSS-MAGNITUDE               LESS ZEROS
              COMPUTE WSS-MAG-ABS         = WSS-MAGNITUDE * -1
           ELSE
              MOVE WSS-MAGNITUDE          TO WSS-MAG-ABS
           END-IF.
      *
           IF WSS-QTD-SINAIS               GREATER ZEROS
              MOVE 'Y'                     TO SHF-SHIFT-DETECTED-WSH
           ELSE
              MOVE 'N'                     TO SHF-SHIFT-DETECTED-WSH
           END-IF.
      *
           EVALUATE TRUE
              WHEN WSS-SIG-CUSUM EQUAL 'Y' AND WSS-MAG-ABS GREATER 25
                 MOVE 'SUSTAINED'          TO SHF-SHIFT-TYPE-WSH
              WHEN WSS-SIG-Z EQUAL 'Y' AND WSS-ANOM-Z-ULT4 GREATER ZEROS
                 IF (WSS-Z-ULT4-SOMA / WSS-ANOM-Z-ULT4) GREATER ZEROS
                    MOVE 'SPIKE'           TO SHF-SHIFT-TYPE-WSH
                 ELSE
                    MOVE 'DROP'            TO SHF-SHIFT-TYPE-WSH
                 END-IF
              WHEN WSS-SIG-TREND EQUAL 'Y'
                 MOVE 'TREND-CHANGE'       TO SHF-SHIFT-TYPE-WSH
              WHEN WSS-MAG-ABS GREATER 20
                 MOVE 'SUSTAINED'          TO SHF-SHIFT-TYPE-WSH
              WHEN OTHER
                 MOVE SPACES               TO SHF-SHIFT-TYPE-WSH
           END-EVALUATE.
      *
           EVALUATE TRUE
              WHEN WSS-MAGNITUDE GREATER 10
                 MOVE 'INCREASE'           TO SHF-DIRECTION-WSH
              WHEN WSS-MAGNITUDE LESS (-10)
                 MOVE 'DECREASE'           TO SHF-DIRECTION-WSH
              WHEN OTHER
                 MOVE 'STABLE'             TO SHF-DIRECTION-WSH
           END-EVALUATE.
      *
           COMPUTE SHF-CONFIDENCE-WSH ROUNDED =
              (WSS-QTD-SINAIS * 25) + (WSS-MAG-ABS * 0.5).
           IF SHF-CONFIDENCE-WSH           GREATER 100
              MOVE 100                     TO SHF-CONFIDENCE-WSH
           END-IF.
      *
           MOVE WSS-SIG-CUSUM               TO SHF-CUSUM-SIG-WSH.
           MOVE WSS-SIG-MA                  TO SHF-MA-SIG-WSH.
           MOVE WSS-SIG-Z                   TO SHF-Z-SIG-WSH.
           MOVE WSS-SIG-TREND                TO SHF-TREND-SIG-WSH.
      *
       RT-CALC-RESUMO-DESVIOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GRAVAR-DESVIO                   SECTION.
      *  ---> Grava o registro de resultado de desvio de demanda
      *----------------------------------------------------------------*
      *
           WRITE REG-SHIFT-FDH             FROM REG-SHIFT-WSH.
           IF FS-SHIFT                     EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                    TO LKS-RETORNO
              MOVE 'ERRO GRAVANDO ARQ-SHIFT'
                                           TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR        THRU RT-FINALIZARX
           END-IF.
      *
       RT-GRAVAR-DESVIOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-JULIANO                    SECTION.
      *  ---> Numero de dias absolutos de WSS-JUL-ANO/MES/DIA, pelo
      *       algoritmo de contagem civil (sem FUNCTION intrinseca) -
      *       usado so para SUBTRAIR duas datas, nao para calendario
      *----------------------------------------------------------------*
      *
           MOVE WSS-JUL-ANO                TO WSS-JUL-Y.
           IF WSS-JUL-MES                  NOT GREATER 2
              SUBTRACT 1                   FROM WSS-JUL-Y
           END-IF.
      *
           COMPUTE WSS-JUL-A               = WSS-JUL-Y / 400.
           COMPUTE WSS-JUL-YOE             =
              WSS-JUL-Y - (WSS-JUL-A * 400).
      *
           IF WSS-JUL-MES                  GREATER 2
              COMPUTE WSS-JUL-M            = WSS-JUL-MES - 3
           ELSE
              COMPUTE WSS-JUL-M            = WSS-JUL-MES + 9
           END-IF.
           COMPUTE WSS-JUL-DOY             =
              ((153 * WSS-JUL-M) + 2) / 5 + WSS-JUL-DIA - 1.
      *
           COMPUTE WSS-JUL-DOE             =
              (WSS-JUL-YOE * 365) + (WSS-JUL-YOE / 4)
                                   - (WSS-JUL-YOE / 100) + WSS-JUL-DOY.
      *
           COMPUTE WSS-JUL-RESULT          =
              (WSS-JUL-A * 146097) + WSS-JUL-DOE - 719468.
      *
       RT-CALC-JULIANOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-POSICIONA-ESTOQUE                SECTION.
      *  ---> Avanca o cursor do arquivo de estoque ate encontrar o
      *       saldo mais recente da combinacao item / local corrente,
      *       mantendo a leitura sempre um pouco a frente (o arquivo
      *       de estoque esta na mesma ordem que o de vendas)
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                       TO WSS-SALDO-ATUAL.
      *
           IF FIM-ESTOQUE
              GO TO RT-POSICIONA-ESTOQUEX
           END-IF.
      *
           IF WSS-INV-TEM-PEND               EQUAL 'N'
              PERFORM RT-LER-ESTOQUE        THRU RT-LER-ESTOQUEX
           END-IF.
      *
           MOVE 'N'                          TO WSS-INV-QUEBROU.
           PERFORM RT-POSICIONA-1-ESTOQUE   THRU RT-POSICIONA-1-ESTOQUEX
                    UNTIL FIM-ESTOQUE
                    OR    INV-QUEBROU.
      *
       RT-POSICIONA-ESTOQUEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-POSICIONA-1-ESTOQUE               SECTION.
      *  ---> Corpo do loop de posicionamento no arquivo de estoque -
      *       casa a chave item/local corrente com o registro lido
      *----------------------------------------------------------------*
      *
           EVALUATE TRUE
              WHEN INV-ITEM-ID-WSN     LESS SHF-ITEM-ID-WSH
                 MOVE 'N'                TO WSS-INV-TEM-PEND
                 PERFORM RT-LER-ESTOQUE THRU RT-LER-ESTOQUEX
              WHEN INV-ITEM-ID-WSN     EQUAL SHF-ITEM-ID-WSH AND
                   INV-LOCATION-ID-WSN LESS SHF-LOCATION-ID-WSH
                 MOVE 'N'                TO WSS-INV-TEM-PEND
                 PERFORM RT-LER-ESTOQUE THRU RT-LER-ESTOQUEX
              WHEN INV-ITEM-ID-WSN     EQUAL SHF-ITEM-ID-WSH AND
                   INV-LOCATION-ID-WSN EQUAL SHF-LOCATION-ID-WSH
                 MOVE INV-ON-HAND-QTY-WSN TO WSS-SALDO-ATUAL
                 MOVE 'N'                TO WSS-INV-TEM-PEND
                 PERFORM RT-LER-ESTOQUE THRU RT-LER-ESTOQUEX
              WHEN OTHER
                 MOVE 'Y'                TO WSS-INV-TEM-PEND
                 MOVE 'Y'                TO WSS-INV-QUEBROU
           END-EVALUATE.
      *
       RT-POSICIONA-1-ESTOQUEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-ESTOQUE                       SECTION.
      *  ---> Le uma posicao do arquivo de estoque (a mais recente
      *       do arquivo prevalece, pois vem ordenada por semana)
      *----------------------------------------------------------------*
      *
           READ ARQ-INVENTORY                INTO REG-INVENTORY-WSN
               AT END
                  MOVE 'S'                   TO WSS-FIM-ESTOQUE
           END-READ.
           IF FS-INVENTORY                   EQUAL ZEROS OR '10'
              CONTINUE
           ELSE
              MOVE '09'                      TO LKS-RETORNO
              MOVE 'ERRO LENDO ARQ-INVENTORY'
                                             TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR          THRU RT-FINALIZARX
           END-IF.
      *
       RT-LER-ESTOQUEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-NAO-MOVIMENTA                 SECTION.
      *  ---> Classifica a combinacao item / local quanto a inatividade
      *       de vendas e monta o registro do detector de parados
      *----------------------------------------------------------------*
      *
           MOVE 'N'                           TO WSS-ITEM-ACHOU.
           MOVE 'STAPLE'                      TO WSS-ITEM-CATEGORIA.
           MOVE 365                           TO WSS-ITEM-SHELF-DIAS.
           MOVE ZEROS                         TO WSS-ITEM-OBSOLETO.
           SET IX-ITEM                        TO 1.
           SEARCH ALL WSS-TAB-ITEM
              AT END
                 CONTINUE
              WHEN ITM-ITEM-ID-TBI (IX-ITEM) EQUAL SHF-ITEM-ID-WSH
                 MOVE 'Y'                     TO WSS-ITEM-ACHOU
                 MOVE ITM-CATEGORY-TBI (IX-ITEM)
                                             TO WSS-ITEM-CATEGORIA
                 MOVE ITM-SHELF-LIFE-DAYS-TBI (IX-ITEM)
                                             TO WSS-ITEM-SHELF-DIAS
                 MOVE ITM-OBSOLETE-DATE-TBI (IX-ITEM)
                                             TO WSS-ITEM-OBSOLETO
           END-SEARCH.
      *
           MOVE ZEROS                         TO WSS-ULT-MOVTO
                                                  WSS-TOTAL-VENDIDO.
           PERFORM RT-ACUM-1-VENDIDO         THRU RT-ACUM-1-VENDIDOX
                     VARYING IX-SEM           FROM 1 BY 1
                     UNTIL IX-SEM             GREATER WSS-N.
      *
      *     30.11.1999  AMB  PRJ-1537 - ITEM/LOCAL SEM NENHUMA SEMANA
      *     COM VENDA (SLS-QTY-SOLD > 0) FICA COM WSS-ULT-MOVTO ZERADO;
      *     NESSE CASO A DATA DE ULTIMA MOVIMENTACAO PERMANECE ZEROS E
      *     OS DIAS PARADO SAO FORCADOS PARA 9999, SEM CALCULO JULIANO.
      *
           MOVE WSS-DTA-ANO                   TO WSS-JUL-ANO.
           MOVE WSS-DTA-MES                   TO WSS-JUL-MES.
           MOVE WSS-DTA-DIA                   TO WSS-JUL-DIA.
           PERFORM RT-CALC-JULIANO           THRU RT-CALC-JULIANOX.
           MOVE WSS-JUL-RESULT                TO WSS-JUL-DT-ANALISE.
      *
           IF WSS-ULT-MOVTO                   EQUAL ZEROS
              MOVE 9999                       TO WSS-DIAS-PARADO
           ELSE
              MOVE WSS-UMV-ANO                TO WSS-JUL-ANO
              MOVE WSS-UMV-MES                TO WSS-JUL-MES
              MOVE WSS-UMV-DIA                TO WSS-JUL-DIA
              PERFORM RT-CALC-JULIANO        THRU RT-CALC-JULIANOX
              MOVE WSS-JUL-RESULT             TO WSS-JUL-DT-MOVTO
              COMPUTE WSS-DIAS-PARADO         =
                 WSS-JUL-DT-ANALISE - WSS-JUL-DT-MOVTO
              IF WSS-DIAS-PARADO              LESS ZEROS
                 MOVE ZEROS                   TO WSS-DIAS-PARADO
              END-IF
           END-IF.
      *
           EVALUATE TRUE
              WHEN WSS-DIAS-PARADO GREATER 180
                 MOVE 'DEAD-STOCK'            TO NMV-CATEGORY-WSM
                 ADD 1                        TO CTR-DEAD
              WHEN WSS-DIAS-PARADO GREATER 90
                 MOVE 'NON-MOVING'            TO NMV-CATEGORY-WSM
                 ADD 1                        TO CTR-NONMOV
              WHEN WSS-DIAS-PARADO GREATER 60
                 MOVE 'SLOW-MOVING'           TO NMV-CATEGORY-WSM
                 ADD 1                        TO CTR-SLOW
              WHEN OTHER
                 MOVE 'ACTIVE'                TO NMV-CATEGORY-WSM
                 ADD 1                        TO CTR-ATIVO
           END-EVALUATE.
      *
           IF WSS-DIAS-PARADO GREATER (WSS-ITEM-SHELF-DIAS * 0.5)
           AND WSS-SALDO-ATUAL GREATER ZEROS
              MOVE 'Y'                        TO NMV-SHELF-RISK-WSM
           ELSE
              MOVE 'N'                        TO NMV-SHELF-RISK-WSM
           END-IF.
      *
           EVALUATE TRUE
              WHEN NMV-CATEGORY-WSM EQUAL 'ACTIVE'
                 MOVE 'MONITOR - NORMAL MOVEMENT' TO NMV-ACTION-WSM
              WHEN NMV-CATEGORY-WSM EQUAL 'SLOW-MOVING'
                 IF WSS-SALDO-ATUAL GREATER ZEROS
                    MOVE 'REVIEW PRICING / PROMOTE TO MOVE'
                                             TO NMV-ACTION-WSM
                 ELSE
                    MOVE 'REDUCE REORDER QUANTITIES'
                                             TO NMV-ACTION-WSM
                 END-IF
              WHEN NMV-CATEGORY-WSM EQUAL 'NON-MOVING'
                 IF NMV-SHELF-RISK-WSM EQUAL 'Y'
                    MOVE 'URGENT: CLEAR STOCK BEFORE EXPIRY'
                                             TO NMV-ACTION-WSM
                 ELSE
                    IF WSS-SALDO-ATUAL GREATER ZEROS
                       MOVE 'HOLD SUPPLY ORDERS / CONSIDER MARKDOWNS'
                                             TO NMV-ACTION-WSM
                    ELSE
                       MOVE 'REVIEW DEMAND / CONSIDER DISCONTINUATION'
                                             TO NMV-ACTION-WSM
                    END-IF
                 END-IF
              WHEN NMV-CATEGORY-WSM EQUAL 'DEAD-STOCK'
                 IF WSS-SALDO-ATUAL GREATER ZEROS
                    MOVE 'EVALUATE DISPOSAL / WRITE-OFF CANDIDATE'
                                             TO NMV-ACTION-WSM
                 ELSE
                    MOVE 'DISCONTINUE SKU / REMOVE FROM CATALOG'
                                             TO NMV-ACTION-WSM
                 END-IF
           END-EVALUATE.
      *
           MOVE ZEROS                         TO WSS-SCORE-PARADO.
           EVALUATE TRUE
              WHEN WSS-DIAS-PARADO NOT LESS 180
                 ADD 40                        TO WSS-SCORE-PARADO
              WHEN WSS-DIAS-PARADO NOT LESS 90
                 ADD 30                        TO WSS-SCORE-PARADO
              WHEN WSS-DIAS-PARADO NOT LESS 60
                 ADD 15                        TO WSS-SCORE-PARADO
           END-EVALUATE.
           IF WSS-SALDO-ATUAL GREATER ZEROS
              ADD 30                           TO WSS-SCORE-PARADO
           END-IF.
           IF NMV-SHELF-RISK-WSM EQUAL 'Y'
              ADD 20                           TO WSS-SCORE-PARADO
           END-IF.
           IF WSS-ITEM-CATEGORIA EQUAL 'DECLINING'
              ADD 10                           TO WSS-SCORE-PARADO
           END-IF.
           IF WSS-ITEM-CATEGORIA EQUAL 'SLOWMOVER'
              ADD 5                            TO WSS-SCORE-PARADO
           END-IF.
           IF WSS-SCORE-PARADO GREATER 100
              MOVE 100                         TO WSS-SCORE-PARADO
           END-IF.
      *
           MOVE WSS-ULT-MOVTO                  TO NMV-LAST-MOVE-DATE-WSM.
           MOVE WSS-DIAS-PARADO                TO NMV-DAYS-SINCE-MOVE-WSM.
           MOVE WSS-TOTAL-VENDIDO               TO NMV-TOTAL-QTY-SOLD-WSM.
           MOVE WSS-SALDO-ATUAL                  TO NMV-CURRENT-INV-WSM.
           MOVE WSS-SCORE-PARADO                 TO NMV-RISK-SCORE-WSM.
      *
       RT-CALC-NAO-MOVIMENTAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-ACUM-1-VENDIDO                     SECTION.
      *  ---> Corpo do loop de acumulo do total vendido e da data da
      *       ultima movimentacao na serie do item / local corrente
      *----------------------------------------------------------------*
      *
           ADD WSS-SEM-QTD (IX-SEM)           TO WSS-TOTAL-VENDIDO.
           IF WSS-SEM-QTD (IX-SEM)            GREATER ZEROS
              MOVE WSS-SEM-DATA (IX-SEM)      TO WSS-ULT-MOVTO
           END-IF.
      *
       RT-ACUM-1-VENDIDOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GRAVAR-NAO-MOVIMENTA               SECTION.
      *  ---> Grava o registro de resultado do detector de parados
      *----------------------------------------------------------------*
      *
           WRITE REG-NONMOV-FDN               FROM REG-NONMOV-WSM.
           IF FS-NONMOV                       EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                        TO LKS-RETORNO
              MOVE 'ERRO GRAVANDO ARQ-NONMOV'  TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR            THRU RT-FINALIZARX
           END-IF.
      *
       RT-GRAVAR-NAO-MOVIMENTAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GRAVAR-LATINV                       SECTION.
      *  ---> Grava o extrato de trabalho (ultimo saldo por item e
      *       local) para uso posterior da IN000003 (score de risco)
      *----------------------------------------------------------------*
      *
           MOVE SHF-ITEM-ID-WSH               TO LIV-ITEM-ID-WSV.
           MOVE SHF-LOCATION-ID-WSH           TO LIV-LOCATION-ID-WSV.
           MOVE WSS-DT-ANALISE                TO LIV-WEEK-ENDING-WSV.
           MOVE WSS-SALDO-ATUAL               TO LIV-ON-HAND-QTY-WSV.
      *
           WRITE REG-LATINV-FDV               FROM REG-LATINV-WSV.
           IF FS-LATINV                       EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                        TO LKS-RETORNO
              MOVE 'ERRO GRAVANDO ARQ-LATINV'  TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR            THRU RT-FINALIZARX
           END-IF.
      *
       RT-GRAVAR-LATINVX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-FECHAR-ARQUIVOS                     SECTION.
      *  ---> Fecha os arquivos remanescentes ao final do processamento
      *----------------------------------------------------------------*
      *
           CLOSE ARQ-SALES ARQ-INVENTORY ARQ-SHIFT
                 ARQ-NONMOV ARQ-LATINV.
      *
           MOVE CTR-COMBINACOES                TO LKS-COMBINACOES.
           MOVE CTR-DESVIOS                    TO LKS-DESVIOS.
           MOVE CTR-ATIVO                      TO LKS-ATIVO.
           MOVE CTR-SLOW                       TO LKS-SLOW.
           MOVE CTR-NONMOV                     TO LKS-NONMOV.
           MOVE CTR-DEAD                       TO LKS-DEAD.
           MOVE WSS-DT-ANALISE                 TO LKS-DT-ANALISE.
      *
       RT-FECHAR-ARQUIVOSX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-FINALIZAR                           SECTION.
      *  ---> Encerra o programa, devolvendo o codigo de retorno e a
      *       mensagem (se houver) ao programa chamador via LINKAGE
      *----------------------------------------------------------------*
      *
           GOBACK.
      *
       RT-FINALIZARX.
           EXIT.
