 *----------------------------------------------------------------*
 *  ---> Arquivo de TRABALHO - ULTIMO SALDO POR ITEM/LOCAL
 *       (extrato gerado pela IN000001 e relido pela IN000003)
      SELECT ARQ-LATINV             ASSIGN TO LATINV
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-LATINV.
