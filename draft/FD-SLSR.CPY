 *----------------------------------------------------------------*
 *    FD-SLSR.CPY  -  LAY-OUT DO HISTORICO SEMANAL DE VENDAS       *
 *    ARQUIVO CHEGA ORDENADO POR ITEM / LOCAL / SEMANA CRESCENTE   *
 *----------------------------------------------------------------*
 01  REG-SALES::==.
     03  SLS-WEEK-ENDING::==      PIC  9(08).
     03  SLS-WEEK-ENDING-R::==    REDEFINES SLS-WEEK-ENDING::==.
         05  SLS-SEM-ANO::==      PIC  9(04).
         05  SLS-SEM-MES::==      PIC  9(02).
         05  SLS-SEM-DIA::==      PIC  9(02).
     03  SLS-ITEM-ID::==          PIC  X(10).
     03  SLS-LOCATION-ID::==      PIC  X(08).
     03  SLS-QTY-SOLD::==         PIC  9(07).
     03  FILLER                  PIC  X(02).
