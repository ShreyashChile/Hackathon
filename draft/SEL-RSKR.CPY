 *----------------------------------------------------------------*
 *  ---> Arquivo de SAIDA - SCORE DE RISCO
      SELECT ARQ-RISK               ASSIGN TO RISK
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-RISK.
