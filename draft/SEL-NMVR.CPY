 *----------------------------------------------------------------*
 *  ---> Arquivo de SAIDA - ITENS PARADOS (non-moving)
      SELECT ARQ-NONMOV             ASSIGN TO NONMOV
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-NONMOV.
