 *================================================================*
       IDENTIFICATION                  DIVISION.
 *================================================================*
       PROGRAM-ID.                     IN000003.
       AUTHOR.                         AmarildoMB.
       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
       DATE-WRITTEN.                   30 SET 1991.
       DATE-COMPILED.
       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
 *----------------------------------------------------------------*
      *REMARKS.
      *     *----------------------------------------------------------*
      *     *#NOME     : IN000003 ---> SCORE DE RISCO DO ESTOQUE       *
      *     *----------------------------------------------------------*
      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
      *     *----------------------------------------------------------*
      *     *#ANALISTA : AMARILDO MBORGES                              *
      *     *----------------------------------------------------------*
      *     *#FUNCAO   : PARA CADA COMBINACAO ITEM / LOCAL PRODUZIDA   *
      *     *            PELA IN000001, COMBINA O DESVIO DE DEMANDA E  *
      *     *            A SITUACAO DE ITEM PARADO COM O CADASTRO DE   *
      *     *            ITENS E A POLITICA DE REPOSICAO, CALCULA OS   *
      *     *            CINCO COMPONENTES DE RISCO E O SCORE GERAL    *
      *     *            PONDERADO E GRAVA O RESULTADO DE RISCO.       *
      *     *----------------------------------------------------------*
      *     * HISTORICO DE ALTERACOES                                  *
      *     *----------------------------------------------------------*
      *     * 30.09.1991  AMB  PRJ-1161  VERSAO INICIAL - 5 COMPONENTES *
      *     *             DE RISCO E SCORE GERAL PONDERADO.            *
      *     * 17.03.1992  AMB  PRJ-1189  INCLUIDA POSICAO DE ESTOQUE    *
      *     *             (OVERSTOCKED/UNDERSTOCKED/OPTIMAL).          *
      *     * 08.10.1993  JCS  PRJ-1288  INCLUIDAS AS 7 FLAGS DE        *
      *     *             ALERTA (SURGE/DROP/DEAD/SLOW/SHELF/OVER/     *
      *     *             UNDER) NO REGISTRO DE RISCO.                 *
      *     * 19.07.1995  AMB  PRJ-1372  CORRIGIDO CALCULO DE SEMANAS   *
      *     *             DE COBERTURA QUANDO A DEMANDA ATUAL E ZERO.   *
      *     * 04.02.1997  JCS  PRJ-1450  DATA-ANALISE RECEBIDA DA       *
      *     *             IN000001 VIA LINKAGE - NAO MAIS RECALCULADA.  *
      *     * 21.01.1998  JCS  PRJ-1501  AJUSTE PARA ANO 2000 - DATAS   *
      *     *             DE 8 DIGITOS EM TODAS AS COMPARACOES.         *
      *     * 30.11.1999  AMB  PRJ-1535  REVISAO GERAL Y2K - TESTE DE   *
      *     *             VIRADA DE SECULO NAS ROTINAS DE DATA.         *
      *     * 11.06.2001  JCS  PRJ-1605  DESDOBRADOS OS LOOPS DE CARGA  *
      *     *             DE ITENS E DE POLITICA DE REPOSICAO EM        *
      *     *             PARAGRAFOS PROPRIOS, CONFORME NOVO PADRAO.    *
      *     *----------------------------------------------------------*
 *================================================================*
       ENVIRONMENT                     DIVISION.
 *================================================================*
       CONFIGURATION                   SECTION.
 *----------------------------------------------------------------*
       SPECIAL-NAMES.
           C01                         IS TOP-OF-FORM
           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
                                       OFF STATUS IS SW-RODOU-NORMAL.
 *----------------------------------------------------------------*
       INPUT-OUTPUT                    SECTION.
 *----------------------------------------------------------------*
       FILE-CONTROL.
      *
      *  ---> Arquivo mestre de ITENS
           COPY 'SEL-ITMR.CPY'         REPLACING ==::== BY == -FDI ==.
      *
      *  ---> Arquivo de POLITICA DE REPOSICAO
           COPY 'SEL-RPLR.CPY'         REPLACING ==::== BY == -FDR ==.
      *
      *  ---> Arquivo de DESVIOS DE DEMANDA (gerado pela IN000001)
           COPY 'SEL-SHFR.CPY'         REPLACING ==::== BY == -FDH ==.
      *
      *  ---> Arquivo de ITENS PARADOS (gerado pela IN000001)
           COPY 'SEL-NMVR.CPY'         REPLACING ==::== BY == -FDM ==.
      *
      *  ---> Arquivo de ULTIMO SALDO (gerado pela IN000001)
           COPY 'SEL-LINV.CPY'         REPLACING ==::== BY == -FDV ==.
      *
      *  ---> Arquivo de SAIDA - SCORE DE RISCO
           COPY 'SEL-RSKR.CPY'         REPLACING ==::== BY == -FDK ==.
      *
 *================================================================*
       DATA                            DIVISION.
 *================================================================*
       FILE                            SECTION.
 *----------------------------------------------------------------*
       FD  ARQ-ITEM                    VALUE OF FILE-ID IS 'ITEM'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-ITEM-FDI.
       COPY 'FD-ITMR.CPY'              REPLACING ==::== BY == -FDI ==.
      *
       FD  ARQ-REORDER                 VALUE OF FILE-ID IS 'REORDER'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-REORDER-FDR.
       COPY 'FD-RPLR.CPY'              REPLACING ==::== BY == -FDR ==.
      *
       FD  ARQ-SHIFT                   VALUE OF FILE-ID IS 'SHIFT'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-SHIFT-FDH.
       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -FDH ==.
      *
       FD  ARQ-NONMOV                  VALUE OF FILE-ID IS 'NONMOV'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-NONMOV-FDM.
       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -FDM ==.
      *
       FD  ARQ-LATINV                  VALUE OF FILE-ID IS 'LATINV'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-LATINV-FDV.
       COPY 'FD-LINV.CPY'              REPLACING ==::== BY == -FDV ==.
      *
       FD  ARQ-RISK                    VALUE OF FILE-ID IS 'RISK'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-RISK-FDK.
       COPY 'FD-RSKR.CPY'              REPLACING ==::== BY == -FDK ==.
      *
      *----------------------------------------------------------------*
       WORKING-STORAGE                 SECTION.
      *----------------------------------------------------------------*
      *
       77  FILLER                      PIC  X(032)         VALUE
           'III  WORKING STORAGE SECTION  III'.
      *
       77  WSS-FIM-SHIFT                PIC  X(001)         VALUE 'N'.
           88 FIM-SHIFT                        VALUE 'S'.
      *
      *----------------------------------------------------------------*
      *    STATUS DOS ARQUIVOS
      *----------------------------------------------------------------*
       01  WSS-AUXILIARES.
           03  FS-ITEM                 PIC  X(002)         VALUE SPACES.
           03  FS-REORDER              PIC  X(002)         VALUE SPACES.
           03  FS-SHIFT                PIC  X(002)         VALUE SPACES.
           03  FS-NONMOV               PIC  X(002)         VALUE SPACES.
           03  FS-LATINV               PIC  X(002)         VALUE SPACES.
           03  FS-RISK                 PIC  X(002)         VALUE SPACES.
           03  FILLER                   PIC  X(002)         VALUE SPACES.
      *
      *  ---> Copias de trabalho dos registros de entrada / saida
       COPY 'FD-SHFR.CPY'              REPLACING ==::== BY == -WSH ==.
       COPY 'FD-NMVR.CPY'              REPLACING ==::== BY == -WSM ==.
       COPY 'FD-LINV.CPY'              REPLACING ==::== BY == -WSV ==.
       COPY 'FD-RSKR.CPY'              REPLACING ==::== BY == -WSK ==.
      *
      *----------------------------------------------------------------*
      *    TABELA DE ITENS EM MEMORIA - CATEGORIA, VALIDADE E DATAS DE
      *    LANCAMENTO / OBSOLESCENCIA PARA O COMPONENTE CICLO DE VIDA
      *----------------------------------------------------------------*
       01  WSS-TAB-ITEM.
           03  WSS-QTD-ITEM             PIC  9(004) COMP    VALUE ZEROS.
           03  WSS-ITEM-OCOR             OCCURS 2000 TIMES
                                        ASCENDING KEY IS ITM-ITEM-ID-TBI
                                        INDEXED BY IX-ITEM.
               05  ITM-ITEM-ID-TBI       PIC  X(10).
               05  ITM-CATEGORY-TBI      PIC  X(10).
               05  ITM-SHELF-LIFE-TBI    PIC  9(05).
               05  ITM-LAUNCH-DATE-TBI   PIC  9(08).
               05  ITM-OBSOLETE-DATE-TBI PIC  9(08).
      *
      *----------------------------------------------------------------*
      *    TABELA DE POLITICA DE REPOSICAO EM MEMORIA (MIN/MAX)
      *----------------------------------------------------------------*
       01  WSS-TAB-REORDER.
           03  WSS-QTD-REORDER          PIC  9(004) COMP    VALUE ZEROS.
           03  WSS-REORDER-OCOR          OCCURS 2000 TIMES
                                        ASCENDING KEY IS RPL-ITEM-ID-TBR
                                        INDEXED BY IX-RPL.
               05  RPL-ITEM-ID-TBR       PIC  X(10).
               05  RPL-MIN-QTY-TBR       PIC  9(07).
               05  RPL-MAX-QTY-TBR       PIC  9(07).
      *
      *----------------------------------------------------------------*
      *    DATA DE ANALISE (RECEBIDA DA IN000001 VIA LINKAGE) E SUA
      *    DECOMPOSICAO JULIANA PARA O CALCULO DE DIAS DECORRIDOS
      *----------------------------------------------------------------*
       01  WSS-DATAS.
           03  WSS-DT-ANALISE           PIC  9(008)         VALUE ZEROS.
           03  WSS-DT-ANALISE-R        REDEFINES WSS-DT-ANALISE.
               05  WSS-ANL-ANO          PIC  9(004).
               05  WSS-ANL-MES          PIC  9(002).
               05  WSS-ANL-DIA          PIC  9(002).
      *
      *----------------------------------------------------------------*
      *    ROTINA DE DIAS JULIANOS (ALGORITMO "DIAS DESDE A ERA CIVIL")
      *    - REUTILIZADA DA IN000001, SEM FUNCAO INTRINSECA DISPONIVEL
      *----------------------------------------------------------------*
       01  WSS-CALC-JULIANO.
           03  WSS-JUL-ANO              PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-MES              PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-DIA              PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-RESULT           PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-ERA              PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-YOE              PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-DOY              PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-DOE              PIC S9(009) COMP    VALUE ZEROS.
      *
       01  WSS-CALC-DIAS.
           03  WSS-JUL-DT-ANALISE       PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-JUL-DT-LANCAMENTO    PIC S9(009) COMP    VALUE ZEROS.
           03  WSS-DIAS-LANCAMENTO      PIC S9(009) COMP    VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    AREAS DE TRABALHO DA COMBINACAO ITEM/LOCAL CORRENTE
      *----------------------------------------------------------------*
       01  WSS-COMBO-ATUAL.
           03  WSS-CMB-CATEGORIA        PIC  X(10)          VALUE SPACES.
           03  WSS-CMB-VALIDADE         PIC  9(05) COMP     VALUE ZEROS.
           03  WSS-CMB-LANCAMENTO       PIC  9(08)          VALUE ZEROS.
           03  WSS-CMB-LANCAMENTO-R    REDEFINES
                                       WSS-CMB-LANCAMENTO.
               05  WSS-CMB-LAN-ANO      PIC  9(04).
               05  WSS-CMB-LAN-MES      PIC  9(02).
               05  WSS-CMB-LAN-DIA      PIC  9(02).
           03  WSS-CMB-OBSOLETO         PIC  9(08)          VALUE ZEROS.
           03  WSS-CMB-OBSOLETO-R      REDEFINES
                                       WSS-CMB-OBSOLETO.
               05  WSS-CMB-OBS-ANO      PIC  9(04).
               05  WSS-CMB-OBS-MES      PIC  9(02).
               05  WSS-CMB-OBS-DIA      PIC  9(02).
           03  WSS-CMB-MIN-QTY          PIC  9(07) COMP     VALUE ZEROS.
           03  WSS-CMB-MAX-QTY          PIC  9(07) COMP     VALUE ZEROS.
           03  WSS-CMB-RPL-ACHOU        PIC  X(001)         VALUE 'N'.
               88 RPL-ACHOU                                 VALUE 'Y'.
      *
      *----------------------------------------------------------------*
      *    OS CINCO COMPONENTES DE RISCO E VALORES INTERMEDIARIOS
      *----------------------------------------------------------------*
       01  WSS-CALC-RISCO.
           03  WSS-SC-DEMANDA           PIC S9(003)V99 COMP VALUE ZEROS.
           03  WSS-SC-PARADO            PIC S9(003)V99 COMP VALUE ZEROS.
           03  WSS-SC-VALIDADE          PIC S9(003)V99 COMP VALUE ZEROS.
           03  WSS-SC-CICLOVIDA         PIC S9(003)V99 COMP VALUE ZEROS.
           03  WSS-SC-INVENTARIO        PIC S9(003)V99 COMP VALUE ZEROS.
           03  WSS-SC-GERAL             PIC S9(003)V99 COMP VALUE ZEROS.
           03  WSS-SC-MAGNITUDE         PIC S9(003)V99 COMP VALUE ZEROS.
           03  WSS-SC-CONFIANCA         PIC S9(003)V99 COMP VALUE ZEROS.
           03  WSS-SC-MULTIPLICADOR     PIC S9(001)V9   COMP VALUE ZEROS.
           03  WSS-SC-CONSUMIDO         PIC S9(003)V9999 COMP VALUE ZEROS.
           03  WSS-SC-OVERSTOCK         PIC S9(003)V99 COMP VALUE ZEROS.
           03  WSS-SC-COBERTURA         PIC S9(009)V99 COMP VALUE ZEROS.
           03  WSS-SC-WOS               PIC S9(003)V99 COMP VALUE ZEROS.
      *
       01  FILLER                      PIC  X(032)         VALUE
           'FFF  FIM DA WORKING-STORAGE  FFF'.
      *
      *----------------------------------------------------------------*
       01  WSS-CONTADORES.
           03  CTR-CRITICO              PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-ALTO                 PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-MEDIO                PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-BAIXO                PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-MINIMO               PIC  9(007) COMP    VALUE ZEROS.
      *
      *----------------------------------------------------------------*
       LINKAGE                         SECTION.
 *----------------------------------------------------------------*
       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == LKS ==.
      *
       01  LKS-ENTRADA.
           03  LKS-DT-ANALISE           PIC  9(008).
           03  FILLER                   PIC  X(008).
      *
       01  LKS-CONTADORES.
           03  LKS-CRITICO               PIC  9(007).
           03  LKS-ALTO                  PIC  9(007).
           03  LKS-MEDIO                 PIC  9(007).
           03  LKS-BAIXO                 PIC  9(007).
           03  LKS-MINIMO                PIC  9(007).
           03  FILLER                    PIC  9(007).
      *
 *================================================================*
       PROCEDURE                       DIVISION USING LKS-PARM
                                                       LKS-ENTRADA
                                                       LKS-CONTADORES.
 *================================================================*
       RT-PRINCIPAL                    SECTION.
      *  ---> Processamento principal
      *----------------------------------------------------------------*
      *
           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
      *
           PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
      *
           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
      *
       RT-PRINCIPALX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-INICIALIZAR                  SECTION.
      *  ---> Abre arquivos, recebe a data de analise e carrega os
      *       mestres de ITEM e POLITICA DE REPOSICAO em memoria
      *----------------------------------------------------------------*
      *
           INITIALIZE WSS-AUXILIARES
                      WSS-CONTADORES.
      *
           MOVE '00'                   TO LKS-RETORNO.
           MOVE LKS-DT-ANALISE         TO WSS-DT-ANALISE.
      *
           MOVE WSS-ANL-ANO             TO WSS-JUL-ANO.
           MOVE WSS-ANL-MES             TO WSS-JUL-MES.
           MOVE WSS-ANL-DIA             TO WSS-JUL-DIA.
           PERFORM RT-CALC-JULIANO     THRU RT-CALC-JULIANOX.
           MOVE WSS-JUL-RESULT          TO WSS-JUL-DT-ANALISE.
      *
           OPEN INPUT  ARQ-ITEM.
           IF FS-ITEM                   EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                 TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO ITEM'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN INPUT  ARQ-REORDER.
           IF FS-REORDER                EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                 TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO REORDER'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN INPUT  ARQ-SHIFT ARQ-NONMOV ARQ-LATINV.
           IF FS-SHIFT EQUAL ZEROS AND FS-NONMOV EQUAL ZEROS
                                   AND FS-LATINV EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                 TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVOS DA IN000001'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN OUTPUT ARQ-RISK.
           IF FS-RISK                   EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                 TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO RISK'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           PERFORM RT-CARREGAR-ITEM    THRU RT-CARREGAR-ITEMX.
      *
           PERFORM RT-CARREGAR-REORDER THRU RT-CARREGAR-REORDERX.
      *
       RT-INICIALIZARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CARREGAR-ITEM                SECTION.
      *  ---> Carrega o mestre de ITENS em memoria (chegada ordenada
      *       por item, requisito do SEARCH ALL abaixo)
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                  TO WSS-QTD-ITEM.
      *
           PERFORM RT-LER-1-ITEM       THRU RT-LER-1-ITEMX
                     UNTIL FS-ITEM     EQUAL '10'.
      *
           CLOSE ARQ-ITEM.
      *
       RT-CARREGAR-ITEMX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-1-ITEM                     SECTION.
      *  ---> Corpo do loop de carga do mestre de itens em memoria
      *----------------------------------------------------------------*
      *
           READ ARQ-ITEM
              AT END
                 MOVE '10'          TO FS-ITEM
              NOT AT END
                 ADD 1              TO WSS-QTD-ITEM
                 SET IX-ITEM        TO WSS-QTD-ITEM
                 MOVE ITM-ITEM-ID-FDI
                                    TO ITM-ITEM-ID-TBI (IX-ITEM)
                 MOVE ITM-CATEGORY-FDI
                                    TO ITM-CATEGORY-TBI (IX-ITEM)
                 MOVE ITM-SHELF-LIFE-DAYS-FDI
                                    TO ITM-SHELF-LIFE-TBI (IX-ITEM)
                 MOVE ITM-LAUNCH-DATE-FDI
                                    TO ITM-LAUNCH-DATE-TBI (IX-ITEM)
                 MOVE ITM-OBSOLETE-DATE-FDI
                                    TO ITM-OBSOLETE-DATE-TBI (IX-ITEM)
           END-READ.
      *
       RT-LER-1-ITEMX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CARREGAR-REORDER              SECTION.
      *  ---> Carrega a politica de reposicao em memoria (chegada
      *       ordenada por item, requisito do SEARCH ALL abaixo)
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                  TO WSS-QTD-REORDER.
      *
           PERFORM RT-LER-1-REORDER    THRU RT-LER-1-REORDERX
                     UNTIL FS-REORDER  EQUAL '10'.
      *
           CLOSE ARQ-REORDER.
      *
       RT-CARREGAR-REORDERX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-1-REORDER                  SECTION.
      *  ---> Corpo do loop de carga da politica de reposicao
      *----------------------------------------------------------------*
      *
           READ ARQ-REORDER
              AT END
                 MOVE '10'          TO FS-REORDER
              NOT AT END
                 ADD 1              TO WSS-QTD-REORDER
                 SET IX-RPL         TO WSS-QTD-REORDER
                 MOVE RPL-ITEM-ID-FDR
                                    TO RPL-ITEM-ID-TBR (IX-RPL)
                 MOVE RPL-MIN-QTY-FDR
                                    TO RPL-MIN-QTY-TBR (IX-RPL)
                 MOVE RPL-MAX-QTY-FDR
                                    TO RPL-MAX-QTY-TBR (IX-RPL)
           END-READ.
      *
       RT-LER-1-REORDERX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-PROCESSAR                     SECTION.
      *  ---> Le SHIFT, NONMOV e LATINV em passo unico (mesma ordem
      *       e mesma chave, geradas juntas pela IN000001) e calcula
      *       o score de risco de cada combinacao ITEM / LOCAL
      *----------------------------------------------------------------*
      *
           PERFORM RT-LER-COMBO         THRU RT-LER-COMBOX.
      *
           PERFORM RT-TRATAR-1-COMBO    THRU RT-TRATAR-1-COMBOX
                     UNTIL FIM-SHIFT.
      *
           CLOSE ARQ-SHIFT ARQ-NONMOV ARQ-LATINV ARQ-RISK.
      *
           MOVE CTR-CRITICO             TO LKS-CRITICO.
           MOVE CTR-ALTO                TO LKS-ALTO.
           MOVE CTR-MEDIO               TO LKS-MEDIO.
           MOVE CTR-BAIXO               TO LKS-BAIXO.
           MOVE CTR-MINIMO              TO LKS-MINIMO.
      *
       RT-PROCESSARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TRATAR-1-COMBO                   SECTION.
      *  ---> Corpo do loop de calculo e leitura da proxima combinacao
      *----------------------------------------------------------------*
      *
           PERFORM RT-CALC-COMBO     THRU RT-CALC-COMBOX.
           PERFORM RT-LER-COMBO      THRU RT-LER-COMBOX.
      *
       RT-TRATAR-1-COMBOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-COMBO                      SECTION.
      *  ---> Le o proximo trio SHIFT/NONMOV/LATINV da combinacao
      *----------------------------------------------------------------*
      *
           READ ARQ-SHIFT
                INTO REG-SHIFT-WSH
              AT END
                 MOVE 'S'                TO WSS-FIM-SHIFT
           END-READ.
      *
           IF FIM-SHIFT
              GO TO RT-LER-COMBOX
           END-IF.
      *
           READ ARQ-NONMOV
                INTO REG-NONMOV-WSM
              AT END
                 MOVE '09'               TO LKS-RETORNO
                 MOVE 'ARQ-NONMOV TERMINOU ANTES DE ARQ-SHIFT'
                                        TO LKS-MENSAGEM
                 PERFORM RT-FINALIZAR   THRU RT-FINALIZARX
           END-READ.
      *
           READ ARQ-LATINV
                INTO REG-LATINV-WSV
              AT END
                 MOVE '09'               TO LKS-RETORNO
                 MOVE 'ARQ-LATINV TERMINOU ANTES DE ARQ-SHIFT'
                                        TO LKS-MENSAGEM
                 PERFORM RT-FINALIZAR   THRU RT-FINALIZARX
           END-READ.
      *
           IF SHF-ITEM-ID-WSH            NOT EQUAL NMV-ITEM-ID-WSM
           OR SHF-LOCATION-ID-WSH        NOT EQUAL NMV-LOCATION-ID-WSM
           OR SHF-ITEM-ID-WSH            NOT EQUAL LIV-ITEM-ID-WSV
           OR SHF-LOCATION-ID-WSH        NOT EQUAL LIV-LOCATION-ID-WSV
              MOVE '09'                  TO LKS-RETORNO
              MOVE 'CHAVES SHIFT/NONMOV/LATINV DESALINHADAS'
                                        TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR      THRU RT-FINALIZARX
           END-IF.
      *
       RT-LER-COMBOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-COMBO                     SECTION.
      *  ---> Busca o cadastro de item e a politica de reposicao e
      *       calcula os cinco componentes e o score geral de risco
      *----------------------------------------------------------------*
      *
           MOVE 'STAPLE'                 TO WSS-CMB-CATEGORIA.
           MOVE 365                      TO WSS-CMB-VALIDADE.
           MOVE ZEROS                    TO WSS-CMB-LANCAMENTO
                                            WSS-CMB-OBSOLETO.
      *
           SEARCH ALL WSS-ITEM-OCOR
              AT END
                 CONTINUE
              WHEN ITM-ITEM-ID-TBI (IX-ITEM) EQUAL SHF-ITEM-ID-WSH
                 MOVE ITM-CATEGORY-TBI (IX-ITEM)
                                        TO WSS-CMB-CATEGORIA
                 MOVE ITM-SHELF-LIFE-TBI (IX-ITEM)
                                        TO WSS-CMB-VALIDADE
                 MOVE ITM-LAUNCH-DATE-TBI (IX-ITEM)
                                        TO WSS-CMB-LANCAMENTO
                 MOVE ITM-OBSOLETE-DATE-TBI (IX-ITEM)
                                        TO WSS-CMB-OBSOLETO
           END-SEARCH.
      *
           MOVE ZEROS                    TO WSS-CMB-MIN-QTY
                                            WSS-CMB-MAX-QTY.
           MOVE 'N'                      TO WSS-CMB-RPL-ACHOU.
      *
      *     11.06.2001  JCS  PRJ-1605 - QUANDO NAO EXISTE POLITICA DE
      *     REPOSICAO CADASTRADA PARA O ITEM, WSS-CMB-RPL-ACHOU FICA
      *     'N' E O ITEM NAO PODE SER CONSIDERADO EM EXCESSO DE ESTOQUE
      *     (POLITICA AUSENTE = SEM TETO, E NAO TETO ZERO).
           SEARCH ALL WSS-REORDER-OCOR
              AT END
                 CONTINUE
              WHEN RPL-ITEM-ID-TBR (IX-RPL) EQUAL SHF-ITEM-ID-WSH
                 MOVE 'Y'               TO WSS-CMB-RPL-ACHOU
                 MOVE RPL-MIN-QTY-TBR (IX-RPL)
                                        TO WSS-CMB-MIN-QTY
                 MOVE RPL-MAX-QTY-TBR (IX-RPL)
                                        TO WSS-CMB-MAX-QTY
           END-SEARCH.
      *
           PERFORM RT-CALC-DEMANDA     THRU RT-CALC-DEMANDAX.
           PERFORM RT-CALC-PARADO      THRU RT-CALC-PARADOX.
           PERFORM RT-CALC-VALIDADE    THRU RT-CALC-VALIDADEX.
           PERFORM RT-CALC-CICLOVIDA   THRU RT-CALC-CICLOVIDAX.
           PERFORM RT-CALC-INVENTARIO  THRU RT-CALC-INVENTARIOX.
      *
           COMPUTE WSS-SC-GERAL ROUNDED =
              (WSS-SC-DEMANDA    * 0.25) +
              (WSS-SC-PARADO     * 0.30) +
              (WSS-SC-VALIDADE   * 0.20) +
              (WSS-SC-CICLOVIDA  * 0.15) +
              (WSS-SC-INVENTARIO * 0.10).
      *
           PERFORM RT-GRAVAR-RISCO     THRU RT-GRAVAR-RISCOX.
      *
       RT-CALC-COMBOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-DEMANDA                   SECTION.
      *  ---> Componente de DESVIO DE DEMANDA (peso 0,25)
      *----------------------------------------------------------------*
      *
           IF SHF-SHIFT-DETECTED-WSH    NOT EQUAL 'Y'
              MOVE ZEROS                TO WSS-SC-DEMANDA
           ELSE
              IF SHF-MAGNITUDE-WSH       LESS ZEROS
                 COMPUTE WSS-SC-MAGNITUDE =
                    (ZEROS - SHF-MAGNITUDE-WSH) / 100 * 50
              ELSE
                 COMPUTE WSS-SC-MAGNITUDE =
                    SHF-MAGNITUDE-WSH / 100 * 50
              END-IF
              IF WSS-SC-MAGNITUDE        GREATER 50
                 MOVE 50                 TO WSS-SC-MAGNITUDE
              END-IF
      *
              COMPUTE WSS-SC-CONFIANCA  = SHF-CONFIDENCE-WSH / 100 * 30.
      *
              IF SHF-DIRECTION-WSH       EQUAL 'DECREASE'
                 MOVE 1.2                TO WSS-SC-MULTIPLICADOR
              ELSE
                 MOVE 1.0                TO WSS-SC-MULTIPLICADOR
              END-IF
      *
              COMPUTE WSS-SC-DEMANDA ROUNDED =
                 (WSS-SC-MAGNITUDE + WSS-SC-CONFIANCA) *
                 WSS-SC-MULTIPLICADOR
              IF WSS-SC-DEMANDA          GREATER 100
                 MOVE 100                TO WSS-SC-DEMANDA
              END-IF
           END-IF.
      *
       RT-CALC-DEMANDAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-PARADO                    SECTION.
      *  ---> Componente de ITEM PARADO (peso 0,30)
      *----------------------------------------------------------------*
      *
           IF NMV-CURRENT-INV-WSM        EQUAL ZEROS
              MOVE ZEROS                 TO WSS-SC-PARADO
           ELSE
              EVALUATE NMV-CATEGORY-WSM
                 WHEN 'DEAD-STOCK'
                    MOVE 100              TO WSS-SC-PARADO
                 WHEN 'NON-MOVING'
                    MOVE 75               TO WSS-SC-PARADO
                 WHEN 'SLOW-MOVING'
                    MOVE 40               TO WSS-SC-PARADO
                 WHEN OTHER
                    COMPUTE WSS-SC-PARADO ROUNDED =
                       NMV-DAYS-SINCE-MOVE-WSM / 60 * 20
                    IF WSS-SC-PARADO      GREATER 20
                       MOVE 20            TO WSS-SC-PARADO
                    END-IF
              END-EVALUATE
           END-IF.
      *
       RT-CALC-PARADOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-VALIDADE                  SECTION.
      *  ---> Componente de VALIDADE / PRAZO DE PRATELEIRA (peso 0,20)
      *----------------------------------------------------------------*
      *
           IF NMV-CURRENT-INV-WSM        EQUAL ZEROS
           OR WSS-CMB-VALIDADE           NOT GREATER ZEROS
              MOVE ZEROS                 TO WSS-SC-VALIDADE
           ELSE
              PERFORM RT-CALC-DIAS-LANCAMENTO
                                        THRU RT-CALC-DIAS-LANCAMENTOX
      *
              COMPUTE WSS-SC-CONSUMIDO  =
                 WSS-DIAS-LANCAMENTO / WSS-CMB-VALIDADE
      *
              EVALUATE TRUE
                 WHEN WSS-SC-CONSUMIDO   NOT LESS 1.0
                    MOVE 100              TO WSS-SC-VALIDADE
                 WHEN WSS-SC-CONSUMIDO   NOT LESS 0.75
                    MOVE 80               TO WSS-SC-VALIDADE
                 WHEN WSS-SC-CONSUMIDO   NOT LESS 0.5
                    MOVE 50               TO WSS-SC-VALIDADE
                 WHEN WSS-SC-CONSUMIDO   NOT LESS 0.25
                    MOVE 20               TO WSS-SC-VALIDADE
                 WHEN OTHER
                    MOVE ZEROS            TO WSS-SC-VALIDADE
              END-EVALUATE
           END-IF.
      *
       RT-CALC-VALIDADEX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-DIAS-LANCAMENTO           SECTION.
      *  ---> Dias decorridos desde o lancamento ate a data de analise
      *----------------------------------------------------------------*
      *
           MOVE WSS-CMB-LAN-ANO           TO WSS-JUL-ANO.
           MOVE WSS-CMB-LAN-MES           TO WSS-JUL-MES.
           MOVE WSS-CMB-LAN-DIA           TO WSS-JUL-DIA.
           PERFORM RT-CALC-JULIANO       THRU RT-CALC-JULIANOX.
           MOVE WSS-JUL-RESULT            TO WSS-JUL-DT-LANCAMENTO.
      *
           COMPUTE WSS-DIAS-LANCAMENTO   =
              WSS-JUL-DT-ANALISE - WSS-JUL-DT-LANCAMENTO.
           IF WSS-DIAS-LANCAMENTO         LESS ZEROS
              MOVE ZEROS                  TO WSS-DIAS-LANCAMENTO
           END-IF.
      *
       RT-CALC-DIAS-LANCAMENTOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-CICLOVIDA                 SECTION.
      *  ---> Componente de CICLO DE VIDA DO ITEM (peso 0,15)
      *----------------------------------------------------------------*
      *
           EVALUATE WSS-CMB-CATEGORIA
              WHEN 'DECLINING'
                 MOVE 80                  TO WSS-SC-CICLOVIDA
              WHEN 'SLOWMOVER'
                 MOVE 60                  TO WSS-SC-CICLOVIDA
              WHEN 'SEASONAL'
                 MOVE 30                  TO WSS-SC-CICLOVIDA
              WHEN 'STAPLE'
                 MOVE 10                  TO WSS-SC-CICLOVIDA
              WHEN 'NEWLAUNCH'
                 MOVE 20                  TO WSS-SC-CICLOVIDA
              WHEN OTHER
                 MOVE 25                  TO WSS-SC-CICLOVIDA
           END-EVALUATE.
      *
           IF WSS-CMB-OBSOLETO             GREATER ZEROS
              ADD 20                       TO WSS-SC-CICLOVIDA
              IF WSS-SC-CICLOVIDA           GREATER 100
                 MOVE 100                   TO WSS-SC-CICLOVIDA
              END-IF
           END-IF.
      *
       RT-CALC-CICLOVIDAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-INVENTARIO                SECTION.
      *  ---> Componente de POSICAO DE ESTOQUE (peso 0,10)
      *----------------------------------------------------------------*
      *
           IF LIV-ON-HAND-QTY-WSV          NOT GREATER ZEROS
              MOVE ZEROS                   TO WSS-SC-INVENTARIO
           ELSE
              IF NOT RPL-ACHOU
                 MOVE ZEROS                 TO WSS-SC-OVERSTOCK
              ELSE
                 IF LIV-ON-HAND-QTY-WSV     GREATER WSS-CMB-MAX-QTY
                    IF WSS-CMB-MAX-QTY      EQUAL ZEROS
                       MOVE 50              TO WSS-SC-OVERSTOCK
                    ELSE
                       COMPUTE WSS-SC-OVERSTOCK ROUNDED =
                          (LIV-ON-HAND-QTY-WSV - WSS-CMB-MAX-QTY) /
                          WSS-CMB-MAX-QTY * 50
                       IF WSS-SC-OVERSTOCK   GREATER 50
                          MOVE 50            TO WSS-SC-OVERSTOCK
                       END-IF
                    END-IF
                 ELSE
                    MOVE ZEROS              TO WSS-SC-OVERSTOCK
                 END-IF
              END-IF
      *
              IF SHF-CURRENT-DEMAND-WSH     NOT GREATER ZEROS
                 MOVE 50                    TO WSS-SC-WOS
              ELSE
                 COMPUTE WSS-SC-COBERTURA ROUNDED =
                    LIV-ON-HAND-QTY-WSV / SHF-CURRENT-DEMAND-WSH
                 IF WSS-SC-COBERTURA         GREATER 26
                    COMPUTE WSS-SC-WOS ROUNDED =
                       (WSS-SC-COBERTURA - 26) / 26 * 50
                    IF WSS-SC-WOS            GREATER 50
                       MOVE 50               TO WSS-SC-WOS
                    END-IF
                 ELSE
                    MOVE ZEROS               TO WSS-SC-WOS
                 END-IF
              END-IF
      *
              COMPUTE WSS-SC-INVENTARIO ROUNDED =
                 WSS-SC-OVERSTOCK + WSS-SC-WOS
              IF WSS-SC-INVENTARIO           GREATER 100
                 MOVE 100                    TO WSS-SC-INVENTARIO
              END-IF
           END-IF.
      *
       RT-CALC-INVENTARIOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-GRAVAR-RISCO                    SECTION.
      *  ---> Monta o registro de risco - nivel, fator primario,
      *       posicao de estoque e as sete flags de alerta - e grava
      *----------------------------------------------------------------*
      *
           MOVE SHF-ITEM-ID-WSH             TO RSK-ITEM-ID-WSK.
           MOVE SHF-LOCATION-ID-WSH         TO RSK-LOCATION-ID-WSK.
           MOVE WSS-SC-GERAL                TO RSK-OVERALL-WSK.
           MOVE WSS-SC-DEMANDA              TO RSK-DEMAND-SCORE-WSK.
           MOVE WSS-SC-PARADO               TO RSK-NONMOVE-SCORE-WSK.
           MOVE WSS-SC-VALIDADE             TO RSK-SHELF-SCORE-WSK.
           MOVE WSS-SC-CICLOVIDA            TO RSK-LIFECYCLE-SCORE-WSK.
           MOVE WSS-SC-INVENTARIO           TO RSK-INVENTORY-SCORE-WSK.
           MOVE LIV-ON-HAND-QTY-WSV         TO RSK-ON-HAND-WSK.
      *
           EVALUATE TRUE
              WHEN WSS-SC-GERAL              NOT LESS 80
                 MOVE 'CRITICAL'             TO RSK-LEVEL-WSK
                 ADD 1                       TO CTR-CRITICO
              WHEN WSS-SC-GERAL              NOT LESS 60
                 MOVE 'HIGH'                 TO RSK-LEVEL-WSK
                 ADD 1                       TO CTR-ALTO
              WHEN WSS-SC-GERAL              NOT LESS 40
                 MOVE 'MEDIUM'               TO RSK-LEVEL-WSK
                 ADD 1                       TO CTR-MEDIO
              WHEN WSS-SC-GERAL              NOT LESS 20
                 MOVE 'LOW'                  TO RSK-LEVEL-WSK
                 ADD 1                       TO CTR-BAIXO
              WHEN OTHER
                 MOVE 'MINIMAL'              TO RSK-LEVEL-WSK
                 ADD 1                       TO CTR-MINIMO
           END-EVALUATE.
      *
           EVALUATE TRUE
              WHEN WSS-SC-DEMANDA     NOT LESS WSS-SC-PARADO
               AND WSS-SC-DEMANDA     NOT LESS WSS-SC-VALIDADE
               AND WSS-SC-DEMANDA     NOT LESS WSS-SC-CICLOVIDA
               AND WSS-SC-DEMANDA     NOT LESS WSS-SC-INVENTARIO
                 MOVE 'DEMAND-SHIFT'        TO RSK-PRIMARY-FACTOR-WSK
              WHEN WSS-SC-PARADO      NOT LESS WSS-SC-VALIDADE
               AND WSS-SC-PARADO      NOT LESS WSS-SC-CICLOVIDA
               AND WSS-SC-PARADO      NOT LESS WSS-SC-INVENTARIO
                 MOVE 'NON-MOVING'          TO RSK-PRIMARY-FACTOR-WSK
              WHEN WSS-SC-VALIDADE    NOT LESS WSS-SC-CICLOVIDA
               AND WSS-SC-VALIDADE    NOT LESS WSS-SC-INVENTARIO
                 MOVE 'SHELF-LIFE'          TO RSK-PRIMARY-FACTOR-WSK
              WHEN WSS-SC-CICLOVIDA   NOT LESS WSS-SC-INVENTARIO
                 MOVE 'LIFECYCLE'           TO RSK-PRIMARY-FACTOR-WSK
              WHEN OTHER
                 MOVE 'INVENTORY'           TO RSK-PRIMARY-FACTOR-WSK
           END-EVALUATE.
      *
           MOVE 'N'                       TO RSK-FLAG-SURGE-WSK
                                             RSK-FLAG-DROP-WSK
                                             RSK-FLAG-DEAD-WSK
                                             RSK-FLAG-SLOW-WSK
                                             RSK-FLAG-SHELF-WSK
                                             RSK-FLAG-OVER-WSK
                                             RSK-FLAG-UNDER-WSK.
      *
           IF WSS-SC-DEMANDA                NOT LESS 50
              IF SHF-DIRECTION-WSH           EQUAL 'INCREASE'
                 MOVE 'Y'                    TO RSK-FLAG-SURGE-WSK
              ELSE
                 IF SHF-DIRECTION-WSH        EQUAL 'DECREASE'
                    MOVE 'Y'                 TO RSK-FLAG-DROP-WSK
                 END-IF
              END-IF
           END-IF.
      *
           IF WSS-SC-PARADO                 NOT LESS 75
              MOVE 'Y'                       TO RSK-FLAG-DEAD-WSK
           ELSE
              IF WSS-SC-PARADO                NOT LESS 40
                 MOVE 'Y'                     TO RSK-FLAG-SLOW-WSK
              END-IF
           END-IF.
      *
           IF WSS-SC-VALIDADE                NOT LESS 50
              MOVE 'Y'                        TO RSK-FLAG-SHELF-WSK
           END-IF.
      *
           IF RPL-ACHOU
              IF LIV-ON-HAND-QTY-WSV          GREATER WSS-CMB-MAX-QTY
                 MOVE 'Y'                     TO RSK-FLAG-OVER-WSK
              END-IF
           END-IF.
      *
           IF LIV-ON-HAND-QTY-WSV             LESS WSS-CMB-MIN-QTY
              MOVE 'Y'                        TO RSK-FLAG-UNDER-WSK
           END-IF.
      *
           WRITE REG-RISK-FDK              FROM REG-RISK-WSK.
           IF FS-RISK                        EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                      TO LKS-RETORNO
              MOVE 'ERRO GRAVANDO ARQ-RISK'
                                            TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR         THRU RT-FINALIZARX
           END-IF.
      *
       RT-GRAVAR-RISCOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-JULIANO                    SECTION.
      *  ---> Numero de dias desde a era civil (Y/M/D em WSS-JUL-ANO/
      *       MES/DIA) - algoritmo de calendario, sem FUNCTION
      *       intrinseca, reaproveitado da rotina da IN000001
      *----------------------------------------------------------------*
      *
           IF WSS-JUL-MES                    NOT GREATER 2
              COMPUTE WSS-JUL-YOE = WSS-JUL-ANO - 1
           ELSE
              MOVE WSS-JUL-ANO                TO WSS-JUL-YOE
           END-IF.
      *
           IF WSS-JUL-MES                    GREATER 2
              COMPUTE WSS-JUL-DOY =
                 ((153 * (WSS-JUL-MES - 3)) + 2) / 5 + WSS-JUL-DIA - 1
           ELSE
              COMPUTE WSS-JUL-DOY =
                 ((153 * (WSS-JUL-MES + 9)) + 2) / 5 + WSS-JUL-DIA - 1
           END-IF.
      *
           COMPUTE WSS-JUL-DOE =
              (WSS-JUL-YOE * 365) + (WSS-JUL-YOE / 4) -
              (WSS-JUL-YOE / 100) + (WSS-JUL-YOE / 400) + WSS-JUL-DOY.
      *
           COMPUTE WSS-JUL-RESULT = WSS-JUL-DOE - 719468.
      *
       RT-CALC-JULIANOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-FINALIZAR                       SECTION.
      *  ---> Encerra o programa, devolvendo o codigo de retorno e a
      *       mensagem (se houver) ao programa chamador via LINKAGE
      *----------------------------------------------------------------*
      *
           GOBACK.
      *
       RT-FINALIZARX.
           EXIT.
