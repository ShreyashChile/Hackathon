 *----------------------------------------------------------------*
 *    FD-SHFR.CPY  -  LAY-OUT DO RESULTADO DE DESVIO DE DEMANDA    *
 *    UM REGISTRO POR COMBINACAO ITEM / LOCAL                      *
 *----------------------------------------------------------------*
 01  REG-SHIFT::==.
     03  SHF-ITEM-ID::==          PIC  X(10).
     03  SHF-LOCATION-ID::==      PIC  X(08).
     03  SHF-SHIFT-DETECTED::==   PIC  X(01).
     03  SHF-SHIFT-TYPE::==       PIC  X(12).
     03  SHF-DIRECTION::==        PIC  X(08).
     03  SHF-MAGNITUDE::==        PIC  S9(05)V99.
     03  SHF-CONFIDENCE::==       PIC  9(03)V99.
     03  SHF-BASELINE-DEMAND::==  PIC  9(07)V99.
     03  SHF-CURRENT-DEMAND::==   PIC  9(07)V99.
     03  SHF-CUSUM-SIG::==        PIC  X(01).
     03  SHF-MA-SIG::==           PIC  X(01).
     03  SHF-Z-SIG::==            PIC  X(01).
     03  SHF-TREND-SIG::==        PIC  X(01).
     03  FILLER                  PIC  X(07).
