 *================================================================*
       IDENTIFICATION                  DIVISION.
 *================================================================*
       PROGRAM-ID.                     IN000002.
       AUTHOR.                         AmarildoMB.
       INSTALLATION.                   COOPBOOKS - NUCLEO ESTOQUE.
       DATE-WRITTEN.                   18 JUN 1991.
       DATE-COMPILED.
       SECURITY.                       USO INTERNO - NUCLEO ESTOQUE.
 *----------------------------------------------------------------*
      *REMARKS.
      *     *----------------------------------------------------------*
      *     *#NOME     : IN000002 ---> SEGMENTACAO ABC-XYZ POR LOCAL   *
      *     *----------------------------------------------------------*
      *     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
      *     *----------------------------------------------------------*
      *     *#ANALISTA : AMARILDO MBORGES                              *
      *     *----------------------------------------------------------*
      *     *#FUNCAO   : ACUMULAR AS VENDAS DE CADA COMBINACAO ITEM /  *
      *     *            LOCAL, ORDENAR POR LOCAL E QUANTIDADE TOTAL   *
      *     *            DECRESCENTE E CLASSIFICAR EM CURVA ABC PELA   *
      *     *            FRACAO ACUMULADA E EM CURVA XYZ PELO          *
      *     *            COEFICIENTE DE VARIACAO DA DEMANDA SEMANAL.   *
      *     *----------------------------------------------------------*
      *     * HISTORICO DE ALTERACOES                                  *
      *     *----------------------------------------------------------*
      *     * 18.06.1991  AMB  PRJ-1146  VERSAO INICIAL - CURVA ABC.    *
      *     * 04.12.1991  AMB  PRJ-1183  INCLUIDA CLASSIFICACAO XYZ     *
      *     *             PELO COEFICIENTE DE VARIACAO.                *
      *     * 26.05.1992  JCS  PRJ-1226  TROCADO CALCULO DO DESVIO      *
      *     *             PADRAO PARA FORMULA DE SOMAS (SEM GUARDAR A   *
      *     *             SERIE INTEIRA EM MEMORIA).                   *
      *     * 14.01.1994  JCS  PRJ-1331  CONTAGEM DE SEMANAS COM VENDA  *
      *     *             SEPARADA DA CONTAGEM DE SEMANAS COM REGISTRO. *
      *     * 02.09.1996  AMB  PRJ-1431  TOTAIS DE CONTROLE POR FAIXA   *
      *     *             ABC-XYZ DEVOLVIDOS AO PROGRAMA PRINCIPAL.     *
      *     * 21.01.1998  JCS  PRJ-1500  AJUSTE PARA ANO 2000 - DATAS   *
      *     *             DE 8 DIGITOS EM TODAS AS COMPARACOES.         *
      *     * 30.11.1999  AMB  PRJ-1534  REVISAO GERAL Y2K - TESTE DE   *
      *     *             VIRADA DE SECULO NAS ROTINAS DE DATA.         *
      *     * 25.02.2003  JCS  PRJ-1622  DESDOBRADOS OS LOOPS DE CARGA  *
      *     *             DE LOCAIS, RAIZ E TOTAIS ABC-XYZ EM           *
      *     *             PARAGRAFOS PROPRIOS, CONFORME NOVO PADRAO.    *
      *     *----------------------------------------------------------*
 *================================================================*
       ENVIRONMENT                     DIVISION.
 *================================================================*
       CONFIGURATION                   SECTION.
 *----------------------------------------------------------------*
       SPECIAL-NAMES.
           C01                         IS TOP-OF-FORM
           UPSI-0                      ON STATUS IS SW-RODOU-COM-AVISO
                                       OFF STATUS IS SW-RODOU-NORMAL.
 *----------------------------------------------------------------*
       INPUT-OUTPUT                    SECTION.
 *----------------------------------------------------------------*
       FILE-CONTROL.
      *
      *  ---> Arquivo VENDAS (historico semanal)
           COPY 'SEL-SLSR.CPY'         REPLACING ==::== BY == -FDS ==.
      *
      *  ---> Arquivo LOCAL (mestre)
           COPY 'SEL-LOCR.CPY'         REPLACING ==::== BY == -FDL ==.
      *
      *  ---> Arquivo SEGMENTACAO ABC-XYZ (saida)
           COPY 'SEL-SEGR.CPY'         REPLACING ==::== BY == -FDG ==.
      *
      *  ---> Arquivo de SORT (ordena por local / quantidade total)
           SELECT  SRT-SEGMENTO        ASSIGN TO 'SRT-SEGMENTO.TMP'
                   FILE STATUS         IS FS-SEG-SRT.
      *
 *================================================================*
       DATA                            DIVISION.
 *================================================================*
       FILE                            SECTION.
 *----------------------------------------------------------------*
       FD  ARQ-SALES                   VALUE OF FILE-ID IS 'SALES'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-SALES-FDS.
       COPY 'FD-SLSR.CPY'              REPLACING ==::== BY == -FDS ==.
      *
       FD  ARQ-LOCATION                VALUE OF FILE-ID IS 'LOCATION'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-LOCATION-FDL.
       COPY 'FD-LOCR.CPY'              REPLACING ==::== BY == -FDL ==.
      *
       FD  ARQ-SEGMENT                 VALUE OF FILE-ID IS 'SEGMENT'
           LABEL RECORDS               IS STANDARD
           DATA RECORD                 IS REG-SEGMENT-FDG.
       COPY 'FD-SEGR.CPY'              REPLACING ==::== BY == -FDG ==.
      *
      *----------------------------------------------------------------*
      *    ARQUIVO DE SORT - UM REGISTRO POR COMBINACAO ITEM / LOCAL,
      *    ORDENADO POR LOCAL ASCENDENTE E QUANTIDADE TOTAL DECRESCENTE
      *----------------------------------------------------------------*
       SD  SRT-SEGMENTO.
       01  REG-SRTG.
           03  SRTG-LOCATION-ID        PIC  X(08).
           03  SRTG-TOTAL-QTY          PIC  9(09).
           03  SRTG-ITEM-ID            PIC  X(10).
           03  SRTG-AVG-QTY            PIC  9(07)V99.
           03  SRTG-STD-QTY            PIC  9(07)V99.
           03  SRTG-CV                 PIC  9(03)V9999.
           03  SRTG-WEEKS              PIC  9(04).
      *
      *----------------------------------------------------------------*
       WORKING-STORAGE                 SECTION.
      *----------------------------------------------------------------*
      *
       77  FILLER                      PIC  X(032)         VALUE
           'III  WORKING STORAGE SECTION  III'.
      *
       77  WSS-FIM-VENDAS              PIC  X(001)         VALUE 'N'.
           88 FIM-VENDAS                       VALUE 'S'.
       77  WSS-FIM-SORT                PIC  X(001)         VALUE 'N'.
           88 FIM-SORT                         VALUE 'S'.
      *
      *----------------------------------------------------------------*
      *    STATUS DOS ARQUIVOS
      *----------------------------------------------------------------*
       01  WSS-AUXILIARES.
           03  FS-SALES                PIC  X(002)         VALUE SPACES.
           03  FS-LOCATION             PIC  X(002)         VALUE SPACES.
           03  FS-SEGMENT              PIC  X(002)         VALUE SPACES.
           03  FS-SEG-SRT              PIC  X(002)         VALUE SPACES.
           03  FILLER                   PIC  X(002)         VALUE SPACES.
      *
      *  ---> Copia de trabalho do registro de vendas
       COPY 'FD-SLSR.CPY'              REPLACING ==::== BY == -WSS ==.
      *
      *  ---> Copia de trabalho do registro de segmentacao
       COPY 'FD-SEGR.CPY'              REPLACING ==::== BY == -WSG ==.
      *
      *----------------------------------------------------------------*
      *    TABELA DE LOCAIS EM MEMORIA - ACUMULA O TOTAL GERAL DE CADA
      *    LOCAL (BASE PARA A FRACAO ACUMULADA DA CURVA ABC)
      *----------------------------------------------------------------*
       01  WSS-TAB-LOCAL.
           03  WSS-QTD-LOCAL           PIC  9(004) COMP    VALUE ZEROS.
           03  WSS-LOCAL-OCOR          OCCURS 500 TIMES
                                       ASCENDING KEY IS WSS-LOC-ID-TBL
                                       INDEXED BY IX-LOC.
               05  WSS-LOC-ID-TBL      PIC  X(08).
               05  WSS-LOC-TOTAL-TBL   PIC  9(011) COMP    VALUE ZEROS.
      *
      *  ---> Visao COM SINAL do total do local, usada apenas para o
      *       teste de consistencia apos cada ACUMULO (RT-FECHAR-COMBO)
      *       - 25.02.2003  JCS  PRJ-1622 - UM TOTAL QUE ESTOURE A
      *       CASA S9(011) COMP VOLTARIA NEGATIVO NESTA VISAO; O
      *       ACUMULADOR E ENTAO ZERADO E O EVENTO CONTADO, EM VEZ DE
      *       DEIXAR O TOTAL CORROMPIDO SEGUIR PARA A CURVA ABC.
       01  WSS-TAB-LOCAL-R             REDEFINES WSS-TAB-LOCAL.
           03  FILLER                  PIC  X(004).
           03  WSS-LOCAL-OCOR-R        OCCURS 500 TIMES
                                       INDEXED BY IX-LOC-R.
               05  FILLER              PIC  X(08).
               05  WSS-LOC-TOTAL-SGN-R PIC S9(011) COMP.
      *
       77  WSS-QTD-TOTAL-NEGATIVO      PIC  9(005) COMP    VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    CHAVE DE QUEBRA ITEM / LOCAL CORRENTE E ANTERIOR
      *----------------------------------------------------------------*
       01  WSS-CHAVE-ATUAL.
           03  WSS-CHV-ITEM            PIC  X(010)         VALUE SPACES.
           03  WSS-CHV-LOCAL           PIC  X(008)         VALUE SPACES.
      *
       01  WSS-CHAVE-ATUAL-R           REDEFINES WSS-CHAVE-ATUAL
                                        PIC  X(018).
      *
       01  WSS-CHAVE-ANTERIOR.
           03  WSS-CHV-ITEM-ANT        PIC  X(010)         VALUE SPACES.
           03  WSS-CHV-LOCAL-ANT       PIC  X(008)         VALUE SPACES.
      *
       01  WSS-CHAVE-ANTERIOR-R        REDEFINES WSS-CHAVE-ANTERIOR
                                        PIC  X(018).
      *
      *----------------------------------------------------------------*
      *    ACUMULADORES DA COMBINACAO ITEM / LOCAL CORRENTE (SOMAS,
      *    SEM GUARDAR A SERIE INTEIRA EM MEMORIA)
      *----------------------------------------------------------------*
       01  WSS-CALC-COMBO.
           03  WSS-N                   PIC  9(005) COMP    VALUE ZEROS.
           03  WSS-SEMANAS-VENDA       PIC  9(005) COMP    VALUE ZEROS.
           03  WSS-SOMA                PIC S9(011)V99   COMP VALUE ZEROS.
           03  WSS-SOMA-QUAD           PIC S9(015)V99   COMP VALUE ZEROS.
           03  WSS-MEDIA               PIC S9(009)V99   COMP VALUE ZEROS.
           03  WSS-VARIANCIA           PIC S9(013)V9999 COMP VALUE ZEROS.
           03  WSS-DESVIO              PIC S9(009)V9999 COMP VALUE ZEROS.
           03  WSS-CV-CALC             PIC  9(005)V9999 COMP VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    RAIZ QUADRADA POR APROXIMACAO DE NEWTON (SEM FUNCAO
      *    INTRINSECA) - USADA NO CALCULO DO DESVIO PADRAO AMOSTRAL
      *----------------------------------------------------------------*
       01  WSS-CALC-RAIZ.
           03  WSS-RAIZ-X              PIC S9(013)V9999 COMP VALUE ZEROS.
           03  WSS-RAIZ-G              PIC S9(013)V9999 COMP VALUE ZEROS.
           03  WSS-RAIZ-RESULT         PIC S9(013)V9999 COMP VALUE ZEROS.
           03  WSS-RAIZ-ITER           PIC  9(002) COMP    VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    FASE DE SAIDA DO SORT - ACUMULADOR DE FRACAO POR LOCAL
      *----------------------------------------------------------------*
       01  WSS-CALC-SAIDA.
           03  WSS-LOCAL-ATUAL         PIC  X(008)         VALUE SPACES.
           03  WSS-LOCAL-ACUMULADO     PIC  9(011) COMP    VALUE ZEROS.
           03  WSS-LOCAL-GERAL         PIC  9(011) COMP    VALUE ZEROS.
           03  WSS-FRACAO              PIC  9(001)V9999 COMP VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    TOTAIS DE CONTROLE DEVOLVIDOS PARA O PROGRAMA PRINCIPAL
      *----------------------------------------------------------------*
       01  WSS-CONTADORES.
           03  CTR-COMBINACOES         PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-CLASSE-A            PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-CLASSE-B            PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-CLASSE-C            PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-CLASSE-X            PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-CLASSE-Y            PIC  9(007) COMP    VALUE ZEROS.
           03  CTR-CLASSE-Z            PIC  9(007) COMP    VALUE ZEROS.
           03  FILLER                  PIC  9(007) COMP    VALUE ZEROS.
      *
      *----------------------------------------------------------------*
      *    CONTADOR POR SEGMENTO COMBINADO (AX ... CZ) PARA O RELATORIO
      *    RESUMO - SO SAO IMPRESSOS OS SEGMENTOS COM OCORRENCIA
      *----------------------------------------------------------------*
       01  WSS-TAB-SEGMENTO-CONTADOR.
           03  WSS-SEG-CTR-OCOR            OCCURS 9 TIMES
                                        INDEXED BY IX-SEGCTR.
               05  WSS-SEG-CTR-CODIGO      PIC  X(02).
               05  WSS-SEG-CTR-QTDE        PIC  9(007) COMP.
      *
       01  FILLER                      PIC  X(032)         VALUE
           'FFF  FIM DA WORKING-STORAGE  FFF'.
      *
      *----------------------------------------------------------------*
       LINKAGE                         SECTION.
 *----------------------------------------------------------------*
       COPY 'SUB-PARM.CPY'             REPLACING ==::== BY == LKS ==.
      *
       01  LKS-CONTADORES.
           03  LKS-COMBINACOES         PIC  9(007).
           03  LKS-CLASSE-A            PIC  9(007).
           03  LKS-CLASSE-B            PIC  9(007).
           03  LKS-CLASSE-C            PIC  9(007).
           03  LKS-CLASSE-X            PIC  9(007).
           03  LKS-CLASSE-Y            PIC  9(007).
           03  LKS-CLASSE-Z            PIC  9(007).
           03  FILLER                  PIC  9(007).
      *
       01  LKS-TAB-SEGMENTO.
           03  LKS-SEG-OCOR             OCCURS 9 TIMES.
               05  LKS-SEG-CODIGO       PIC  X(02).
               05  LKS-SEG-QTDE         PIC  9(007).
           03  FILLER                   PIC  9(007).
      *
 *================================================================*
       PROCEDURE                       DIVISION USING LKS-PARM
                                                       LKS-CONTADORES
                                                       LKS-TAB-SEGMENTO.
 *================================================================*
       RT-PRINCIPAL                    SECTION.
      *  ---> Processamento principal
      *----------------------------------------------------------------*
      *
           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
      *
           PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
      *
           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
      *
       RT-PRINCIPALX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-INICIALIZAR                  SECTION.
      *  ---> Inicializa areas, abre arquivos e carrega o mestre local
      *----------------------------------------------------------------*
      *
           INITIALIZE WSS-AUXILIARES
                      WSS-CONTADORES
                      WSS-CHAVE-ANTERIOR.
      *
           MOVE 'AX'                   TO WSS-SEG-CTR-CODIGO (1).
           MOVE 'AY'                   TO WSS-SEG-CTR-CODIGO (2).
           MOVE 'AZ'                   TO WSS-SEG-CTR-CODIGO (3).
           MOVE 'BX'                   TO WSS-SEG-CTR-CODIGO (4).
           MOVE 'BY'                   TO WSS-SEG-CTR-CODIGO (5).
           MOVE 'BZ'                   TO WSS-SEG-CTR-CODIGO (6).
           MOVE 'CX'                   TO WSS-SEG-CTR-CODIGO (7).
           MOVE 'CY'                   TO WSS-SEG-CTR-CODIGO (8).
           MOVE 'CZ'                   TO WSS-SEG-CTR-CODIGO (9).
           MOVE ZEROS                  TO WSS-SEG-CTR-QTDE (1)
                                          WSS-SEG-CTR-QTDE (2)
                                          WSS-SEG-CTR-QTDE (3)
                                          WSS-SEG-CTR-QTDE (4)
                                          WSS-SEG-CTR-QTDE (5)
                                          WSS-SEG-CTR-QTDE (6)
                                          WSS-SEG-CTR-QTDE (7)
                                          WSS-SEG-CTR-QTDE (8)
                                          WSS-SEG-CTR-QTDE (9).
      *
           MOVE '00'                   TO LKS-RETORNO.
      *
           OPEN INPUT  ARQ-SALES.
           IF FS-SALES                 EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO SALES'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN INPUT  ARQ-LOCATION.
           IF FS-LOCATION               EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                 TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO LOCATION'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           OPEN OUTPUT ARQ-SEGMENT.
           IF FS-SEGMENT                EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                 TO LKS-RETORNO
              MOVE 'ERRO AO ABRIR ARQUIVO SEGMENT'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
           PERFORM RT-CARREGAR-LOCAL   THRU RT-CARREGAR-LOCALX.
      *
       RT-INICIALIZARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CARREGAR-LOCAL                SECTION.
      *  ---> Carrega mestre de locais em memoria, zerando o total
      *       geral de cada um (acumulado durante a fase de entrada)
      *----------------------------------------------------------------*
      *
           MOVE ZEROS                  TO WSS-QTD-LOCAL.
      *
           PERFORM RT-LER-1-LOCAL      THRU RT-LER-1-LOCALX
                     UNTIL FS-LOCATION EQUAL '10'.
      *
           CLOSE ARQ-LOCATION.
      *
       RT-CARREGAR-LOCALX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-1-LOCAL                    SECTION.
      *  ---> Corpo do loop de carga do mestre de locais em memoria
      *----------------------------------------------------------------*
      *
           READ ARQ-LOCATION
              AT END
                 MOVE '10'          TO FS-LOCATION
              NOT AT END
                 ADD 1              TO WSS-QTD-LOCAL
                 SET IX-LOC         TO WSS-QTD-LOCAL
                 MOVE LOC-LOCATION-ID-FDL
                                    TO WSS-LOC-ID-TBL (IX-LOC)
                 MOVE ZEROS         TO WSS-LOC-TOTAL-TBL (IX-LOC)
           END-READ.
      *
       RT-LER-1-LOCALX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-PROCESSAR                     SECTION.
      *  ---> Ordena as combinacoes item/local e classifica ABC-XYZ
      *----------------------------------------------------------------*
      *
           SORT SRT-SEGMENTO
                ASCENDING KEY  SRTG-LOCATION-ID
                DESCENDING KEY SRTG-TOTAL-QTY
                INPUT PROCEDURE  IS RT-INPUT-SORT
                OUTPUT PROCEDURE IS RT-OUTPUT-SORT.
      *
           CLOSE ARQ-SALES ARQ-SEGMENT.
      *
           MOVE CTR-COMBINACOES         TO LKS-COMBINACOES.
           MOVE CTR-CLASSE-A            TO LKS-CLASSE-A.
           MOVE CTR-CLASSE-B            TO LKS-CLASSE-B.
           MOVE CTR-CLASSE-C            TO LKS-CLASSE-C.
           MOVE CTR-CLASSE-X            TO LKS-CLASSE-X.
           MOVE CTR-CLASSE-Y            TO LKS-CLASSE-Y.
           MOVE CTR-CLASSE-Z            TO LKS-CLASSE-Z.
      *
           PERFORM RT-COPIAR-1-SEGCTR  THRU RT-COPIAR-1-SEGCTRX
                     VARYING IX-SEGCTR FROM 1 BY 1
                     UNTIL IX-SEGCTR   GREATER 9.
      *
           IF WSS-QTD-TOTAL-NEGATIVO      GREATER ZEROS
              SET SW-RODOU-COM-AVISO      TO TRUE
           END-IF.
      *
       RT-PROCESSARX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-COPIAR-1-SEGCTR                 SECTION.
      *  ---> Corpo do loop de copia dos contadores de segmento
      *       ABC-XYZ acumulados na fase de entrada para a LINKAGE
      *----------------------------------------------------------------*
      *
           MOVE WSS-SEG-CTR-CODIGO (IX-SEGCTR)
                                     TO LKS-SEG-CODIGO (IX-SEGCTR).
           MOVE WSS-SEG-CTR-QTDE (IX-SEGCTR)
                                     TO LKS-SEG-QTDE (IX-SEGCTR).
      *
       RT-COPIAR-1-SEGCTRX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-INPUT-SORT                    SECTION.
      *  ---> Alimenta o SORT: le VENDAS e fecha cada combinacao
      *       ITEM / LOCAL, liberando um registro por combinacao
      *----------------------------------------------------------------*
      *
           PERFORM RT-LER-VENDAS       THRU RT-LER-VENDASX.
      *
           PERFORM RT-TRATAR-VENDA     THRU RT-TRATAR-VENDAX
                     UNTIL FIM-VENDAS.
      *
           IF WSS-N                    GREATER ZEROS
              PERFORM RT-FECHAR-COMBO  THRU RT-FECHAR-COMBOX
           END-IF.
      *
       RT-INPUT-SORTX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-LER-VENDAS                    SECTION.
      *  ---> Leitura sequencial do arquivo SALES
      *----------------------------------------------------------------*
      *
           READ ARQ-SALES
                INTO REG-SALES-WSS
              AT END
                 MOVE 'S'               TO WSS-FIM-VENDAS
           END-READ.
      *
           IF FS-SALES                 EQUAL ZEROS OR '10'
              CONTINUE
           ELSE
              MOVE '09'                TO LKS-RETORNO
              MOVE 'ERRO NA LEITURA DO ARQUIVO SALES'
                                       TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
           END-IF.
      *
       RT-LER-VENDASX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TRATAR-VENDA                  SECTION.
      *  ---> Detecta quebra de ITEM/LOCAL e acumula a semana lida
      *----------------------------------------------------------------*
      *
           MOVE SLS-ITEM-ID-WSS        TO WSS-CHV-ITEM.
           MOVE SLS-LOCATION-ID-WSS    TO WSS-CHV-LOCAL.
      *
           IF WSS-N                    GREATER ZEROS
           AND (WSS-CHV-ITEM           NOT EQUAL WSS-CHV-ITEM-ANT
            OR  WSS-CHV-LOCAL          NOT EQUAL WSS-CHV-LOCAL-ANT)
              PERFORM RT-FECHAR-COMBO  THRU RT-FECHAR-COMBOX
           END-IF.
      *
           MOVE WSS-CHV-ITEM           TO WSS-CHV-ITEM-ANT.
           MOVE WSS-CHV-LOCAL          TO WSS-CHV-LOCAL-ANT.
      *
           ADD 1                       TO WSS-N.
           ADD SLS-QTY-SOLD-WSS        TO WSS-SOMA.
           COMPUTE WSS-SOMA-QUAD       =
              WSS-SOMA-QUAD +
              (SLS-QTY-SOLD-WSS * SLS-QTY-SOLD-WSS).
           IF SLS-QTY-SOLD-WSS         GREATER ZEROS
              ADD 1                    TO WSS-SEMANAS-VENDA
           END-IF.
      *
           PERFORM RT-LER-VENDAS       THRU RT-LER-VENDASX.
      *
       RT-TRATAR-VENDAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-FECHAR-COMBO                  SECTION.
      *  ---> Fecha a combinacao ITEM/LOCAL corrente: calcula media,
      *       desvio padrao amostral e CV, e libera para o SORT
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-MEDIA ROUNDED    = WSS-SOMA / WSS-N.
      *
           IF WSS-N                    GREATER 1
              COMPUTE WSS-VARIANCIA     =
                 (WSS-SOMA-QUAD - ((WSS-SOMA * WSS-SOMA) / WSS-N))
                                        / (WSS-N - 1)
              IF WSS-VARIANCIA          GREATER ZEROS
                 MOVE WSS-VARIANCIA     TO WSS-RAIZ-X
                 PERFORM RT-CALC-RAIZ  THRU RT-CALC-RAIZX
                 MOVE WSS-RAIZ-RESULT   TO WSS-DESVIO
              ELSE
                 MOVE ZEROS             TO WSS-DESVIO
              END-IF
           ELSE
              MOVE ZEROS                TO WSS-DESVIO
           END-IF.
      *
           IF WSS-MEDIA                 GREATER ZEROS
              COMPUTE WSS-CV-CALC ROUNDED = WSS-DESVIO / WSS-MEDIA
           ELSE
              MOVE ZEROS                 TO WSS-CV-CALC
           END-IF.
      *
           MOVE WSS-CHV-ITEM-ANT         TO SRTG-ITEM-ID.
           MOVE WSS-CHV-LOCAL-ANT        TO SRTG-LOCATION-ID.
           MOVE WSS-SOMA                 TO SRTG-TOTAL-QTY.
           MOVE WSS-MEDIA                TO SRTG-AVG-QTY.
           MOVE WSS-DESVIO               TO SRTG-STD-QTY.
           MOVE WSS-CV-CALC              TO SRTG-CV.
           MOVE WSS-SEMANAS-VENDA        TO SRTG-WEEKS.
      *
           RELEASE REG-SRTG.
      *
           SEARCH ALL WSS-LOCAL-OCOR
              AT END
                 CONTINUE
              WHEN WSS-LOC-ID-TBL (IX-LOC) EQUAL WSS-CHV-LOCAL-ANT
                 ADD WSS-SOMA          TO WSS-LOC-TOTAL-TBL (IX-LOC)
                 SET IX-LOC-R          TO IX-LOC
                 IF WSS-LOC-TOTAL-SGN-R (IX-LOC-R) LESS ZEROS
                    MOVE ZEROS         TO WSS-LOC-TOTAL-TBL (IX-LOC)
                    ADD 1              TO WSS-QTD-TOTAL-NEGATIVO
                 END-IF
           END-SEARCH.
      *
           ADD 1                        TO CTR-COMBINACOES.
      *
           MOVE ZEROS                   TO WSS-N WSS-SEMANAS-VENDA
                                            WSS-SOMA WSS-SOMA-QUAD.
      *
       RT-FECHAR-COMBOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-RAIZ                     SECTION.
      *  ---> Raiz quadrada de WSS-RAIZ-X por aproximacao de Newton
      *       (a casa nao tem FUNCTION intrinseca disponivel)
      *----------------------------------------------------------------*
      *
           IF WSS-RAIZ-X                NOT GREATER ZEROS
              MOVE ZEROS                TO WSS-RAIZ-RESULT
           ELSE
              COMPUTE WSS-RAIZ-G        = WSS-RAIZ-X / 2 + 1
              PERFORM RT-CALC-RAIZ-PASSO THRU RT-CALC-RAIZ-PASSOX
                        VARYING WSS-RAIZ-ITER FROM 1 BY 1
                        UNTIL WSS-RAIZ-ITER GREATER 20
              MOVE WSS-RAIZ-G           TO WSS-RAIZ-RESULT
           END-IF.
      *
       RT-CALC-RAIZX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-CALC-RAIZ-PASSO                SECTION.
      *  ---> Um passo da aproximacao de Newton para a raiz
      *----------------------------------------------------------------*
      *
           COMPUTE WSS-RAIZ-G  ROUNDED =
              (WSS-RAIZ-G + WSS-RAIZ-X / WSS-RAIZ-G) / 2.
      *
       RT-CALC-RAIZ-PASSOX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-OUTPUT-SORT                   SECTION.
      *  ---> Devolve o SORT ja ordenado por local / quantidade total
      *       decrescente e classifica ABC (fracao acumulada) e XYZ
      *       (coeficiente de variacao) de cada combinacao
      *----------------------------------------------------------------*
      *
           MOVE SPACES                  TO WSS-LOCAL-ATUAL.
           MOVE ZEROS                   TO WSS-LOCAL-ACUMULADO.
      *
           PERFORM RT-RETORNAR-SORT    THRU RT-RETORNAR-SORTX.
      *
           PERFORM RT-TRATAR-SAIDA     THRU RT-TRATAR-SAIDAX
                     UNTIL FIM-SORT.
      *
       RT-OUTPUT-SORTX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-RETORNAR-SORT                 SECTION.
      *  ---> Devolve um registro ordenado do SORT
      *----------------------------------------------------------------*
      *
           RETURN SRT-SEGMENTO          INTO REG-SRTG
              AT END
                 MOVE 'S'                TO WSS-FIM-SORT
           END-RETURN.
      *
       RT-RETORNAR-SORTX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TRATAR-SAIDA                   SECTION.
      *  ---> Classifica a combinacao devolvida do SORT e grava
      *----------------------------------------------------------------*
      *
           IF SRTG-LOCATION-ID           NOT EQUAL WSS-LOCAL-ATUAL
              MOVE SRTG-LOCATION-ID      TO WSS-LOCAL-ATUAL
              MOVE ZEROS                 TO WSS-LOCAL-ACUMULADO
                                            WSS-LOCAL-GERAL
              SET IX-LOC                 TO 1
              SEARCH ALL WSS-LOCAL-OCOR
                 AT END
                    CONTINUE
                 WHEN WSS-LOC-ID-TBL (IX-LOC) EQUAL WSS-LOCAL-ATUAL
                    MOVE WSS-LOC-TOTAL-TBL (IX-LOC)
                                        TO WSS-LOCAL-GERAL
              END-SEARCH
           END-IF.
      *
           ADD SRTG-TOTAL-QTY            TO WSS-LOCAL-ACUMULADO.
      *
           IF WSS-LOCAL-GERAL            GREATER ZEROS
              COMPUTE WSS-FRACAO ROUNDED =
                 WSS-LOCAL-ACUMULADO / WSS-LOCAL-GERAL
           ELSE
              MOVE ZEROS                 TO WSS-FRACAO
           END-IF.
      *
           EVALUATE TRUE
              WHEN WSS-FRACAO NOT GREATER 0.20
                 MOVE 'A'                TO SEG-ABC-WSG
                 ADD 1                   TO CTR-CLASSE-A
              WHEN WSS-FRACAO NOT GREATER 0.50
                 MOVE 'B'                TO SEG-ABC-WSG
                 ADD 1                   TO CTR-CLASSE-B
              WHEN OTHER
                 MOVE 'C'                TO SEG-ABC-WSG
                 ADD 1                   TO CTR-CLASSE-C
           END-EVALUATE.
      *
           EVALUATE TRUE
              WHEN SRTG-CV LESS 0.5
                 MOVE 'X'                TO SEG-XYZ-WSG
                 ADD 1                   TO CTR-CLASSE-X
              WHEN SRTG-CV LESS 1.0
                 MOVE 'Y'                TO SEG-XYZ-WSG
                 ADD 1                   TO CTR-CLASSE-Y
              WHEN OTHER
                 MOVE 'Z'                TO SEG-XYZ-WSG
                 ADD 1                   TO CTR-CLASSE-Z
           END-EVALUATE.
      *
           STRING SEG-ABC-WSG SEG-XYZ-WSG DELIMITED BY SIZE
                                        INTO SEG-SEGMENT-WSG.
      *
           PERFORM RT-TALHAR-1-SEGCTR  THRU RT-TALHAR-1-SEGCTRX
                     VARYING IX-SEGCTR FROM 1 BY 1
                     UNTIL IX-SEGCTR   GREATER 9.
      *
           MOVE SRTG-ITEM-ID             TO SEG-ITEM-ID-WSG.
           MOVE SRTG-LOCATION-ID         TO SEG-LOCATION-ID-WSG.
           MOVE SRTG-TOTAL-QTY           TO SEG-TOTAL-QTY-WSG.
           MOVE SRTG-AVG-QTY             TO SEG-AVG-QTY-WSG.
           MOVE SRTG-STD-QTY             TO SEG-STD-QTY-WSG.
           MOVE SRTG-CV                  TO SEG-CV-WSG.
           MOVE WSS-FRACAO               TO SEG-CUM-PCT-WSG.
           MOVE SRTG-WEEKS               TO SEG-WEEKS-WITH-SALES-WSG.
      *
           WRITE REG-SEGMENT-FDG        FROM REG-SEGMENT-WSG.
           IF FS-SEGMENT                 EQUAL ZEROS
              CONTINUE
           ELSE
              MOVE '09'                  TO LKS-RETORNO
              MOVE 'ERRO GRAVANDO ARQ-SEGMENT'
                                        TO LKS-MENSAGEM
              PERFORM RT-FINALIZAR      THRU RT-FINALIZARX
           END-IF.
      *
           PERFORM RT-RETORNAR-SORT     THRU RT-RETORNAR-SORTX.
      *
       RT-TRATAR-SAIDAX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-TALHAR-1-SEGCTR                  SECTION.
      *  ---> Corpo do loop que soma 1 no contador de segmento
      *       ABC-XYZ que casar com a combinacao corrente
      *----------------------------------------------------------------*
      *
           IF WSS-SEG-CTR-CODIGO (IX-SEGCTR) EQUAL SEG-SEGMENT-WSG
              ADD 1 TO WSS-SEG-CTR-QTDE (IX-SEGCTR)
           END-IF.
      *
       RT-TALHAR-1-SEGCTRX.
           EXIT.
      *
 *----------------------------------------------------------------*
       RT-FINALIZAR                      SECTION.
      *  ---> Encerra o programa, devolvendo o codigo de retorno e a
      *       mensagem (se houver) ao programa chamador via LINKAGE
      *----------------------------------------------------------------*
      *
           GOBACK.
      *
       RT-FINALIZARX.
           EXIT.
