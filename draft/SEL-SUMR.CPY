 *----------------------------------------------------------------*
 *  ---> Arquivo de SAIDA - RELATORIO RESUMO (impressao)
      SELECT REL-SUMARIO            ASSIGN TO SUMARIO
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-SUMARIO.
