 *----------------------------------------------------------------*
 *  ---> Arquivo de SAIDA - ALERTAS PRIORIZADOS
      SELECT ARQ-ALERT              ASSIGN TO ALERT
             ORGANIZATION          IS LINE SEQUENTIAL
             FILE STATUS           IS FS-ALERT.
