 *----------------------------------------------------------------*
 *    FD-RPLR.CPY  -  LAY-OUT DA POLITICA DE REPOSICAO POR ITEM    *
 *----------------------------------------------------------------*
 01  REG-REORDER::==.
     03  RPL-ITEM-ID::==          PIC  X(10).
     03  RPL-MIN-QTY::==          PIC  9(07).
     03  RPL-MAX-QTY::==          PIC  9(07).
     03  FILLER                  PIC  X(02).
